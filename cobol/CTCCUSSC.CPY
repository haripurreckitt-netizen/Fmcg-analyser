000100*==========================================================*              
000110*  CTCCUSSC  --  CUSTOMER SCORE RECORD (OUTPUT OF CTC0040)  *             
000120*  ONE ROW PER CUSTOMER - THE RFMCP SCORING REPORT LINE.    *             
000130*------------------------------------------------------------             
000140* CHANGE LOG                                                              
000150*  1994-06-30 M.QURESHI  ORIGINAL LAYOUT, REQ CTC-198                     
000160*                        (FIRST RFMCP SCORING RUN).                       
000170*  1996-11-04 S.NAQVI    ADDED CS-MARGIN-PCT AND THE R/F/M/               
000180*                        C/P COMPONENT FIELDS, REQ CTC-266.               
000190*  1997-03-18 S.NAQVI    ADDED CS-SEGMENT, REQ CTC-271.                   
000200*==========================================================*              
000210 01  CS-CUSTOMER-SCORE-REC.                                               
000220     05  CS-CUSTOMER-CODE          PIC X(08).                             
000230     05  CS-CUSTOMER-NAME          PIC X(30).                             
000240     05  CS-ROUTE                  PIC X(20).                             
000250     05  CS-COMPANY                PIC X(20).                             
000260     05  CS-SALES                  PIC S9(9).                             
000270     05  CS-PROFIT                 PIC S9(9).                             
000280     05  CS-ORDERS                 PIC 9(05).                             
000290     05  CS-DAYS-SINCE             PIC 9(03).                             
000300     05  CS-BALANCE                PIC S9(9).                             
000310     05  CS-MARGIN-PCT             PIC S9(3)V9(1).                        
000320     05  CS-COMPONENT-SCORES.                                             
000330         10  CS-SCORE-R            PIC 9(01).                             
000340         10  CS-SCORE-F            PIC 9(01).                             
000350         10  CS-SCORE-M            PIC 9(01).                             
000360         10  CS-SCORE-C            PIC 9(01).                             
000370         10  CS-SCORE-P            PIC 9(01).                             
000380     05  CS-TOTAL-SCORE            PIC 9(03).                             
000390     05  CS-RFM-SCORE              PIC 9(02).                             
000400     05  CS-SEGMENT                PIC X(20).                             
000410     05  FILLER                    PIC X(15).                             
