000100*==========================================================*              
000110*  CTCWKARE  --  COMMON WORK-AREA BLOCK                     *             
000120*  CRESCENT TRADING COMPANY (PVT) LTD  -  DISTRIBUTION SYS  *             
000130*  COPY'D BY EVERY CTC0nnn NIGHTLY BATCH PROGRAM THAT NEEDS *             
000140*  TODAY'S-DATE MATH, DAY-COUNT MATH, OR MEDIAN/PERCENTILE  *             
000150*  WORK TABLES (CYCLE-HEALTH, DEEP-DIVE, PARETO).           *             
000160*------------------------------------------------------------             
000170* CHANGE LOG                                                              
000180*  1989-04-11 A.SHEIKH   ORIGINAL - TODAY-DATE BLOCK ONLY,                
000190*                        WRITTEN FOR THE FIRST CREDIT RUN.                
000200*  1990-09-02 A.SHEIKH   ADDED WA-DAYS-SINCE-WORK, JULIAN                 
000210*                        CONVERSION FIELDS, REQ CTC-114.                  
000220*  1992-01-20 M.QURESHI  ADDED WA-ACCUM-BLOCK FOR SHARED                  
000230*                        CONTROL-TOTAL COUNTERS, REQ CTC-201.             
000240*  1994-06-30 M.QURESHI  ADDED WA-MEDIAN-TABLE - DEEP-DIVE                
000250*                        AND CYCLE-HEALTH RUNS SHARE ONE                  
000260*                        MEDIAN/CYCLE WORK TABLE NOW INSTEAD              
000270*                        OF EACH PROGRAM OWNING ITS OWN.                  
000280*  1996-11-04 S.NAQVI    ADDED WA-PERCENT-WORK, REQ CTC-266,              
000290*                        MARGIN/SHARE/CHANGE PERCENT MATH                 
000300*                        WAS BEING RE-DECLARED IN EVERY PGM.              
000310*  1999-01-08 S.NAQVI    Y2K - WA-TODAY-CCYY WIDENED TO 9(4),             
000320*                        JULIAN WORK FIELDS WIDENED, REQ                  
000330*                        CTC-Y2K-03.  SEE ALSO CTCSALDT.                  
000340*  2003-08-15 F.HUSSAIN  RAISED WA-MEDIAN-ENTRY OCCURS TO                 
000350*                        400  -  DEEP-DIVE WAS TRUNCATING A               
000360*                        HIGH-VOLUME CUSTOMER, REQ CTC-338.               
000370*  2003-11-03 F.HUSSAIN  ADDED THE JDN SCRATCH FIELDS TO                  
000380*                        WA-DAYS-SINCE-WORK SO THE JULIAN-DAY             
000390*                        CONVERSION PARAGRAPH IN THE SCORING,             
000400*                        DEEP-DIVE, STATEMENT, INVOICE-DETAIL             
000410*                        AND DASHBOARD PROGRAMS HAS SOMEWHERE             
000420*                        COMMON TO KEEP ITS WORKING FIGURES.              
000430*==========================================================*              
000440 01  WA-TODAY-DATE-BLOCK.                                                 
000450     05  WA-TODAY-CCYYMMDD         PIC 9(8).                              
000460     05  WA-TODAY-CCYYMMDD-R REDEFINES                                    
000470         WA-TODAY-CCYYMMDD.                                               
000480         10  WA-TODAY-CCYY         PIC 9(4).                              
000490         10  WA-TODAY-MM           PIC 9(2).                              
000500         10  WA-TODAY-DD           PIC 9(2).                              
000510     05  FILLER                    PIC X(10).                             
000520*                                                                         
000530 01  WA-DAYS-SINCE-WORK.                                                  
000540     05  WA-DATE-A                 PIC 9(8).                              
000550     05  WA-DATE-A-R REDEFINES                                            
000560         WA-DATE-A.                                                       
000570         10  WA-DATE-A-CCYY        PIC 9(4).                              
000580         10  WA-DATE-A-MM          PIC 9(2).                              
000590         10  WA-DATE-A-DD          PIC 9(2).                              
000600     05  WA-DATE-B                 PIC 9(8).                              
000610     05  WA-DATE-B-R REDEFINES                                            
000620         WA-DATE-B.                                                       
000630         10  WA-DATE-B-CCYY        PIC 9(4).                              
000640         10  WA-DATE-B-MM          PIC 9(2).                              
000650         10  WA-DATE-B-DD          PIC 9(2).                              
000660     05  WA-JULIAN-A               PIC 9(7) COMP.                         
000670     05  WA-JULIAN-B               PIC 9(7) COMP.                         
000680     05  WA-DAYS-BETWEEN           PIC S9(5) COMP.                        
000690     05  WA-JDN-CENTURY-ADJ        PIC 9(4) COMP.                         
000700     05  WA-JDN-YEAR-ADJ           PIC 9(6) COMP.                         
000710     05  WA-JDN-MONTH-ADJ          PIC 9(4) COMP.                         
000720     05  FILLER                    PIC X(08).                             
000730*                                                                         
000740 01  WA-ACCUM-BLOCK.                                                      
000750     05  WA-REC-COUNT              PIC 9(7) COMP.                         
000760     05  WA-LINE-COUNT             PIC 9(7) COMP.                         
000770     05  WA-SUB-1                  PIC 9(4) COMP.                         
000780     05  WA-SUB-2                  PIC 9(4) COMP.                         
000790     05  WA-SUM-AMOUNT             PIC S9(11).                            
000800     05  WA-SUM-QTY                PIC S9(9).                             
000810     05  FILLER                    PIC X(12).                             
000820*                                                                         
000830 01  WA-PERCENT-WORK.                                                     
000840     05  WA-PERCENT-RAW            PIC S9(5)V9(4).                        
000850     05  WA-PERCENT-OUT            PIC S9(3)V9(1).                        
000860     05  FILLER                    PIC X(04).                             
000870*                                                                         
000880 01  WA-MEDIAN-TABLE.                                                     
000890     05  WA-MEDIAN-COUNT           PIC 9(4) COMP.                         
000900     05  WA-MEDIAN-ENTRY OCCURS 400 TIMES                                 
000910         INDEXED BY WA-MED-IDX.                                           
000920         10  WA-MEDIAN-VALUE       PIC S9(7).                             
000930         10  WA-MEDIAN-DATE        PIC 9(8).                              
000940     05  FILLER                    PIC X(06).                             
