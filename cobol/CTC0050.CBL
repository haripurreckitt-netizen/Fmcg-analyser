000100*==========================================================*              
000110*  CTC0050  --  NIGHTLY CREDIT / RECEIVABLES LIST            *            
000120*  CRESCENT TRADING COMPANY (PVT) LTD - DISTRIBUTION SYS    *             
000130*  ROLLS THE MERGED SALES-DETAIL FILE UP TO ONE ROW PER      *            
000140*  CUSTOMER (LATEST-SNAPSHOT BALANCE, INVOICE-DEDUPLICATED   *            
000150*  PROFIT) AND WRITES THE CREDIT/RECEIVABLES REPORT.         *            
000160*------------------------------------------------------------             
000170 IDENTIFICATION DIVISION.                                                 
000180 PROGRAM-ID.  CTC0050.                                                    
000190 AUTHOR.  A. SHEIKH.                                                      
000200 INSTALLATION.  CRESCENT TRADING COMPANY PVT LTD - MIS DEPT.              
000210 DATE-WRITTEN.  1989-03-02.                                               
000220 DATE-COMPILED.                                                           
000230 SECURITY.  COMPANY CONFIDENTIAL - MIS DEPT USE ONLY.                     
000240*------------------------------------------------------------             
000250* CHANGE LOG                                                              
000260*  1989-03-02 A.SHEIKH   ORIGINAL - CUSTOMER BALANCE LIST,                
000270*                        BALANCE FIELD ONLY.                              
000280*  1991-05-19 A.SHEIKH   ADDED NET-SALES AND QUANTITY ROLL-UP             
000290*                        FROM THE SALES LINES, REQ CTC-098.               
000300*  1993-03-30 M.QURESHI  ADDED TOTAL-PROFIT ROLL-UP WITH THE              
000310*                        INVOICE-LEVEL DEDUP (FIRST PROFIT                
000320*                        PER INVOICE, NOT SUM OF LINES), REQ              
000330*                        CTC-178.  SEE CTCSALDT CHANGE LOG.               
000340*  1994-06-30 M.QURESHI  ADDED THE OUTSTANDING/OVERPAID                   
000350*                        SUMMARY COUNTS, REQ CTC-201.                     
000360*  1998-12-02 S.NAQVI    Y2K - DATES NOW FULL 9(8) CCYYMMDD.              
000370*                        REQ CTC-Y2K-01.                                  
000380*  2001-05-22 F.HUSSAIN  ADDED THE OPTIONAL ROUTE FILTER AND              
000390*                        THE SORT-COLUMN SELECTOR (DEFAULT                
000400*                        BALANCE DESCENDING), REQ CTC-312.                
000410*==========================================================*              
000420 ENVIRONMENT DIVISION.                                                    
000430 CONFIGURATION SECTION.                                                   
000440 SPECIAL-NAMES.                                                           
000450     C01 IS TOP-OF-FORM                                                   
000460     UPSI-5 ON STATUS IS CTC-CREDIT-SORT-NAME                             
000470            OFF STATUS IS CTC-CREDIT-SORT-BALANCE.                        
000480 INPUT-OUTPUT SECTION.                                                    
000490 FILE-CONTROL.                                                            
000500     SELECT SALES-DETAIL-IN ASSIGN TO SALDETIN                            
000510         ORGANIZATION IS SEQUENTIAL.                                      
000520     SELECT CREDIT-RPT ASSIGN TO CREDRPT                                  
000530         ORGANIZATION IS SEQUENTIAL.                                      
000540 DATA DIVISION.                                                           
000550 FILE SECTION.                                                            
000560 FD  SALES-DETAIL-IN                                                      
000570     LABEL RECORDS ARE STANDARD.                                          
000580 COPY CTCSALDT.                                                           
000590 FD  CREDIT-RPT                                                           
000600     LABEL RECORDS ARE OMITTED.                                           
000610 01  CREDIT-RPT-LINE                PIC X(132).                           
000620 WORKING-STORAGE SECTION.                                                 
000630 COPY CTCWKARE.                                                           
000640 01  WS-SNAPSHOT-TABLE.                                                   
000650     05  WS-SN-ENTRY OCCURS 3000 TIMES                                    
000660         INDEXED BY WS-SN-IDX.                                            
000670         10  WS-SN-CODE            PIC X(08).                             
000680         10  WS-SN-NAME            PIC X(30).                             
000690         10  WS-SN-ROUTE           PIC X(20).                             
000700         10  WS-SN-BALANCE         PIC S9(9).                             
000710         10  WS-SN-SNAP-DATE       PIC 9(08).                             
000720         10  WS-SN-NET-AMOUNT      PIC S9(9).                             
000730         10  WS-SN-QUANTITY        PIC S9(9).                             
000740         10  WS-SN-TOTAL-PROFIT    PIC S9(9).                             
000750         10  WS-SN-INVOICE-COUNT   PIC 9(05) COMP.                        
000760         10  WS-SN-LAST-SALE-DATE  PIC 9(08).                             
000770         10  WS-SN-DAYS-SINCE      PIC 9(03) COMP.                        
000780         10  WS-SN-CREDIT-SCORE    PIC 9(01).                             
000790         10  WS-SN-SEGMENT         PIC X(10).                             
000800 01  WS-SNAPSHOT-COUNT              PIC 9(5) COMP VALUE 0.                
000810 01  WS-SN-SCRATCH-REC.                                                   
000820     05  WS-SNS-CODE                PIC X(08).                            
000830     05  WS-SNS-NAME                PIC X(30).                            
000840     05  WS-SNS-ROUTE               PIC X(20).                            
000850     05  WS-SNS-BALANCE             PIC S9(9).                            
000860     05  WS-SNS-SNAP-DATE           PIC 9(08).                            
000870     05  WS-SNS-NET-AMOUNT          PIC S9(9).                            
000880     05  WS-SNS-QUANTITY            PIC S9(9).                            
000890     05  WS-SNS-TOTAL-PROFIT        PIC S9(9).                            
000900     05  WS-SNS-INVOICE-COUNT       PIC 9(05) COMP.                       
000910     05  WS-SNS-LAST-SALE-DATE      PIC 9(08).                            
000920     05  WS-SNS-DAYS-SINCE          PIC 9(03) COMP.                       
000930     05  WS-SNS-CREDIT-SCORE        PIC 9(01).                            
000940     05  WS-SNS-SEGMENT             PIC X(10).                            
000950 01  WS-INVOICE-ROLLUP-TABLE.                                             
000960     05  WS-IR-ENTRY OCCURS 20000 TIMES                                   
000970         INDEXED BY WS-IR-IDX.                                            
000980         10  WS-IR-CUST-CODE       PIC X(08).                             
000990         10  WS-IR-INVOICE         PIC 9(09).                             
001000         10  WS-IR-MAX-DATE        PIC 9(08).                             
001010         10  WS-IR-SUM-AMOUNT      PIC S9(9).                             
001020         10  WS-IR-SUM-QTY         PIC S9(9).                             
001030         10  WS-IR-FIRST-PROFIT    PIC S9(9).                             
001040 01  WS-INVOICE-ROLLUP-COUNT        PIC 9(5) COMP VALUE 0.                
001050 01  WS-SUMMARY-TOTALS.                                                   
001060     05  WS-ST-OUTSTANDING          PIC S9(11).                           
001070     05  WS-ST-TOTAL-PROFIT         PIC S9(11).                           
001080     05  WS-ST-CUST-OWING           PIC 9(05) COMP.                       
001090     05  WS-ST-CUST-CREDIT          PIC 9(05) COMP.                       
001100     05  FILLER                     PIC X(10).                            
001110 LINKAGE SECTION.                                                         
001120 COPY CTCRUNCD.                                                           
001130 PROCEDURE DIVISION USING RC-RUN-CONTROL-REC.                             
001140 0100-MAINLINE.                                                           
001150     ACCEPT WA-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                         
001160     PERFORM 2000-LATEST-SNAPSHOT-PER-CUSTOMER THRU 2000-EXIT.            
001170     PERFORM 3000-ROLLUP-TO-INVOICE THRU 3000-EXIT.                       
001180     PERFORM 4000-ROLLUP-TO-CUSTOMER THRU 4000-EXIT.                      
001190     PERFORM 5000-JOIN-SNAPSHOT THRU 5000-EXIT.                           
001200     PERFORM 6000-DEFAULTS-AND-FILTER THRU 6000-EXIT.                     
001210     PERFORM 7000-SORT-REPORT THRU 7000-EXIT.                             
001220     PERFORM 8000-SUMMARY-TOTALS THRU 8000-EXIT.                          
001230     STOP RUN.                                                            
001240*                                                                         
001250 2000-LATEST-SNAPSHOT-PER-CUSTOMER.                                       
001260     OPEN INPUT SALES-DETAIL-IN.                                          
001270 2010-READ-DETAIL.                                                        
001280     READ SALES-DETAIL-IN                                                 
001290         AT END GO TO 2000-EXIT.                                          
001300     IF RC-ROUTE-FILTER NOT = SPACES                                      
001310         AND RC-ROUTE-FILTER NOT = SD-ROUTE                               
001320         GO TO 2020-BUILD-INVOICE-ROW                                     
001330     END-IF.                                                              
001340     PERFORM 2100-FIND-OR-ADD-SNAPSHOT THRU 2100-EXIT.                    
001350     IF SD-DELIVERY-DATE >= WS-SN-SNAP-DATE(WS-SN-IDX)                    
001360         MOVE SD-DELIVERY-DATE TO WS-SN-SNAP-DATE(WS-SN-IDX)              
001370         MOVE SD-BALANCE       TO WS-SN-BALANCE(WS-SN-IDX)                
001380         MOVE SD-CUSTOMER-NAME TO WS-SN-NAME(WS-SN-IDX)                   
001390         MOVE SD-ROUTE         TO WS-SN-ROUTE(WS-SN-IDX)                  
001400     END-IF.                                                              
001410 2020-BUILD-INVOICE-ROW.                                                  
001420     PERFORM 3100-FIND-OR-ADD-INVOICE THRU 3100-EXIT.                     
001430     GO TO 2010-READ-DETAIL.                                              
001440 2000-EXIT.                                                               
001450     CLOSE SALES-DETAIL-IN.                                               
001460*                                                                         
001470 2100-FIND-OR-ADD-SNAPSHOT.                                               
001480     SET WS-SN-IDX TO 1.                                                  
001490     SEARCH WS-SN-ENTRY                                                   
001500         AT END                                                           
001510             ADD 1 TO WS-SNAPSHOT-COUNT                                   
001520             SET WS-SN-IDX TO WS-SNAPSHOT-COUNT                           
001530             MOVE SD-CUSTOMER-CODE TO WS-SN-CODE(WS-SN-IDX)               
001540         WHEN WS-SN-CODE(WS-SN-IDX) = SD-CUSTOMER-CODE                    
001550             CONTINUE                                                     
001560     END-SEARCH.                                                          
001570 2100-EXIT.                                                               
001580     EXIT.                                                                
001590*                                                                         
001600 3000-ROLLUP-TO-INVOICE.                                                  
001610*    FILE READ ONCE - THE ACTUAL PER-LINE ROLL-UP HAPPENS IN              
001620*    3100, CALLED FROM THE 2000 READ LOOP ABOVE.  THIS STEP               
001630*    IS A NO-OP LEFT AS A NAMED CHECKPOINT FOR THE NEXT                   
001640*    PROGRAMMER, SAME AS RUZ4-OP5'S OLD "SIGUIENTE" MARKER.               
001650     CONTINUE.                                                            
001660 3000-EXIT.                                                               
001670     EXIT.                                                                
001680*                                                                         
001690 3100-FIND-OR-ADD-INVOICE.                                                
001700     IF RC-ROUTE-FILTER NOT = SPACES                                      
001710         AND RC-ROUTE-FILTER NOT = SD-ROUTE                               
001720         GO TO 3100-EXIT                                                  
001730     END-IF.                                                              
001740     SET WS-IR-IDX TO 1.                                                  
001750     SEARCH WS-IR-ENTRY                                                   
001760         AT END                                                           
001770             ADD 1 TO WS-INVOICE-ROLLUP-COUNT                             
001780             SET WS-IR-IDX TO WS-INVOICE-ROLLUP-COUNT                     
001790             MOVE SD-CUSTOMER-CODE TO WS-IR-CUST-CODE(WS-IR-IDX)          
001800             MOVE SD-INVOICE-NO    TO WS-IR-INVOICE(WS-IR-IDX)            
001810             MOVE SD-PROFIT TO WS-IR-FIRST-PROFIT(WS-IR-IDX)              
001820         WHEN WS-IR-INVOICE(WS-IR-IDX) = SD-INVOICE-NO                    
001830             CONTINUE                                                     
001840     END-SEARCH.                                                          
001850     ADD SD-AMOUNT   TO WS-IR-SUM-AMOUNT(WS-IR-IDX).                      
001860     ADD SD-QUANTITY TO WS-IR-SUM-QTY(WS-IR-IDX).                         
001870     IF SD-DELIVERY-DATE > WS-IR-MAX-DATE(WS-IR-IDX)                      
001880         MOVE SD-DELIVERY-DATE TO WS-IR-MAX-DATE(WS-IR-IDX)               
001890     END-IF.                                                              
001900 3100-EXIT.                                                               
001910     EXIT.                                                                
001920*                                                                         
001930 4000-ROLLUP-TO-CUSTOMER.                                                 
001940     PERFORM 4001-ROLLUP-TO-CUSTO-STEP                                    
001950         THRU 4001-EXIT                                                   
001960         VARYING WS-IR-IDX FROM 1 BY 1                                    
001970         UNTIL WS-IR-IDX > WS-INVOICE-ROLLUP-COUNT.                       
001980 4000-EXIT.                                                               
001990     EXIT.                                                                
002000*                                                                         
002010 4100-ADD-INVOICE-TO-CUSTOMER.                                            
002020     ADD WS-IR-SUM-AMOUNT(WS-IR-IDX)   TO                                 
002030         WS-SN-NET-AMOUNT(WS-SN-IDX).                                     
002040     ADD WS-IR-SUM-QTY(WS-IR-IDX)      TO                                 
002050         WS-SN-QUANTITY(WS-SN-IDX).                                       
002060     ADD WS-IR-FIRST-PROFIT(WS-IR-IDX) TO                                 
002070         WS-SN-TOTAL-PROFIT(WS-SN-IDX).                                   
002080     ADD 1 TO WS-SN-INVOICE-COUNT(WS-SN-IDX).                             
002090     IF WS-IR-MAX-DATE(WS-IR-IDX) >                                       
002100        WS-SN-LAST-SALE-DATE(WS-SN-IDX)                                   
002110         MOVE WS-IR-MAX-DATE(WS-IR-IDX) TO                                
002120             WS-SN-LAST-SALE-DATE(WS-SN-IDX)                              
002130     END-IF.                                                              
002140 4100-EXIT.                                                               
002150     EXIT.                                                                
002160*                                                                         
002170 5000-JOIN-SNAPSHOT.                                                      
002180*    LEFT-JOIN IS ALREADY SATISFIED - THE SNAPSHOT TABLE IS               
002190*    THE BASE (BUILT IN 2000) AND THE INVOICE ROLL-UP ONLY                
002200*    ADDS TO ROWS THAT ALREADY EXIST THERE.  THIS STEP JUST               
002210*    DERIVES DAYS-SINCE, CREDIT-SCORE AND SEGMENT DEFAULTS -              
002220*    THE SCORING MODULE PROPER IS CTC0040, SO THIS PROGRAM                
002230*    ONLY STUBS THEM PER THE SPEC.                                        
002240     PERFORM 5001-JOIN-SNAPSHOT-STEP                                      
002250         THRU 5001-EXIT                                                   
002260         VARYING WS-SN-IDX FROM 1 BY 1                                    
002270         UNTIL WS-SN-IDX > WS-SNAPSHOT-COUNT.                             
002280 5000-EXIT.                                                               
002290     EXIT.                                                                
002300*                                                                         
002310 1400-CONVERT-DATE-TO-JULIAN.                                             
002320     COMPUTE WA-JDN-CENTURY-ADJ = (14 - WA-DATE-A-MM) / 12.               
002330     COMPUTE WA-JDN-YEAR-ADJ =                                            
002340         WA-DATE-A-CCYY + 4800 - WA-JDN-CENTURY-ADJ.                      
002350     COMPUTE WA-JDN-MONTH-ADJ =                                           
002360         WA-DATE-A-MM + 12 * WA-JDN-CENTURY-ADJ - 3.                      
002370     COMPUTE WA-JULIAN-A =                                                
002380         WA-DATE-A-DD                                                     
002390         + (153 * WA-JDN-MONTH-ADJ + 2) / 5                               
002400         + 365 * WA-JDN-YEAR-ADJ                                          
002410         + WA-JDN-YEAR-ADJ / 4                                            
002420         - WA-JDN-YEAR-ADJ / 100                                          
002430         + WA-JDN-YEAR-ADJ / 400                                          
002440         - 32045.                                                         
002450 1400-EXIT.                                                               
002460     EXIT.                                                                
002470*                                                                         
002480 1420-CONVERT-DATE-B-TO-JULIAN.                                           
002490     COMPUTE WA-JDN-CENTURY-ADJ = (14 - WA-DATE-B-MM) / 12.               
002500     COMPUTE WA-JDN-YEAR-ADJ =                                            
002510         WA-DATE-B-CCYY + 4800 - WA-JDN-CENTURY-ADJ.                      
002520     COMPUTE WA-JDN-MONTH-ADJ =                                           
002530         WA-DATE-B-MM + 12 * WA-JDN-CENTURY-ADJ - 3.                      
002540     COMPUTE WA-JULIAN-B =                                                
002550         WA-DATE-B-DD                                                     
002560         + (153 * WA-JDN-MONTH-ADJ + 2) / 5                               
002570         + 365 * WA-JDN-YEAR-ADJ                                          
002580         + WA-JDN-YEAR-ADJ / 4                                            
002590         - WA-JDN-YEAR-ADJ / 100                                          
002600         + WA-JDN-YEAR-ADJ / 400                                          
002610         - 32045.                                                         
002620 1420-EXIT.                                                               
002630     EXIT.                                                                
002640*                                                                         
002650 1460-DAYS-BETWEEN-A-AND-B.                                               
002660     PERFORM 1400-CONVERT-DATE-TO-JULIAN THRU 1400-EXIT.                  
002670     PERFORM 1420-CONVERT-DATE-B-TO-JULIAN THRU 1420-EXIT.                
002680 1460-EXIT.                                                               
002690     EXIT.                                                                
002700*                                                                         
002710 6000-DEFAULTS-AND-FILTER.                                                
002720     PERFORM 6001-DEFAULTS-AND-FI-STEP                                    
002730         THRU 6001-EXIT                                                   
002740         VARYING WS-SN-IDX FROM 1 BY 1                                    
002750         UNTIL WS-SN-IDX > WS-SNAPSHOT-COUNT.                             
002760 6000-EXIT.                                                               
002770     EXIT.                                                                
002780*                                                                         
002790 7000-SORT-REPORT.                                                        
002800*    STABLE INSERTION SORT DESCENDING ON BALANCE (DEFAULT) OR             
002810*    ASCENDING ON NAME WHEN THE RUN CARD ASKS FOR NAME ORDER.             
002820     PERFORM 7001-SORT-REPORT-STEP                                        
002830         THRU 7001-EXIT                                                   
002840         VARYING WA-SUB-1 FROM 2 BY 1                                     
002850         UNTIL WA-SUB-1 > WS-SNAPSHOT-COUNT.                              
002860     OPEN OUTPUT CREDIT-RPT.                                              
002870     PERFORM 7011-SHIFT-DOWN-STEP                                         
002880         THRU 7011-EXIT                                                   
002890         VARYING WS-SN-IDX FROM 1 BY 1                                    
002900         UNTIL WS-SN-IDX > WS-SNAPSHOT-COUNT.                             
002910 7000-EXIT.                                                               
002920     EXIT.                                                                
002930*                                                                         
002940 8000-SUMMARY-TOTALS.                                                     
002950     MOVE 0 TO WS-ST-OUTSTANDING WS-ST-TOTAL-PROFIT                       
002960               WS-ST-CUST-OWING WS-ST-CUST-CREDIT.                        
002970     PERFORM 8001-SUMMARY-TOTALS-STEP                                     
002980         THRU 8001-EXIT                                                   
002990         VARYING WS-SN-IDX FROM 1 BY 1                                    
003000         UNTIL WS-SN-IDX > WS-SNAPSHOT-COUNT.                             
003010     MOVE SPACES TO CREDIT-RPT-LINE.                                      
003020     STRING 'OUTSTANDING=' WS-ST-OUTSTANDING                              
003030         ' TOTAL-PROFIT=' WS-ST-TOTAL-PROFIT                              
003040         ' OWING=' WS-ST-CUST-OWING                                       
003050         ' CREDIT-BAL=' WS-ST-CUST-CREDIT                                 
003060         DELIMITED BY SIZE INTO CREDIT-RPT-LINE.                          
003070     WRITE CREDIT-RPT-LINE.                                               
003080     CLOSE CREDIT-RPT.                                                    
003090 8000-EXIT.                                                               
003100     EXIT.                                                                
003110*                                                                         
003120 4001-ROLLUP-TO-CUSTO-STEP.                                               
003130     SET WS-SN-IDX TO 1                                                   
003140     SEARCH WS-SN-ENTRY                                                   
003150         AT END                                                           
003160             CONTINUE                                                     
003170         WHEN WS-SN-CODE(WS-SN-IDX) =                                     
003180              WS-IR-CUST-CODE(WS-IR-IDX)                                  
003190             PERFORM 4100-ADD-INVOICE-TO-CUSTOMER                         
003200                 THRU 4100-EXIT                                           
003210     END-SEARCH.                                                          
003220 4001-EXIT.                                                               
003230     EXIT.                                                                
003240*                                                                         
003250 5001-JOIN-SNAPSHOT-STEP.                                                 
003260     MOVE 0 TO WS-SN-CREDIT-SCORE(WS-SN-IDX)                              
003270     MOVE 'UNKNOWN' TO WS-SN-SEGMENT(WS-SN-IDX)                           
003280     IF WS-SN-LAST-SALE-DATE(WS-SN-IDX) = ZEROS                           
003290         MOVE 999 TO WS-SN-DAYS-SINCE(WS-SN-IDX)                          
003300     ELSE                                                                 
003310         MOVE WS-SN-LAST-SALE-DATE(WS-SN-IDX) TO WA-DATE-A                
003320         MOVE WA-TODAY-CCYYMMDD TO WA-DATE-B                              
003330         PERFORM 1460-DAYS-BETWEEN-A-AND-B THRU 1460-EXIT                 
003340         COMPUTE WS-SN-DAYS-SINCE(WS-SN-IDX) =                            
003350             WA-JULIAN-B - WA-JULIAN-A                                    
003360     END-IF.                                                              
003370 5001-EXIT.                                                               
003380     EXIT.                                                                
003390*                                                                         
003400 6001-DEFAULTS-AND-FI-STEP.                                               
003410     IF WS-SN-NAME(WS-SN-IDX) = SPACES                                    
003420         MOVE 'UNKNOWN' TO WS-SN-NAME(WS-SN-IDX)                          
003430     END-IF                                                               
003440     IF WS-SN-ROUTE(WS-SN-IDX) = SPACES                                   
003450         MOVE 'N/A' TO WS-SN-ROUTE(WS-SN-IDX)                             
003460     END-IF.                                                              
003470 6001-EXIT.                                                               
003480     EXIT.                                                                
003490*                                                                         
003500 7001-SORT-REPORT-STEP.                                                   
003510     MOVE WS-SN-ENTRY(WA-SUB-1) TO WS-SN-SCRATCH-REC                      
003520     MOVE WA-SUB-1 TO WA-SUB-2                                            
003530 7010-SHIFT-DOWN.                                                         
003540     IF WA-SUB-2 > 1                                                      
003550         IF CTC-CREDIT-SORT-NAME                                          
003560             IF WS-SN-NAME(WA-SUB-2 - 1) > WS-SNS-NAME                    
003570                 MOVE WS-SN-ENTRY(WA-SUB-2 - 1)                           
003580                     TO WS-SN-ENTRY(WA-SUB-2)                             
003590                 SUBTRACT 1 FROM WA-SUB-2                                 
003600                 GO TO 7010-SHIFT-DOWN                                    
003610             END-IF                                                       
003620         ELSE                                                             
003630             IF WS-SN-BALANCE(WA-SUB-2 - 1) < WS-SNS-BALANCE              
003640                 MOVE WS-SN-ENTRY(WA-SUB-2 - 1)                           
003650                     TO WS-SN-ENTRY(WA-SUB-2)                             
003660                 SUBTRACT 1 FROM WA-SUB-2                                 
003670                 GO TO 7010-SHIFT-DOWN                                    
003680             END-IF                                                       
003690         END-IF                                                           
003700     END-IF                                                               
003710     MOVE WS-SN-SCRATCH-REC TO WS-SN-ENTRY(WA-SUB-2).                     
003720 7001-EXIT.                                                               
003730     EXIT.                                                                
003740*                                                                         
003750 7011-SHIFT-DOWN-STEP.                                                    
003760     MOVE SPACES TO CREDIT-RPT-LINE                                       
003770     STRING WS-SN-CODE(WS-SN-IDX) ' ' WS-SN-NAME(WS-SN-IDX)               
003780         ' ' WS-SN-ROUTE(WS-SN-IDX)                                       
003790         ' BAL=' WS-SN-BALANCE(WS-SN-IDX)                                 
003800         ' NET=' WS-SN-NET-AMOUNT(WS-SN-IDX)                              
003810         ' QTY=' WS-SN-QUANTITY(WS-SN-IDX)                                
003820         ' PFT=' WS-SN-TOTAL-PROFIT(WS-SN-IDX)                            
003830         ' INV=' WS-SN-INVOICE-COUNT(WS-SN-IDX)                           
003840         ' DYS=' WS-SN-DAYS-SINCE(WS-SN-IDX)                              
003850         DELIMITED BY SIZE INTO CREDIT-RPT-LINE                           
003860     WRITE CREDIT-RPT-LINE.                                               
003870 7011-EXIT.                                                               
003880     EXIT.                                                                
003890*                                                                         
003900 8001-SUMMARY-TOTALS-STEP.                                                
003910     ADD WS-SN-BALANCE(WS-SN-IDX)      TO WS-ST-OUTSTANDING               
003920     ADD WS-SN-TOTAL-PROFIT(WS-SN-IDX) TO WS-ST-TOTAL-PROFIT              
003930     IF WS-SN-BALANCE(WS-SN-IDX) > 0                                      
003940         ADD 1 TO WS-ST-CUST-OWING                                        
003950     END-IF                                                               
003960     IF WS-SN-BALANCE(WS-SN-IDX) < 0                                      
003970         ADD 1 TO WS-ST-CUST-CREDIT                                       
003980     END-IF.                                                              
003990 8001-EXIT.                                                               
004000     EXIT.                                                                
