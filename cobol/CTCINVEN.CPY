000100*==========================================================*              
000110*  CTCINVEN  --  INVENTORY / PRODUCT MASTER RECORD          *             
000120*  ONE ROW PER PRODUCT.  KEY IS IV-PRODUCT-NAME.  INPUT     *             
000130*  FORM (CTC0020 READS) AND PRODUCT-MASTER FORM (CTC0020    *             
000140*  WRITES, CTC0080/CTC0090 READ) SHARE THIS ONE LAYOUT.     *             
000150*------------------------------------------------------------             
000160* CHANGE LOG                                                              
000170*  1990-06-25 A.SHEIKH   ORIGINAL LAYOUT.                                 
000180*  1992-02-11 M.QURESHI  ADDED IV-STATUS AND ITS 88-LEVELS,               
000190*                        REQ CTC-165 (STOCK STATUS WAS BEING              
000200*                        RE-DERIVED BY EVERY READER PROGRAM).             
000210*  1995-07-04 M.QURESHI  ADDED IV-STATUS-RANK REDEFINITION                
000220*                        SO THE PURCHASING PLAN CAN SORT ON               
000230*                        URGENCY WITHOUT A LOOKUP, REQ                    
000240*                        CTC-244.                                         
000250*==========================================================*              
000260 01  IV-INVENTORY-REC.                                                    
000270     05  IV-PRODUCT-NAME           PIC X(30).                             
000280     05  IV-STOCK-QUANTITY         PIC S9(7).                             
000290     05  IV-STATUS                 PIC X(15).                             
000300         88  IV-STATUS-ACTIVE      VALUE 'ACTIVE'.                        
000310         88  IV-STATUS-DISCONT     VALUE 'DISCONTINUED'.                  
000320         88  IV-STATUS-OUT         VALUE 'OUT OF STOCK'.                  
000330     05  IV-STATUS-RANK REDEFINES                                         
000340         IV-STATUS.                                                       
000350         10  IV-STATUS-RANK-CODE   PIC 9(02).                             
000360         10  FILLER                PIC X(13).                             
000370     05  FILLER                    PIC X(18).                             
