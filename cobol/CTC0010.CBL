000100*==========================================================*              
000110*  CTC0010  --  NIGHTLY DATA-MERGE                          *             
000120*  CRESCENT TRADING COMPANY (PVT) LTD - DISTRIBUTION SYS    *             
000130*  LOADS THE CREDIT MASTER, THE YEARLY SALES EXTRACTS AND   *             
000140*  THE INVOICE-MARGIN FEED, CLEANS AND DE-DUPLICATES THEM,  *             
000150*  AND WRITES THE ONE MERGED SALES-DETAIL FILE EVERY OTHER  *             
000160*  PROGRAM IN THE SUITE READS.  RUNS FIRST, EVERY NIGHT.    *             
000170*------------------------------------------------------------             
000180 IDENTIFICATION DIVISION.                                                 
000190 PROGRAM-ID.  CTC0010.                                                    
000200 AUTHOR.  A. SHEIKH.                                                      
000210 INSTALLATION.  CRESCENT TRADING COMPANY PVT LTD - MIS DEPT.              
000220 DATE-WRITTEN.  1989-02-14.                                               
000230 DATE-COMPILED.                                                           
000240 SECURITY.  COMPANY CONFIDENTIAL - MIS DEPT USE ONLY.                     
000250*------------------------------------------------------------             
000260* CHANGE LOG                                                              
000270*  1989-02-14 A.SHEIKH   ORIGINAL - CREDIT AND SALES MERGE                
000280*                        ONLY, NO MARGIN FEED YET.                        
000290*  1990-01-09 A.SHEIKH   ADDED MARGIN-FILE LOAD AND THE                   
000300*                        PROFITABLE/LOSS INVOICE COUNTS,                  
000310*                        REQ CTC-101.  MARGIN FILE MAY BE                 
000320*                        ABSENT - SEE 5000-LOAD-MARGIN-FILE.              
000330*  1991-05-19 A.SHEIKH   CUSTOMER-CODE NORMALIZATION ADDED -              
000340*                        SALES EXTRACT AND CREDIT MASTER                  
000350*                        WERE NOT AGREEING ON "1", "1.0", 1,              
000360*                        REQ CTC-098.                                     
000370*  1993-03-30 M.QURESHI  ADDED DAYS-SINCE-LAST-SALE FALLBACK              
000380*                        CHAIN (SALES DATE, THEN CREDIT                   
000390*                        LEDGER DATE, THEN 999), REQ CTC-178.             
000400*  1994-06-30 M.QURESHI  ADDED THE SALE/RETURN/ZERO CONTROL               
000410*                        TOTALS AND THE FULL CONTROL-TOTAL                
000420*                        REPORT, REQ CTC-201.                             
000430*  1998-12-02 S.NAQVI    Y2K - ALL DATE FIELDS NOW FULL                   
000440*                        9(8) CCYYMMDD.  REQ CTC-Y2K-01.                  
000450*  2000-03-11 S.NAQVI    ABORT-THE-RUN CHECK ADDED WHEN NO                
000460*                        CUSTOMER CODE OVERLAPS BETWEEN THE               
000470*                        SALES EXTRACT AND THE CREDIT MASTER              
000480*                        AFTER NORMALIZATION, REQ CTC-305.                
000490*==========================================================*              
000500 ENVIRONMENT DIVISION.                                                    
000510 CONFIGURATION SECTION.                                                   
000520 SPECIAL-NAMES.                                                           
000530     C01 IS TOP-OF-FORM                                                   
000540     CLASS CTC-NUMERIC-CLASS IS '0' THRU '9'                              
000550     UPSI-2 ON STATUS IS CTC-SKIP-MARGIN-CHECK                            
000560            OFF STATUS IS CTC-CHECK-MARGIN.                               
000570 INPUT-OUTPUT SECTION.                                                    
000580 FILE-CONTROL.                                                            
000590     SELECT SALES-EXTRACT ASSIGN TO SALESIN                               
000600         ORGANIZATION IS SEQUENTIAL.                                      
000610     SELECT CREDIT-MASTER ASSIGN TO CREDITIN                              
000620         ORGANIZATION IS SEQUENTIAL.                                      
000630     SELECT MARGIN-FILE ASSIGN TO MARGININ                                
000640         ORGANIZATION IS SEQUENTIAL                                       
000650         FILE STATUS IS WS-MARGIN-FILE-STATUS.                            
000660     SELECT SALES-DETAIL-OUT ASSIGN TO SALDETOUT                          
000670         ORGANIZATION IS SEQUENTIAL.                                      
000680     SELECT CONTROL-RPT ASSIGN TO CTLRPT                                  
000690         ORGANIZATION IS SEQUENTIAL.                                      
000700 DATA DIVISION.                                                           
000710 FILE SECTION.                                                            
000720 FD  SALES-EXTRACT                                                        
000730     LABEL RECORDS ARE STANDARD.                                          
000740 COPY CTCSALLN.                                                           
000750 FD  CREDIT-MASTER                                                        
000760     LABEL RECORDS ARE STANDARD.                                          
000770 COPY CTCCRMST.                                                           
000780 FD  MARGIN-FILE                                                          
000790     LABEL RECORDS ARE STANDARD.                                          
000800 COPY CTCINVMG.                                                           
000810 FD  SALES-DETAIL-OUT                                                     
000820     LABEL RECORDS ARE STANDARD.                                          
000830 COPY CTCSALDT.                                                           
000840 FD  CONTROL-RPT                                                          
000850     LABEL RECORDS ARE OMITTED.                                           
000860 01  CONTROL-RPT-LINE              PIC X(90).                             
000870 WORKING-STORAGE SECTION.                                                 
000880 77  WS-CREDIT-COUNT               PIC 9(4) COMP VALUE 0.                 
000890 77  WS-DETAIL-COUNT               PIC 9(5) COMP VALUE 0.                 
000900 77  WS-INVOICE-COUNT              PIC 9(5) COMP VALUE 0.                 
000910 77  WS-OVERLAP-SW                 PIC X VALUE 'N'.                       
000920     88  WS-CUST-CODE-OVERLAP      VALUE 'Y'.                             
000930 COPY CTCWKARE.                                                           
000940 01  WS-MARGIN-FILE-STATUS         PIC X(02).                             
000950     88  WS-MARGIN-FILE-OK         VALUE '00'.                            
000960     88  WS-MARGIN-FILE-MISSING    VALUE '35'.                            
000970 01  WS-CREDIT-TABLE.                                                     
000980     05  WS-CR-ENTRY OCCURS 3000 TIMES                                    
000990         INDEXED BY WS-CR-IDX.                                            
001000         10  WS-CR-CODE            PIC X(08).                             
001010         10  WS-CR-NAME            PIC X(30).                             
001020         10  WS-CR-ROUTE           PIC X(20).                             
001030         10  WS-CR-BALANCE         PIC S9(9).                             
001040         10  WS-CR-LAST-INV-DATE   PIC 9(08).                             
001050         10  WS-CR-SALES           PIC S9(9).                             
001060         10  WS-CR-QTY             PIC S9(9).                             
001070         10  WS-CR-ORDERS          PIC 9(5) COMP.                         
001080         10  WS-CR-LAST-SALE-DATE  PIC 9(08).                             
001090         10  WS-CR-BOOKER          PIC X(25).                             
001100         10  WS-CR-COMPANY         PIC X(20).                             
001110         10  WS-CR-HAS-SALES-SW    PIC X.                                 
001120             88  WS-CR-HAS-SALES   VALUE 'Y'.                             
001130 01  WS-DETAIL-TABLE.                                                     
001140     05  WS-DT-ENTRY OCCURS 20000 TIMES                                   
001150         INDEXED BY WS-DT-IDX.                                            
001160         10  WS-DT-INVOICE         PIC 9(09).                             
001170         10  WS-DT-DATE            PIC 9(08).                             
001180         10  WS-DT-CUST-CODE       PIC X(08).                             
001190         10  WS-DT-CUST-NAME       PIC X(30).                             
001200         10  WS-DT-ROUTE           PIC X(20).                             
001210         10  WS-DT-BOOKER          PIC X(25).                             
001220         10  WS-DT-COMPANY         PIC X(20).                             
001230         10  WS-DT-PRODUCT         PIC X(30).                             
001240         10  WS-DT-QTY             PIC S9(7).                             
001250         10  WS-DT-AMOUNT          PIC S9(9).                             
001260 01  WS-INVOICE-TABLE.                                                    
001270     05  WS-IV-ENTRY OCCURS 20000 TIMES                                   
001280         INDEXED BY WS-IV-IDX.                                            
001290         10  WS-IV-INVOICE         PIC 9(09).                             
001300         10  WS-IV-CUST-CODE       PIC X(08).                             
001310         10  WS-IV-PROFIT          PIC S9(9).                             
001320 01  WS-CLEAN-WORK.                                                       
001330     05  WS-CLEAN-STRING           PIC X(30).                             
001340     05  WS-CLEAN-NUMERIC          PIC S9(9)V9(4).                        
001350     05  WS-CLEAN-NUMERIC-R REDEFINES                                     
001360         WS-CLEAN-NUMERIC.                                                
001370         10  WS-CLEAN-NUM-WHOLE    PIC S9(9).                             
001380         10  WS-CLEAN-NUM-DECML    PIC 9(4).                              
001390     05  WS-CLEAN-INT-OUT          PIC S9(9).                             
001400     05  WS-CLEAN-DATE-OUT         PIC 9(08).                             
001410     05  WS-CLEAN-VALID-SW         PIC X.                                 
001420         88  WS-CLEAN-IS-VALID     VALUE 'Y'.                             
001430     05  FILLER                    PIC X(10).                             
001440 01  WS-CONTROL-TOTALS.                                                   
001450     05  WS-CT-SALES-COUNT         PIC 9(7) COMP.                         
001460     05  WS-CT-SALES-SUM           PIC S9(11).                            
001470     05  WS-CT-RETURN-COUNT        PIC 9(7) COMP.                         
001480     05  WS-CT-RETURN-SUM          PIC S9(11).                            
001490     05  WS-CT-ZERO-COUNT          PIC 9(7) COMP.                         
001500     05  WS-CT-NET-SALES           PIC S9(11).                            
001510     05  WS-CT-PROFIT-INV-COUNT    PIC 9(6) COMP.                         
001520     05  WS-CT-PROFIT-INV-SUM      PIC S9(11).                            
001530     05  WS-CT-LOSS-INV-COUNT      PIC 9(6) COMP.                         
001540     05  WS-CT-LOSS-INV-SUM        PIC S9(11).                            
001550     05  WS-CT-CUST-WITH-SALES     PIC 9(5) COMP.                         
001560     05  WS-CT-CUST-NO-SALES       PIC 9(5) COMP.                         
001570     05  WS-CT-OWING-COUNT         PIC 9(5) COMP.                         
001580     05  WS-CT-OWING-SUM           PIC S9(11).                            
001590     05  WS-CT-WEOWE-COUNT         PIC 9(5) COMP.                         
001600     05  WS-CT-WEOWE-SUM           PIC S9(11).                            
001610     05  WS-CT-ZEROBAL-COUNT       PIC 9(5) COMP.                         
001620     05  WS-CT-NET-BALANCE         PIC S9(11).                            
001630     05  WS-CT-SUM-CUST-BALANCE    PIC S9(11).                            
001640 LINKAGE SECTION.                                                         
001650 COPY CTCRUNCD.                                                           
001660 PROCEDURE DIVISION USING RC-RUN-CONTROL-REC.                             
001670 0100-MAINLINE.                                                           
001680     ACCEPT WA-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                         
001690     PERFORM 2000-LOAD-CREDIT-MASTER THRU 2000-EXIT.                      
001700     PERFORM 3000-LOAD-SALES-FILES THRU 3000-EXIT.                        
001710     PERFORM 3400-CHECK-CODE-OVERLAP THRU 3400-EXIT.                      
001720     PERFORM 4000-ANALYZE-SALES THRU 4000-EXIT.                           
001730     PERFORM 4500-AGGREGATE-CUST-SALES THRU 4500-EXIT.                    
001740     PERFORM 5000-LOAD-MARGIN-FILE THRU 5000-EXIT.                        
001750     PERFORM 6000-MERGE-CUSTOMER-SUMMARY THRU 6000-EXIT.                  
001760     PERFORM 7500-DAYS-SINCE-LAST-SALE THRU 7500-EXIT.                    
001770     PERFORM 8000-CONTROL-TOTALS THRU 8000-EXIT.                          
001780     PERFORM 7000-MERGE-DETAIL-LINES THRU 7000-EXIT.                      
001790     STOP RUN.                                                            
001800*                                                                         
001810*    ---  U3 FIELD-CLEANING PARAGRAPHS  ---                               
001820*                                                                         
001830 1000-TRIM-STRING-FIELD.                                                  
001840     IF WS-CLEAN-STRING = SPACES OR LOW-VALUES                            
001850         MOVE SPACES TO WS-CLEAN-STRING                                   
001860     END-IF.                                                              
001870 1000-EXIT.                                                               
001880     EXIT.                                                                
001890*                                                                         
001900 1100-COERCE-NUMERIC-FIELD.                                               
001910     MOVE 'N' TO WS-CLEAN-VALID-SW.                                       
001920     IF WS-CLEAN-NUM-WHOLE NUMERIC                                        
001930         MOVE 'Y' TO WS-CLEAN-VALID-SW                                    
001940         IF WS-CLEAN-NUM-DECML NOT < 5000                                 
001950             ADD 1 TO WS-CLEAN-NUM-WHOLE                                  
001960         END-IF                                                           
001970         MOVE WS-CLEAN-NUM-WHOLE TO WS-CLEAN-INT-OUT                      
001980     ELSE                                                                 
001990         MOVE 0 TO WS-CLEAN-INT-OUT                                       
002000     END-IF.                                                              
002010 1100-EXIT.                                                               
002020     EXIT.                                                                
002030*                                                                         
002040 1200-PARSE-DATE-FIELD.                                                   
002050*    DATE ARRIVES AS 9(8) CCYYMMDD ALREADY - VALIDATE ONLY.               
002060     MOVE 'Y' TO WS-CLEAN-VALID-SW.                                       
002070     IF WS-CLEAN-DATE-OUT NOT NUMERIC                                     
002080         MOVE 'N' TO WS-CLEAN-VALID-SW                                    
002090         MOVE ZEROS TO WS-CLEAN-DATE-OUT                                  
002100     END-IF.                                                              
002110 1200-EXIT.                                                               
002120     EXIT.                                                                
002130*                                                                         
002140 1300-NORMALIZE-CUSTOMER-CODE.                                            
002150*    STRIP LEADING ZEROS AND A TRAILING ".0" SO "1", "1.0"                
002160*    AND "01" ALL COLLAPSE TO THE SAME CANONICAL CODE.                    
002170     PERFORM 1000-TRIM-STRING-FIELD THRU 1000-EXIT.                       
002180     INSPECT WS-CLEAN-STRING REPLACING ALL '.0' BY SPACES.                
002190     IF WS-CLEAN-STRING(1:7) IS NUMERIC                                   
002200         MOVE WS-CLEAN-STRING(1:7) TO WS-CLEAN-INT-OUT                    
002210         MOVE WS-CLEAN-INT-OUT TO WS-CLEAN-STRING                         
002220     END-IF.                                                              
002230 1300-EXIT.                                                               
002240     EXIT.                                                                
002250*                                                                         
002260*    ---  U1 DATA-MERGE PARAGRAPHS  ---                                   
002270*                                                                         
002280 2000-LOAD-CREDIT-MASTER.                                                 
002290     OPEN INPUT CREDIT-MASTER.                                            
002300 2010-READ-CREDIT.                                                        
002310     READ CREDIT-MASTER                                                   
002320         AT END GO TO 2000-EXIT.                                          
002330     MOVE CR-CUSTOMER-CODE TO WS-CLEAN-STRING.                            
002340     PERFORM 1300-NORMALIZE-CUSTOMER-CODE THRU 1300-EXIT.                 
002350     IF WS-CLEAN-STRING = SPACES                                          
002360         GO TO 2010-READ-CREDIT                                           
002370     END-IF.                                                              
002380     PERFORM 2100-FIND-OR-ADD-CREDIT THRU 2100-EXIT.                      
002390     MOVE WS-CLEAN-STRING       TO WS-CR-CODE(WS-CR-IDX).                 
002400     MOVE CR-CUSTOMER-NAME      TO WS-CR-NAME(WS-CR-IDX).                 
002410     MOVE CR-ROUTE              TO WS-CR-ROUTE(WS-CR-IDX).                
002420     COMPUTE WS-CR-BALANCE(WS-CR-IDX) = 0 - CR-BALANCE.                   
002430     MOVE CR-LAST-INVOICE-DATE  TO WS-CR-LAST-INV-DATE(WS-CR-IDX).        
002440     GO TO 2010-READ-CREDIT.                                              
002450 2000-EXIT.                                                               
002460     CLOSE CREDIT-MASTER.                                                 
002470*                                                                         
002480 2100-FIND-OR-ADD-CREDIT.                                                 
002490     SET WS-CR-IDX TO 1.                                                  
002500     SEARCH WS-CR-ENTRY                                                   
002510         AT END                                                           
002520             ADD 1 TO WS-CREDIT-COUNT                                     
002530             SET WS-CR-IDX TO WS-CREDIT-COUNT                             
002540         WHEN WS-CR-CODE(WS-CR-IDX) = WS-CLEAN-STRING                     
002550             CONTINUE                                                     
002560     END-SEARCH.                                                          
002570 2100-EXIT.                                                               
002580     EXIT.                                                                
002590*                                                                         
002600 3000-LOAD-SALES-FILES.                                                   
002610*    SALESIN IS A JCL CONCATENATION OF EVERY YEARLY EXTRACT               
002620*    IN CONFIG ORDER - THIS PROGRAM SEES ONE LOGICAL FILE.                
002630     OPEN INPUT SALES-EXTRACT.                                            
002640 3010-READ-SALES.                                                         
002650     READ SALES-EXTRACT                                                   
002660         AT END GO TO 3000-EXIT.                                          
002670     MOVE SL-CUSTOMER-CODE TO WS-CLEAN-STRING.                            
002680     PERFORM 1300-NORMALIZE-CUSTOMER-CODE THRU 1300-EXIT.                 
002690     IF WS-CLEAN-STRING = SPACES                                          
002700         GO TO 3010-READ-SALES                                            
002710     END-IF.                                                              
002720     PERFORM 3100-DEDUP-SALES-LINE THRU 3100-EXIT.                        
002730     GO TO 3010-READ-SALES.                                               
002740 3000-EXIT.                                                               
002750     CLOSE SALES-EXTRACT.                                                 
002760*                                                                         
002770 3100-DEDUP-SALES-LINE.                                                   
002780*    KEY IS (INVOICE, PRODUCT).  KEEP THE LINE WITH THE                   
002790*    LATEST DELIVERY DATE - EQUIVALENT TO SORTING DESCENDING              
002800*    ON DATE AND KEEPING THE FIRST.                                       
002810     SET WS-DT-IDX TO 1.                                                  
002820     SEARCH WS-DT-ENTRY                                                   
002830         AT END                                                           
002840             ADD 1 TO WS-DETAIL-COUNT                                     
002850             SET WS-DT-IDX TO WS-DETAIL-COUNT                             
002860             PERFORM 3150-STORE-SALES-LINE THRU 3150-EXIT                 
002870         WHEN WS-DT-INVOICE(WS-DT-IDX) = SL-INVOICE-NO                    
002880              AND WS-DT-PRODUCT(WS-DT-IDX) = SL-PRODUCT-NAME              
002890             IF SL-DELIVERY-DATE > WS-DT-DATE(WS-DT-IDX)                  
002900                 PERFORM 3150-STORE-SALES-LINE THRU 3150-EXIT             
002910             END-IF                                                       
002920     END-SEARCH.                                                          
002930 3100-EXIT.                                                               
002940     EXIT.                                                                
002950*                                                                         
002960 3150-STORE-SALES-LINE.                                                   
002970     MOVE SL-INVOICE-NO      TO WS-DT-INVOICE(WS-DT-IDX).                 
002980     MOVE SL-DELIVERY-DATE   TO WS-DT-DATE(WS-DT-IDX).                    
002990     MOVE WS-CLEAN-STRING    TO WS-DT-CUST-CODE(WS-DT-IDX).               
003000     MOVE SL-CUSTOMER-NAME   TO WS-DT-CUST-NAME(WS-DT-IDX).               
003010     MOVE SL-ROUTE           TO WS-DT-ROUTE(WS-DT-IDX).                   
003020     MOVE SL-BOOKER-NAME     TO WS-DT-BOOKER(WS-DT-IDX).                  
003030     MOVE SL-COMPANY         TO WS-DT-COMPANY(WS-DT-IDX).                 
003040     MOVE SL-PRODUCT-NAME    TO WS-DT-PRODUCT(WS-DT-IDX).                 
003050     MOVE SL-QUANTITY        TO WS-DT-QTY(WS-DT-IDX).                     
003060     MOVE SL-AMOUNT          TO WS-DT-AMOUNT(WS-DT-IDX).                  
003070     PERFORM 3200-TRACK-INVOICE THRU 3200-EXIT.                           
003080 3150-EXIT.                                                               
003090     EXIT.                                                                
003100*                                                                         
003110 3200-TRACK-INVOICE.                                                      
003120     SET WS-IV-IDX TO 1.                                                  
003130     SEARCH WS-IV-ENTRY                                                   
003140         AT END                                                           
003150             ADD 1 TO WS-INVOICE-COUNT                                    
003160             SET WS-IV-IDX TO WS-INVOICE-COUNT                            
003170             MOVE SL-INVOICE-NO   TO WS-IV-INVOICE(WS-IV-IDX)             
003180             MOVE WS-CLEAN-STRING TO WS-IV-CUST-CODE(WS-IV-IDX)           
003190             MOVE 0               TO WS-IV-PROFIT(WS-IV-IDX)              
003200         WHEN WS-IV-INVOICE(WS-IV-IDX) = SL-INVOICE-NO                    
003210             CONTINUE                                                     
003220     END-SEARCH.                                                          
003230 3200-EXIT.                                                               
003240     EXIT.                                                                
003250*                                                                         
003260 3400-CHECK-CODE-OVERLAP.                                                 
003270     SET WS-DT-IDX TO 1.                                                  
003280     PERFORM 3401-CHECK-CODE-OVER-STEP                                    
003290         THRU 3401-EXIT                                                   
003300         VARYING WS-DT-IDX FROM 1 BY 1                                    
003310         UNTIL WS-DT-IDX > WS-DETAIL-COUNT.                               
003320     IF NOT WS-CUST-CODE-OVERLAP                                          
003330         DISPLAY 'CTC0010 - ABEND - NO CUSTOMER CODE '                    
003340             'OVERLAPS BETWEEN SALES AND CREDIT FILES'                    
003350         MOVE 16 TO RETURN-CODE                                           
003360         STOP RUN                                                         
003370     END-IF.                                                              
003380 3400-EXIT.                                                               
003390     EXIT.                                                                
003400*                                                                         
003410 4000-ANALYZE-SALES.                                                      
003420     PERFORM 4001-ANALYZE-SALES-STEP                                      
003430         THRU 4001-EXIT                                                   
003440         VARYING WS-DT-IDX FROM 1 BY 1                                    
003450         UNTIL WS-DT-IDX > WS-DETAIL-COUNT.                               
003460     COMPUTE WS-CT-NET-SALES =                                            
003470         WS-CT-SALES-SUM + WS-CT-RETURN-SUM.                              
003480 4000-EXIT.                                                               
003490     EXIT.                                                                
003500*                                                                         
003510 4500-AGGREGATE-CUST-SALES.                                               
003520     PERFORM 4501-AGGREGATE-CUST-STEP                                     
003530         THRU 4501-EXIT                                                   
003540         VARYING WS-DT-IDX FROM 1 BY 1                                    
003550         UNTIL WS-DT-IDX > WS-DETAIL-COUNT.                               
003560 4500-EXIT.                                                               
003570     EXIT.                                                                
003580*                                                                         
003590 4600-ADD-CUST-SALE.                                                      
003600     ADD WS-DT-AMOUNT(WS-DT-IDX) TO WS-CR-SALES(WS-CR-IDX).               
003610     ADD WS-DT-QTY(WS-DT-IDX)    TO WS-CR-QTY(WS-CR-IDX).                 
003620     SET WS-CR-HAS-SALES(WS-CR-IDX) TO TRUE.                              
003630     IF WS-DT-DATE(WS-DT-IDX) > WS-CR-LAST-SALE-DATE(WS-CR-IDX)           
003640         MOVE WS-DT-DATE(WS-DT-IDX) TO                                    
003650             WS-CR-LAST-SALE-DATE(WS-CR-IDX)                              
003660     END-IF.                                                              
003670     IF WS-CR-NAME(WS-CR-IDX) = SPACES                                    
003680         MOVE WS-DT-CUST-NAME(WS-DT-IDX) TO                               
003690             WS-CR-NAME(WS-CR-IDX)                                        
003700         MOVE WS-DT-ROUTE(WS-DT-IDX) TO                                   
003710             WS-CR-ROUTE(WS-CR-IDX)                                       
003720     END-IF.                                                              
003730     MOVE WS-DT-BOOKER(WS-DT-IDX)  TO WS-CR-BOOKER(WS-CR-IDX).            
003740     MOVE WS-DT-COMPANY(WS-DT-IDX) TO WS-CR-COMPANY(WS-CR-IDX).           
003750     SET WS-IV-IDX TO 1.                                                  
003760     SEARCH WS-IV-ENTRY                                                   
003770         WHEN WS-IV-INVOICE(WS-IV-IDX) = WS-DT-INVOICE(WS-DT-IDX)         
003780             CONTINUE                                                     
003790     END-SEARCH.                                                          
003800 4600-EXIT.                                                               
003810     EXIT.                                                                
003820*                                                                         
003830 5000-LOAD-MARGIN-FILE.                                                   
003840     OPEN INPUT MARGIN-FILE.                                              
003850     IF WS-MARGIN-FILE-MISSING                                            
003860         DISPLAY 'CTC0010 - MARGIN FILE ABSENT, '                         
003870             'PROFIT DEFAULTS TO ZERO'                                    
003880         GO TO 5000-EXIT                                                  
003890     END-IF.                                                              
003900 5010-READ-MARGIN.                                                        
003910     READ MARGIN-FILE                                                     
003920         AT END GO TO 5000-EXIT.                                          
003930     PERFORM 5100-STORE-MARGIN THRU 5100-EXIT.                            
003940     GO TO 5010-READ-MARGIN.                                              
003950 5000-EXIT.                                                               
003960     IF WS-MARGIN-FILE-OK                                                 
003970         CLOSE MARGIN-FILE                                                
003980     END-IF.                                                              
003990*                                                                         
004000 5100-STORE-MARGIN.                                                       
004010*    DEDUP ON INVOICE NUMBER, KEEP LAST.                                  
004020     SET WS-IV-IDX TO 1.                                                  
004030     SEARCH WS-IV-ENTRY                                                   
004040         AT END                                                           
004050             CONTINUE                                                     
004060         WHEN WS-IV-INVOICE(WS-IV-IDX) = IM-INVOICE-NO                    
004070             MOVE IM-PROFIT TO WS-IV-PROFIT(WS-IV-IDX)                    
004080             IF IM-PROFIT > 0                                             
004090                 ADD 1 TO WS-CT-PROFIT-INV-COUNT                          
004100                 ADD IM-PROFIT TO WS-CT-PROFIT-INV-SUM                    
004110             ELSE                                                         
004120                 IF IM-PROFIT < 0                                         
004130                     ADD 1 TO WS-CT-LOSS-INV-COUNT                        
004140                     ADD IM-PROFIT TO WS-CT-LOSS-INV-SUM                  
004150                 END-IF                                                   
004160             END-IF                                                       
004170     END-SEARCH.                                                          
004180 5100-EXIT.                                                               
004190     EXIT.                                                                
004200*                                                                         
004210 6000-MERGE-CUSTOMER-SUMMARY.                                             
004220*    CREDIT MASTER IS THE BASE - EVERY CREDIT CUSTOMER IS                 
004230*    KEPT, SALES FIELDS DEFAULT TO ZERO WHEN ABSENT (THEY                 
004240*    ARE ALREADY ZERO FROM WS-CREDIT-TABLE INITIALISATION).               
004250     PERFORM 6001-MERGE-CUSTOMER-STEP                                     
004260         THRU 6001-EXIT                                                   
004270         VARYING WS-CR-IDX FROM 1 BY 1                                    
004280         UNTIL WS-CR-IDX > WS-CREDIT-COUNT.                               
004290     COMPUTE WS-CT-NET-BALANCE =                                          
004300         WS-CT-OWING-SUM + WS-CT-WEOWE-SUM.                               
004310 6000-EXIT.                                                               
004320     EXIT.                                                                
004330*                                                                         
004340 7500-DAYS-SINCE-LAST-SALE.                                               
004350*    FALLBACK CHAIN - SALES LAST-DELIVERY DATE, THEN CREDIT               
004360*    LEDGER LAST-INVOICE DATE, THEN 999 (APPLIED BY EACH                  
004370*    READER PROGRAM AT REPORT TIME - THIS STEP JUST MAKES                 
004380*    SURE BOTH CANDIDATE DATES ARE ON THE CREDIT ENTRY).                  
004390     CONTINUE.                                                            
004400 7500-EXIT.                                                               
004410     EXIT.                                                                
004420*                                                                         
004430 8000-CONTROL-TOTALS.                                                     
004440     OPEN OUTPUT CONTROL-RPT.                                             
004450     MOVE SPACES TO CONTROL-RPT-LINE.                                     
004460     STRING 'CTC0010 CONTROL TOTALS - RUN DATE '                          
004470         WA-TODAY-CCYYMMDD DELIMITED BY SIZE                              
004480         INTO CONTROL-RPT-LINE.                                           
004490     WRITE CONTROL-RPT-LINE.                                              
004500     MOVE SPACES TO CONTROL-RPT-LINE.                                     
004510     STRING 'UNIQUE CUSTOMERS      ' WS-CREDIT-COUNT                      
004520         DELIMITED BY SIZE INTO CONTROL-RPT-LINE.                         
004530     WRITE CONTROL-RPT-LINE.                                              
004540     MOVE SPACES TO CONTROL-RPT-LINE.                                     
004550     STRING 'CUST WITH SALES       ' WS-CT-CUST-WITH-SALES                
004560         DELIMITED BY SIZE INTO CONTROL-RPT-LINE.                         
004570     WRITE CONTROL-RPT-LINE.                                              
004580     MOVE SPACES TO CONTROL-RPT-LINE.                                     
004590     STRING 'CUST WITHOUT SALES    ' WS-CT-CUST-NO-SALES                  
004600         DELIMITED BY SIZE INTO CONTROL-RPT-LINE.                         
004610     WRITE CONTROL-RPT-LINE.                                              
004620     MOVE SPACES TO CONTROL-RPT-LINE.                                     
004630     STRING 'OWING US  COUNT/SUM   ' WS-CT-OWING-COUNT                    
004640         '/' WS-CT-OWING-SUM DELIMITED BY SIZE                            
004650         INTO CONTROL-RPT-LINE.                                           
004660     WRITE CONTROL-RPT-LINE.                                              
004670     MOVE SPACES TO CONTROL-RPT-LINE.                                     
004680     STRING 'WE OWE    COUNT/SUM   ' WS-CT-WEOWE-COUNT                    
004690         '/' WS-CT-WEOWE-SUM DELIMITED BY SIZE                            
004700         INTO CONTROL-RPT-LINE.                                           
004710     WRITE CONTROL-RPT-LINE.                                              
004720     MOVE SPACES TO CONTROL-RPT-LINE.                                     
004730     STRING 'NET BALANCE           ' WS-CT-NET-BALANCE                    
004740         DELIMITED BY SIZE INTO CONTROL-RPT-LINE.                         
004750     WRITE CONTROL-RPT-LINE.                                              
004760     MOVE SPACES TO CONTROL-RPT-LINE.                                     
004770     STRING 'SALES  COUNT/SUM      ' WS-CT-SALES-COUNT                    
004780         '/' WS-CT-SALES-SUM DELIMITED BY SIZE                            
004790         INTO CONTROL-RPT-LINE.                                           
004800     WRITE CONTROL-RPT-LINE.                                              
004810     MOVE SPACES TO CONTROL-RPT-LINE.                                     
004820     STRING 'RETURNS COUNT/SUM     ' WS-CT-RETURN-COUNT                   
004830         '/' WS-CT-RETURN-SUM DELIMITED BY SIZE                           
004840         INTO CONTROL-RPT-LINE.                                           
004850     WRITE CONTROL-RPT-LINE.                                              
004860     MOVE SPACES TO CONTROL-RPT-LINE.                                     
004870     STRING 'NET SALES             ' WS-CT-NET-SALES                      
004880         DELIMITED BY SIZE INTO CONTROL-RPT-LINE.                         
004890     WRITE CONTROL-RPT-LINE.                                              
004900     MOVE SPACES TO CONTROL-RPT-LINE.                                     
004910     STRING 'DETAIL LINES          ' WS-DETAIL-COUNT                      
004920         DELIMITED BY SIZE INTO CONTROL-RPT-LINE.                         
004930     WRITE CONTROL-RPT-LINE.                                              
004940     MOVE SPACES TO CONTROL-RPT-LINE.                                     
004950     STRING 'UNIQUE INVOICES       ' WS-INVOICE-COUNT                     
004960         DELIMITED BY SIZE INTO CONTROL-RPT-LINE.                         
004970     WRITE CONTROL-RPT-LINE.                                              
004980     MOVE SPACES TO CONTROL-RPT-LINE.                                     
004990     STRING 'SUM OF CUST BALANCES  ' WS-CT-SUM-CUST-BALANCE               
005000         DELIMITED BY SIZE INTO CONTROL-RPT-LINE.                         
005010     WRITE CONTROL-RPT-LINE.                                              
005020     CLOSE CONTROL-RPT.                                                   
005030 8000-EXIT.                                                               
005040     EXIT.                                                                
005050*                                                                         
005060 7000-MERGE-DETAIL-LINES.                                                 
005070     OPEN OUTPUT SALES-DETAIL-OUT.                                        
005080     PERFORM 7001-MERGE-DETAIL-LI-STEP                                    
005090         THRU 7001-EXIT                                                   
005100         VARYING WS-DT-IDX FROM 1 BY 1                                    
005110         UNTIL WS-DT-IDX > WS-DETAIL-COUNT.                               
005120     CLOSE SALES-DETAIL-OUT.                                              
005130 7000-EXIT.                                                               
005140     EXIT.                                                                
005150*                                                                         
005160 7100-BUILD-DETAIL-OUT.                                                   
005170     MOVE WS-DT-INVOICE(WS-DT-IDX)   TO SD-INVOICE-NO.                    
005180     MOVE WS-DT-DATE(WS-DT-IDX)      TO SD-DELIVERY-DATE.                 
005190     MOVE WS-DT-CUST-CODE(WS-DT-IDX) TO SD-CUSTOMER-CODE.                 
005200     MOVE WS-DT-CUST-NAME(WS-DT-IDX) TO SD-CUSTOMER-NAME.                 
005210     MOVE WS-DT-ROUTE(WS-DT-IDX)     TO SD-ROUTE.                         
005220     MOVE WS-DT-BOOKER(WS-DT-IDX)    TO SD-BOOKER-NAME.                   
005230     MOVE WS-DT-COMPANY(WS-DT-IDX)   TO SD-COMPANY.                       
005240     MOVE WS-DT-PRODUCT(WS-DT-IDX)   TO SD-PRODUCT-NAME.                  
005250     MOVE WS-DT-QTY(WS-DT-IDX)       TO SD-QUANTITY.                      
005260     MOVE WS-DT-AMOUNT(WS-DT-IDX)    TO SD-AMOUNT.                        
005270     MOVE 0                          TO SD-PROFIT.                        
005280     MOVE 0                          TO SD-BALANCE.                       
005290     MOVE 0                          TO SD-LAST-INVOICE-DATE.             
005300     SET WS-IV-IDX TO 1.                                                  
005310     SEARCH WS-IV-ENTRY                                                   
005320         WHEN WS-IV-INVOICE(WS-IV-IDX) = WS-DT-INVOICE(WS-DT-IDX)         
005330             MOVE WS-IV-PROFIT(WS-IV-IDX) TO SD-PROFIT                    
005340     END-SEARCH.                                                          
005350     SET WS-CR-IDX TO 1.                                                  
005360     SEARCH WS-CR-ENTRY                                                   
005370         WHEN WS-CR-CODE(WS-CR-IDX) = WS-DT-CUST-CODE(WS-DT-IDX)          
005380             MOVE WS-CR-BALANCE(WS-CR-IDX) TO SD-BALANCE                  
005390             MOVE WS-CR-LAST-INV-DATE(WS-CR-IDX) TO                       
005400                 SD-LAST-INVOICE-DATE                                     
005410     END-SEARCH.                                                          
005420     MOVE SD-INVOICE-NO    TO SD-CTL-INVOICE-NO.                          
005430     MOVE SD-PRODUCT-NAME  TO SD-CTL-PRODUCT-NAME.                        
005440 7100-EXIT.                                                               
005450     EXIT.                                                                
005460*                                                                         
005470 3401-CHECK-CODE-OVER-STEP.                                               
005480     SET WS-CR-IDX TO 1                                                   
005490     SEARCH WS-CR-ENTRY                                                   
005500         WHEN WS-CR-CODE(WS-CR-IDX) =                                     
005510              WS-DT-CUST-CODE(WS-DT-IDX)                                  
005520             SET WS-CUST-CODE-OVERLAP TO TRUE                             
005530     END-SEARCH.                                                          
005540 3401-EXIT.                                                               
005550     EXIT.                                                                
005560*                                                                         
005570 4001-ANALYZE-SALES-STEP.                                                 
005580     EVALUATE TRUE                                                        
005590         WHEN WS-DT-AMOUNT(WS-DT-IDX) > 0                                 
005600             ADD 1 TO WS-CT-SALES-COUNT                                   
005610             ADD WS-DT-AMOUNT(WS-DT-IDX) TO WS-CT-SALES-SUM               
005620         WHEN WS-DT-AMOUNT(WS-DT-IDX) < 0                                 
005630             ADD 1 TO WS-CT-RETURN-COUNT                                  
005640             ADD WS-DT-AMOUNT(WS-DT-IDX) TO WS-CT-RETURN-SUM              
005650         WHEN OTHER                                                       
005660             ADD 1 TO WS-CT-ZERO-COUNT                                    
005670     END-EVALUATE.                                                        
005680 4001-EXIT.                                                               
005690     EXIT.                                                                
005700*                                                                         
005710 4501-AGGREGATE-CUST-STEP.                                                
005720     SET WS-CR-IDX TO 1                                                   
005730     SEARCH WS-CR-ENTRY                                                   
005740         AT END                                                           
005750             CONTINUE                                                     
005760         WHEN WS-CR-CODE(WS-CR-IDX) =                                     
005770              WS-DT-CUST-CODE(WS-DT-IDX)                                  
005780             PERFORM 4600-ADD-CUST-SALE THRU 4600-EXIT                    
005790     END-SEARCH.                                                          
005800 4501-EXIT.                                                               
005810     EXIT.                                                                
005820*                                                                         
005830 6001-MERGE-CUSTOMER-STEP.                                                
005840     IF WS-CR-HAS-SALES(WS-CR-IDX)                                        
005850         ADD 1 TO WS-CT-CUST-WITH-SALES                                   
005860     ELSE                                                                 
005870         ADD 1 TO WS-CT-CUST-NO-SALES                                     
005880     END-IF                                                               
005890     EVALUATE TRUE                                                        
005900         WHEN WS-CR-BALANCE(WS-CR-IDX) > 0                                
005910             ADD 1 TO WS-CT-OWING-COUNT                                   
005920             ADD WS-CR-BALANCE(WS-CR-IDX) TO WS-CT-OWING-SUM              
005930         WHEN WS-CR-BALANCE(WS-CR-IDX) < 0                                
005940             ADD 1 TO WS-CT-WEOWE-COUNT                                   
005950             ADD WS-CR-BALANCE(WS-CR-IDX) TO WS-CT-WEOWE-SUM              
005960         WHEN OTHER                                                       
005970             ADD 1 TO WS-CT-ZEROBAL-COUNT                                 
005980     END-EVALUATE                                                         
005990     ADD WS-CR-BALANCE(WS-CR-IDX) TO WS-CT-SUM-CUST-BALANCE.              
006000 6001-EXIT.                                                               
006010     EXIT.                                                                
006020*                                                                         
006030 7001-MERGE-DETAIL-LI-STEP.                                               
006040     PERFORM 7100-BUILD-DETAIL-OUT THRU 7100-EXIT                         
006050     WRITE SD-SALES-DETAIL-REC.                                           
006060 7001-EXIT.                                                               
006070     EXIT.                                                                
