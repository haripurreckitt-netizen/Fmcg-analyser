000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    CTC0100.                                                  
000120 AUTHOR.        F. HUSSAIN.                                               
000130 INSTALLATION.  CRESCENT TRADING COMPANY (PVT) LTD.                       
000140 DATE-WRITTEN.  2001-05-22.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      COMPANY CONFIDENTIAL - NIGHTLY BATCH SUITE.               
000170*==========================================================*              
000180*  CTC0100  --  CYCLE-HEALTH / PARETO / DROPOFF REPORT.     *             
000190*  READS THE MERGED SALES-DETAIL EXTRACT, OPTIONALLY        *             
000200*  FILTERED BY COMPANY AND/OR ROUTE (RC-COMPANY-FILTER,     *             
000210*  RC-ROUTE-FILTER).  SUMMARY KPIS, THE TWO PARETO TABLES,  *             
000220*  THE ROUTE SUMMARY AND THE MONTHLY TREND ALL RESPECT THE  *             
000230*  RC-DATE-RANGE-FROM/TO WINDOW.  THE DROPOFF LIST AND THE  *             
000240*  PER CUSTOMER/PRODUCT CYCLE-HEALTH TABLE DELIBERATELY     *             
000250*  IGNORE THE DATE WINDOW AND LOOK AT THE WHOLE FILTERED    *             
000260*  HISTORY - A CUSTOMER WHO WENT QUIET LAST YEAR IS STILL A *             
000270*  DROPOFF EVEN IF THIS RUN IS SCOPED TO LAST MONTH.        *             
000280*  CALLED FROM CTCMENU WHEN RC-SW-CYCLE-HEALTH IS 'Y'.      *             
000290*------------------------------------------------------------             
000300* CHANGE LOG                                                              
000310*  2001-05-22 F.HUSSAIN  ORIGINAL - COMBINES THE OLD AD-HOC               
000320*                        PARETO SPREADSHEET AND THE SALES                 
000330*                        MANAGER'S DROPOFF LIST INTO ONE                  
000340*                        NIGHTLY RUN, REQ CTC-312.                        
000350*  2002-08-11 F.HUSSAIN  ADDED THE ROUTE SUMMARY AND MONTHLY              
000360*                        TREND SECTIONS AT THE OPERATIONS                 
000370*                        MANAGER'S REQUEST, REQ CTC-338.                  
000380*  2003-11-03 S.NAQVI    CYCLE-HEALTH STATUS LADDER SHARES                
000390*                        THE MEDIAN WORK-TABLE PARAGRAPHS                 
000400*                        CUT FROM CTC0090, REQ CTC-355.                   
000410*==========================================================*              
000420 ENVIRONMENT DIVISION.                                                    
000430 CONFIGURATION SECTION.                                                   
000440 SPECIAL-NAMES.                                                           
000450     C01 IS TOP-OF-FORM                                                   
000460     CLASS CTC-NUMERIC-CLASS IS '0' THRU '9'                              
000470     UPSI-10 ON STATUS IS CTC-HEALTH-VERBOSE                              
000480             OFF STATUS IS CTC-HEALTH-QUIET.                              
000490 INPUT-OUTPUT SECTION.                                                    
000500 FILE-CONTROL.                                                            
000510     SELECT SALES-DETAIL-IN  ASSIGN TO SALDETIN                           
000520         ORGANIZATION IS LINE SEQUENTIAL.                                 
000530     SELECT HEALTH-RPT       ASSIGN TO HLTHRPT                            
000540         ORGANIZATION IS LINE SEQUENTIAL.                                 
000550     SELECT CYCLE-HEALTH-OUT ASSIGN TO CYCLOUT                            
000560         ORGANIZATION IS LINE SEQUENTIAL.                                 
000570 DATA DIVISION.                                                           
000580 FILE SECTION.                                                            
000590 FD  SALES-DETAIL-IN                                                      
000600     LABEL RECORDS ARE STANDARD.                                          
000610     COPY CTCSALDT.                                                       
000620 FD  HEALTH-RPT                                                           
000630     LABEL RECORDS ARE STANDARD.                                          
000640 01  HR-PRINT-LINE                 PIC X(132).                            
000650 FD  CYCLE-HEALTH-OUT                                                     
000660     LABEL RECORDS ARE STANDARD.                                          
000670     COPY CTCCYCHL.                                                       
000680 WORKING-STORAGE SECTION.                                                 
000690 77  WS-PARETO-CUTOFF-PCT          PIC 9(3) VALUE 80.                     
000700 COPY CTCWKARE.                                                           
000710 01  WS-LINE-TABLE.                                                       
000720     05  WS-LN-COUNT               PIC 9(6) COMP.                         
000730     05  WS-LN-ENTRY OCCURS 6000 TIMES                                    
000740         INDEXED BY WS-LN-IDX.                                            
000750         10  WS-LN-CUST-CODE       PIC X(08).                             
000760         10  WS-LN-CUST-NAME       PIC X(30).                             
000770         10  WS-LN-PRODUCT-NAME    PIC X(30).                             
000780         10  WS-LN-ROUTE           PIC X(20).                             
000790         10  WS-LN-DATE            PIC 9(8).                              
000800         10  WS-LN-QTY             PIC S9(7).                             
000810         10  WS-LN-AMOUNT          PIC S9(9).                             
000820         10  WS-LN-INVOICE         PIC 9(9).                              
000830         10  WS-LN-IN-PERIOD-SW    PIC X.                                 
000840             88  WS-LN-IN-PERIOD   VALUE 'Y'.                             
000850     05  FILLER                    PIC X(08).                             
000860 01  WS-SUMMARY-KPI-BLOCK.                                                
000870     05  WS-SUM-AMOUNT             PIC S9(11).                            
000880     05  WS-SUM-QTY                PIC S9(9).                             
000890     05  WS-SUM-CUST-COUNT         PIC 9(5) COMP.                         
000900     05  WS-SUM-PROD-COUNT         PIC 9(5) COMP.                         
000910     05  WS-SUM-ROUTE-COUNT        PIC 9(5) COMP.                         
000920     05  WS-SUM-INVOICE-COUNT      PIC 9(6) COMP.                         
000930     05  WS-SUM-AVG-ORDER-VALUE    PIC S9(9)V99.                          
000940     05  FILLER                    PIC X(08).                             
000950 01  WS-DISTINCT-TABLE.                                                   
000960     05  WS-DS-COUNT               PIC 9(5) COMP.                         
000970     05  WS-DS-ENTRY OCCURS 2000 TIMES                                    
000980         INDEXED BY WS-DS-IDX                                             
000990         PIC X(30).                                                       
001000     05  FILLER                    PIC X(08).                             
001010 01  WS-DISTINCT-INV-TABLE.                                               
001020     05  WS-DI-COUNT               PIC 9(6) COMP.                         
001030     05  WS-DI-ENTRY OCCURS 6000 TIMES                                    
001040         INDEXED BY WS-DI-IDX                                             
001050         PIC 9(9).                                                        
001060     05  FILLER                    PIC X(08).                             
001070 01  WS-CUST-PARETO-TABLE.                                                
001080     05  WS-CP-COUNT               PIC 9(4) COMP.                         
001090     05  WS-CP-ENTRY OCCURS 2000 TIMES                                    
001100         INDEXED BY WS-CP-IDX.                                            
001110         10  WS-CP-CODE            PIC X(08).                             
001120         10  WS-CP-NAME            PIC X(30).                             
001130         10  WS-CP-AMOUNT          PIC S9(11).                            
001140         10  WS-CP-CUM-PCT         PIC 9(3)V99.                           
001150         10  WS-CP-TOP-SW          PIC X.                                 
001160             88  WS-CP-TOP         VALUE 'Y'.                             
001170     05  WS-CP-SCRATCH-REC.                                               
001180         10  WS-CPS-CODE           PIC X(08).                             
001190         10  WS-CPS-NAME           PIC X(30).                             
001200         10  WS-CPS-AMOUNT         PIC S9(11).                            
001210         10  WS-CPS-CUM-PCT        PIC 9(3)V99.                           
001220         10  WS-CPS-TOP-SW         PIC X.                                 
001230     05  FILLER                    PIC X(08).                             
001240 01  WS-PROD-PARETO-TABLE.                                                
001250     05  WS-PP-COUNT               PIC 9(4) COMP.                         
001260     05  WS-PP-ENTRY OCCURS 500 TIMES                                     
001270         INDEXED BY WS-PP-IDX.                                            
001280         10  WS-PP-NAME            PIC X(30).                             
001290         10  WS-PP-AMOUNT          PIC S9(11).                            
001300         10  WS-PP-CUM-PCT         PIC 9(3)V99.                           
001310         10  WS-PP-TOP-SW          PIC X.                                 
001320             88  WS-PP-TOP         VALUE 'Y'.                             
001330     05  WS-PP-SCRATCH-REC.                                               
001340         10  WS-PPS-NAME           PIC X(30).                             
001350         10  WS-PPS-AMOUNT         PIC S9(11).                            
001360         10  WS-PPS-CUM-PCT        PIC 9(3)V99.                           
001370         10  WS-PPS-TOP-SW         PIC X.                                 
001380     05  FILLER                    PIC X(08).                             
001390 01  WS-DROPOFF-TABLE.                                                    
001400     05  WS-DO-COUNT               PIC 9(4) COMP.                         
001410     05  WS-DO-ENTRY OCCURS 2000 TIMES                                    
001420         INDEXED BY WS-DO-IDX.                                            
001430         10  WS-DO-CODE            PIC X(08).                             
001440         10  WS-DO-NAME            PIC X(30).                             
001450         10  WS-DO-LAST-DATE       PIC 9(8).                              
001460         10  WS-DO-DAYS-SINCE      PIC 9(4) COMP.                         
001470     05  WS-DO-SCRATCH-REC.                                               
001480         10  WS-DOS-CODE           PIC X(08).                             
001490         10  WS-DOS-NAME           PIC X(30).                             
001500         10  WS-DOS-LAST-DATE      PIC 9(8).                              
001510         10  WS-DOS-DAYS-SINCE     PIC 9(4) COMP.                         
001520     05  FILLER                    PIC X(08).                             
001530 01  WS-CH-PAIR-TABLE.                                                    
001540     05  WS-CH-COUNT               PIC 9(6) COMP.                         
001550     05  WS-CH-ENTRY OCCURS 4000 TIMES                                    
001560         INDEXED BY WS-CH-IDX.                                            
001570         10  WS-CH-CUST-CODE       PIC X(08).                             
001580         10  WS-CH-CUST-NAME       PIC X(30).                             
001590         10  WS-CH-PRODUCT-NAME    PIC X(30).                             
001600         10  WS-CH-LAST-DATE       PIC 9(8).                              
001610         10  WS-CH-LAST-QTY        PIC S9(7).                             
001620         10  WS-CH-MEDIAN-QTY      PIC 9(07).                             
001630         10  WS-CH-MEDIAN-CYCLE    PIC 9(03) COMP.                        
001640         10  WS-CH-PURCHASE-COUNT  PIC 9(05) COMP.                        
001650         10  WS-CH-DAYS-SINCE      PIC 9(04) COMP.                        
001660         10  WS-CH-STATUS          PIC X(20).                             
001670         10  WS-CH-PRIORITY        PIC 9(1) COMP.                         
001680     05  WS-CH-SCRATCH-REC.                                               
001690         10  WS-CHS-CUST-CODE      PIC X(08).                             
001700         10  WS-CHS-CUST-NAME      PIC X(30).                             
001710         10  WS-CHS-PRODUCT-NAME   PIC X(30).                             
001720         10  WS-CHS-LAST-DATE      PIC 9(8).                              
001730         10  WS-CHS-LAST-QTY       PIC S9(7).                             
001740         10  WS-CHS-MEDIAN-QTY     PIC 9(07).                             
001750         10  WS-CHS-MEDIAN-CYCLE   PIC 9(03) COMP.                        
001760         10  WS-CHS-PURCHASE-COUNT PIC 9(05) COMP.                        
001770         10  WS-CHS-DAYS-SINCE     PIC 9(04) COMP.                        
001780         10  WS-CHS-STATUS         PIC X(20).                             
001790         10  WS-CHS-PRIORITY       PIC 9(1) COMP.                         
001800     05  FILLER                    PIC X(08).                             
001810 01  WS-RC-COMBO-TABLE.                                                   
001820     05  WS-RC-COUNT               PIC 9(6) COMP.                         
001830     05  WS-RC-ENTRY OCCURS 6000 TIMES                                    
001840         INDEXED BY WS-RC-IDX.                                            
001850         10  WS-RC-ROUTE           PIC X(20).                             
001860         10  WS-RC-CODE            PIC X(30).                             
001870     05  FILLER                    PIC X(08).                             
001880 01  WS-ROUTE-TABLE.                                                      
001890     05  WS-RT-COUNT               PIC 9(3) COMP.                         
001900     05  WS-RT-ENTRY OCCURS 100 TIMES                                     
001910         INDEXED BY WS-RT-IDX.                                            
001920         10  WS-RT-ROUTE           PIC X(20).                             
001930         10  WS-RT-AMOUNT          PIC S9(11).                            
001940         10  WS-RT-QTY             PIC S9(9).                             
001950         10  WS-RT-CUST-COUNT      PIC 9(5) COMP.                         
001960         10  WS-RT-PROD-COUNT      PIC 9(5) COMP.                         
001970     05  WS-RT-SCRATCH-REC.                                               
001980         10  WS-RTS-ROUTE          PIC X(20).                             
001990         10  WS-RTS-AMOUNT         PIC S9(11).                            
002000         10  WS-RTS-QTY            PIC S9(9).                             
002010         10  WS-RTS-CUST-COUNT     PIC 9(5) COMP.                         
002020         10  WS-RTS-PROD-COUNT     PIC 9(5) COMP.                         
002030     05  FILLER                    PIC X(08).                             
002040 01  WS-MONTH-TABLE.                                                      
002050     05  WS-MO-COUNT               PIC 9(4) COMP.                         
002060     05  WS-MO-ENTRY OCCURS 120 TIMES                                     
002070         INDEXED BY WS-MO-IDX.                                            
002080         10  WS-MO-CCYYMM          PIC 9(06).                             
002090         10  WS-MO-AMOUNT          PIC S9(11).                            
002100         10  WS-MO-QTY             PIC S9(9).                             
002110     05  WS-MO-SCRATCH-REC.                                               
002120         10  WS-MOS-CCYYMM         PIC 9(06).                             
002130         10  WS-MOS-AMOUNT         PIC S9(11).                            
002140         10  WS-MOS-QTY            PIC S9(9).                             
002150     05  FILLER                    PIC X(08).                             
002160 01  WS-MEDIAN-WORK.                                                      
002170     05  WS-MEDIAN-RESULT          PIC S9(7).                             
002180     05  FILLER                    PIC X(08).                             
002190 01  WS-STATUS-WORK.                                                      
002200     05  WS-STOCKUP-LIMIT          PIC S9(9).                             
002210     05  WS-CYCLE-LIMIT-2X         PIC S9(9)V9(1).                        
002220     05  WS-CYCLE-LIMIT-15X        PIC S9(9)V9(1).                        
002230     05  FILLER                    PIC X(08).                             
002240 LINKAGE SECTION.                                                         
002250 COPY CTCRUNCD.                                                           
002260 PROCEDURE DIVISION USING RC-RUN-CONTROL-REC.                             
002270 0100-MAINLINE.                                                           
002280     ACCEPT WA-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                         
002290     OPEN OUTPUT HEALTH-RPT.                                              
002300     PERFORM 1000-LOAD-FILTERED-HISTORY THRU 1000-EXIT.                   
002310     PERFORM 2000-SUMMARY-KPIS THRU 2000-EXIT.                            
002320     PERFORM 3000-PARETO-BY-CUSTOMER THRU 3000-EXIT.                      
002330     PERFORM 3500-PARETO-BY-PRODUCT THRU 3500-EXIT.                       
002340     PERFORM 4000-DROPOFF-DETECTION THRU 4000-EXIT.                       
002350     PERFORM 5000-CYCLE-HEALTH-PER-CUST-PRODUCT THRU 5000-EXIT.           
002360     PERFORM 6000-ROUTE-SUMMARY THRU 6000-EXIT.                           
002370     PERFORM 7000-MONTHLY-TREND THRU 7000-EXIT.                           
002380     PERFORM 8000-WRITE-REPORT THRU 8000-EXIT.                            
002390     CLOSE HEALTH-RPT.                                                    
002400     STOP RUN.                                                            
002410*                                                                         
002420 1460-DAYS-BETWEEN-A-AND-B.                                               
002430     COMPUTE WA-JDN-CENTURY-ADJ = (14 - WA-DATE-A-MM) / 12.               
002440     COMPUTE WA-JDN-YEAR-ADJ =                                            
002450         WA-DATE-A-CCYY + 4800 - WA-JDN-CENTURY-ADJ.                      
002460     COMPUTE WA-JDN-MONTH-ADJ =                                           
002470         WA-DATE-A-MM + 12 * WA-JDN-CENTURY-ADJ - 3.                      
002480     COMPUTE WA-JULIAN-A =                                                
002490         WA-DATE-A-DD                                                     
002500         + (153 * WA-JDN-MONTH-ADJ + 2) / 5                               
002510         + 365 * WA-JDN-YEAR-ADJ                                          
002520         + WA-JDN-YEAR-ADJ / 4                                            
002530         - WA-JDN-YEAR-ADJ / 100                                          
002540         + WA-JDN-YEAR-ADJ / 400                                          
002550         - 32045.                                                         
002560     COMPUTE WA-JDN-CENTURY-ADJ = (14 - WA-DATE-B-MM) / 12.               
002570     COMPUTE WA-JDN-YEAR-ADJ =                                            
002580         WA-DATE-B-CCYY + 4800 - WA-JDN-CENTURY-ADJ.                      
002590     COMPUTE WA-JDN-MONTH-ADJ =                                           
002600         WA-DATE-B-MM + 12 * WA-JDN-CENTURY-ADJ - 3.                      
002610     COMPUTE WA-JULIAN-B =                                                
002620         WA-DATE-B-DD                                                     
002630         + (153 * WA-JDN-MONTH-ADJ + 2) / 5                               
002640         + 365 * WA-JDN-YEAR-ADJ                                          
002650         + WA-JDN-YEAR-ADJ / 4                                            
002660         - WA-JDN-YEAR-ADJ / 100                                          
002670         + WA-JDN-YEAR-ADJ / 400                                          
002680         - 32045.                                                         
002690     COMPUTE WA-DAYS-BETWEEN = WA-JULIAN-A - WA-JULIAN-B.                 
002700 1460-EXIT.                                                               
002710     EXIT.                                                                
002720*                                                                         
002730 1000-LOAD-FILTERED-HISTORY.                                              
002740     OPEN INPUT SALES-DETAIL-IN.                                          
002750 1010-READ-DETAIL.                                                        
002760     READ SALES-DETAIL-IN                                                 
002770         AT END GO TO 1000-EXIT.                                          
002780     IF RC-COMPANY-FILTER NOT = SPACES                                    
002790         AND SD-COMPANY NOT = RC-COMPANY-FILTER                           
002800         GO TO 1010-READ-DETAIL                                           
002810     END-IF.                                                              
002820     IF RC-ROUTE-FILTER NOT = SPACES                                      
002830         AND SD-ROUTE NOT = RC-ROUTE-FILTER                               
002840         GO TO 1010-READ-DETAIL                                           
002850     END-IF.                                                              
002860     ADD 1 TO WS-LN-COUNT.                                                
002870     SET WS-LN-IDX TO WS-LN-COUNT.                                        
002880     MOVE SD-CUSTOMER-CODE TO WS-LN-CUST-CODE(WS-LN-IDX).                 
002890     MOVE SD-CUSTOMER-NAME TO WS-LN-CUST-NAME(WS-LN-IDX).                 
002900     MOVE SD-PRODUCT-NAME TO WS-LN-PRODUCT-NAME(WS-LN-IDX).               
002910     MOVE SD-ROUTE TO WS-LN-ROUTE(WS-LN-IDX).                             
002920     MOVE SD-DELIVERY-DATE TO WS-LN-DATE(WS-LN-IDX).                      
002930     MOVE SD-QUANTITY TO WS-LN-QTY(WS-LN-IDX).                            
002940     MOVE SD-AMOUNT TO WS-LN-AMOUNT(WS-LN-IDX).                           
002950     MOVE SD-INVOICE-NO TO WS-LN-INVOICE(WS-LN-IDX).                      
002960     MOVE 'N' TO WS-LN-IN-PERIOD-SW(WS-LN-IDX).                           
002970     IF SD-DELIVERY-DATE >= RC-DATE-RANGE-FROM                            
002980         AND SD-DELIVERY-DATE <= RC-DATE-RANGE-TO                         
002990         MOVE 'Y' TO WS-LN-IN-PERIOD-SW(WS-LN-IDX)                        
003000     END-IF.                                                              
003010     GO TO 1010-READ-DETAIL.                                              
003020 1000-EXIT.                                                               
003030     CLOSE SALES-DETAIL-IN.                                               
003040*                                                                         
003050 2000-SUMMARY-KPIS.                                                       
003060     SET WS-LN-IDX TO 1.                                                  
003070     PERFORM 2001-SUMMARY-KPIS-LOOP                                       
003080         THRU 2001-EXIT                                                   
003090         WS-LN-COUNT TIMES.                                               
003100     MOVE WS-DS-COUNT TO WS-SUM-CUST-COUNT.                               
003110     IF WS-SUM-INVOICE-COUNT = 0                                          
003120         MOVE 0 TO WS-SUM-AVG-ORDER-VALUE                                 
003130     ELSE                                                                 
003140         COMPUTE WS-SUM-AVG-ORDER-VALUE ROUNDED =                         
003150             WS-SUM-AMOUNT / WS-SUM-INVOICE-COUNT                         
003160     END-IF.                                                              
003170 2000-EXIT.                                                               
003180     EXIT.                                                                
003190*                                                                         
003200 2100-ADD-DISTINCT-CUST.                                                  
003210     SET WS-DS-IDX TO 1.                                                  
003220     SEARCH WS-DS-ENTRY                                                   
003230         AT END                                                           
003240             ADD 1 TO WS-DS-COUNT                                         
003250             SET WS-DS-IDX TO WS-DS-COUNT                                 
003260             MOVE WS-LN-CUST-CODE(WS-LN-IDX) TO                           
003270                 WS-DS-ENTRY(WS-DS-IDX)                                   
003280         WHEN WS-DS-ENTRY(WS-DS-IDX) =                                    
003290             WS-LN-CUST-CODE(WS-LN-IDX)                                   
003300             CONTINUE                                                     
003310     END-SEARCH.                                                          
003320 2100-EXIT.                                                               
003330     EXIT.                                                                
003340*                                                                         
003350 2200-ADD-DISTINCT-PROD.                                                  
003360     MOVE 0 TO WS-SUM-PROD-COUNT.                                         
003370     SET WS-PP-IDX TO 1.                                                  
003380     SEARCH WS-PP-ENTRY                                                   
003390         AT END                                                           
003400             ADD 1 TO WS-PP-COUNT                                         
003410             SET WS-PP-IDX TO WS-PP-COUNT                                 
003420             MOVE WS-LN-PRODUCT-NAME(WS-LN-IDX) TO                        
003430                 WS-PP-NAME(WS-PP-IDX)                                    
003440         WHEN WS-PP-NAME(WS-PP-IDX) =                                     
003450             WS-LN-PRODUCT-NAME(WS-LN-IDX)                                
003460             CONTINUE                                                     
003470     END-SEARCH.                                                          
003480     MOVE WS-PP-COUNT TO WS-SUM-PROD-COUNT.                               
003490 2200-EXIT.                                                               
003500     EXIT.                                                                
003510*                                                                         
003520 2300-ADD-DISTINCT-ROUTE.                                                 
003530     SET WS-RT-IDX TO 1.                                                  
003540     SEARCH WS-RT-ENTRY                                                   
003550         AT END                                                           
003560             ADD 1 TO WS-RT-COUNT                                         
003570             SET WS-RT-IDX TO WS-RT-COUNT                                 
003580             MOVE WS-LN-ROUTE(WS-LN-IDX) TO                               
003590                 WS-RT-ROUTE(WS-RT-IDX)                                   
003600         WHEN WS-RT-ROUTE(WS-RT-IDX) =                                    
003610             WS-LN-ROUTE(WS-LN-IDX)                                       
003620             CONTINUE                                                     
003630     END-SEARCH.                                                          
003640     MOVE WS-RT-COUNT TO WS-SUM-ROUTE-COUNT.                              
003650 2300-EXIT.                                                               
003660     EXIT.                                                                
003670*                                                                         
003680 2400-ADD-DISTINCT-INVOICE.                                               
003690     SET WS-DI-IDX TO 1.                                                  
003700     SEARCH WS-DI-ENTRY                                                   
003710         AT END                                                           
003720             ADD 1 TO WS-DI-COUNT                                         
003730             SET WS-DI-IDX TO WS-DI-COUNT                                 
003740             MOVE WS-LN-INVOICE(WS-LN-IDX) TO                             
003750                 WS-DI-ENTRY(WS-DI-IDX)                                   
003760             ADD 1 TO WS-SUM-INVOICE-COUNT                                
003770         WHEN WS-DI-ENTRY(WS-DI-IDX) =                                    
003780             WS-LN-INVOICE(WS-LN-IDX)                                     
003790             CONTINUE                                                     
003800     END-SEARCH.                                                          
003810 2400-EXIT.                                                               
003820     EXIT.                                                                
003830*                                                                         
003840 3000-PARETO-BY-CUSTOMER.                                                 
003850     SET WS-LN-IDX TO 1.                                                  
003860     PERFORM 3001-PARETO-BY-CUSTO-LOOP                                    
003870         THRU 3001-EXIT                                                   
003880         WS-LN-COUNT TIMES.                                               
003890     PERFORM 3200-SORT-CUST-PARETO THRU 3200-EXIT.                        
003900     PERFORM 3300-CUMULATE-CUST-PARETO THRU 3300-EXIT.                    
003910 3000-EXIT.                                                               
003920     EXIT.                                                                
003930*                                                                         
003940 3100-ADD-CUST-PARETO.                                                    
003950     SET WS-CP-IDX TO 1.                                                  
003960     SEARCH WS-CP-ENTRY                                                   
003970         AT END                                                           
003980             ADD 1 TO WS-CP-COUNT                                         
003990             SET WS-CP-IDX TO WS-CP-COUNT                                 
004000             MOVE WS-LN-CUST-CODE(WS-LN-IDX) TO                           
004010                 WS-CP-CODE(WS-CP-IDX)                                    
004020             MOVE WS-LN-CUST-NAME(WS-LN-IDX) TO                           
004030                 WS-CP-NAME(WS-CP-IDX)                                    
004040         WHEN WS-CP-CODE(WS-CP-IDX) =                                     
004050             WS-LN-CUST-CODE(WS-LN-IDX)                                   
004060             CONTINUE                                                     
004070     END-SEARCH.                                                          
004080     ADD WS-LN-AMOUNT(WS-LN-IDX) TO WS-CP-AMOUNT(WS-CP-IDX).              
004090 3100-EXIT.                                                               
004100     EXIT.                                                                
004110*                                                                         
004120 3200-SORT-CUST-PARETO.                                                   
004130     IF WS-CP-COUNT < 2                                                   
004140         GO TO 3200-EXIT                                                  
004150     END-IF.                                                              
004160     PERFORM 3201-SORT-CUST-PARET-STEP                                    
004170         THRU 3201-EXIT                                                   
004180         VARYING WA-SUB-1 FROM 2 BY 1                                     
004190         UNTIL WA-SUB-1 > WS-CP-COUNT.                                    
004200 3200-EXIT.                                                               
004210     EXIT.                                                                
004220*                                                                         
004230 3210-SHIFT-CUST-DOWN.                                                    
004240     IF WA-SUB-2 > 1                                                      
004250         AND WS-CP-AMOUNT(WA-SUB-2 - 1) < WS-CP-AMOUNT(WA-SUB-2)          
004260         MOVE WS-CP-ENTRY(WA-SUB-2) TO WS-CP-SCRATCH-REC                  
004270         MOVE WS-CP-ENTRY(WA-SUB-2 - 1)                                   
004280             TO WS-CP-ENTRY(WA-SUB-2)                                     
004290         MOVE WS-CP-SCRATCH-REC TO WS-CP-ENTRY(WA-SUB-2 - 1)              
004300         SUBTRACT 1 FROM WA-SUB-2                                         
004310         GO TO 3210-SHIFT-CUST-DOWN                                       
004320     END-IF.                                                              
004330 3210-EXIT.                                                               
004340     EXIT.                                                                
004350*                                                                         
004360 3300-CUMULATE-CUST-PARETO.                                               
004370     SET WS-CP-IDX TO 1.                                                  
004380     PERFORM 3301-CUMULATE-CUST-P-LOOP                                    
004390         THRU 3301-EXIT                                                   
004400         WS-CP-COUNT TIMES.                                               
004410     MOVE WA-SUM-AMOUNT TO WA-SUM-QTY.                                    
004420     MOVE 0 TO WA-SUM-AMOUNT.                                             
004430     SET WS-CP-IDX TO 1.                                                  
004440     PERFORM 3302-CUMULATE-CUST-P-LOOP                                    
004450         THRU 3302-EXIT                                                   
004460         WS-CP-COUNT TIMES.                                               
004470 3300-EXIT.                                                               
004480     EXIT.                                                                
004490*                                                                         
004500 3500-PARETO-BY-PRODUCT.                                                  
004510     SET WS-LN-IDX TO 1.                                                  
004520     PERFORM 3501-PARETO-BY-PRODU-LOOP                                    
004530         THRU 3501-EXIT                                                   
004540         WS-LN-COUNT TIMES.                                               
004550     PERFORM 3700-SORT-PROD-PARETO THRU 3700-EXIT.                        
004560     PERFORM 3800-CUMULATE-PROD-PARETO THRU 3800-EXIT.                    
004570 3500-EXIT.                                                               
004580     EXIT.                                                                
004590*                                                                         
004600 3600-ADD-PROD-PARETO.                                                    
004610     SET WS-PP-IDX TO 1.                                                  
004620     SEARCH WS-PP-ENTRY                                                   
004630         WHEN WS-PP-NAME(WS-PP-IDX) =                                     
004640             WS-LN-PRODUCT-NAME(WS-LN-IDX)                                
004650             CONTINUE                                                     
004660     END-SEARCH.                                                          
004670     ADD WS-LN-AMOUNT(WS-LN-IDX) TO WS-PP-AMOUNT(WS-PP-IDX).              
004680 3600-EXIT.                                                               
004690     EXIT.                                                                
004700*                                                                         
004710 3700-SORT-PROD-PARETO.                                                   
004720     IF WS-PP-COUNT < 2                                                   
004730         GO TO 3700-EXIT                                                  
004740     END-IF.                                                              
004750     PERFORM 3701-SORT-PROD-PARET-STEP                                    
004760         THRU 3701-EXIT                                                   
004770         VARYING WA-SUB-1 FROM 2 BY 1                                     
004780         UNTIL WA-SUB-1 > WS-PP-COUNT.                                    
004790 3700-EXIT.                                                               
004800     EXIT.                                                                
004810*                                                                         
004820 3710-SHIFT-PROD-DOWN.                                                    
004830     IF WA-SUB-2 > 1                                                      
004840         AND WS-PP-AMOUNT(WA-SUB-2 - 1) < WS-PP-AMOUNT(WA-SUB-2)          
004850         MOVE WS-PP-ENTRY(WA-SUB-2) TO WS-PP-SCRATCH-REC                  
004860         MOVE WS-PP-ENTRY(WA-SUB-2 - 1)                                   
004870             TO WS-PP-ENTRY(WA-SUB-2)                                     
004880         MOVE WS-PP-SCRATCH-REC TO WS-PP-ENTRY(WA-SUB-2 - 1)              
004890         SUBTRACT 1 FROM WA-SUB-2                                         
004900         GO TO 3710-SHIFT-PROD-DOWN                                       
004910     END-IF.                                                              
004920 3710-EXIT.                                                               
004930     EXIT.                                                                
004940*                                                                         
004950 3800-CUMULATE-PROD-PARETO.                                               
004960     MOVE 0 TO WA-SUM-AMOUNT.                                             
004970     SET WS-PP-IDX TO 1.                                                  
004980     PERFORM 3801-CUMULATE-PROD-P-LOOP                                    
004990         THRU 3801-EXIT                                                   
005000         WS-PP-COUNT TIMES.                                               
005010     MOVE WA-SUM-AMOUNT TO WA-SUM-QTY.                                    
005020     MOVE 0 TO WA-SUM-AMOUNT.                                             
005030     SET WS-PP-IDX TO 1.                                                  
005040     PERFORM 3802-CUMULATE-PROD-P-LOOP                                    
005050         THRU 3802-EXIT                                                   
005060         WS-PP-COUNT TIMES.                                               
005070 3800-EXIT.                                                               
005080     EXIT.                                                                
005090*                                                                         
005100 4000-DROPOFF-DETECTION.                                                  
005110     SET WS-LN-IDX TO 1.                                                  
005120     PERFORM 4001-DROPOFF-DETECTI-LOOP                                    
005130         THRU 4001-EXIT                                                   
005140         WS-LN-COUNT TIMES.                                               
005150     SET WS-DO-IDX TO 1.                                                  
005160     PERFORM 4002-DROPOFF-DETECTI-LOOP                                    
005170         THRU 4002-EXIT                                                   
005180         WS-DO-COUNT TIMES.                                               
005190     PERFORM 4200-FILTER-DROPOFFS THRU 4200-EXIT.                         
005200     PERFORM 4300-SORT-DROPOFFS THRU 4300-EXIT.                           
005210 4000-EXIT.                                                               
005220     EXIT.                                                                
005230*                                                                         
005240 4100-TRACK-LATEST-PER-CUST.                                              
005250     SET WS-DO-IDX TO 1.                                                  
005260     SEARCH WS-DO-ENTRY                                                   
005270         AT END                                                           
005280             ADD 1 TO WS-DO-COUNT                                         
005290             SET WS-DO-IDX TO WS-DO-COUNT                                 
005300             MOVE WS-LN-CUST-CODE(WS-LN-IDX) TO                           
005310                 WS-DO-CODE(WS-DO-IDX)                                    
005320             MOVE WS-LN-CUST-NAME(WS-LN-IDX) TO                           
005330                 WS-DO-NAME(WS-DO-IDX)                                    
005340             MOVE WS-LN-DATE(WS-LN-IDX) TO                                
005350                 WS-DO-LAST-DATE(WS-DO-IDX)                               
005360         WHEN WS-DO-CODE(WS-DO-IDX) =                                     
005370             WS-LN-CUST-CODE(WS-LN-IDX)                                   
005380             IF WS-LN-DATE(WS-LN-IDX) >                                   
005390                 WS-DO-LAST-DATE(WS-DO-IDX)                               
005400                 MOVE WS-LN-DATE(WS-LN-IDX) TO                            
005410                     WS-DO-LAST-DATE(WS-DO-IDX)                           
005420             END-IF                                                       
005430     END-SEARCH.                                                          
005440 4100-EXIT.                                                               
005450     EXIT.                                                                
005460*                                                                         
005470 4200-FILTER-DROPOFFS.                                                    
005480     SET WS-DO-IDX TO 1.                                                  
005490     PERFORM 4201-FILTER-DROPOFFS-LOOP                                    
005500         THRU 4201-EXIT                                                   
005510         UNTIL WS-DO-IDX > WS-DO-COUNT.                                   
005520 4200-EXIT.                                                               
005530     EXIT.                                                                
005540*                                                                         
005550 4210-REMOVE-DROPOFF.                                                     
005560     SET WA-SUB-1 TO WS-DO-IDX.                                           
005570     PERFORM 4211-REMOVE-DROPOFF-LOOP                                     
005580         THRU 4211-EXIT                                                   
005590         UNTIL WA-SUB-1 >= WS-DO-COUNT.                                   
005600     SUBTRACT 1 FROM WS-DO-COUNT.                                         
005610 4210-EXIT.                                                               
005620     EXIT.                                                                
005630*                                                                         
005640 4300-SORT-DROPOFFS.                                                      
005650     IF WS-DO-COUNT < 2                                                   
005660         GO TO 4300-EXIT                                                  
005670     END-IF.                                                              
005680     PERFORM 4301-SORT-DROPOFFS-STEP                                      
005690         THRU 4301-EXIT                                                   
005700         VARYING WA-SUB-1 FROM 2 BY 1                                     
005710         UNTIL WA-SUB-1 > WS-DO-COUNT.                                    
005720 4300-EXIT.                                                               
005730     EXIT.                                                                
005740*                                                                         
005750 4310-SHIFT-DROPOFF-DOWN.                                                 
005760     IF WA-SUB-2 > 1                                                      
005770         AND WS-DO-DAYS-SINCE(WA-SUB-2 - 1) <                             
005780             WS-DO-DAYS-SINCE(WA-SUB-2)                                   
005790         MOVE WS-DO-ENTRY(WA-SUB-2) TO WS-DO-SCRATCH-REC                  
005800         MOVE WS-DO-ENTRY(WA-SUB-2 - 1)                                   
005810             TO WS-DO-ENTRY(WA-SUB-2)                                     
005820         MOVE WS-DO-SCRATCH-REC TO WS-DO-ENTRY(WA-SUB-2 - 1)              
005830         SUBTRACT 1 FROM WA-SUB-2                                         
005840         GO TO 4310-SHIFT-DROPOFF-DOWN                                    
005850     END-IF.                                                              
005860 4310-EXIT.                                                               
005870     EXIT.                                                                
005880*                                                                         
005890 5000-CYCLE-HEALTH-PER-CUST-PRODUCT.                                      
005900     SET WS-LN-IDX TO 1.                                                  
005910     PERFORM 5001-CYCLE-HEALTH-PE-LOOP                                    
005920         THRU 5001-EXIT                                                   
005930         WS-LN-COUNT TIMES.                                               
005940     SET WS-CH-IDX TO 1.                                                  
005950     PERFORM 5002-CYCLE-HEALTH-PE-LOOP                                    
005960         THRU 5002-EXIT                                                   
005970         WS-CH-COUNT TIMES.                                               
005980     PERFORM 5700-SORT-PAIRS THRU 5700-EXIT.                              
005990     PERFORM 5800-WRITE-CYCLE-HEALTH-FILE THRU 5800-EXIT.                 
006000 5000-EXIT.                                                               
006010     EXIT.                                                                
006020*                                                                         
006030 5100-ADD-PAIR.                                                           
006040     SET WS-CH-IDX TO 1.                                                  
006050     SEARCH WS-CH-ENTRY                                                   
006060         AT END                                                           
006070             ADD 1 TO WS-CH-COUNT                                         
006080             SET WS-CH-IDX TO WS-CH-COUNT                                 
006090             MOVE WS-LN-CUST-CODE(WS-LN-IDX) TO                           
006100                 WS-CH-CUST-CODE(WS-CH-IDX)                               
006110             MOVE WS-LN-CUST-NAME(WS-LN-IDX) TO                           
006120                 WS-CH-CUST-NAME(WS-CH-IDX)                               
006130             MOVE WS-LN-PRODUCT-NAME(WS-LN-IDX) TO                        
006140                 WS-CH-PRODUCT-NAME(WS-CH-IDX)                            
006150         WHEN WS-CH-CUST-CODE(WS-CH-IDX) =                                
006160             WS-LN-CUST-CODE(WS-LN-IDX)                                   
006170             AND WS-CH-PRODUCT-NAME(WS-CH-IDX) =                          
006180                 WS-LN-PRODUCT-NAME(WS-LN-IDX)                            
006190             CONTINUE                                                     
006200     END-SEARCH.                                                          
006210 5100-EXIT.                                                               
006220     EXIT.                                                                
006230*                                                                         
006240 5200-COMPUTE-PAIR-STATS.                                                 
006250     MOVE 0 TO WS-CH-LAST-DATE(WS-CH-IDX).                                
006260     MOVE 0 TO WA-MEDIAN-COUNT.                                           
006270     MOVE 0 TO WS-DI-COUNT.                                               
006280     SET WS-DI-IDX TO 1.                                                  
006290     SET WS-LN-IDX TO 1.                                                  
006300     PERFORM 5201-COMPUTE-PAIR-ST-LOOP                                    
006310         THRU 5201-EXIT                                                   
006320         WS-LN-COUNT TIMES.                                               
006330     MOVE WS-DI-COUNT TO WS-CH-PURCHASE-COUNT(WS-CH-IDX).                 
006340     PERFORM 5300-MEDIAN-QTY-FOR-PAIR THRU 5300-EXIT.                     
006350     PERFORM 5400-MEDIAN-CYCLE-FOR-PAIR THRU 5400-EXIT.                   
006360     MOVE WA-TODAY-CCYYMMDD TO WA-DATE-A.                                 
006370     MOVE WS-CH-LAST-DATE(WS-CH-IDX) TO WA-DATE-B.                        
006380     PERFORM 1460-DAYS-BETWEEN-A-AND-B THRU 1460-EXIT.                    
006390     MOVE WA-DAYS-BETWEEN TO WS-CH-DAYS-SINCE(WS-CH-IDX).                 
006400     PERFORM 5500-ASSIGN-PAIR-STATUS THRU 5500-EXIT.                      
006410 5200-EXIT.                                                               
006420     EXIT.                                                                
006430*                                                                         
006440 5300-MEDIAN-QTY-FOR-PAIR.                                                
006450     IF WA-MEDIAN-COUNT = 0                                               
006460         MOVE 1 TO WS-CH-MEDIAN-QTY(WS-CH-IDX)                            
006470         GO TO 5300-EXIT                                                  
006480     END-IF.                                                              
006490     PERFORM 5600-SORT-MEDIAN-VALUES THRU 5600-EXIT.                      
006500     PERFORM 5610-COMPUTE-MEDIAN-VALUE THRU 5610-EXIT.                    
006510     MOVE WS-MEDIAN-RESULT TO WS-CH-MEDIAN-QTY(WS-CH-IDX).                
006520 5300-EXIT.                                                               
006530     EXIT.                                                                
006540*                                                                         
006550 5400-MEDIAN-CYCLE-FOR-PAIR.                                              
006560     IF WA-MEDIAN-COUNT < 2                                               
006570         MOVE 30 TO WS-CH-MEDIAN-CYCLE(WS-CH-IDX)                         
006580         GO TO 5400-EXIT                                                  
006590     END-IF.                                                              
006600     PERFORM 5420-SORT-MEDIAN-DATES THRU 5420-EXIT.                       
006610     PERFORM 5430-BUILD-MEDIAN-GAPS THRU 5430-EXIT.                       
006620     PERFORM 5600-SORT-MEDIAN-VALUES THRU 5600-EXIT.                      
006630     PERFORM 5610-COMPUTE-MEDIAN-VALUE THRU 5610-EXIT.                    
006640     MOVE WS-MEDIAN-RESULT TO WS-CH-MEDIAN-CYCLE(WS-CH-IDX).              
006650 5400-EXIT.                                                               
006660     EXIT.                                                                
006670*                                                                         
006680 5420-SORT-MEDIAN-DATES.                                                  
006690     PERFORM 5421-SORT-MEDIAN-DAT-STEP                                    
006700         THRU 5421-EXIT                                                   
006710         VARYING WA-SUB-1 FROM 2 BY 1                                     
006720         UNTIL WA-SUB-1 > WA-MEDIAN-COUNT.                                
006730 5420-EXIT.                                                               
006740     EXIT.                                                                
006750*                                                                         
006760 5425-SHIFT-DATE-DOWN.                                                    
006770     IF WA-SUB-2 > 1                                                      
006780         AND WA-MEDIAN-DATE(WA-SUB-2 - 1) > WA-DATE-A                     
006790         MOVE WA-MEDIAN-DATE(WA-SUB-2 - 1)                                
006800             TO WA-MEDIAN-DATE(WA-SUB-2)                                  
006810         SUBTRACT 1 FROM WA-SUB-2                                         
006820         GO TO 5425-SHIFT-DATE-DOWN                                       
006830     END-IF.                                                              
006840     MOVE WA-DATE-A TO WA-MEDIAN-DATE(WA-SUB-2).                          
006850 5425-EXIT.                                                               
006860     EXIT.                                                                
006870*                                                                         
006880 5430-BUILD-MEDIAN-GAPS.                                                  
006890     PERFORM 5431-BUILD-MEDIAN-GA-STEP                                    
006900         THRU 5431-EXIT                                                   
006910         VARYING WA-SUB-1 FROM 2 BY 1                                     
006920         UNTIL WA-SUB-1 > WA-MEDIAN-COUNT.                                
006930     SUBTRACT 1 FROM WA-MEDIAN-COUNT.                                     
006940 5430-EXIT.                                                               
006950     EXIT.                                                                
006960*                                                                         
006970 5600-SORT-MEDIAN-VALUES.                                                 
006980     IF WA-MEDIAN-COUNT < 2                                               
006990         GO TO 5600-EXIT                                                  
007000     END-IF.                                                              
007010     PERFORM 5601-SORT-MEDIAN-VAL-STEP                                    
007020         THRU 5601-EXIT                                                   
007030         VARYING WA-SUB-1 FROM 2 BY 1                                     
007040         UNTIL WA-SUB-1 > WA-MEDIAN-COUNT.                                
007050 5600-EXIT.                                                               
007060     EXIT.                                                                
007070*                                                                         
007080 5605-SHIFT-VALUE-DOWN.                                                   
007090     IF WA-SUB-2 > 1                                                      
007100         AND WA-MEDIAN-VALUE(WA-SUB-2 - 1) > WA-DAYS-BETWEEN              
007110         MOVE WA-MEDIAN-VALUE(WA-SUB-2 - 1)                               
007120             TO WA-MEDIAN-VALUE(WA-SUB-2)                                 
007130         SUBTRACT 1 FROM WA-SUB-2                                         
007140         GO TO 5605-SHIFT-VALUE-DOWN                                      
007150     END-IF.                                                              
007160     MOVE WA-DAYS-BETWEEN TO WA-MEDIAN-VALUE(WA-SUB-2).                   
007170 5605-EXIT.                                                               
007180     EXIT.                                                                
007190*                                                                         
007200 5610-COMPUTE-MEDIAN-VALUE.                                               
007210     IF WA-MEDIAN-COUNT = 0                                               
007220         MOVE 0 TO WS-MEDIAN-RESULT                                       
007230         GO TO 5610-EXIT                                                  
007240     END-IF.                                                              
007250     DIVIDE WA-MEDIAN-COUNT BY 2 GIVING WA-SUB-1                          
007260         REMAINDER WA-SUB-2.                                              
007270     IF WA-SUB-2 = 1                                                      
007280         SET WA-MED-IDX TO WA-SUB-1                                       
007290         SET WA-MED-IDX UP BY 1                                           
007300         MOVE WA-MEDIAN-VALUE(WA-MED-IDX) TO WS-MEDIAN-RESULT             
007310     ELSE                                                                 
007320         SET WA-MED-IDX TO WA-SUB-1                                       
007330         MOVE WA-MEDIAN-VALUE(WA-MED-IDX) TO WA-DAYS-BETWEEN              
007340         SET WA-MED-IDX UP BY 1                                           
007350         COMPUTE WS-MEDIAN-RESULT =                                       
007360             (WA-DAYS-BETWEEN +                                           
007370              WA-MEDIAN-VALUE(WA-MED-IDX)) / 2                            
007380     END-IF.                                                              
007390 5610-EXIT.                                                               
007400     EXIT.                                                                
007410*                                                                         
007420 5500-ASSIGN-PAIR-STATUS.                                                 
007430     COMPUTE WS-STOCKUP-LIMIT =                                           
007440         2 * WS-CH-MEDIAN-QTY(WS-CH-IDX).                                 
007450     COMPUTE WS-CYCLE-LIMIT-2X =                                          
007460         2 * WS-CH-MEDIAN-CYCLE(WS-CH-IDX).                               
007470     COMPUTE WS-CYCLE-LIMIT-15X ROUNDED =                                 
007480         1.5 * WS-CH-MEDIAN-CYCLE(WS-CH-IDX).                             
007490     EVALUATE TRUE                                                        
007500         WHEN WS-CH-PURCHASE-COUNT(WS-CH-IDX) < 2                         
007510             MOVE 'NEW CUSTOMER' TO WS-CH-STATUS(WS-CH-IDX)               
007520             MOVE 5 TO WS-CH-PRIORITY(WS-CH-IDX)                          
007530         WHEN WS-CH-MEDIAN-CYCLE(WS-CH-IDX) < 7                           
007540             MOVE 'FREQUENT BUYER' TO WS-CH-STATUS(WS-CH-IDX)             
007550             MOVE 4 TO WS-CH-PRIORITY(WS-CH-IDX)                          
007560         WHEN WS-CH-LAST-QTY(WS-CH-IDX) > WS-STOCKUP-LIMIT                
007570             AND WS-CH-DAYS-SINCE(WS-CH-IDX) <                            
007580                 WS-CYCLE-LIMIT-2X                                        
007590             MOVE 'STOCK-UP (OK)' TO WS-CH-STATUS(WS-CH-IDX)              
007600             MOVE 3 TO WS-CH-PRIORITY(WS-CH-IDX)                          
007610         WHEN WS-CH-DAYS-SINCE(WS-CH-IDX) > 180                           
007620             MOVE 'SEASONAL/INACTIVE' TO                                  
007630                 WS-CH-STATUS(WS-CH-IDX)                                  
007640             MOVE 2 TO WS-CH-PRIORITY(WS-CH-IDX)                          
007650         WHEN WS-CH-DAYS-SINCE(WS-CH-IDX) >                               
007660             WS-CYCLE-LIMIT-15X                                           
007670             MOVE 'ATTENTION NEEDED' TO                                   
007680                 WS-CH-STATUS(WS-CH-IDX)                                  
007690             MOVE 1 TO WS-CH-PRIORITY(WS-CH-IDX)                          
007700         WHEN OTHER                                                       
007710             MOVE 'HEALTHY' TO WS-CH-STATUS(WS-CH-IDX)                    
007720             MOVE 6 TO WS-CH-PRIORITY(WS-CH-IDX)                          
007730     END-EVALUATE.                                                        
007740 5500-EXIT.                                                               
007750     EXIT.                                                                
007760*                                                                         
007770 5700-SORT-PAIRS.                                                         
007780     IF WS-CH-COUNT < 2                                                   
007790         GO TO 5700-EXIT                                                  
007800     END-IF.                                                              
007810     PERFORM 5701-SORT-PAIRS-STEP                                         
007820         THRU 5701-EXIT                                                   
007830         VARYING WA-SUB-1 FROM 2 BY 1                                     
007840         UNTIL WA-SUB-1 > WS-CH-COUNT.                                    
007850 5700-EXIT.                                                               
007860     EXIT.                                                                
007870*                                                                         
007880 5710-SHIFT-PAIR-DOWN.                                                    
007890     IF WA-SUB-2 > 1                                                      
007900         AND (WS-CH-PRIORITY(WA-SUB-2 - 1) >                              
007910              WS-CH-PRIORITY(WA-SUB-2)                                    
007920             OR (WS-CH-PRIORITY(WA-SUB-2 - 1) =                           
007930                 WS-CH-PRIORITY(WA-SUB-2)                                 
007940                AND WS-CH-DAYS-SINCE(WA-SUB-2 - 1) <                      
007950                    WS-CH-DAYS-SINCE(WA-SUB-2)))                          
007960         MOVE WS-CH-ENTRY(WA-SUB-2) TO WS-CH-SCRATCH-REC                  
007970         MOVE WS-CH-ENTRY(WA-SUB-2 - 1)                                   
007980             TO WS-CH-ENTRY(WA-SUB-2)                                     
007990         MOVE WS-CH-SCRATCH-REC TO WS-CH-ENTRY(WA-SUB-2 - 1)              
008000         SUBTRACT 1 FROM WA-SUB-2                                         
008010         GO TO 5710-SHIFT-PAIR-DOWN                                       
008020     END-IF.                                                              
008030 5710-EXIT.                                                               
008040     EXIT.                                                                
008050*                                                                         
008060 5800-WRITE-CYCLE-HEALTH-FILE.                                            
008070     OPEN OUTPUT CYCLE-HEALTH-OUT.                                        
008080     SET WS-CH-IDX TO 1.                                                  
008090     PERFORM 5801-WRITE-CYCLE-HEA-LOOP                                    
008100         THRU 5801-EXIT                                                   
008110         WS-CH-COUNT TIMES.                                               
008120     CLOSE CYCLE-HEALTH-OUT.                                              
008130 5800-EXIT.                                                               
008140     EXIT.                                                                
008150*                                                                         
008160 6000-ROUTE-SUMMARY.                                                      
008170     SET WS-LN-IDX TO 1.                                                  
008180     PERFORM 6001-ROUTE-SUMMARY-LOOP                                      
008190         THRU 6001-EXIT                                                   
008200         WS-LN-COUNT TIMES.                                               
008210     SET WS-RT-IDX TO 1.                                                  
008220     PERFORM 6002-ROUTE-SUMMARY-LOOP                                      
008230         THRU 6002-EXIT                                                   
008240         WS-RT-COUNT TIMES.                                               
008250     PERFORM 6500-SORT-ROUTES THRU 6500-EXIT.                             
008260 6000-EXIT.                                                               
008270     EXIT.                                                                
008280*                                                                         
008290 6100-ADD-ROUTE-COMBO.                                                    
008300     ADD WS-LN-AMOUNT(WS-LN-IDX) TO                                       
008310         WS-RT-AMOUNT(WS-RT-IDX).                                         
008320     ADD WS-LN-QTY(WS-LN-IDX) TO WS-RT-QTY(WS-RT-IDX).                    
008330     ADD 1 TO WS-RC-COUNT.                                                
008340     SET WS-RC-IDX TO WS-RC-COUNT.                                        
008350     MOVE WS-LN-ROUTE(WS-LN-IDX) TO WS-RC-ROUTE(WS-RC-IDX).               
008360     MOVE WS-LN-CUST-CODE(WS-LN-IDX) TO WS-RC-CODE(WS-RC-IDX).            
008370     ADD 1 TO WS-RC-COUNT.                                                
008380     SET WS-RC-IDX TO WS-RC-COUNT.                                        
008390     MOVE WS-LN-ROUTE(WS-LN-IDX) TO WS-RC-ROUTE(WS-RC-IDX).               
008400     MOVE WS-LN-PRODUCT-NAME(WS-LN-IDX) TO                                
008410         WS-RC-CODE(WS-RC-IDX).                                           
008420 6100-EXIT.                                                               
008430     EXIT.                                                                
008440*                                                                         
008450 6300-COUNT-ROUTE-DISTINCT.                                               
008460*    THE COMBO TABLE HOLDS ONE ROW PER CUSTOMER-HIT AND ONE               
008470*    ROW PER PRODUCT-HIT FOR THE ROUTE - A SECOND LOOKASIDE               
008480*    TABLE, RESET PER ROUTE, WEEDS OUT THE DUPLICATES.                    
008490     MOVE 0 TO WS-DS-COUNT.                                               
008500     SET WS-RC-IDX TO 1.                                                  
008510     PERFORM 6301-COUNT-ROUTE-DIS-LOOP                                    
008520         THRU 6301-EXIT                                                   
008530         WS-RC-COUNT TIMES.                                               
008540 6300-EXIT.                                                               
008550     EXIT.                                                                
008560*                                                                         
008570 6500-SORT-ROUTES.                                                        
008580     IF WS-RT-COUNT < 2                                                   
008590         GO TO 6500-EXIT                                                  
008600     END-IF.                                                              
008610     PERFORM 6501-SORT-ROUTES-STEP                                        
008620         THRU 6501-EXIT                                                   
008630         VARYING WA-SUB-1 FROM 2 BY 1                                     
008640         UNTIL WA-SUB-1 > WS-RT-COUNT.                                    
008650 6500-EXIT.                                                               
008660     EXIT.                                                                
008670*                                                                         
008680 6510-SHIFT-ROUTE-DOWN.                                                   
008690     IF WA-SUB-2 > 1                                                      
008700         AND WS-RT-AMOUNT(WA-SUB-2 - 1) <                                 
008710             WS-RT-AMOUNT(WA-SUB-2)                                       
008720         MOVE WS-RT-ENTRY(WA-SUB-2) TO WS-RT-SCRATCH-REC                  
008730         MOVE WS-RT-ENTRY(WA-SUB-2 - 1)                                   
008740             TO WS-RT-ENTRY(WA-SUB-2)                                     
008750         MOVE WS-RT-SCRATCH-REC TO WS-RT-ENTRY(WA-SUB-2 - 1)              
008760         SUBTRACT 1 FROM WA-SUB-2                                         
008770         GO TO 6510-SHIFT-ROUTE-DOWN                                      
008780     END-IF.                                                              
008790 6510-EXIT.                                                               
008800     EXIT.                                                                
008810*                                                                         
008820 7000-MONTHLY-TREND.                                                      
008830     SET WS-LN-IDX TO 1.                                                  
008840     PERFORM 7001-MONTHLY-TREND-LOOP                                      
008850         THRU 7001-EXIT                                                   
008860         WS-LN-COUNT TIMES.                                               
008870     PERFORM 7200-SORT-MONTHS THRU 7200-EXIT.                             
008880 7000-EXIT.                                                               
008890     EXIT.                                                                
008900*                                                                         
008910 7100-ADD-MONTH.                                                          
008920     DIVIDE WS-LN-DATE(WS-LN-IDX) BY 100 GIVING WA-SUB-1.                 
008930     SET WS-MO-IDX TO 1.                                                  
008940     SEARCH WS-MO-ENTRY                                                   
008950         AT END                                                           
008960             ADD 1 TO WS-MO-COUNT                                         
008970             SET WS-MO-IDX TO WS-MO-COUNT                                 
008980             MOVE WA-SUB-1 TO WS-MO-CCYYMM(WS-MO-IDX)                     
008990         WHEN WS-MO-CCYYMM(WS-MO-IDX) = WA-SUB-1                          
009000             CONTINUE                                                     
009010     END-SEARCH.                                                          
009020     ADD WS-LN-AMOUNT(WS-LN-IDX) TO                                       
009030         WS-MO-AMOUNT(WS-MO-IDX).                                         
009040     ADD WS-LN-QTY(WS-LN-IDX) TO WS-MO-QTY(WS-MO-IDX).                    
009050 7100-EXIT.                                                               
009060     EXIT.                                                                
009070*                                                                         
009080 7200-SORT-MONTHS.                                                        
009090     IF WS-MO-COUNT < 2                                                   
009100         GO TO 7200-EXIT                                                  
009110     END-IF.                                                              
009120     PERFORM 7201-SORT-MONTHS-STEP                                        
009130         THRU 7201-EXIT                                                   
009140         VARYING WA-SUB-1 FROM 2 BY 1                                     
009150         UNTIL WA-SUB-1 > WS-MO-COUNT.                                    
009160 7200-EXIT.                                                               
009170     EXIT.                                                                
009180*                                                                         
009190 7210-SHIFT-MONTH-DOWN.                                                   
009200     IF WA-SUB-2 > 1                                                      
009210         AND WS-MO-CCYYMM(WA-SUB-2 - 1) >                                 
009220             WS-MO-CCYYMM(WA-SUB-2)                                       
009230         MOVE WS-MO-ENTRY(WA-SUB-2) TO WS-MO-SCRATCH-REC                  
009240         MOVE WS-MO-ENTRY(WA-SUB-2 - 1)                                   
009250             TO WS-MO-ENTRY(WA-SUB-2)                                     
009260         MOVE WS-MO-SCRATCH-REC TO WS-MO-ENTRY(WA-SUB-2 - 1)              
009270         SUBTRACT 1 FROM WA-SUB-2                                         
009280         GO TO 7210-SHIFT-MONTH-DOWN                                      
009290     END-IF.                                                              
009300 7210-EXIT.                                                               
009310     EXIT.                                                                
009320*                                                                         
009330 8000-WRITE-REPORT.                                                       
009340     MOVE SPACES TO HR-PRINT-LINE.                                        
009350     STRING 'CTC0100 CYCLE-HEALTH / PARETO / DROPOFF'                     
009360         DELIMITED BY SIZE INTO HR-PRINT-LINE.                            
009370     WRITE HR-PRINT-LINE.                                                 
009380     MOVE SPACES TO HR-PRINT-LINE.                                        
009390     STRING 'SUMMARY AMOUNT ' WS-SUM-AMOUNT                               
009400         ' QTY ' WS-SUM-QTY                                               
009410         DELIMITED BY SIZE INTO HR-PRINT-LINE.                            
009420     WRITE HR-PRINT-LINE.                                                 
009430     MOVE SPACES TO HR-PRINT-LINE.                                        
009440     STRING 'CUSTOMERS ' WS-SUM-CUST-COUNT                                
009450         ' PRODUCTS ' WS-SUM-PROD-COUNT                                   
009460         ' ROUTES ' WS-SUM-ROUTE-COUNT                                    
009470         DELIMITED BY SIZE INTO HR-PRINT-LINE.                            
009480     WRITE HR-PRINT-LINE.                                                 
009490     MOVE SPACES TO HR-PRINT-LINE.                                        
009500     STRING 'AVG ORDER VALUE ' WS-SUM-AVG-ORDER-VALUE                     
009510         DELIMITED BY SIZE INTO HR-PRINT-LINE.                            
009520     WRITE HR-PRINT-LINE.                                                 
009530     SET WS-CP-IDX TO 1.                                                  
009540     PERFORM 8001-WRITE-REPORT-LOOP                                       
009550         THRU 8001-EXIT                                                   
009560         WS-CP-COUNT TIMES.                                               
009570     SET WS-PP-IDX TO 1.                                                  
009580     PERFORM 8002-WRITE-REPORT-LOOP                                       
009590         THRU 8002-EXIT                                                   
009600         WS-PP-COUNT TIMES.                                               
009610     SET WS-DO-IDX TO 1.                                                  
009620     PERFORM 8003-WRITE-REPORT-LOOP                                       
009630         THRU 8003-EXIT                                                   
009640         WS-DO-COUNT TIMES.                                               
009650     SET WS-RT-IDX TO 1.                                                  
009660     PERFORM 8004-WRITE-REPORT-LOOP                                       
009670         THRU 8004-EXIT                                                   
009680         WS-RT-COUNT TIMES.                                               
009690     SET WS-MO-IDX TO 1.                                                  
009700     PERFORM 8005-WRITE-REPORT-LOOP                                       
009710         THRU 8005-EXIT                                                   
009720         WS-MO-COUNT TIMES.                                               
009730 8000-EXIT.                                                               
009740     EXIT.                                                                
009750*                                                                         
009760 2001-SUMMARY-KPIS-LOOP.                                                  
009770     IF WS-LN-IN-PERIOD(WS-LN-IDX)                                        
009780         ADD WS-LN-AMOUNT(WS-LN-IDX) TO WS-SUM-AMOUNT                     
009790         ADD WS-LN-QTY(WS-LN-IDX) TO WS-SUM-QTY                           
009800         PERFORM 2100-ADD-DISTINCT-CUST THRU 2100-EXIT                    
009810         PERFORM 2200-ADD-DISTINCT-PROD THRU 2200-EXIT                    
009820         PERFORM 2300-ADD-DISTINCT-ROUTE THRU 2300-EXIT                   
009830         PERFORM 2400-ADD-DISTINCT-INVOICE THRU 2400-EXIT                 
009840     END-IF                                                               
009850     SET WS-LN-IDX UP BY 1.                                               
009860 2001-EXIT.                                                               
009870     EXIT.                                                                
009880*                                                                         
009890 3001-PARETO-BY-CUSTO-LOOP.                                               
009900     IF WS-LN-IN-PERIOD(WS-LN-IDX)                                        
009910         PERFORM 3100-ADD-CUST-PARETO THRU 3100-EXIT                      
009920     END-IF                                                               
009930     SET WS-LN-IDX UP BY 1.                                               
009940 3001-EXIT.                                                               
009950     EXIT.                                                                
009960*                                                                         
009970 3201-SORT-CUST-PARET-STEP.                                               
009980     MOVE WA-SUB-1 TO WA-SUB-2                                            
009990     PERFORM 3210-SHIFT-CUST-DOWN THRU 3210-EXIT.                         
010000 3201-EXIT.                                                               
010010     EXIT.                                                                
010020*                                                                         
010030 3301-CUMULATE-CUST-P-LOOP.                                               
010040     ADD WS-CP-AMOUNT(WS-CP-IDX) TO WA-SUM-AMOUNT                         
010050     SET WS-CP-IDX UP BY 1.                                               
010060 3301-EXIT.                                                               
010070     EXIT.                                                                
010080*                                                                         
010090 3302-CUMULATE-CUST-P-LOOP.                                               
010100     ADD WS-CP-AMOUNT(WS-CP-IDX) TO WA-SUM-AMOUNT                         
010110     IF WA-SUM-QTY = 0                                                    
010120         MOVE 0 TO WS-CP-CUM-PCT(WS-CP-IDX)                               
010130     ELSE                                                                 
010140         COMPUTE WS-CP-CUM-PCT(WS-CP-IDX) ROUNDED =                       
010150             WA-SUM-AMOUNT * 100 / WA-SUM-QTY                             
010160     END-IF                                                               
010170     IF WS-CP-CUM-PCT(WS-CP-IDX) <= WS-PARETO-CUTOFF-PCT                  
010180         MOVE 'Y' TO WS-CP-TOP-SW(WS-CP-IDX)                              
010190     ELSE                                                                 
010200         MOVE 'N' TO WS-CP-TOP-SW(WS-CP-IDX)                              
010210     END-IF                                                               
010220     SET WS-CP-IDX UP BY 1.                                               
010230 3302-EXIT.                                                               
010240     EXIT.                                                                
010250*                                                                         
010260 3501-PARETO-BY-PRODU-LOOP.                                               
010270     IF WS-LN-IN-PERIOD(WS-LN-IDX)                                        
010280         PERFORM 3600-ADD-PROD-PARETO THRU 3600-EXIT                      
010290     END-IF                                                               
010300     SET WS-LN-IDX UP BY 1.                                               
010310 3501-EXIT.                                                               
010320     EXIT.                                                                
010330*                                                                         
010340 3701-SORT-PROD-PARET-STEP.                                               
010350     MOVE WA-SUB-1 TO WA-SUB-2                                            
010360     PERFORM 3710-SHIFT-PROD-DOWN THRU 3710-EXIT.                         
010370 3701-EXIT.                                                               
010380     EXIT.                                                                
010390*                                                                         
010400 3801-CUMULATE-PROD-P-LOOP.                                               
010410     ADD WS-PP-AMOUNT(WS-PP-IDX) TO WA-SUM-AMOUNT                         
010420     SET WS-PP-IDX UP BY 1.                                               
010430 3801-EXIT.                                                               
010440     EXIT.                                                                
010450*                                                                         
010460 3802-CUMULATE-PROD-P-LOOP.                                               
010470     ADD WS-PP-AMOUNT(WS-PP-IDX) TO WA-SUM-AMOUNT                         
010480     IF WA-SUM-QTY = 0                                                    
010490         MOVE 0 TO WS-PP-CUM-PCT(WS-PP-IDX)                               
010500     ELSE                                                                 
010510         COMPUTE WS-PP-CUM-PCT(WS-PP-IDX) ROUNDED =                       
010520             WA-SUM-AMOUNT * 100 / WA-SUM-QTY                             
010530     END-IF                                                               
010540     IF WS-PP-CUM-PCT(WS-PP-IDX) <= WS-PARETO-CUTOFF-PCT                  
010550         MOVE 'Y' TO WS-PP-TOP-SW(WS-PP-IDX)                              
010560     ELSE                                                                 
010570         MOVE 'N' TO WS-PP-TOP-SW(WS-PP-IDX)                              
010580     END-IF                                                               
010590     SET WS-PP-IDX UP BY 1.                                               
010600 3802-EXIT.                                                               
010610     EXIT.                                                                
010620*                                                                         
010630 4001-DROPOFF-DETECTI-LOOP.                                               
010640     PERFORM 4100-TRACK-LATEST-PER-CUST THRU 4100-EXIT                    
010650     SET WS-LN-IDX UP BY 1.                                               
010660 4001-EXIT.                                                               
010670     EXIT.                                                                
010680*                                                                         
010690 4002-DROPOFF-DETECTI-LOOP.                                               
010700     MOVE WA-TODAY-CCYYMMDD TO WA-DATE-A                                  
010710     MOVE WS-DO-LAST-DATE(WS-DO-IDX) TO WA-DATE-B                         
010720     PERFORM 1460-DAYS-BETWEEN-A-AND-B THRU 1460-EXIT                     
010730     MOVE WA-DAYS-BETWEEN TO WS-DO-DAYS-SINCE(WS-DO-IDX)                  
010740     SET WS-DO-IDX UP BY 1.                                               
010750 4002-EXIT.                                                               
010760     EXIT.                                                                
010770*                                                                         
010780 4201-FILTER-DROPOFFS-LOOP.                                               
010790     IF WS-DO-DAYS-SINCE(WS-DO-IDX) > 60                                  
010800         SET WS-DO-IDX UP BY 1                                            
010810     ELSE                                                                 
010820         PERFORM 4210-REMOVE-DROPOFF THRU 4210-EXIT                       
010830     END-IF.                                                              
010840 4201-EXIT.                                                               
010850     EXIT.                                                                
010860*                                                                         
010870 4211-REMOVE-DROPOFF-LOOP.                                                
010880     MOVE WA-SUB-1 TO WA-SUB-2                                            
010890     ADD 1 TO WA-SUB-2                                                    
010900     MOVE WS-DO-ENTRY(WA-SUB-2) TO WS-DO-ENTRY(WA-SUB-1)                  
010910     ADD 1 TO WA-SUB-1.                                                   
010920 4211-EXIT.                                                               
010930     EXIT.                                                                
010940*                                                                         
010950 4301-SORT-DROPOFFS-STEP.                                                 
010960     MOVE WA-SUB-1 TO WA-SUB-2                                            
010970     PERFORM 4310-SHIFT-DROPOFF-DOWN THRU 4310-EXIT.                      
010980 4301-EXIT.                                                               
010990     EXIT.                                                                
011000*                                                                         
011010 5001-CYCLE-HEALTH-PE-LOOP.                                               
011020     PERFORM 5100-ADD-PAIR THRU 5100-EXIT                                 
011030     SET WS-LN-IDX UP BY 1.                                               
011040 5001-EXIT.                                                               
011050     EXIT.                                                                
011060*                                                                         
011070 5002-CYCLE-HEALTH-PE-LOOP.                                               
011080     PERFORM 5200-COMPUTE-PAIR-STATS THRU 5200-EXIT                       
011090     SET WS-CH-IDX UP BY 1.                                               
011100 5002-EXIT.                                                               
011110     EXIT.                                                                
011120*                                                                         
011130 5201-COMPUTE-PAIR-ST-LOOP.                                               
011140     IF WS-LN-CUST-CODE(WS-LN-IDX) =                                      
011150         WS-CH-CUST-CODE(WS-CH-IDX)                                       
011160         AND WS-LN-PRODUCT-NAME(WS-LN-IDX) =                              
011170             WS-CH-PRODUCT-NAME(WS-CH-IDX)                                
011180         ADD 1 TO WA-MEDIAN-COUNT                                         
011190         SET WA-MED-IDX TO WA-MEDIAN-COUNT                                
011200         MOVE WS-LN-QTY(WS-LN-IDX) TO                                     
011210             WA-MEDIAN-VALUE(WA-MED-IDX)                                  
011220         MOVE WS-LN-DATE(WS-LN-IDX) TO                                    
011230             WA-MEDIAN-DATE(WA-MED-IDX)                                   
011240         IF WS-LN-DATE(WS-LN-IDX) >=                                      
011250             WS-CH-LAST-DATE(WS-CH-IDX)                                   
011260             MOVE WS-LN-DATE(WS-LN-IDX) TO                                
011270                 WS-CH-LAST-DATE(WS-CH-IDX)                               
011280             MOVE WS-LN-QTY(WS-LN-IDX) TO                                 
011290                 WS-CH-LAST-QTY(WS-CH-IDX)                                
011300         END-IF                                                           
011310         SET WS-DI-IDX TO 1                                               
011320         SEARCH WS-DI-ENTRY                                               
011330             AT END                                                       
011340                 ADD 1 TO WS-DI-COUNT                                     
011350                 SET WS-DI-IDX TO WS-DI-COUNT                             
011360                 MOVE WS-LN-INVOICE(WS-LN-IDX) TO                         
011370                     WS-DI-ENTRY(WS-DI-IDX)                               
011380             WHEN WS-DI-ENTRY(WS-DI-IDX) =                                
011390                 WS-LN-INVOICE(WS-LN-IDX)                                 
011400                 CONTINUE                                                 
011410         END-SEARCH                                                       
011420     END-IF                                                               
011430     SET WS-LN-IDX UP BY 1.                                               
011440 5201-EXIT.                                                               
011450     EXIT.                                                                
011460*                                                                         
011470 5421-SORT-MEDIAN-DAT-STEP.                                               
011480     MOVE WA-MEDIAN-DATE(WA-SUB-1) TO WA-DATE-A                           
011490     MOVE WA-SUB-1 TO WA-SUB-2                                            
011500     PERFORM 5425-SHIFT-DATE-DOWN THRU 5425-EXIT.                         
011510 5421-EXIT.                                                               
011520     EXIT.                                                                
011530*                                                                         
011540 5431-BUILD-MEDIAN-GA-STEP.                                               
011550     SET WA-MED-IDX TO WA-SUB-1                                           
011560     MOVE WA-MEDIAN-DATE(WA-MED-IDX) TO WA-DATE-A                         
011570     SET WA-MED-IDX DOWN BY 1                                             
011580     MOVE WA-MEDIAN-DATE(WA-MED-IDX) TO WA-DATE-B                         
011590     PERFORM 1460-DAYS-BETWEEN-A-AND-B THRU 1460-EXIT                     
011600     SET WA-MED-IDX TO WA-SUB-1                                           
011610     SUBTRACT 1 FROM WA-MED-IDX                                           
011620     MOVE WA-DAYS-BETWEEN TO WA-MEDIAN-VALUE(WA-MED-IDX).                 
011630 5431-EXIT.                                                               
011640     EXIT.                                                                
011650*                                                                         
011660 5601-SORT-MEDIAN-VAL-STEP.                                               
011670     MOVE WA-MEDIAN-VALUE(WA-SUB-1) TO WA-DAYS-BETWEEN                    
011680     MOVE WA-SUB-1 TO WA-SUB-2                                            
011690     PERFORM 5605-SHIFT-VALUE-DOWN THRU 5605-EXIT.                        
011700 5601-EXIT.                                                               
011710     EXIT.                                                                
011720*                                                                         
011730 5701-SORT-PAIRS-STEP.                                                    
011740     MOVE WA-SUB-1 TO WA-SUB-2                                            
011750     PERFORM 5710-SHIFT-PAIR-DOWN THRU 5710-EXIT.                         
011760 5701-EXIT.                                                               
011770     EXIT.                                                                
011780*                                                                         
011790 5801-WRITE-CYCLE-HEA-LOOP.                                               
011800     MOVE WS-CH-CUST-NAME(WS-CH-IDX) TO CH-CUSTOMER-NAME                  
011810     MOVE WS-CH-PRODUCT-NAME(WS-CH-IDX) TO CH-PRODUCT-NAME                
011820     MOVE WS-CH-LAST-DATE(WS-CH-IDX) TO                                   
011830         CH-LAST-PURCHASE-DATE                                            
011840     MOVE WS-CH-LAST-QTY(WS-CH-IDX) TO                                    
011850         CH-LAST-PURCHASE-QTY                                             
011860     MOVE WS-CH-MEDIAN-QTY(WS-CH-IDX) TO CH-MEDIAN-QTY                    
011870     MOVE WS-CH-MEDIAN-CYCLE(WS-CH-IDX) TO CH-MEDIAN-CYCLE                
011880     MOVE WS-CH-PURCHASE-COUNT(WS-CH-IDX) TO                              
011890         CH-PURCHASE-COUNT                                                
011900     MOVE WS-CH-DAYS-SINCE(WS-CH-IDX) TO                                  
011910         CH-DAYS-SINCE-LAST                                               
011920     MOVE WS-CH-STATUS(WS-CH-IDX) TO CH-STATUS                            
011930     WRITE CH-CYCLE-HEALTH-REC                                            
011940     SET WS-CH-IDX UP BY 1.                                               
011950 5801-EXIT.                                                               
011960     EXIT.                                                                
011970*                                                                         
011980 6001-ROUTE-SUMMARY-LOOP.                                                 
011990     IF WS-LN-IN-PERIOD(WS-LN-IDX)                                        
012000         PERFORM 6100-ADD-ROUTE-COMBO THRU 6100-EXIT                      
012010     END-IF                                                               
012020     SET WS-LN-IDX UP BY 1.                                               
012030 6001-EXIT.                                                               
012040     EXIT.                                                                
012050*                                                                         
012060 6002-ROUTE-SUMMARY-LOOP.                                                 
012070     PERFORM 6300-COUNT-ROUTE-DISTINCT THRU 6300-EXIT                     
012080     SET WS-RT-IDX UP BY 1.                                               
012090 6002-EXIT.                                                               
012100     EXIT.                                                                
012110*                                                                         
012120 6301-COUNT-ROUTE-DIS-LOOP.                                               
012130     IF WS-RC-ROUTE(WS-RC-IDX) = WS-RT-ROUTE(WS-RT-IDX)                   
012140         SET WS-DS-IDX TO 1                                               
012150         SEARCH WS-DS-ENTRY                                               
012160             AT END                                                       
012170                 ADD 1 TO WS-DS-COUNT                                     
012180                 SET WS-DS-IDX TO WS-DS-COUNT                             
012190                 MOVE WS-RC-CODE(WS-RC-IDX) TO                            
012200                     WS-DS-ENTRY(WS-DS-IDX)                               
012210             WHEN WS-DS-ENTRY(WS-DS-IDX) =                                
012220                 WS-RC-CODE(WS-RC-IDX)                                    
012230                 CONTINUE                                                 
012240         END-SEARCH                                                       
012250     END-IF                                                               
012260     SET WS-RC-IDX UP BY 1.                                               
012270 6301-EXIT.                                                               
012280     EXIT.                                                                
012290*                                                                         
012300 6501-SORT-ROUTES-STEP.                                                   
012310     MOVE WA-SUB-1 TO WA-SUB-2                                            
012320     PERFORM 6510-SHIFT-ROUTE-DOWN THRU 6510-EXIT.                        
012330 6501-EXIT.                                                               
012340     EXIT.                                                                
012350*                                                                         
012360 7001-MONTHLY-TREND-LOOP.                                                 
012370     IF WS-LN-IN-PERIOD(WS-LN-IDX)                                        
012380         PERFORM 7100-ADD-MONTH THRU 7100-EXIT                            
012390     END-IF                                                               
012400     SET WS-LN-IDX UP BY 1.                                               
012410 7001-EXIT.                                                               
012420     EXIT.                                                                
012430*                                                                         
012440 7201-SORT-MONTHS-STEP.                                                   
012450     MOVE WA-SUB-1 TO WA-SUB-2                                            
012460     PERFORM 7210-SHIFT-MONTH-DOWN THRU 7210-EXIT.                        
012470 7201-EXIT.                                                               
012480     EXIT.                                                                
012490*                                                                         
012500 8001-WRITE-REPORT-LOOP.                                                  
012510     IF WS-CP-TOP(WS-CP-IDX)                                              
012520         MOVE SPACES TO HR-PRINT-LINE                                     
012530         STRING 'PARETO-CUST ' WS-CP-NAME(WS-CP-IDX)                      
012540             ' AMT ' WS-CP-AMOUNT(WS-CP-IDX)                              
012550             ' CUM% ' WS-CP-CUM-PCT(WS-CP-IDX)                            
012560             DELIMITED BY SIZE INTO HR-PRINT-LINE                         
012570         WRITE HR-PRINT-LINE                                              
012580     END-IF                                                               
012590     SET WS-CP-IDX UP BY 1.                                               
012600 8001-EXIT.                                                               
012610     EXIT.                                                                
012620*                                                                         
012630 8002-WRITE-REPORT-LOOP.                                                  
012640     IF WS-PP-TOP(WS-PP-IDX)                                              
012650         MOVE SPACES TO HR-PRINT-LINE                                     
012660         STRING 'PARETO-PROD ' WS-PP-NAME(WS-PP-IDX)                      
012670             ' AMT ' WS-PP-AMOUNT(WS-PP-IDX)                              
012680             ' CUM% ' WS-PP-CUM-PCT(WS-PP-IDX)                            
012690             DELIMITED BY SIZE INTO HR-PRINT-LINE                         
012700         WRITE HR-PRINT-LINE                                              
012710     END-IF                                                               
012720     SET WS-PP-IDX UP BY 1.                                               
012730 8002-EXIT.                                                               
012740     EXIT.                                                                
012750*                                                                         
012760 8003-WRITE-REPORT-LOOP.                                                  
012770     MOVE SPACES TO HR-PRINT-LINE                                         
012780     STRING 'DROPOFF ' WS-DO-NAME(WS-DO-IDX)                              
012790         ' DAYS ' WS-DO-DAYS-SINCE(WS-DO-IDX)                             
012800         DELIMITED BY SIZE INTO HR-PRINT-LINE                             
012810     WRITE HR-PRINT-LINE                                                  
012820     SET WS-DO-IDX UP BY 1.                                               
012830 8003-EXIT.                                                               
012840     EXIT.                                                                
012850*                                                                         
012860 8004-WRITE-REPORT-LOOP.                                                  
012870     MOVE SPACES TO HR-PRINT-LINE                                         
012880     STRING 'ROUTE ' WS-RT-ROUTE(WS-RT-IDX)                               
012890         ' AMT ' WS-RT-AMOUNT(WS-RT-IDX)                                  
012900         ' CUST ' WS-RT-CUST-COUNT(WS-RT-IDX)                             
012910         ' PROD ' WS-RT-PROD-COUNT(WS-RT-IDX)                             
012920         DELIMITED BY SIZE INTO HR-PRINT-LINE                             
012930     WRITE HR-PRINT-LINE                                                  
012940     SET WS-RT-IDX UP BY 1.                                               
012950 8004-EXIT.                                                               
012960     EXIT.                                                                
012970*                                                                         
012980 8005-WRITE-REPORT-LOOP.                                                  
012990     MOVE SPACES TO HR-PRINT-LINE                                         
013000     STRING 'MONTH ' WS-MO-CCYYMM(WS-MO-IDX)                              
013010         ' AMT ' WS-MO-AMOUNT(WS-MO-IDX)                                  
013020         ' QTY ' WS-MO-QTY(WS-MO-IDX)                                     
013030         DELIMITED BY SIZE INTO HR-PRINT-LINE                             
013040     WRITE HR-PRINT-LINE                                                  
013050     SET WS-MO-IDX UP BY 1.                                               
013060 8005-EXIT.                                                               
013070     EXIT.                                                                
