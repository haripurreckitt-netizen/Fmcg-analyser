000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    CTC0060.                                                  
000120 AUTHOR.        S. NAQVI.                                                 
000130 INSTALLATION.  CRESCENT TRADING COMPANY (PVT) LTD.                       
000140 DATE-WRITTEN.  1996-03-18.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      COMPANY CONFIDENTIAL - NIGHTLY BATCH SUITE.               
000170*==========================================================*              
000180*  CTC0060  --  MONTHLY SALES ANALYSIS WITH PRIOR-PERIOD    *             
000190*  COMPARISON.  READS THE MERGED SALES-DETAIL EXTRACT AND   *             
000200*  PRODUCES THE BOOKER SHARE TABLE, THE COMPANY CURRENT-    *             
000210*  VS-LAST-YEAR TABLE (WITH TOP 5 CUSTOMERS PER COMPANY),   *             
000220*  THE DAY-BY-DAY RUNNING TOTAL SERIES, AND THE TOP/BOTTOM  *             
000230*  CUSTOMER TABLES.  CALLED FROM CTCMENU WHEN RC-SW-MONTHLY *             
000240*  IS 'Y'.                                                  *             
000250*------------------------------------------------------------             
000260* CHANGE LOG                                                              
000270*  1996-03-18 S.NAQVI    ORIGINAL - SALES MANAGER WANTED                  
000280*                        ONE REPORT SHOWING THIS MONTH                    
000290*                        AGAINST LAST MONTH AND AGAINST THE               
000300*                        SAME MONTH LAST YEAR, REQ CTC-241.               
000310*  1996-07-02 S.NAQVI    ADDED THE BOOKER SHARE TABLE, REQ                
000320*                        CTC-247.                                         
000330*  1997-02-11 S.NAQVI    ADDED THE DAY-BY-DAY RUNNING TOTAL               
000340*                        SERIES FOR THE SALES MEETING CHART,              
000350*                        REQ CTC-255.                                     
000360*  1999-01-08 S.NAQVI    Y2K - RC-MONTH-SELECT AND ALL DATE               
000370*                        RANGE WORK FIELDS WIDENED TO FULL                
000380*                        CCYY FORM.  REQ CTC-Y2K-05.  SEE                 
000390*                        ALSO CTCRUNCD AND CTCWKARE.                      
000400*  2000-05-09 F.HUSSAIN  ADDED THE COMPANY TABLE (CURRENT                 
000410*                        VS LAST YEAR, CHANGE PERCENT) AND                
000420*                        THE TOP 5 CUSTOMERS PER COMPANY,                 
000430*                        REQ CTC-289.                                     
000440*  2001-05-22 F.HUSSAIN  ADDED THE CUSTOMER TOP-10/BOTTOM-10              
000450*                        TABLES AND THE OPTIONAL ROUTE                    
000460*                        FILTER ON THEM, REQ CTC-312.                     
000470*  2001-09-14 F.HUSSAIN  THE 05-22 CHANGE ONLY EVER PRINTED               
000480*                        TOP-10-BY-SALES.  ADDED THE MIRROR               
000490*                        DESCENDING-BY-PROFIT RANK SO WE ALSO             
000500*                        GET TOP-10 AND BOTTOM-10 BY PROFIT,              
000510*                        REQ CTC-312 (FOLLOW-UP).                         
000520*==========================================================*              
000530 ENVIRONMENT DIVISION.                                                    
000540 CONFIGURATION SECTION.                                                   
000550 SPECIAL-NAMES.                                                           
000560     C01 IS TOP-OF-FORM                                                   
000570     CLASS CTC-NUMERIC-CLASS IS '0' THRU '9'                              
000580     UPSI-6 ON STATUS IS CTC-MONTH-FORCED                                 
000590            OFF STATUS IS CTC-MONTH-LATEST.                               
000600 INPUT-OUTPUT SECTION.                                                    
000610 FILE-CONTROL.                                                            
000620     SELECT SALES-DETAIL-IN  ASSIGN TO SALDETIN                           
000630         ORGANIZATION IS LINE SEQUENTIAL.                                 
000640     SELECT MONTHLY-RPT      ASSIGN TO MONRPT                             
000650         ORGANIZATION IS LINE SEQUENTIAL.                                 
000660 DATA DIVISION.                                                           
000670 FILE SECTION.                                                            
000680 FD  SALES-DETAIL-IN                                                      
000690     LABEL RECORDS ARE STANDARD.                                          
000700     COPY CTCSALDT.                                                       
000710 FD  MONTHLY-RPT                                                          
000720     LABEL RECORDS ARE STANDARD.                                          
000730 01  MR-PRINT-LINE                 PIC X(132).                            
000740 WORKING-STORAGE SECTION.                                                 
000750 77  WS-TOP-N-COUNT                PIC 9(2) COMP VALUE 10.                
000760 COPY CTCWKARE.                                                           
000770 01  WS-SEL-MONTH-BLOCK.                                                  
000780     05  WS-SEL-CCYYMM             PIC 9(6).                              
000790     05  WS-SEL-CCYYMM-R REDEFINES                                        
000800         WS-SEL-CCYYMM.                                                   
000810         10  WS-SEL-CCYY           PIC 9(4).                              
000820         10  WS-SEL-MM             PIC 9(2).                              
000830     05  WS-SEL-DAY-D              PIC 9(2) COMP.                         
000840     05  WS-LATEST-CCYYMM          PIC 9(6).                              
000850     05  FILLER                    PIC X(08).                             
000860 01  WS-LAST-DAY-WORK.                                                    
000870     05  WS-LDM-CCYY               PIC 9(4) COMP.                         
000880     05  WS-LDM-MM                 PIC 9(2) COMP.                         
000890     05  WS-LDM-LAST-DAY           PIC 9(2) COMP.                         
000900     05  WS-LEAP-Q                 PIC 9(6) COMP.                         
000910     05  WS-LEAP-REM-4             PIC 9(4) COMP.                         
000920     05  WS-LEAP-REM-100           PIC 9(4) COMP.                         
000930     05  WS-LEAP-REM-400           PIC 9(4) COMP.                         
000940     05  FILLER                    PIC X(06).                             
000950 01  WS-RANGE-BLOCK.                                                      
000960     05  WS-CUR-CCYY               PIC 9(4) COMP.                         
000970     05  WS-CUR-MM                 PIC 9(2) COMP.                         
000980     05  WS-CUR-FROM               PIC 9(8).                              
000990     05  WS-CUR-TO                 PIC 9(8).                              
001000     05  WS-CUR-TOTAL              PIC S9(11).                            
001010     05  WS-PREV-CCYY              PIC 9(4) COMP.                         
001020     05  WS-PREV-MM                PIC 9(2) COMP.                         
001030     05  WS-PREV-FROM              PIC 9(8).                              
001040     05  WS-PREV-TO                PIC 9(8).                              
001050     05  WS-PREV-TOTAL             PIC S9(11).                            
001060     05  WS-LY-CCYY                PIC 9(4) COMP.                         
001070     05  WS-LY-MM                  PIC 9(2) COMP.                         
001080     05  WS-LY-FROM                PIC 9(8).                              
001090     05  WS-LY-TO                  PIC 9(8).                              
001100     05  WS-LY-TOTAL               PIC S9(11).                            
001110     05  WS-CUR-CAP-D              PIC 9(2) COMP.                         
001120     05  WS-PREV-CAP-D             PIC 9(2) COMP.                         
001130     05  WS-LY-CAP-D               PIC 9(2) COMP.                         
001140     05  FILLER                    PIC X(12).                             
001150 01  WS-BOOKER-TABLE.                                                     
001160     05  WS-BK-COUNT               PIC 9(4) COMP.                         
001170     05  WS-BK-ENTRY OCCURS 200 TIMES                                     
001180         INDEXED BY WS-BK-IDX.                                            
001190         10  WS-BK-NAME            PIC X(25).                             
001200         10  WS-BK-AMOUNT          PIC S9(9).                             
001210         10  WS-BK-SHARE-PCT       PIC S9(3)V9(1).                        
001220     05  FILLER                    PIC X(08).                             
001230 01  WS-COMPANY-TABLE.                                                    
001240     05  WS-CO-COUNT               PIC 9(4) COMP.                         
001250     05  WS-CO-ENTRY OCCURS 300 TIMES                                     
001260         INDEXED BY WS-CO-IDX.                                            
001270         10  WS-CO-NAME            PIC X(20).                             
001280         10  WS-CO-CUR-AMOUNT      PIC S9(9).                             
001290         10  WS-CO-LY-AMOUNT       PIC S9(9).                             
001300         10  WS-CO-CHANGE-PCT      PIC S9(3)V9(1).                        
001310         10  WS-CO-TOP5 OCCURS 5 TIMES                                    
001320             INDEXED BY WS-CO5-IDX.                                       
001330             15  WS-CO5-CODE       PIC X(08).                             
001340             15  WS-CO5-NAME       PIC X(30).                             
001350             15  WS-CO5-AMOUNT     PIC S9(9).                             
001360     05  FILLER                    PIC X(08).                             
001370 01  WS-CUST-CO-TABLE.                                                    
001380     05  WS-CC-COUNT               PIC 9(6) COMP.                         
001390     05  WS-CC-ENTRY OCCURS 5000 TIMES                                    
001400         INDEXED BY WS-CC-IDX.                                            
001410         10  WS-CC-CODE            PIC X(08).                             
001420         10  WS-CC-NAME            PIC X(30).                             
001430         10  WS-CC-COMPANY         PIC X(20).                             
001440         10  WS-CC-AMOUNT          PIC S9(9).                             
001450     05  FILLER                    PIC X(08).                             
001460 01  WS-DAILY-SERIES-TABLE.                                               
001470     05  WS-DS-ENTRY OCCURS 31 TIMES                                      
001480         INDEXED BY WS-DS-IDX.                                            
001490         10  WS-DS-CUR-AMOUNT      PIC S9(9).                             
001500         10  WS-DS-LY-AMOUNT       PIC S9(9).                             
001510         10  WS-DS-CUR-CUM         PIC S9(11).                            
001520         10  WS-DS-LY-CUM          PIC S9(11).                            
001530     05  FILLER                    PIC X(08).                             
001540 01  WS-CUST-TOTALS-TABLE.                                                
001550     05  WS-CT-COUNT               PIC 9(4) COMP.                         
001560     05  WS-CT-ENTRY OCCURS 3000 TIMES                                    
001570         INDEXED BY WS-CT-IDX.                                            
001580         10  WS-CT-CODE            PIC X(08).                             
001590         10  WS-CT-NAME            PIC X(30).                             
001600         10  WS-CT-SALES           PIC S9(9).                             
001610         10  WS-CT-PROFIT          PIC S9(9).                             
001620     05  FILLER                    PIC X(08).                             
001630 01  WS-CT-INVOICE-TABLE.                                                 
001640     05  WS-CTI-COUNT              PIC 9(6) COMP.                         
001650     05  WS-CTI-ENTRY OCCURS 20000 TIMES                                  
001660         INDEXED BY WS-CTI-IDX.                                           
001670         10  WS-CTI-INVOICE        PIC 9(09).                             
001680         10  WS-CTI-CUST-CODE      PIC X(08).                             
001690         10  WS-CTI-PROFIT         PIC S9(9).                             
001700     05  FILLER                    PIC X(08).                             
001710 01  WS-RANK-TABLE.                                                       
001720     05  WS-RANK-COUNT             PIC 9(6) COMP.                         
001730     05  WS-RANK-ENTRY OCCURS 5000 TIMES                                  
001740         INDEXED BY WS-RK-IDX.                                            
001750         10  WS-RANK-VALUE         PIC S9(11).                            
001760         10  WS-RANK-SUBSCRIPT     PIC 9(6) COMP.                         
001770     05  WS-RANK-SCRATCH-VALUE     PIC S9(11).                            
001780     05  WS-RANK-SCRATCH-SUB       PIC 9(6) COMP.                         
001790     05  FILLER                    PIC X(08).                             
001800 01  WS-CO5-SCRATCH-REC.                                                  
001810     05  WS-C5S-CODE               PIC X(08).                             
001820     05  WS-C5S-NAME               PIC X(30).                             
001830     05  WS-C5S-AMOUNT             PIC S9(9).                             
001840     05  FILLER                    PIC X(04).                             
001850 01  WS-CO-SCRATCH-REC.                                                   
001860     05  WS-COS-NAME               PIC X(20).                             
001870     05  WS-COS-CUR-AMOUNT         PIC S9(9).                             
001880     05  WS-COS-LY-AMOUNT          PIC S9(9).                             
001890     05  WS-COS-CHANGE-PCT         PIC S9(3)V9(1).                        
001900     05  WS-COS-TOP5 OCCURS 5 TIMES.                                      
001910         10  WS-COS5-CODE          PIC X(08).                             
001920         10  WS-COS5-NAME          PIC X(30).                             
001930         10  WS-COS5-AMOUNT        PIC S9(9).                             
001940 01  WS-CT-SCRATCH-REC.                                                   
001950     05  WS-CTS-CODE               PIC X(08).                             
001960     05  WS-CTS-NAME               PIC X(30).                             
001970     05  WS-CTS-SALES              PIC S9(9).                             
001980     05  WS-CTS-PROFIT             PIC S9(9).                             
001990     05  FILLER                    PIC X(04).                             
002000 01  WS-REPORT-LINE-WORK.                                                 
002010     05  WS-RL-PCT-DISPLAY         PIC -ZZ9.9.                            
002020     05  WS-RL-AMT-DISPLAY         PIC -ZZZ,ZZZ,ZZ9.                      
002030     05  FILLER                    PIC X(08).                             
002040 LINKAGE SECTION.                                                         
002050 COPY CTCRUNCD.                                                           
002060 PROCEDURE DIVISION USING RC-RUN-CONTROL-REC.                             
002070 0100-MAINLINE.                                                           
002080     ACCEPT WA-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                         
002090     OPEN OUTPUT MONTHLY-RPT.                                             
002100     PERFORM 2000-SELECT-MONTH-DAY-D THRU 2000-EXIT.                      
002110     PERFORM 2500-BUILD-DATE-RANGES THRU 2500-EXIT.                       
002120     PERFORM 3000-KPI-TOTALS THRU 3000-EXIT.                              
002130     PERFORM 4700-SORT-BOOKER-TABLE THRU 4700-EXIT.                       
002140     PERFORM 4800-BOOKER-SHARE-PERCENT THRU 4800-EXIT.                    
002150     PERFORM 5500-TOP-5-CUSTOMERS-PER-COMPANY                             
002160         THRU 5500-EXIT.                                                  
002170     PERFORM 5700-SORT-COMPANY-TABLE THRU 5700-EXIT.                      
002180     PERFORM 6500-CUMULATIVE-DAILY-TOTALS THRU 6500-EXIT.                 
002190     PERFORM 7500-SORT-CUSTOMER-TABLES THRU 7500-EXIT.                    
002200     PERFORM 7520-SORT-CUSTOMER-BY-PROFIT THRU 7520-EXIT.                 
002210     PERFORM 9000-WRITE-MONTHLY-REPORT THRU 9000-EXIT.                    
002220     CLOSE MONTHLY-RPT.                                                   
002230     STOP RUN.                                                            
002240*                                                                         
002250 2000-SELECT-MONTH-DAY-D.                                                 
002260     IF RC-MONTH-SELECT = ZERO                                            
002270         MOVE ZERO TO WS-LATEST-CCYYMM                                    
002280         PERFORM 2100-FIND-LATEST-MONTH THRU 2100-EXIT                    
002290         MOVE WS-LATEST-CCYYMM TO WS-SEL-CCYYMM                           
002300     ELSE                                                                 
002310         MOVE RC-MONTH-SELECT TO WS-SEL-CCYYMM                            
002320     END-IF.                                                              
002330     IF WS-SEL-CCYY = WA-TODAY-CCYY                                       
002340         AND WS-SEL-MM = WA-TODAY-MM                                      
002350         MOVE WA-TODAY-DD TO WS-SEL-DAY-D                                 
002360     ELSE                                                                 
002370         MOVE WS-SEL-CCYY TO WS-LDM-CCYY                                  
002380         MOVE WS-SEL-MM TO WS-LDM-MM                                      
002390         PERFORM 1500-LAST-DAY-OF-MONTH THRU 1500-EXIT                    
002400         MOVE WS-LDM-LAST-DAY TO WS-SEL-DAY-D                             
002410     END-IF.                                                              
002420 2000-EXIT.                                                               
002430     EXIT.                                                                
002440*                                                                         
002450 2100-FIND-LATEST-MONTH.                                                  
002460*    FIRST PASS OVER THE EXTRACT - ONLY RUN WHEN THE                      
002470*    OPERATOR CARD LEFT RC-MONTH-SELECT BLANK/ZERO.                       
002480     OPEN INPUT SALES-DETAIL-IN.                                          
002490 2110-READ-FOR-LATEST.                                                    
002500     READ SALES-DETAIL-IN                                                 
002510         AT END GO TO 2100-EXIT.                                          
002520     IF (SD-DELIV-CCYY * 100 + SD-DELIV-MM) >                             
002530         WS-LATEST-CCYYMM                                                 
002540         COMPUTE WS-LATEST-CCYYMM =                                       
002550             SD-DELIV-CCYY * 100 + SD-DELIV-MM                            
002560     END-IF.                                                              
002570     GO TO 2110-READ-FOR-LATEST.                                          
002580 2100-EXIT.                                                               
002590     CLOSE SALES-DETAIL-IN.                                               
002600     EXIT.                                                                
002610*                                                                         
002620 1500-LAST-DAY-OF-MONTH.                                                  
002630     EVALUATE WS-LDM-MM                                                   
002640         WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8                               
002650         WHEN 10 WHEN 12                                                  
002660             MOVE 31 TO WS-LDM-LAST-DAY                                   
002670         WHEN 4 WHEN 6 WHEN 9 WHEN 11                                     
002680             MOVE 30 TO WS-LDM-LAST-DAY                                   
002690         WHEN 2                                                           
002700             DIVIDE WS-LDM-CCYY BY 4 GIVING WS-LEAP-Q                     
002710                 REMAINDER WS-LEAP-REM-4                                  
002720             DIVIDE WS-LDM-CCYY BY 100 GIVING WS-LEAP-Q                   
002730                 REMAINDER WS-LEAP-REM-100                                
002740             DIVIDE WS-LDM-CCYY BY 400 GIVING WS-LEAP-Q                   
002750                 REMAINDER WS-LEAP-REM-400                                
002760             IF (WS-LEAP-REM-4 = 0 AND                                    
002770                 WS-LEAP-REM-100 NOT = 0)                                 
002780                 OR WS-LEAP-REM-400 = 0                                   
002790                 MOVE 29 TO WS-LDM-LAST-DAY                               
002800             ELSE                                                         
002810                 MOVE 28 TO WS-LDM-LAST-DAY                               
002820             END-IF                                                       
002830     END-EVALUATE.                                                        
002840 1500-EXIT.                                                               
002850     EXIT.                                                                
002860*                                                                         
002870 2500-BUILD-DATE-RANGES.                                                  
002880     MOVE WS-SEL-CCYY TO WS-CUR-CCYY.                                     
002890     MOVE WS-SEL-MM TO WS-CUR-MM.                                         
002900     MOVE WS-SEL-DAY-D TO WS-CUR-CAP-D.                                   
002910     IF WS-SEL-MM = 1                                                     
002920         COMPUTE WS-PREV-CCYY = WS-SEL-CCYY - 1                           
002930         MOVE 12 TO WS-PREV-MM                                            
002940     ELSE                                                                 
002950         MOVE WS-SEL-CCYY TO WS-PREV-CCYY                                 
002960         COMPUTE WS-PREV-MM = WS-SEL-MM - 1                               
002970     END-IF.                                                              
002980     COMPUTE WS-LY-CCYY = WS-SEL-CCYY - 1.                                
002990     MOVE WS-SEL-MM TO WS-LY-MM.                                          
003000     MOVE WS-PREV-CCYY TO WS-LDM-CCYY.                                    
003010     MOVE WS-PREV-MM TO WS-LDM-MM.                                        
003020     PERFORM 1500-LAST-DAY-OF-MONTH THRU 1500-EXIT.                       
003030     IF WS-SEL-DAY-D > WS-LDM-LAST-DAY                                    
003040         MOVE WS-LDM-LAST-DAY TO WS-PREV-CAP-D                            
003050     ELSE                                                                 
003060         MOVE WS-SEL-DAY-D TO WS-PREV-CAP-D                               
003070     END-IF.                                                              
003080     MOVE WS-LY-CCYY TO WS-LDM-CCYY.                                      
003090     MOVE WS-LY-MM TO WS-LDM-MM.                                          
003100     PERFORM 1500-LAST-DAY-OF-MONTH THRU 1500-EXIT.                       
003110     IF WS-SEL-DAY-D > WS-LDM-LAST-DAY                                    
003120         MOVE WS-LDM-LAST-DAY TO WS-LY-CAP-D                              
003130     ELSE                                                                 
003140         MOVE WS-SEL-DAY-D TO WS-LY-CAP-D                                 
003150     END-IF.                                                              
003160     COMPUTE WS-CUR-FROM =                                                
003170         WS-CUR-CCYY * 10000 + WS-CUR-MM * 100 + 01.                      
003180     COMPUTE WS-CUR-TO =                                                  
003190         WS-CUR-CCYY * 10000 + WS-CUR-MM * 100                            
003200         + WS-CUR-CAP-D.                                                  
003210     COMPUTE WS-PREV-FROM =                                               
003220         WS-PREV-CCYY * 10000 + WS-PREV-MM * 100 + 01.                    
003230     COMPUTE WS-PREV-TO =                                                 
003240         WS-PREV-CCYY * 10000 + WS-PREV-MM * 100                          
003250         + WS-PREV-CAP-D.                                                 
003260     COMPUTE WS-LY-FROM =                                                 
003270         WS-LY-CCYY * 10000 + WS-LY-MM * 100 + 01.                        
003280     COMPUTE WS-LY-TO =                                                   
003290         WS-LY-CCYY * 10000 + WS-LY-MM * 100                              
003300         + WS-LY-CAP-D.                                                   
003310 2500-EXIT.                                                               
003320     EXIT.                                                                
003330*                                                                         
003340 3000-KPI-TOTALS.                                                         
003350     OPEN INPUT SALES-DETAIL-IN.                                          
003360 3010-READ-DETAIL.                                                        
003370     READ SALES-DETAIL-IN                                                 
003380         AT END GO TO 3000-EXIT.                                          
003390     IF SD-DELIVERY-DATE >= WS-CUR-FROM                                   
003400         AND SD-DELIVERY-DATE <= WS-CUR-TO                                
003410         ADD SD-AMOUNT TO WS-CUR-TOTAL                                    
003420         PERFORM 4000-BOOKER-TABLE THRU 4000-EXIT                         
003430         PERFORM 5000-COMPANY-TABLE-CUR THRU 5000-EXIT                    
003440         PERFORM 6000-DAILY-SERIES-CUR THRU 6000-EXIT                     
003450         PERFORM 7000-CUSTOMER-TOP-BOTTOM-TABLES                          
003460             THRU 7000-EXIT                                               
003470     END-IF.                                                              
003480     IF SD-DELIVERY-DATE >= WS-PREV-FROM                                  
003490         AND SD-DELIVERY-DATE <= WS-PREV-TO                               
003500         ADD SD-AMOUNT TO WS-PREV-TOTAL                                   
003510     END-IF.                                                              
003520     IF SD-DELIVERY-DATE >= WS-LY-FROM                                    
003530         AND SD-DELIVERY-DATE <= WS-LY-TO                                 
003540         ADD SD-AMOUNT TO WS-LY-TOTAL                                     
003550         PERFORM 5100-COMPANY-TABLE-LY THRU 5100-EXIT                     
003560         PERFORM 6100-DAILY-SERIES-LY THRU 6100-EXIT                      
003570     END-IF.                                                              
003580     GO TO 3010-READ-DETAIL.                                              
003590 3000-EXIT.                                                               
003600     CLOSE SALES-DETAIL-IN.                                               
003610*                                                                         
003620 4000-BOOKER-TABLE.                                                       
003630     SET WS-BK-IDX TO 1.                                                  
003640     SEARCH WS-BK-ENTRY                                                   
003650         AT END                                                           
003660             ADD 1 TO WS-BK-COUNT                                         
003670             SET WS-BK-IDX TO WS-BK-COUNT                                 
003680             MOVE SD-BOOKER-NAME TO WS-BK-NAME(WS-BK-IDX)                 
003690             MOVE SD-AMOUNT TO WS-BK-AMOUNT(WS-BK-IDX)                    
003700         WHEN WS-BK-NAME(WS-BK-IDX) = SD-BOOKER-NAME                      
003710             ADD SD-AMOUNT TO WS-BK-AMOUNT(WS-BK-IDX)                     
003720     END-SEARCH.                                                          
003730 4000-EXIT.                                                               
003740     EXIT.                                                                
003750*                                                                         
003760 5000-COMPANY-TABLE-CUR.                                                  
003770     PERFORM 5200-FIND-OR-ADD-COMPANY THRU 5200-EXIT.                     
003780     ADD SD-AMOUNT TO WS-CO-CUR-AMOUNT(WS-CO-IDX).                        
003790     PERFORM 5300-ADD-TO-CUST-CO-TABLE THRU 5300-EXIT.                    
003800 5000-EXIT.                                                               
003810     EXIT.                                                                
003820*                                                                         
003830 5100-COMPANY-TABLE-LY.                                                   
003840     PERFORM 5200-FIND-OR-ADD-COMPANY THRU 5200-EXIT.                     
003850     ADD SD-AMOUNT TO WS-CO-LY-AMOUNT(WS-CO-IDX).                         
003860 5100-EXIT.                                                               
003870     EXIT.                                                                
003880*                                                                         
003890 5200-FIND-OR-ADD-COMPANY.                                                
003900     SET WS-CO-IDX TO 1.                                                  
003910     SEARCH WS-CO-ENTRY                                                   
003920         AT END                                                           
003930             ADD 1 TO WS-CO-COUNT                                         
003940             SET WS-CO-IDX TO WS-CO-COUNT                                 
003950             MOVE SD-COMPANY TO WS-CO-NAME(WS-CO-IDX)                     
003960         WHEN WS-CO-NAME(WS-CO-IDX) = SD-COMPANY                          
003970             CONTINUE                                                     
003980     END-SEARCH.                                                          
003990 5200-EXIT.                                                               
004000     EXIT.                                                                
004010*                                                                         
004020 5300-ADD-TO-CUST-CO-TABLE.                                               
004030     SET WS-CC-IDX TO 1.                                                  
004040     SEARCH WS-CC-ENTRY                                                   
004050         AT END                                                           
004060             ADD 1 TO WS-CC-COUNT                                         
004070             SET WS-CC-IDX TO WS-CC-COUNT                                 
004080             MOVE SD-CUSTOMER-CODE TO                                     
004090                 WS-CC-CODE(WS-CC-IDX)                                    
004100             MOVE SD-CUSTOMER-NAME TO                                     
004110                 WS-CC-NAME(WS-CC-IDX)                                    
004120             MOVE SD-COMPANY TO WS-CC-COMPANY(WS-CC-IDX)                  
004130             MOVE SD-AMOUNT TO WS-CC-AMOUNT(WS-CC-IDX)                    
004140         WHEN WS-CC-CODE(WS-CC-IDX) = SD-CUSTOMER-CODE                    
004150             AND WS-CC-COMPANY(WS-CC-IDX) = SD-COMPANY                    
004160             ADD SD-AMOUNT TO WS-CC-AMOUNT(WS-CC-IDX)                     
004170     END-SEARCH.                                                          
004180 5300-EXIT.                                                               
004190     EXIT.                                                                
004200*                                                                         
004210 6000-DAILY-SERIES-CUR.                                                   
004220     SET WS-DS-IDX TO SD-DELIV-DD.                                        
004230     ADD SD-AMOUNT TO WS-DS-CUR-AMOUNT(WS-DS-IDX).                        
004240 6000-EXIT.                                                               
004250     EXIT.                                                                
004260*                                                                         
004270 6100-DAILY-SERIES-LY.                                                    
004280     SET WS-DS-IDX TO SD-DELIV-DD.                                        
004290     ADD SD-AMOUNT TO WS-DS-LY-AMOUNT(WS-DS-IDX).                         
004300 6100-EXIT.                                                               
004310     EXIT.                                                                
004320*                                                                         
004330 7000-CUSTOMER-TOP-BOTTOM-TABLES.                                         
004340     IF RC-ROUTE-FILTER NOT = SPACES                                      
004350         AND RC-ROUTE-FILTER NOT = SD-ROUTE                               
004360             GO TO 7000-EXIT                                              
004370     END-IF.                                                              
004380     SET WS-CT-IDX TO 1.                                                  
004390     SEARCH WS-CT-ENTRY                                                   
004400         AT END                                                           
004410             ADD 1 TO WS-CT-COUNT                                         
004420             SET WS-CT-IDX TO WS-CT-COUNT                                 
004430             MOVE SD-CUSTOMER-CODE TO                                     
004440                 WS-CT-CODE(WS-CT-IDX)                                    
004450             MOVE SD-CUSTOMER-NAME TO                                     
004460                 WS-CT-NAME(WS-CT-IDX)                                    
004470             MOVE SD-AMOUNT TO WS-CT-SALES(WS-CT-IDX)                     
004480         WHEN WS-CT-CODE(WS-CT-IDX) = SD-CUSTOMER-CODE                    
004490             ADD SD-AMOUNT TO WS-CT-SALES(WS-CT-IDX)                      
004500     END-SEARCH.                                                          
004510     SET WS-CTI-IDX TO 1.                                                 
004520     SEARCH WS-CTI-ENTRY                                                  
004530         AT END                                                           
004540             ADD 1 TO WS-CTI-COUNT                                        
004550             SET WS-CTI-IDX TO WS-CTI-COUNT                               
004560             MOVE SD-INVOICE-NO TO                                        
004570                 WS-CTI-INVOICE(WS-CTI-IDX)                               
004580             MOVE SD-CUSTOMER-CODE TO                                     
004590                 WS-CTI-CUST-CODE(WS-CTI-IDX)                             
004600             MOVE SD-PROFIT TO WS-CTI-PROFIT(WS-CTI-IDX)                  
004610             ADD SD-PROFIT TO WS-CT-PROFIT(WS-CT-IDX)                     
004620         WHEN WS-CTI-INVOICE(WS-CTI-IDX) = SD-INVOICE-NO                  
004630             CONTINUE                                                     
004640     END-SEARCH.                                                          
004650 7000-EXIT.                                                               
004660     EXIT.                                                                
004670*                                                                         
004680 4700-SORT-BOOKER-TABLE.                                                  
004690*    STABLE INSERTION SORT, DESCENDING ON AMOUNT - SAME                   
004700*    IDIOM AS THE SCORE REPORT SORT IN CTC0040.                           
004710     IF WS-BK-COUNT < 2                                                   
004720         GO TO 4700-EXIT                                                  
004730     END-IF.                                                              
004740     PERFORM 4701-SORT-BOOKER-TAB-STEP                                    
004750         THRU 4701-EXIT                                                   
004760         VARYING WA-SUB-1 FROM 2 BY 1                                     
004770         UNTIL WA-SUB-1 > WS-BK-COUNT.                                    
004780 4700-EXIT.                                                               
004790     EXIT.                                                                
004800*                                                                         
004810 4710-SHIFT-DOWN.                                                         
004820     IF WA-SUB-2 > 1                                                      
004830         AND WS-BK-AMOUNT(WA-SUB-2 - 1) < WS-C5S-AMOUNT                   
004840         MOVE WS-BK-NAME(WA-SUB-2 - 1)                                    
004850             TO WS-BK-NAME(WA-SUB-2)                                      
004860         MOVE WS-BK-AMOUNT(WA-SUB-2 - 1)                                  
004870             TO WS-BK-AMOUNT(WA-SUB-2)                                    
004880         SUBTRACT 1 FROM WA-SUB-2                                         
004890         GO TO 4710-SHIFT-DOWN                                            
004900     END-IF.                                                              
004910     MOVE WS-C5S-NAME TO WS-BK-NAME(WA-SUB-2).                            
004920     MOVE WS-C5S-AMOUNT TO WS-BK-AMOUNT(WA-SUB-2).                        
004930 4710-EXIT.                                                               
004940     EXIT.                                                                
004950*                                                                         
004960 4800-BOOKER-SHARE-PERCENT.                                               
004970     SET WS-BK-IDX TO 1.                                                  
004980     PERFORM 4801-BOOKER-SHARE-PE-LOOP                                    
004990         THRU 4801-EXIT                                                   
005000         WS-BK-COUNT TIMES.                                               
005010 4800-EXIT.                                                               
005020     EXIT.                                                                
005030*                                                                         
005040 5500-TOP-5-CUSTOMERS-PER-COMPANY.                                        
005050     SET WS-CO-IDX TO 1.                                                  
005060     PERFORM 5501-TOP-5-CUSTOMERS-LOOP                                    
005070         THRU 5501-EXIT                                                   
005080         WS-CO-COUNT TIMES.                                               
005090 5500-EXIT.                                                               
005100     EXIT.                                                                
005110*                                                                         
005120 5510-BUILD-TOP5-ONE-COMPANY.                                             
005130     SET WS-CO5-IDX TO 1.                                                 
005140     PERFORM 5511-BUILD-TOP5-ONE-LOOP                                     
005150         THRU 5511-EXIT                                                   
005160         5 TIMES.                                                         
005170     SET WS-CC-IDX TO 1.                                                  
005180     PERFORM 5512-BUILD-TOP5-ONE-LOOP                                     
005190         THRU 5512-EXIT                                                   
005200         WS-CC-COUNT TIMES.                                               
005210 5510-EXIT.                                                               
005220     EXIT.                                                                
005230*                                                                         
005240 5520-INSERT-TOP5-ENTRY.                                                  
005250     IF WS-CC-AMOUNT(WS-CC-IDX) <=                                        
005260         WS-CO5-AMOUNT(WS-CO-IDX,5)                                       
005270         GO TO 5520-EXIT                                                  
005280     END-IF.                                                              
005290     MOVE WS-CC-CODE(WS-CC-IDX) TO WS-C5S-CODE.                           
005300     MOVE WS-CC-NAME(WS-CC-IDX) TO WS-C5S-NAME.                           
005310     MOVE WS-CC-AMOUNT(WS-CC-IDX) TO WS-C5S-AMOUNT.                       
005320     MOVE 5 TO WA-SUB-2.                                                  
005330 5521-SHIFT-DOWN.                                                         
005340     IF WA-SUB-2 > 1                                                      
005350         AND WS-CO5-AMOUNT(WS-CO-IDX,WA-SUB-2 - 1)                        
005360             < WS-C5S-AMOUNT                                              
005370         MOVE WS-CO5-CODE(WS-CO-IDX,WA-SUB-2 - 1)                         
005380             TO WS-CO5-CODE(WS-CO-IDX,WA-SUB-2)                           
005390         MOVE WS-CO5-NAME(WS-CO-IDX,WA-SUB-2 - 1)                         
005400             TO WS-CO5-NAME(WS-CO-IDX,WA-SUB-2)                           
005410         MOVE WS-CO5-AMOUNT(WS-CO-IDX,WA-SUB-2 - 1)                       
005420             TO WS-CO5-AMOUNT(WS-CO-IDX,WA-SUB-2)                         
005430         SUBTRACT 1 FROM WA-SUB-2                                         
005440         GO TO 5521-SHIFT-DOWN                                            
005450     END-IF.                                                              
005460     MOVE WS-C5S-CODE TO WS-CO5-CODE(WS-CO-IDX,WA-SUB-2).                 
005470     MOVE WS-C5S-NAME TO WS-CO5-NAME(WS-CO-IDX,WA-SUB-2).                 
005480     MOVE WS-C5S-AMOUNT TO                                                
005490         WS-CO5-AMOUNT(WS-CO-IDX,WA-SUB-2).                               
005500 5520-EXIT.                                                               
005510     EXIT.                                                                
005520*                                                                         
005530 5700-SORT-COMPANY-TABLE.                                                 
005540     SET WS-CO-IDX TO 1.                                                  
005550     PERFORM 5701-SORT-COMPANY-TA-LOOP                                    
005560         THRU 5701-EXIT                                                   
005570         WS-CO-COUNT TIMES.                                               
005580     IF WS-CO-COUNT < 2                                                   
005590         GO TO 5700-EXIT                                                  
005600     END-IF.                                                              
005610     PERFORM 5702-SORT-COMPANY-TA-STEP                                    
005620         THRU 5702-EXIT                                                   
005630         VARYING WA-SUB-1 FROM 2 BY 1                                     
005640         UNTIL WA-SUB-1 > WS-CO-COUNT.                                    
005650 5700-EXIT.                                                               
005660     EXIT.                                                                
005670*                                                                         
005680 5710-SHIFT-COMPANY-DOWN.                                                 
005690*    SORTS BY SWAPPING WHOLE TABLE ROWS THROUGH THE                       
005700*    SCRATCH RECORD, INCLUDING EACH ROW'S TOP-5 BLOCK.                    
005710     IF WA-SUB-2 > 1                                                      
005720         AND WS-CO-CUR-AMOUNT(WA-SUB-2 - 1) <                             
005730             WS-CO-CUR-AMOUNT(WA-SUB-1)                                   
005740         PERFORM 5720-SWAP-COMPANY-ROWS THRU 5720-EXIT                    
005750         SUBTRACT 1 FROM WA-SUB-2                                         
005760         GO TO 5710-SHIFT-COMPANY-DOWN                                    
005770     END-IF.                                                              
005780 5710-EXIT.                                                               
005790     EXIT.                                                                
005800*                                                                         
005810 5720-SWAP-COMPANY-ROWS.                                                  
005820     MOVE WS-CO-ENTRY(WA-SUB-2) TO WS-CO-SCRATCH-REC.                     
005830     MOVE WS-CO-ENTRY(WA-SUB-2 - 1)                                       
005840         TO WS-CO-ENTRY(WA-SUB-2).                                        
005850     MOVE WS-CO-SCRATCH-REC TO WS-CO-ENTRY(WA-SUB-2 - 1).                 
005860 5720-EXIT.                                                               
005870     EXIT.                                                                
005880*                                                                         
005890 6500-CUMULATIVE-DAILY-TOTALS.                                            
005900     MOVE 0 TO WA-SUM-AMOUNT.                                             
005910     MOVE 0 TO WA-SUM-QTY.                                                
005920     SET WS-DS-IDX TO 1.                                                  
005930     PERFORM 6501-CUMULATIVE-DAIL-LOOP                                    
005940         THRU 6501-EXIT                                                   
005950         WS-SEL-DAY-D TIMES.                                              
005960 6500-EXIT.                                                               
005970     EXIT.                                                                
005980*                                                                         
005990 7500-SORT-CUSTOMER-TABLES.                                               
006000*    THE TOP-10/BOTTOM-10 LISTS ARE PRINTED STRAIGHT OFF                  
006010*    THIS ONE DESCENDING-BY-SALES SORT AND ITS MIRROR                     
006020*    DESCENDING-BY-PROFIT SORT - NO SEPARATE WORK TABLE.                  
006030     IF WS-CT-COUNT < 2                                                   
006040         GO TO 7500-EXIT                                                  
006050     END-IF.                                                              
006060     PERFORM 7501-SORT-CUSTOMER-T-STEP                                    
006070         THRU 7501-EXIT                                                   
006080         VARYING WA-SUB-1 FROM 2 BY 1                                     
006090         UNTIL WA-SUB-1 > WS-CT-COUNT.                                    
006100 7500-EXIT.                                                               
006110     EXIT.                                                                
006120*                                                                         
006130 7510-SHIFT-SALES-DOWN.                                                   
006140     IF WA-SUB-2 > 1                                                      
006150         AND WS-CT-SALES(WA-SUB-2 - 1) <                                  
006160             WS-CT-SALES(WA-SUB-1)                                        
006170         MOVE WS-CT-ENTRY(WA-SUB-2) TO WS-CT-SCRATCH-REC                  
006180         MOVE WS-CT-ENTRY(WA-SUB-2 - 1)                                   
006190             TO WS-CT-ENTRY(WA-SUB-2)                                     
006200         MOVE WS-CT-SCRATCH-REC TO WS-CT-ENTRY(WA-SUB-2 - 1)              
006210         SUBTRACT 1 FROM WA-SUB-2                                         
006220         GO TO 7510-SHIFT-SALES-DOWN                                      
006230     END-IF.                                                              
006240 7510-EXIT.                                                               
006250     EXIT.                                                                
006260*                                                                         
006270 7520-SORT-CUSTOMER-BY-PROFIT.                                            
006280*    RANKS THE SAME CUSTOMER TOTALS BY PROFIT, DESCENDING,                
006290*    WITHOUT DISTURBING THE BY-SALES ORDER SET ABOVE - THE                
006300*    RANK TABLE HOLDS PROFIT PLUS A BACK-POINTER INTO                     
006310*    WS-CT-ENTRY SO 9600 CAN PRINT EITHER ORDER.                          
006320     MOVE WS-CT-COUNT TO WS-RANK-COUNT.                                   
006330     IF WS-RANK-COUNT = 0                                                 
006340         GO TO 7520-EXIT                                                  
006350     END-IF.                                                              
006360     PERFORM 7521-SORT-CUSTOMER-B-STEP                                    
006370         THRU 7521-EXIT                                                   
006380         VARYING WA-SUB-1 FROM 1 BY 1                                     
006390         UNTIL WA-SUB-1 > WS-RANK-COUNT.                                  
006400     IF WS-RANK-COUNT < 2                                                 
006410         GO TO 7520-EXIT                                                  
006420     END-IF.                                                              
006430     PERFORM 7522-SORT-CUSTOMER-B-STEP                                    
006440         THRU 7522-EXIT                                                   
006450         VARYING WA-SUB-1 FROM 2 BY 1                                     
006460         UNTIL WA-SUB-1 > WS-RANK-COUNT.                                  
006470 7520-EXIT.                                                               
006480     EXIT.                                                                
006490*                                                                         
006500 7530-SHIFT-RANK-DOWN.                                                    
006510     IF WA-SUB-2 > 1                                                      
006520         AND WS-RANK-VALUE(WA-SUB-2 - 1) <                                
006530             WS-RANK-VALUE(WA-SUB-1)                                      
006540         MOVE WS-RANK-VALUE(WA-SUB-2) TO WS-RANK-SCRATCH-VALUE            
006550         MOVE WS-RANK-SUBSCRIPT(WA-SUB-2) TO WS-RANK-SCRATCH-SUB          
006560         MOVE WS-RANK-VALUE(WA-SUB-2 - 1)                                 
006570             TO WS-RANK-VALUE(WA-SUB-2)                                   
006580         MOVE WS-RANK-SUBSCRIPT(WA-SUB-2 - 1)                             
006590             TO WS-RANK-SUBSCRIPT(WA-SUB-2)                               
006600         MOVE WS-RANK-SCRATCH-VALUE TO WS-RANK-VALUE(WA-SUB-2 - 1)        
006610         MOVE WS-RANK-SCRATCH-SUB                                         
006620             TO WS-RANK-SUBSCRIPT(WA-SUB-2 - 1)                           
006630         SUBTRACT 1 FROM WA-SUB-2                                         
006640         GO TO 7530-SHIFT-RANK-DOWN                                       
006650     END-IF.                                                              
006660 7530-EXIT.                                                               
006670     EXIT.                                                                
006680*                                                                         
006690 9000-WRITE-MONTHLY-REPORT.                                               
006700     PERFORM 9100-WRITE-HEADINGS THRU 9100-EXIT.                          
006710     PERFORM 9200-WRITE-KPI-BLOCK THRU 9200-EXIT.                         
006720     SET WS-BK-IDX TO 1.                                                  
006730     PERFORM 9001-WRITE-MONTHLY-R-LOOP                                    
006740         THRU 9001-EXIT                                                   
006750         WS-BK-COUNT TIMES.                                               
006760     SET WS-CO-IDX TO 1.                                                  
006770     PERFORM 9002-WRITE-MONTHLY-R-LOOP                                    
006780         THRU 9002-EXIT                                                   
006790         WS-CO-COUNT TIMES.                                               
006800     SET WS-DS-IDX TO 1.                                                  
006810     PERFORM 9003-WRITE-MONTHLY-R-LOOP                                    
006820         THRU 9003-EXIT                                                   
006830         WS-SEL-DAY-D TIMES.                                              
006840     PERFORM 9600-WRITE-TOP-BOTTOM-CUSTOMERS                              
006850         THRU 9600-EXIT.                                                  
006860 9000-EXIT.                                                               
006870     EXIT.                                                                
006880*                                                                         
006890 9100-WRITE-HEADINGS.                                                     
006900     MOVE SPACES TO MR-PRINT-LINE.                                        
006910     STRING 'CTC0060 MONTHLY SALES ANALYSIS  SELECTED '                   
006920         'MONTH ' WS-SEL-CCYYMM ' DAY-D ' WS-SEL-DAY-D                    
006930         DELIMITED BY SIZE INTO MR-PRINT-LINE.                            
006940     WRITE MR-PRINT-LINE.                                                 
006950 9100-EXIT.                                                               
006960     EXIT.                                                                
006970*                                                                         
006980 9200-WRITE-KPI-BLOCK.                                                    
006990     MOVE WS-CUR-TOTAL TO WS-RL-AMT-DISPLAY.                              
007000     MOVE SPACES TO MR-PRINT-LINE.                                        
007010     STRING 'SELECTED-MONTH TOTAL ' WS-RL-AMT-DISPLAY                     
007020         DELIMITED BY SIZE INTO MR-PRINT-LINE.                            
007030     WRITE MR-PRINT-LINE.                                                 
007040     MOVE WS-PREV-TOTAL TO WS-RL-AMT-DISPLAY.                             
007050     MOVE SPACES TO MR-PRINT-LINE.                                        
007060     STRING 'PREVIOUS-MONTH TOTAL ' WS-RL-AMT-DISPLAY                     
007070         DELIMITED BY SIZE INTO MR-PRINT-LINE.                            
007080     WRITE MR-PRINT-LINE.                                                 
007090     MOVE WS-LY-TOTAL TO WS-RL-AMT-DISPLAY.                               
007100     MOVE SPACES TO MR-PRINT-LINE.                                        
007110     STRING 'SAME-MONTH-LAST-YEAR TOTAL '                                 
007120         WS-RL-AMT-DISPLAY                                                
007130         DELIMITED BY SIZE INTO MR-PRINT-LINE.                            
007140     WRITE MR-PRINT-LINE.                                                 
007150 9200-EXIT.                                                               
007160     EXIT.                                                                
007170*                                                                         
007180 9300-WRITE-BOOKER-LINE.                                                  
007190     MOVE WS-BK-SHARE-PCT(WS-BK-IDX) TO WS-RL-PCT-DISPLAY.                
007200     MOVE SPACES TO MR-PRINT-LINE.                                        
007210     STRING 'BOOKER ' WS-BK-NAME(WS-BK-IDX)                               
007220         ' AMT ' WS-BK-AMOUNT(WS-BK-IDX)                                  
007230         ' SHARE-PCT ' WS-RL-PCT-DISPLAY                                  
007240         DELIMITED BY SIZE INTO MR-PRINT-LINE.                            
007250     WRITE MR-PRINT-LINE.                                                 
007260 9300-EXIT.                                                               
007270     EXIT.                                                                
007280*                                                                         
007290 9400-WRITE-COMPANY-LINE.                                                 
007300     MOVE WS-CO-CHANGE-PCT(WS-CO-IDX) TO                                  
007310         WS-RL-PCT-DISPLAY.                                               
007320     MOVE SPACES TO MR-PRINT-LINE.                                        
007330     STRING 'COMPANY ' WS-CO-NAME(WS-CO-IDX)                              
007340         ' CUR ' WS-CO-CUR-AMOUNT(WS-CO-IDX)                              
007350         ' LY ' WS-CO-LY-AMOUNT(WS-CO-IDX)                                
007360         ' CHG-PCT ' WS-RL-PCT-DISPLAY                                    
007370         DELIMITED BY SIZE INTO MR-PRINT-LINE.                            
007380     WRITE MR-PRINT-LINE.                                                 
007390     SET WS-CO5-IDX TO 1.                                                 
007400     PERFORM 9401-WRITE-COMPANY-L-LOOP                                    
007410         THRU 9401-EXIT                                                   
007420         5 TIMES.                                                         
007430 9400-EXIT.                                                               
007440     EXIT.                                                                
007450*                                                                         
007460 9500-WRITE-DAILY-LINE.                                                   
007470     MOVE SPACES TO MR-PRINT-LINE.                                        
007480     STRING 'DAY ' WS-DS-IDX                                              
007490         ' CUR ' WS-DS-CUR-AMOUNT(WS-DS-IDX)                              
007500         ' CUR-CUM ' WS-DS-CUR-CUM(WS-DS-IDX)                             
007510         ' LY ' WS-DS-LY-AMOUNT(WS-DS-IDX)                                
007520         ' LY-CUM ' WS-DS-LY-CUM(WS-DS-IDX)                               
007530         DELIMITED BY SIZE INTO MR-PRINT-LINE.                            
007540     WRITE MR-PRINT-LINE.                                                 
007550 9500-EXIT.                                                               
007560     EXIT.                                                                
007570*                                                                         
007580 9600-WRITE-TOP-BOTTOM-CUSTOMERS.                                         
007590     PERFORM 9610-WRITE-TOP-SALES THRU 9610-EXIT.                         
007600     PERFORM 9620-WRITE-TOP-PROFIT THRU 9620-EXIT.                        
007610     PERFORM 9630-WRITE-BOTTOM-PROFIT THRU 9630-EXIT.                     
007620 9600-EXIT.                                                               
007630     EXIT.                                                                
007640*                                                                         
007650 9610-WRITE-TOP-SALES.                                                    
007660     SET WS-CT-IDX TO 1.                                                  
007670     PERFORM 9611-WRITE-TOP-SALES-LOOP                                    
007680         THRU 9611-EXIT                                                   
007690         WS-TOP-N-COUNT TIMES.                                            
007700 9610-EXIT.                                                               
007710     EXIT.                                                                
007720*                                                                         
007730 9620-WRITE-TOP-PROFIT.                                                   
007740     SET WS-RK-IDX TO 1.                                                  
007750     PERFORM 9621-WRITE-TOP-PROFI-LOOP                                    
007760         THRU 9621-EXIT                                                   
007770         WS-TOP-N-COUNT TIMES.                                            
007780 9620-EXIT.                                                               
007790     EXIT.                                                                
007800*                                                                         
007810 9630-WRITE-BOTTOM-PROFIT.                                                
007820*    WORST PROFIT FIRST - WALKS THE SAME DESCENDING-BY-PROFIT             
007830*    RANK TABLE BACKWARDS FROM ITS LAST ENTRY.                            
007840     IF WS-RANK-COUNT = 0                                                 
007850         GO TO 9630-EXIT                                                  
007860     END-IF.                                                              
007870     SET WS-RK-IDX TO WS-RANK-COUNT.                                      
007880     PERFORM 9631-WRITE-BOTTOM-PR-LOOP                                    
007890         THRU 9631-EXIT                                                   
007900         WS-TOP-N-COUNT TIMES.                                            
007910 9630-EXIT.                                                               
007920     EXIT.                                                                
007930*                                                                         
007940 4701-SORT-BOOKER-TAB-STEP.                                               
007950     MOVE WS-BK-NAME(WA-SUB-1) TO WS-C5S-NAME                             
007960     MOVE WS-BK-AMOUNT(WA-SUB-1) TO WS-C5S-AMOUNT                         
007970     MOVE WA-SUB-1 TO WA-SUB-2                                            
007980     PERFORM 4710-SHIFT-DOWN THRU 4710-EXIT.                              
007990 4701-EXIT.                                                               
008000     EXIT.                                                                
008010*                                                                         
008020 4801-BOOKER-SHARE-PE-LOOP.                                               
008030     IF WS-CUR-TOTAL = 0                                                  
008040         MOVE 0 TO WS-BK-SHARE-PCT(WS-BK-IDX)                             
008050     ELSE                                                                 
008060         COMPUTE WS-BK-SHARE-PCT(WS-BK-IDX) ROUNDED =                     
008070             WS-BK-AMOUNT(WS-BK-IDX) / WS-CUR-TOTAL                       
008080                 * 100                                                    
008090     END-IF                                                               
008100     SET WS-BK-IDX UP BY 1.                                               
008110 4801-EXIT.                                                               
008120     EXIT.                                                                
008130*                                                                         
008140 5501-TOP-5-CUSTOMERS-LOOP.                                               
008150     PERFORM 5510-BUILD-TOP5-ONE-COMPANY                                  
008160         THRU 5510-EXIT                                                   
008170     SET WS-CO-IDX UP BY 1.                                               
008180 5501-EXIT.                                                               
008190     EXIT.                                                                
008200*                                                                         
008210 5511-BUILD-TOP5-ONE-LOOP.                                                
008220     MOVE SPACES TO WS-CO5-NAME(WS-CO-IDX,WS-CO5-IDX)                     
008230     MOVE 0 TO WS-CO5-AMOUNT(WS-CO-IDX,WS-CO5-IDX)                        
008240     SET WS-CO5-IDX UP BY 1.                                              
008250 5511-EXIT.                                                               
008260     EXIT.                                                                
008270*                                                                         
008280 5512-BUILD-TOP5-ONE-LOOP.                                                
008290     IF WS-CC-COMPANY(WS-CC-IDX) =                                        
008300         WS-CO-NAME(WS-CO-IDX)                                            
008310         PERFORM 5520-INSERT-TOP5-ENTRY THRU 5520-EXIT                    
008320     END-IF                                                               
008330     SET WS-CC-IDX UP BY 1.                                               
008340 5512-EXIT.                                                               
008350     EXIT.                                                                
008360*                                                                         
008370 5701-SORT-COMPANY-TA-LOOP.                                               
008380     IF WS-CO-LY-AMOUNT(WS-CO-IDX) = 0                                    
008390         MOVE 0 TO WS-CO-CHANGE-PCT(WS-CO-IDX)                            
008400     ELSE                                                                 
008410         COMPUTE WS-CO-CHANGE-PCT(WS-CO-IDX) ROUNDED =                    
008420             (WS-CO-CUR-AMOUNT(WS-CO-IDX) -                               
008430              WS-CO-LY-AMOUNT(WS-CO-IDX))                                 
008440             / WS-CO-LY-AMOUNT(WS-CO-IDX) * 100                           
008450     END-IF                                                               
008460     SET WS-CO-IDX UP BY 1.                                               
008470 5701-EXIT.                                                               
008480     EXIT.                                                                
008490*                                                                         
008500 5702-SORT-COMPANY-TA-STEP.                                               
008510     MOVE WA-SUB-1 TO WA-SUB-2                                            
008520     PERFORM 5710-SHIFT-COMPANY-DOWN THRU 5710-EXIT.                      
008530 5702-EXIT.                                                               
008540     EXIT.                                                                
008550*                                                                         
008560 6501-CUMULATIVE-DAIL-LOOP.                                               
008570     ADD WS-DS-CUR-AMOUNT(WS-DS-IDX) TO WA-SUM-AMOUNT                     
008580     MOVE WA-SUM-AMOUNT TO WS-DS-CUR-CUM(WS-DS-IDX)                       
008590     ADD WS-DS-LY-AMOUNT(WS-DS-IDX) TO WA-SUM-QTY                         
008600     MOVE WA-SUM-QTY TO WS-DS-LY-CUM(WS-DS-IDX)                           
008610     SET WS-DS-IDX UP BY 1.                                               
008620 6501-EXIT.                                                               
008630     EXIT.                                                                
008640*                                                                         
008650 7501-SORT-CUSTOMER-T-STEP.                                               
008660     MOVE WA-SUB-1 TO WA-SUB-2                                            
008670     PERFORM 7510-SHIFT-SALES-DOWN THRU 7510-EXIT.                        
008680 7501-EXIT.                                                               
008690     EXIT.                                                                
008700*                                                                         
008710 7521-SORT-CUSTOMER-B-STEP.                                               
008720     MOVE WS-CT-PROFIT(WA-SUB-1) TO WS-RANK-VALUE(WA-SUB-1)               
008730     MOVE WA-SUB-1 TO WS-RANK-SUBSCRIPT(WA-SUB-1).                        
008740 7521-EXIT.                                                               
008750     EXIT.                                                                
008760*                                                                         
008770 7522-SORT-CUSTOMER-B-STEP.                                               
008780     MOVE WA-SUB-1 TO WA-SUB-2                                            
008790     PERFORM 7530-SHIFT-RANK-DOWN THRU 7530-EXIT.                         
008800 7522-EXIT.                                                               
008810     EXIT.                                                                
008820*                                                                         
008830 9001-WRITE-MONTHLY-R-LOOP.                                               
008840     PERFORM 9300-WRITE-BOOKER-LINE THRU 9300-EXIT                        
008850     SET WS-BK-IDX UP BY 1.                                               
008860 9001-EXIT.                                                               
008870     EXIT.                                                                
008880*                                                                         
008890 9002-WRITE-MONTHLY-R-LOOP.                                               
008900     PERFORM 9400-WRITE-COMPANY-LINE THRU 9400-EXIT                       
008910     SET WS-CO-IDX UP BY 1.                                               
008920 9002-EXIT.                                                               
008930     EXIT.                                                                
008940*                                                                         
008950 9003-WRITE-MONTHLY-R-LOOP.                                               
008960     PERFORM 9500-WRITE-DAILY-LINE THRU 9500-EXIT                         
008970     SET WS-DS-IDX UP BY 1.                                               
008980 9003-EXIT.                                                               
008990     EXIT.                                                                
009000*                                                                         
009010 9401-WRITE-COMPANY-L-LOOP.                                               
009020     MOVE SPACES TO MR-PRINT-LINE                                         
009030     STRING '    TOP5 '                                                   
009040         WS-CO5-NAME(WS-CO-IDX,WS-CO5-IDX)                                
009050         ' AMT ' WS-CO5-AMOUNT(WS-CO-IDX,WS-CO5-IDX)                      
009060         DELIMITED BY SIZE INTO MR-PRINT-LINE                             
009070     WRITE MR-PRINT-LINE                                                  
009080     SET WS-CO5-IDX UP BY 1.                                              
009090 9401-EXIT.                                                               
009100     EXIT.                                                                
009110*                                                                         
009120 9611-WRITE-TOP-SALES-LOOP.                                               
009130     IF WS-CT-IDX > WS-CT-COUNT                                           
009140         GO TO 9610-EXIT                                                  
009150     END-IF                                                               
009160     MOVE SPACES TO MR-PRINT-LINE                                         
009170     STRING 'TOP-SALES ' WS-CT-NAME(WS-CT-IDX)                            
009180         ' AMT ' WS-CT-SALES(WS-CT-IDX)                                   
009190         DELIMITED BY SIZE INTO MR-PRINT-LINE                             
009200     WRITE MR-PRINT-LINE                                                  
009210     SET WS-CT-IDX UP BY 1.                                               
009220 9611-EXIT.                                                               
009230     EXIT.                                                                
009240*                                                                         
009250 9621-WRITE-TOP-PROFI-LOOP.                                               
009260     IF WS-RK-IDX > WS-RANK-COUNT                                         
009270         GO TO 9620-EXIT                                                  
009280     END-IF                                                               
009290     MOVE WS-RANK-SUBSCRIPT(WS-RK-IDX) TO WA-SUB-1                        
009300     MOVE SPACES TO MR-PRINT-LINE                                         
009310     STRING 'TOP-PROFIT ' WS-CT-NAME(WA-SUB-1)                            
009320         ' PROFIT ' WS-CT-PROFIT(WA-SUB-1)                                
009330         DELIMITED BY SIZE INTO MR-PRINT-LINE                             
009340     WRITE MR-PRINT-LINE                                                  
009350     SET WS-RK-IDX UP BY 1.                                               
009360 9621-EXIT.                                                               
009370     EXIT.                                                                
009380*                                                                         
009390 9631-WRITE-BOTTOM-PR-LOOP.                                               
009400     IF WS-RK-IDX < 1                                                     
009410         GO TO 9630-EXIT                                                  
009420     END-IF                                                               
009430     MOVE WS-RANK-SUBSCRIPT(WS-RK-IDX) TO WA-SUB-1                        
009440     MOVE SPACES TO MR-PRINT-LINE                                         
009450     STRING 'BOTTOM-PROFIT ' WS-CT-NAME(WA-SUB-1)                         
009460         ' PROFIT ' WS-CT-PROFIT(WA-SUB-1)                                
009470         DELIMITED BY SIZE INTO MR-PRINT-LINE                             
009480     WRITE MR-PRINT-LINE                                                  
009490     SET WS-RK-IDX DOWN BY 1.                                             
009500 9631-EXIT.                                                               
009510     EXIT.                                                                
