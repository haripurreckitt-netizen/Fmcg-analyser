000100*==========================================================*              
000110*  CTCINVMG  --  INVOICE MARGIN RECORD (INPUT, OPTIONAL)    *             
000120*  ONE ROW PER INVOICE.  KEY IS IM-INVOICE-NO.  FILE MAY BE *             
000130*  ABSENT FROM THE RUN - CTC0010 THEN TREATS EVERY PROFIT   *             
000140*  AS ZERO.  IM-AMOUNT IS DISCARDED AFTER THE MERGE.        *             
000150*------------------------------------------------------------             
000160* CHANGE LOG                                                              
000170*  1990-01-09 A.SHEIKH   ORIGINAL LAYOUT - MARGIN SYSTEM                  
000180*                        EXTRACT FEED, REQ CTC-101.                       
000190*  1998-12-02 S.NAQVI    Y2K REVIEW - NO DATE FIELDS ON THIS              
000200*                        RECORD, NO CHANGE REQUIRED.                      
000210*==========================================================*              
000220 01  IM-INVOICE-MARGIN-REC.                                               
000230     05  IM-INVOICE-NO             PIC 9(9).                              
000240     05  IM-AMOUNT                 PIC S9(9).                             
000250     05  IM-PROFIT                 PIC S9(9).                             
000260     05  FILLER                    PIC X(20).                             
