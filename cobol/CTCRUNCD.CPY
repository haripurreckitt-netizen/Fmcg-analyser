000100*==========================================================*              
000110*  CTCRUNCD  --  NIGHTLY RUN-CONTROL PARAMETER AREA         *             
000120*  BUILT BY CTCMENU FROM THE ONE RUN-CONTROL CARD AND       *             
000130*  PASSED ON EVERY CALL TO A CTC0nnn WORKER PROGRAM.  EACH  *             
000140*  WORKER COPIES THIS INTO ITS LINKAGE SECTION SO THE       *             
000150*  PARAMETER LAYOUT ONLY HAS TO CHANGE IN ONE PLACE.        *             
000160*------------------------------------------------------------             
000170* CHANGE LOG                                                              
000180*  1992-01-20 M.QURESHI  ORIGINAL - PULLED OUT OF CTCMENU                 
000190*                        SO EVERY WORKER SEES THE SAME                    
000200*                        PARAMETER LAYOUT, REQ CTC-201.                   
000210*  1998-12-02 S.NAQVI    Y2K - RC-RUN-DATE AND THE TWO                    
000220*                        DATE-RANGE FIELDS WIDENED TO FULL                
000230*                        9(8) CCYYMMDD FORM.  REQ CTC-Y2K-04.             
000240*  2001-05-22 F.HUSSAIN  ADDED RC-CUSTOMER-CODE-SEL,                      
000250*                        RC-INVOICE-NO-SEL, RC-DATE-RANGE-                
000260*                        FROM/TO FOR STATEMENT, INVOICE-                  
000270*                        DETAIL AND DASHBOARD, REQ CTC-312.               
000280*==========================================================*              
000290 01  RC-RUN-CONTROL-REC.                                                  
000300     05  RC-RUN-DATE               PIC 9(8).                              
000310     05  RC-STEP-SWITCHES.                                                
000320         10  RC-SW-MERGE           PIC X.                                 
000330         10  RC-SW-PRODUCT         PIC X.                                 
000340         10  RC-SW-SCORE           PIC X.                                 
000350         10  RC-SW-CREDIT          PIC X.                                 
000360         10  RC-SW-MONTHLY         PIC X.                                 
000370         10  RC-SW-PROFIT          PIC X.                                 
000380         10  RC-SW-PURCHASE        PIC X.                                 
000390         10  RC-SW-DEEP-DIVE       PIC X.                                 
000400         10  RC-SW-CYCLE-HEALTH    PIC X.                                 
000410         10  RC-SW-STATEMENT       PIC X.                                 
000420         10  RC-SW-INVOICE-DTL     PIC X.                                 
000430         10  RC-SW-DASHBOARD       PIC X.                                 
000440     05  RC-SCORE-PERIOD           PIC X(10).                             
000450         88  RC-PERIOD-ALL         VALUE 'ALL'.                           
000460         88  RC-PERIOD-CUR-YEAR    VALUE 'CURRENT-YR'.                    
000470         88  RC-PERIOD-LAST-YEAR   VALUE 'LAST-YEAR'.                     
000480         88  RC-PERIOD-CUR-MONTH   VALUE 'CURR-MONTH'.                    
000490         88  RC-PERIOD-LAST-MONTH  VALUE 'LAST-MONTH'.                    
000500         88  RC-PERIOD-90-DAYS     VALUE 'LAST-90'.                       
000510         88  RC-PERIOD-180-DAYS    VALUE 'LAST-180'.                      
000520     05  RC-MONTH-SELECT           PIC 9(06).                             
000530     05  RC-CUSTOMER-CODE-SEL      PIC X(08).                             
000540     05  RC-INVOICE-NO-SEL         PIC 9(09).                             
000550     05  RC-COMPANY-FILTER         PIC X(20).                             
000560     05  RC-ROUTE-FILTER           PIC X(20).                             
000570     05  RC-DATE-RANGE-FROM        PIC 9(08).                             
000580     05  RC-DATE-RANGE-TO          PIC 9(08).                             
000590     05  FILLER                    PIC X(11).                             
