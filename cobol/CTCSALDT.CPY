000100*==========================================================*              
000110*  CTCSALDT  --  MERGED SALES-DETAIL RECORD (MASTER         *             
000120*  TRANSACTION DATASET).  WRITTEN ONCE A NIGHT BY CTC0010,  *             
000130*  REPLACING ALL PRIOR CONTENT, AND READ BY EVERY OTHER     *             
000140*  CTC0nnn REPORT PROGRAM IN THE SUITE.  THIS IS THE ONE    *             
000150*  RECORD EVERYTHING ELSE IS BUILT FROM - CHANGE IT WITH    *             
000160*  GREAT CARE AND NOTIFY ALL REPORT-PROGRAM OWNERS.         *             
000170*------------------------------------------------------------             
000180* CHANGE LOG                                                              
000190*  1989-02-14 A.SHEIKH   ORIGINAL LAYOUT - CARRIED THE SALES              
000200*                        LINE FIELDS ONLY, NO CREDIT OR                   
000210*                        MARGIN DATA YET.                                 
000220*  1990-01-09 A.SHEIKH   ADDED SD-PROFIT FROM THE NEW MARGIN              
000230*                        FEED, REQ CTC-101.  NOTE - PROFIT                
000240*                        IS A WHOLE-INVOICE FIGURE, REPEATED              
000250*                        ON EVERY LINE OF THE INVOICE.  DO                
000260*                        NOT SUM SD-PROFIT ACROSS LINES OF                
000270*                        THE SAME INVOICE WITHOUT FIRST                   
000280*                        DEDUPLICATING ON INVOICE NUMBER.                 
000290*  1993-03-30 M.QURESHI  ADDED SD-BALANCE AND                             
000300*                        SD-LAST-INVOICE-DATE FROM THE                    
000310*                        CREDIT MASTER, REQ CTC-178.                      
000320*  1994-06-30 M.QURESHI  ADDED SD-AMOUNT-SIGN 88-LEVELS FOR               
000330*                        THE DAILY SALE/RETURN/ZERO CONTROL               
000340*                        TOTALS, REQ CTC-201.  SEE CTC0010                
000350*                        PARAGRAPH 4000-ANALYZE-SALES.                    
000360*  1998-12-02 S.NAQVI    Y2K - SD-DELIVERY-DATE AND                       
000370*                        SD-LAST-INVOICE-DATE WIDENED TO                  
000380*                        FULL 9(8) CCYYMMDD FORM.  REQ                    
000390*                        CTC-Y2K-01.  RESERVE FIELDS BELOW                
000400*                        WERE ADDED AT THE SAME TIME SO THE               
000410*                        RECORD DOES NOT NEED RESIZING AGAIN              
000420*                        FOR THE NEXT FEW YEARS.                          
000430*  2001-05-22 F.HUSSAIN  ADDED SD-CONTROL-KEY - MONTHLY                   
000440*                        ANALYSIS AND DASHBOARD BOTH BUILD                
000450*                        AN INVOICE+PRODUCT COMPARE KEY FOR               
000460*                        THEIR CONTROL BREAKS, REQ CTC-312.               
000470*                        THE PROGRAM MOVES THESE EXPLICITLY,              
000480*                        IT DOES NOT SHARE STORAGE WITH THE               
000490*                        FIELDS ABOVE.                                    
000500*==========================================================*              
000510 01  SD-SALES-DETAIL-REC.                                                 
000520     05  SD-INVOICE-NO             PIC 9(9).                              
000530     05  SD-DELIVERY-DATE          PIC 9(8).                              
000540     05  SD-DELIVERY-DATE-R REDEFINES                                     
000550         SD-DELIVERY-DATE.                                                
000560         10  SD-DELIV-CCYY         PIC 9(4).                              
000570         10  SD-DELIV-MM           PIC 9(2).                              
000580         10  SD-DELIV-DD           PIC 9(2).                              
000590     05  SD-CUSTOMER-CODE          PIC X(08).                             
000600     05  SD-CUSTOMER-NAME          PIC X(30).                             
000610     05  SD-ROUTE                  PIC X(20).                             
000620     05  SD-BOOKER-NAME            PIC X(25).                             
000630     05  SD-COMPANY                PIC X(20).                             
000640     05  SD-PRODUCT-NAME           PIC X(30).                             
000650     05  SD-QUANTITY               PIC S9(7).                             
000660     05  SD-AMOUNT                 PIC S9(9).                             
000670         88  SD-AMOUNT-IS-SALE     VALUES 1 THRU 999999999.               
000680         88  SD-AMOUNT-IS-RETURN   VALUES -999999999 THRU -1.             
000690         88  SD-AMOUNT-IS-ZERO     VALUE 0.                               
000700     05  SD-PROFIT                 PIC S9(9).                             
000710     05  SD-BALANCE                PIC S9(9).                             
000720     05  SD-LAST-INVOICE-DATE      PIC 9(8).                              
000730     05  SD-LAST-INVOICE-DATE-R REDEFINES                                 
000740         SD-LAST-INVOICE-DATE.                                            
000750         10  SD-LAST-INV-CCYY      PIC 9(4).                              
000760         10  SD-LAST-INV-MM        PIC 9(2).                              
000770         10  SD-LAST-INV-DD        PIC 9(2).                              
000780     05  SD-CONTROL-KEY.                                                  
000790         10  SD-CTL-INVOICE-NO     PIC 9(9).                              
000800         10  SD-CTL-PRODUCT-NAME   PIC X(30).                             
000810     05  FILLER                    PIC X(20).                             
