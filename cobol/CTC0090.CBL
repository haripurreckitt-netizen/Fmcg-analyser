000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    CTC0090.                                                  
000120 AUTHOR.        M. QURESHI.                                               
000130 INSTALLATION.  CRESCENT TRADING COMPANY (PVT) LTD.                       
000140 DATE-WRITTEN.  1996-02-19.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      COMPANY CONFIDENTIAL - NIGHTLY BATCH SUITE.               
000170*==========================================================*              
000180*  CTC0090  --  CUSTOMER DEEP-DIVE.  ONE CUSTOMER PER RUN   *             
000190*  (RC-CUSTOMER-CODE-SEL) - SALES/PROFIT/BALANCE KPIS PLUS  *             
000200*  A PER-PRODUCT PURCHASE-CYCLE BREAKDOWN WITH A STOCK-UP/  *             
000210*  SEASONAL/ATTENTION/OK STATUS LADDER.  WRITES ONE         *             
000220*  CTCCYCHL ROW PER QUALIFYING PRODUCT.  CALLED FROM        *             
000230*  CTCMENU WHEN RC-SW-DEEP-DIVE IS 'Y'.                     *             
000240*------------------------------------------------------------             
000250* CHANGE LOG                                                              
000260*  1996-02-19 M.QURESHI  ORIGINAL - SALES REPS ASKED FOR A                
000270*                        ONE-CUSTOMER PURCHASE-PATTERN                    
000280*                        REPORT BEFORE A SALES CALL, REQ                  
000290*                        CTC-259.                                         
000300*  1998-04-14 S.NAQVI    ADDED THE MEDIAN-CYCLE/MEDIAN-QTY                
000310*                        WORK, SHARING WA-MEDIAN-TABLE FROM               
000320*                        CTCWKARE, REQ CTC-271.                           
000330*  1999-01-08 S.NAQVI    Y2K - ALL DATE FIELDS WIDENED TO                 
000340*                        FULL CCYYMMDD FORM, REQ CTC-Y2K-07.              
000350*  2001-05-22 F.HUSSAIN  ADDED THE STOCK-UP/SEASONAL/                     
000360*                        ATTENTION-NEEDED/OK STATUS LADDER                
000370*                        AND THE OPTIONAL COMPANY FILTER,                 
000380*                        REQ CTC-312.                                     
000390*==========================================================*              
000400 ENVIRONMENT DIVISION.                                                    
000410 CONFIGURATION SECTION.                                                   
000420 SPECIAL-NAMES.                                                           
000430     C01 IS TOP-OF-FORM                                                   
000440     CLASS CTC-NUMERIC-CLASS IS '0' THRU '9'                              
000450     UPSI-9 ON STATUS IS CTC-DIVE-VERBOSE                                 
000460            OFF STATUS IS CTC-DIVE-QUIET.                                 
000470 INPUT-OUTPUT SECTION.                                                    
000480 FILE-CONTROL.                                                            
000490     SELECT SALES-DETAIL-IN  ASSIGN TO SALDETIN                           
000500         ORGANIZATION IS LINE SEQUENTIAL.                                 
000510     SELECT PRODUCT-MASTER-IN ASSIGN TO PRODIN                            
000520         ORGANIZATION IS LINE SEQUENTIAL                                  
000530         FILE STATUS IS WS-PROD-FILE-STATUS.                              
000540     SELECT DEEP-DIVE-OUT     ASSIGN TO DIVEOUT                           
000550         ORGANIZATION IS LINE SEQUENTIAL.                                 
000560 DATA DIVISION.                                                           
000570 FILE SECTION.                                                            
000580 FD  SALES-DETAIL-IN                                                      
000590     LABEL RECORDS ARE STANDARD.                                          
000600     COPY CTCSALDT.                                                       
000610 FD  PRODUCT-MASTER-IN                                                    
000620     LABEL RECORDS ARE STANDARD.                                          
000630 01  PRODUCT-MASTER-REC.                                                  
000640     05  PM-PRODUCT-NAME           PIC X(30).                             
000650     05  PM-STOCK-QUANTITY         PIC S9(7).                             
000660     05  PM-STATUS                 PIC X(15).                             
000670     05  FILLER                    PIC X(18).                             
000680 FD  DEEP-DIVE-OUT                                                        
000690     LABEL RECORDS ARE STANDARD.                                          
000700     COPY CTCCYCHL.                                                       
000710 WORKING-STORAGE SECTION.                                                 
000720 COPY CTCWKARE.                                                           
000730 01  WS-PROD-FILE-STATUS           PIC XX.                                
000740     88  WS-PROD-FILE-OK           VALUE '00'.                            
000750     88  WS-PROD-FILE-MISSING      VALUE '35'.                            
000760 01  WS-CUST-KPI-BLOCK.                                                   
000770     05  WS-TOTAL-SALES            PIC S9(11).                            
000780     05  WS-TOTAL-PROFIT           PIC S9(11).                            
000790     05  WS-CURRENT-BALANCE        PIC S9(9).                             
000800     05  WS-FIRST-PURCHASE-DATE    PIC 9(8).                              
000810     05  WS-LAST-PURCHASE-DATE     PIC 9(8).                              
000820     05  FILLER                    PIC X(08).                             
000830 01  WS-LINE-TABLE.                                                       
000840     05  WS-LN-COUNT               PIC 9(6) COMP.                         
000850     05  WS-LN-ENTRY OCCURS 3000 TIMES                                    
000860         INDEXED BY WS-LN-IDX.                                            
000870         10  WS-LN-PRODUCT-NAME    PIC X(30).                             
000880         10  WS-LN-DATE            PIC 9(8).                              
000890         10  WS-LN-QTY             PIC S9(7).                             
000900         10  WS-LN-AMOUNT          PIC S9(9).                             
000910         10  WS-LN-INVOICE         PIC 9(9).                              
000920         10  WS-LN-PROFIT          PIC S9(9).                             
000930     05  FILLER                    PIC X(08).                             
000940 01  WS-CUST-INVOICE-TABLE.                                               
000950     05  WS-CI-COUNT               PIC 9(6) COMP.                         
000960     05  WS-CI-ENTRY OCCURS 3000 TIMES                                    
000970         INDEXED BY WS-CI-IDX.                                            
000980         10  WS-CI-INVOICE         PIC 9(9).                              
000990         10  WS-CI-PROFIT          PIC S9(9).                             
001000     05  FILLER                    PIC X(08).                             
001010 01  WS-PRODUCT-LIST.                                                     
001020     05  WS-PL-COUNT               PIC 9(4) COMP.                         
001030     05  WS-PL-ENTRY OCCURS 500 TIMES                                     
001040         INDEXED BY WS-PL-IDX.                                            
001050         10  WS-PL-NAME            PIC X(30).                             
001060         10  WS-PL-COMPANY         PIC X(20).                             
001070         10  WS-PL-TOTAL-QTY       PIC S9(9).                             
001080         10  WS-PL-TOTAL-SALES     PIC S9(9).                             
001090         10  WS-PL-LAST-DATE       PIC 9(8).                              
001100         10  WS-PL-LAST-QTY        PIC S9(7).                             
001110         10  WS-PL-MEDIAN-QTY      PIC 9(07).                             
001120         10  WS-PL-MEDIAN-CYCLE    PIC 9(03) COMP.                        
001130         10  WS-PL-PURCHASE-COUNT  PIC 9(05) COMP.                        
001140         10  WS-PL-DAYS-SINCE      PIC 9(04) COMP.                        
001150         10  WS-PL-STATUS          PIC X(20).                             
001160         10  WS-PL-URGENCY         PIC 9(1) COMP.                         
001170         10  WS-PL-KEEP-SW         PIC X.                                 
001180             88  WS-PL-KEEP        VALUE 'Y'.                             
001190     05  WS-PL-SCRATCH-REC.                                               
001200         10  WS-PLS-NAME           PIC X(30).                             
001210         10  WS-PLS-COMPANY        PIC X(20).                             
001220         10  WS-PLS-TOTAL-QTY      PIC S9(9).                             
001230         10  WS-PLS-TOTAL-SALES    PIC S9(9).                             
001240         10  WS-PLS-LAST-DATE      PIC 9(8).                              
001250         10  WS-PLS-LAST-QTY       PIC S9(7).                             
001260         10  WS-PLS-MEDIAN-QTY     PIC 9(07).                             
001270         10  WS-PLS-MEDIAN-CYCLE   PIC 9(03) COMP.                        
001280         10  WS-PLS-PURCHASE-COUNT PIC 9(05) COMP.                        
001290         10  WS-PLS-DAYS-SINCE     PIC 9(04) COMP.                        
001300         10  WS-PLS-STATUS         PIC X(20).                             
001310         10  WS-PLS-URGENCY        PIC 9(1) COMP.                         
001320         10  WS-PLS-KEEP-SW        PIC X.                                 
001330     05  FILLER                    PIC X(08).                             
001340 01  WS-PRODINV-TABLE.                                                    
001350     05  WS-PI-COUNT               PIC 9(4) COMP.                         
001360     05  WS-PI-ENTRY OCCURS 500 TIMES                                     
001370         INDEXED BY WS-PI-IDX.                                            
001380         10  WS-PI-INVOICE         PIC 9(9).                              
001390     05  FILLER                    PIC X(08).                             
001400 01  WS-MEDIAN-WORK.                                                      
001410     05  WS-MEDIAN-RESULT          PIC S9(7).                             
001420 01  WS-STATUS-WORK.                                                      
001430     05  WS-STOCKUP-LIMIT          PIC S9(9).                             
001440     05  WS-CYCLE-LIMIT            PIC S9(9)V9(1).                        
001450     05  FILLER                    PIC X(08).                             
001460 LINKAGE SECTION.                                                         
001470 COPY CTCRUNCD.                                                           
001480 PROCEDURE DIVISION USING RC-RUN-CONTROL-REC.                             
001490 0100-MAINLINE.                                                           
001500     ACCEPT WA-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                         
001510     PERFORM 2000-CUSTOMER-KPIS THRU 2000-EXIT.                           
001520     PERFORM 3000-PER-PRODUCT-STATS THRU 3000-EXIT.                       
001530     PERFORM 4000-FILTER-ACTIVE-STOCKED-PRODUCTS                          
001540         THRU 4000-EXIT.                                                  
001550     PERFORM 5000-STATUS-AND-URGENCY THRU 5000-EXIT.                      
001560     PERFORM 6000-FILTER-SORT-WRITE THRU 6000-EXIT.                       
001570     STOP RUN.                                                            
001580*                                                                         
001590*    SHARED JULIAN-DAY CONVERSION PARAGRAPHS - SEE CTCWKARE               
001600*    CHANGE LOG 2003-11-03.                                               
001610*                                                                         
001620 1400-CONVERT-DATE-TO-JULIAN.                                             
001630     COMPUTE WA-JDN-CENTURY-ADJ = (14 - WA-DATE-A-MM) / 12.               
001640     COMPUTE WA-JDN-YEAR-ADJ =                                            
001650         WA-DATE-A-CCYY + 4800 - WA-JDN-CENTURY-ADJ.                      
001660     COMPUTE WA-JDN-MONTH-ADJ =                                           
001670         WA-DATE-A-MM + 12 * WA-JDN-CENTURY-ADJ - 3.                      
001680     COMPUTE WA-JULIAN-A =                                                
001690         WA-DATE-A-DD                                                     
001700         + (153 * WA-JDN-MONTH-ADJ + 2) / 5                               
001710         + 365 * WA-JDN-YEAR-ADJ                                          
001720         + WA-JDN-YEAR-ADJ / 4                                            
001730         - WA-JDN-YEAR-ADJ / 100                                          
001740         + WA-JDN-YEAR-ADJ / 400                                          
001750         - 32045.                                                         
001760 1400-EXIT.                                                               
001770     EXIT.                                                                
001780*                                                                         
001790 1420-CONVERT-DATE-B-TO-JULIAN.                                           
001800     COMPUTE WA-JDN-CENTURY-ADJ = (14 - WA-DATE-B-MM) / 12.               
001810     COMPUTE WA-JDN-YEAR-ADJ =                                            
001820         WA-DATE-B-CCYY + 4800 - WA-JDN-CENTURY-ADJ.                      
001830     COMPUTE WA-JDN-MONTH-ADJ =                                           
001840         WA-DATE-B-MM + 12 * WA-JDN-CENTURY-ADJ - 3.                      
001850     COMPUTE WA-JULIAN-B =                                                
001860         WA-DATE-B-DD                                                     
001870         + (153 * WA-JDN-MONTH-ADJ + 2) / 5                               
001880         + 365 * WA-JDN-YEAR-ADJ                                          
001890         + WA-JDN-YEAR-ADJ / 4                                            
001900         - WA-JDN-YEAR-ADJ / 100                                          
001910         + WA-JDN-YEAR-ADJ / 400                                          
001920         - 32045.                                                         
001930 1420-EXIT.                                                               
001940     EXIT.                                                                
001950*                                                                         
001960 1460-DAYS-BETWEEN-A-AND-B.                                               
001970     PERFORM 1400-CONVERT-DATE-TO-JULIAN THRU 1400-EXIT.                  
001980     PERFORM 1420-CONVERT-DATE-B-TO-JULIAN THRU 1420-EXIT.                
001990     COMPUTE WA-DAYS-BETWEEN = WA-JULIAN-A - WA-JULIAN-B.                 
002000 1460-EXIT.                                                               
002010     EXIT.                                                                
002020*                                                                         
002030 2000-CUSTOMER-KPIS.                                                      
002040     MOVE 99991231 TO WS-FIRST-PURCHASE-DATE.                             
002050     MOVE 0 TO WS-LAST-PURCHASE-DATE.                                     
002060     OPEN INPUT SALES-DETAIL-IN.                                          
002070 2010-READ-DETAIL.                                                        
002080     READ SALES-DETAIL-IN                                                 
002090         AT END GO TO 2000-EXIT.                                          
002100     IF SD-CUSTOMER-CODE NOT = RC-CUSTOMER-CODE-SEL                       
002110         GO TO 2010-READ-DETAIL                                           
002120     END-IF.                                                              
002130     MOVE SD-BALANCE TO WS-CURRENT-BALANCE.                               
002140     ADD SD-AMOUNT TO WS-TOTAL-SALES.                                     
002150     IF SD-DELIVERY-DATE < WS-FIRST-PURCHASE-DATE                         
002160         MOVE SD-DELIVERY-DATE TO WS-FIRST-PURCHASE-DATE                  
002170     END-IF.                                                              
002180     IF SD-DELIVERY-DATE > WS-LAST-PURCHASE-DATE                          
002190         MOVE SD-DELIVERY-DATE TO WS-LAST-PURCHASE-DATE                   
002200     END-IF.                                                              
002210     ADD 1 TO WS-LN-COUNT.                                                
002220     SET WS-LN-IDX TO WS-LN-COUNT.                                        
002230     MOVE SD-PRODUCT-NAME TO WS-LN-PRODUCT-NAME(WS-LN-IDX).               
002240     MOVE SD-DELIVERY-DATE TO WS-LN-DATE(WS-LN-IDX).                      
002250     MOVE SD-QUANTITY TO WS-LN-QTY(WS-LN-IDX).                            
002260     MOVE SD-AMOUNT TO WS-LN-AMOUNT(WS-LN-IDX).                           
002270     MOVE SD-INVOICE-NO TO WS-LN-INVOICE(WS-LN-IDX).                      
002280     MOVE SD-PROFIT TO WS-LN-PROFIT(WS-LN-IDX).                           
002290     SET WS-CI-IDX TO 1.                                                  
002300     SEARCH WS-CI-ENTRY                                                   
002310         AT END                                                           
002320             ADD 1 TO WS-CI-COUNT                                         
002330             SET WS-CI-IDX TO WS-CI-COUNT                                 
002340             MOVE SD-INVOICE-NO TO WS-CI-INVOICE(WS-CI-IDX)               
002350             MOVE SD-PROFIT TO WS-CI-PROFIT(WS-CI-IDX)                    
002360             ADD SD-PROFIT TO WS-TOTAL-PROFIT                             
002370         WHEN WS-CI-INVOICE(WS-CI-IDX) = SD-INVOICE-NO                    
002380             CONTINUE                                                     
002390     END-SEARCH.                                                          
002400     GO TO 2010-READ-DETAIL.                                              
002410 2000-EXIT.                                                               
002420     CLOSE SALES-DETAIL-IN.                                               
002430*                                                                         
002440 3000-PER-PRODUCT-STATS.                                                  
002450     PERFORM 3100-BUILD-PRODUCT-LIST THRU 3100-EXIT.                      
002460     SET WS-PL-IDX TO 1.                                                  
002470     PERFORM 3001-PER-PRODUCT-STA-LOOP                                    
002480         THRU 3001-EXIT                                                   
002490         WS-PL-COUNT TIMES.                                               
002500 3000-EXIT.                                                               
002510     EXIT.                                                                
002520*                                                                         
002530 3100-BUILD-PRODUCT-LIST.                                                 
002540     SET WS-LN-IDX TO 1.                                                  
002550     PERFORM 3101-BUILD-PRODUCT-L-LOOP                                    
002560         THRU 3101-EXIT                                                   
002570         WS-LN-COUNT TIMES.                                               
002580 3100-EXIT.                                                               
002590     EXIT.                                                                
002600*                                                                         
002610 3200-COMPUTE-PRODUCT-TOTALS.                                             
002620     MOVE 0 TO WS-PL-TOTAL-QTY(WS-PL-IDX).                                
002630     MOVE 0 TO WS-PL-TOTAL-SALES(WS-PL-IDX).                              
002640     MOVE 0 TO WS-PL-LAST-DATE(WS-PL-IDX).                                
002650     MOVE 0 TO WS-PI-COUNT.                                               
002660     SET WS-LN-IDX TO 1.                                                  
002670     PERFORM 3201-COMPUTE-PRODUCT-LOOP                                    
002680         THRU 3201-EXIT                                                   
002690         WS-LN-COUNT TIMES.                                               
002700     MOVE WS-PI-COUNT TO WS-PL-PURCHASE-COUNT(WS-PL-IDX).                 
002710 3200-EXIT.                                                               
002720     EXIT.                                                                
002730*                                                                         
002740 3800-MEDIAN-QTY.                                                         
002750     MOVE 0 TO WA-MEDIAN-COUNT.                                           
002760     SET WS-LN-IDX TO 1.                                                  
002770     PERFORM 3801-MEDIAN-QTY-LOOP                                         
002780         THRU 3801-EXIT                                                   
002790         WS-LN-COUNT TIMES.                                               
002800     PERFORM 3850-SORT-MEDIAN-TABLE THRU 3850-EXIT.                       
002810     PERFORM 3860-COMPUTE-MEDIAN THRU 3860-EXIT.                          
002820     IF WA-MEDIAN-COUNT = 0                                               
002830         MOVE 0 TO WS-PL-MEDIAN-QTY(WS-PL-IDX)                            
002840     ELSE                                                                 
002850         MOVE WS-MEDIAN-RESULT TO                                         
002860             WS-PL-MEDIAN-QTY(WS-PL-IDX)                                  
002870     END-IF.                                                              
002880 3800-EXIT.                                                               
002890     EXIT.                                                                
002900*                                                                         
002910 3850-SORT-MEDIAN-TABLE.                                                  
002920*    STABLE INSERTION SORT ASCENDING - REUSED FOR BOTH THE                
002930*    QUANTITY MEDIAN AND THE CYCLE-GAP MEDIAN BELOW.                      
002940     IF WA-MEDIAN-COUNT < 2                                               
002950         GO TO 3850-EXIT                                                  
002960     END-IF.                                                              
002970     PERFORM 3851-SORT-MEDIAN-TAB-STEP                                    
002980         THRU 3851-EXIT                                                   
002990         VARYING WA-SUB-1 FROM 2 BY 1                                     
003000         UNTIL WA-SUB-1 > WA-MEDIAN-COUNT.                                
003010 3850-EXIT.                                                               
003020     EXIT.                                                                
003030*                                                                         
003040 3855-SHIFT-MEDIAN-DOWN.                                                  
003050     IF WA-SUB-2 > 1                                                      
003060         AND WA-MEDIAN-VALUE(WA-SUB-2 - 1) > WA-DAYS-BETWEEN              
003070         MOVE WA-MEDIAN-VALUE(WA-SUB-2 - 1)                               
003080             TO WA-MEDIAN-VALUE(WA-SUB-2)                                 
003090         SUBTRACT 1 FROM WA-SUB-2                                         
003100         GO TO 3855-SHIFT-MEDIAN-DOWN                                     
003110     END-IF.                                                              
003120     MOVE WA-DAYS-BETWEEN TO WA-MEDIAN-VALUE(WA-SUB-2).                   
003130 3855-EXIT.                                                               
003140     EXIT.                                                                
003150*                                                                         
003160 3860-COMPUTE-MEDIAN.                                                     
003170     IF WA-MEDIAN-COUNT = 0                                               
003180         MOVE 0 TO WS-MEDIAN-RESULT                                       
003190         GO TO 3860-EXIT                                                  
003200     END-IF.                                                              
003210     DIVIDE WA-MEDIAN-COUNT BY 2 GIVING WA-SUB-1                          
003220         REMAINDER WA-SUB-2.                                              
003230     IF WA-SUB-2 = 1                                                      
003240         SET WA-MED-IDX TO WA-SUB-1                                       
003250         SET WA-MED-IDX UP BY 1                                           
003260         MOVE WA-MEDIAN-VALUE(WA-MED-IDX) TO WS-MEDIAN-RESULT             
003270     ELSE                                                                 
003280         SET WA-MED-IDX TO WA-SUB-1                                       
003290         MOVE WA-MEDIAN-VALUE(WA-MED-IDX) TO WA-DAYS-BETWEEN              
003300         SET WA-MED-IDX UP BY 1                                           
003310         COMPUTE WS-MEDIAN-RESULT =                                       
003320             (WA-DAYS-BETWEEN +                                           
003330              WA-MEDIAN-VALUE(WA-MED-IDX)) / 2                            
003340     END-IF.                                                              
003350 3860-EXIT.                                                               
003360     EXIT.                                                                
003370*                                                                         
003380 3900-MEDIAN-CYCLE.                                                       
003390     MOVE 0 TO WA-MEDIAN-COUNT.                                           
003400     SET WS-LN-IDX TO 1.                                                  
003410     PERFORM 3901-MEDIAN-CYCLE-LOOP                                       
003420         THRU 3901-EXIT                                                   
003430         WS-LN-COUNT TIMES.                                               
003440     IF WA-MEDIAN-COUNT < 2                                               
003450         MOVE 30 TO WS-PL-MEDIAN-CYCLE(WS-PL-IDX)                         
003460         GO TO 3900-EXIT                                                  
003470     END-IF.                                                              
003480     PERFORM 3910-SORT-DATES-ASCENDING THRU 3910-EXIT.                    
003490     PERFORM 3920-BUILD-GAP-TABLE THRU 3920-EXIT.                         
003500     PERFORM 3850-SORT-MEDIAN-TABLE THRU 3850-EXIT.                       
003510     PERFORM 3860-COMPUTE-MEDIAN THRU 3860-EXIT.                          
003520     MOVE WS-MEDIAN-RESULT TO WS-PL-MEDIAN-CYCLE(WS-PL-IDX).              
003530 3900-EXIT.                                                               
003540     EXIT.                                                                
003550*                                                                         
003560 3910-SORT-DATES-ASCENDING.                                               
003570     PERFORM 3911-SORT-DATES-ASCE-STEP                                    
003580         THRU 3911-EXIT                                                   
003590         VARYING WA-SUB-1 FROM 2 BY 1                                     
003600         UNTIL WA-SUB-1 > WA-MEDIAN-COUNT.                                
003610 3910-EXIT.                                                               
003620     EXIT.                                                                
003630*                                                                         
003640 3915-SHIFT-DATE-DOWN.                                                    
003650     IF WA-SUB-2 > 1                                                      
003660         AND WA-MEDIAN-DATE(WA-SUB-2 - 1) > WA-DATE-A                     
003670         MOVE WA-MEDIAN-DATE(WA-SUB-2 - 1)                                
003680             TO WA-MEDIAN-DATE(WA-SUB-2)                                  
003690         SUBTRACT 1 FROM WA-SUB-2                                         
003700         GO TO 3915-SHIFT-DATE-DOWN                                       
003710     END-IF.                                                              
003720     MOVE WA-DATE-A TO WA-MEDIAN-DATE(WA-SUB-2).                          
003730 3915-EXIT.                                                               
003740     EXIT.                                                                
003750*                                                                         
003760 3920-BUILD-GAP-TABLE.                                                    
003770*    OVERWRITES WA-MEDIAN-VALUE IN PLACE WITH THE GAP TO                  
003780*    THE PREVIOUS SORTED DATE - ENTRY 1 HAS NO GAP AND IS                 
003790*    DROPPED BY SHRINKING THE COUNT AFTER THE LOOP.                       
003800     PERFORM 3921-BUILD-GAP-TABLE-STEP                                    
003810         THRU 3921-EXIT                                                   
003820         VARYING WA-SUB-1 FROM 2 BY 1                                     
003830         UNTIL WA-SUB-1 > WA-MEDIAN-COUNT.                                
003840     SUBTRACT 1 FROM WA-MEDIAN-COUNT.                                     
003850 3920-EXIT.                                                               
003860     EXIT.                                                                
003870*                                                                         
003880 4000-FILTER-ACTIVE-STOCKED-PRODUCTS.                                     
003890     SET WS-PL-IDX TO 1.                                                  
003900     PERFORM 4001-FILTER-ACTIVE-S-LOOP                                    
003910         THRU 4001-EXIT                                                   
003920         WS-PL-COUNT TIMES.                                               
003930     OPEN INPUT PRODUCT-MASTER-IN.                                        
003940     IF WS-PROD-FILE-MISSING                                              
003950         GO TO 4000-EXIT                                                  
003960     END-IF.                                                              
003970 4010-READ-PRODUCT.                                                       
003980     READ PRODUCT-MASTER-IN                                               
003990         AT END GO TO 4000-EXIT.                                          
004000     IF PM-STATUS = 'ACTIVE' AND PM-STOCK-QUANTITY > 0                    
004010         GO TO 4010-READ-PRODUCT                                          
004020     END-IF.                                                              
004030     SET WS-PL-IDX TO 1.                                                  
004040     SEARCH WS-PL-ENTRY                                                   
004050         AT END                                                           
004060             CONTINUE                                                     
004070         WHEN WS-PL-NAME(WS-PL-IDX) = PM-PRODUCT-NAME                     
004080             MOVE 'N' TO WS-PL-KEEP-SW(WS-PL-IDX)                         
004090     END-SEARCH.                                                          
004100     GO TO 4010-READ-PRODUCT.                                             
004110 4000-EXIT.                                                               
004120     CLOSE PRODUCT-MASTER-IN.                                             
004130*                                                                         
004140 5000-STATUS-AND-URGENCY.                                                 
004150     SET WS-PL-IDX TO 1.                                                  
004160     PERFORM 5001-STATUS-AND-URGE-LOOP                                    
004170         THRU 5001-EXIT                                                   
004180         WS-PL-COUNT TIMES.                                               
004190 5000-EXIT.                                                               
004200     EXIT.                                                                
004210*                                                                         
004220 5100-STATUS-ONE-PRODUCT.                                                 
004230     MOVE WA-TODAY-CCYYMMDD TO WA-DATE-A.                                 
004240     MOVE WS-PL-LAST-DATE(WS-PL-IDX) TO WA-DATE-B.                        
004250     PERFORM 1460-DAYS-BETWEEN-A-AND-B THRU 1460-EXIT.                    
004260     MOVE WA-DAYS-BETWEEN TO WS-PL-DAYS-SINCE(WS-PL-IDX).                 
004270     COMPUTE WS-STOCKUP-LIMIT =                                           
004280         2 * WS-PL-MEDIAN-QTY(WS-PL-IDX).                                 
004290     COMPUTE WS-CYCLE-LIMIT ROUNDED =                                     
004300         1.2 * WS-PL-MEDIAN-CYCLE(WS-PL-IDX).                             
004310     EVALUATE TRUE                                                        
004320         WHEN WS-PL-MEDIAN-QTY(WS-PL-IDX) > 0                             
004330             AND WS-PL-LAST-QTY(WS-PL-IDX) > WS-STOCKUP-LIMIT             
004340             MOVE 'STOCK-UP PURCHASE' TO                                  
004350                 WS-PL-STATUS(WS-PL-IDX)                                  
004360             MOVE 1 TO WS-PL-URGENCY(WS-PL-IDX)                           
004370         WHEN WS-PL-DAYS-SINCE(WS-PL-IDX) > 400                           
004380             MOVE 'SEASONAL/ANNUAL' TO                                    
004390                 WS-PL-STATUS(WS-PL-IDX)                                  
004400             MOVE 4 TO WS-PL-URGENCY(WS-PL-IDX)                           
004410         WHEN WS-PL-DAYS-SINCE(WS-PL-IDX) > WS-CYCLE-LIMIT                
004420             AND WS-PL-PURCHASE-COUNT(WS-PL-IDX) > 1                      
004430             MOVE 'ATTENTION NEEDED' TO                                   
004440                 WS-PL-STATUS(WS-PL-IDX)                                  
004450             MOVE 3 TO WS-PL-URGENCY(WS-PL-IDX)                           
004460         WHEN OTHER                                                       
004470             MOVE 'OK' TO WS-PL-STATUS(WS-PL-IDX)                         
004480             MOVE 2 TO WS-PL-URGENCY(WS-PL-IDX)                           
004490     END-EVALUATE.                                                        
004500 5100-EXIT.                                                               
004510     EXIT.                                                                
004520*                                                                         
004530 6000-FILTER-SORT-WRITE.                                                  
004540     PERFORM 6100-SORT-PRODUCT-LIST THRU 6100-EXIT.                       
004550     OPEN OUTPUT DEEP-DIVE-OUT.                                           
004560     SET WS-PL-IDX TO 1.                                                  
004570     PERFORM 6001-FILTER-SORT-WRI-LOOP                                    
004580         THRU 6001-EXIT                                                   
004590         WS-PL-COUNT TIMES.                                               
004600     CLOSE DEEP-DIVE-OUT.                                                 
004610 6000-EXIT.                                                               
004620     EXIT.                                                                
004630*                                                                         
004640 6100-SORT-PRODUCT-LIST.                                                  
004650*    STABLE INSERTION SORT - URGENCY DESCENDING, THEN                     
004660*    DAYS-SINCE-LAST DESCENDING WITHIN TIES.                              
004670     IF WS-PL-COUNT < 2                                                   
004680         GO TO 6100-EXIT                                                  
004690     END-IF.                                                              
004700     PERFORM 6101-SORT-PRODUCT-LI-STEP                                    
004710         THRU 6101-EXIT                                                   
004720         VARYING WA-SUB-1 FROM 2 BY 1                                     
004730         UNTIL WA-SUB-1 > WS-PL-COUNT.                                    
004740 6100-EXIT.                                                               
004750     EXIT.                                                                
004760*                                                                         
004770 6110-SHIFT-PRODUCT-DOWN.                                                 
004780     IF WA-SUB-2 > 1                                                      
004790         AND (WS-PL-URGENCY(WA-SUB-2 - 1) <                               
004800              WS-PL-URGENCY(WA-SUB-2)                                     
004810             OR (WS-PL-URGENCY(WA-SUB-2 - 1) =                            
004820                 WS-PL-URGENCY(WA-SUB-2)                                  
004830                AND WS-PL-DAYS-SINCE(WA-SUB-2 - 1) <                      
004840                    WS-PL-DAYS-SINCE(WA-SUB-2)))                          
004850         MOVE WS-PL-ENTRY(WA-SUB-2) TO WS-PL-SCRATCH-REC                  
004860         MOVE WS-PL-ENTRY(WA-SUB-2 - 1)                                   
004870             TO WS-PL-ENTRY(WA-SUB-2)                                     
004880         MOVE WS-PL-SCRATCH-REC TO WS-PL-ENTRY(WA-SUB-2 - 1)              
004890         SUBTRACT 1 FROM WA-SUB-2                                         
004900         GO TO 6110-SHIFT-PRODUCT-DOWN                                    
004910     END-IF.                                                              
004920 6110-EXIT.                                                               
004930     EXIT.                                                                
004940*                                                                         
004950 6200-WRITE-ONE-PRODUCT.                                                  
004960     MOVE SPACES TO CH-CUSTOMER-NAME.                                     
004970     MOVE WS-PL-NAME(WS-PL-IDX) TO CH-PRODUCT-NAME.                       
004980     MOVE WS-PL-LAST-DATE(WS-PL-IDX) TO                                   
004990         CH-LAST-PURCHASE-DATE.                                           
005000     MOVE WS-PL-LAST-QTY(WS-PL-IDX) TO CH-LAST-PURCHASE-QTY.              
005010     MOVE WS-PL-MEDIAN-QTY(WS-PL-IDX) TO CH-MEDIAN-QTY.                   
005020     MOVE WS-PL-MEDIAN-CYCLE(WS-PL-IDX) TO CH-MEDIAN-CYCLE.               
005030     MOVE WS-PL-PURCHASE-COUNT(WS-PL-IDX) TO                              
005040         CH-PURCHASE-COUNT.                                               
005050     MOVE WS-PL-DAYS-SINCE(WS-PL-IDX) TO CH-DAYS-SINCE-LAST.              
005060     MOVE WS-PL-STATUS(WS-PL-IDX) TO CH-STATUS.                           
005070     WRITE CH-CYCLE-HEALTH-REC.                                           
005080 6200-EXIT.                                                               
005090     EXIT.                                                                
005100*                                                                         
005110 3001-PER-PRODUCT-STA-LOOP.                                               
005120     PERFORM 3200-COMPUTE-PRODUCT-TOTALS THRU 3200-EXIT                   
005130     PERFORM 3800-MEDIAN-QTY THRU 3800-EXIT                               
005140     PERFORM 3900-MEDIAN-CYCLE THRU 3900-EXIT                             
005150     SET WS-PL-IDX UP BY 1.                                               
005160 3001-EXIT.                                                               
005170     EXIT.                                                                
005180*                                                                         
005190 3101-BUILD-PRODUCT-L-LOOP.                                               
005200     SET WS-PL-IDX TO 1                                                   
005210     SEARCH WS-PL-ENTRY                                                   
005220         AT END                                                           
005230             ADD 1 TO WS-PL-COUNT                                         
005240             SET WS-PL-IDX TO WS-PL-COUNT                                 
005250             MOVE WS-LN-PRODUCT-NAME(WS-LN-IDX)                           
005260                 TO WS-PL-NAME(WS-PL-IDX)                                 
005270         WHEN WS-PL-NAME(WS-PL-IDX) =                                     
005280             WS-LN-PRODUCT-NAME(WS-LN-IDX)                                
005290             CONTINUE                                                     
005300     END-SEARCH                                                           
005310     SET WS-LN-IDX UP BY 1.                                               
005320 3101-EXIT.                                                               
005330     EXIT.                                                                
005340*                                                                         
005350 3201-COMPUTE-PRODUCT-LOOP.                                               
005360     IF WS-LN-PRODUCT-NAME(WS-LN-IDX) =                                   
005370         WS-PL-NAME(WS-PL-IDX)                                            
005380         ADD WS-LN-QTY(WS-LN-IDX) TO                                      
005390             WS-PL-TOTAL-QTY(WS-PL-IDX)                                   
005400         ADD WS-LN-AMOUNT(WS-LN-IDX) TO                                   
005410             WS-PL-TOTAL-SALES(WS-PL-IDX)                                 
005420         IF WS-LN-DATE(WS-LN-IDX) >=                                      
005430             WS-PL-LAST-DATE(WS-PL-IDX)                                   
005440             MOVE WS-LN-DATE(WS-LN-IDX) TO                                
005450                 WS-PL-LAST-DATE(WS-PL-IDX)                               
005460             MOVE WS-LN-QTY(WS-LN-IDX) TO                                 
005470                 WS-PL-LAST-QTY(WS-PL-IDX)                                
005480         END-IF                                                           
005490         SET WS-PI-IDX TO 1                                               
005500         SEARCH WS-PI-ENTRY                                               
005510             AT END                                                       
005520                 ADD 1 TO WS-PI-COUNT                                     
005530                 SET WS-PI-IDX TO WS-PI-COUNT                             
005540                 MOVE WS-LN-INVOICE(WS-LN-IDX) TO                         
005550                     WS-PI-INVOICE(WS-PI-IDX)                             
005560             WHEN WS-PI-INVOICE(WS-PI-IDX) =                              
005570                 WS-LN-INVOICE(WS-LN-IDX)                                 
005580                 CONTINUE                                                 
005590         END-SEARCH                                                       
005600     END-IF                                                               
005610     SET WS-LN-IDX UP BY 1.                                               
005620 3201-EXIT.                                                               
005630     EXIT.                                                                
005640*                                                                         
005650 3801-MEDIAN-QTY-LOOP.                                                    
005660     IF WS-LN-PRODUCT-NAME(WS-LN-IDX) =                                   
005670         WS-PL-NAME(WS-PL-IDX)                                            
005680         ADD 1 TO WA-MEDIAN-COUNT                                         
005690         SET WA-MED-IDX TO WA-MEDIAN-COUNT                                
005700         MOVE WS-LN-QTY(WS-LN-IDX) TO                                     
005710             WA-MEDIAN-VALUE(WA-MED-IDX)                                  
005720     END-IF                                                               
005730     SET WS-LN-IDX UP BY 1.                                               
005740 3801-EXIT.                                                               
005750     EXIT.                                                                
005760*                                                                         
005770 3851-SORT-MEDIAN-TAB-STEP.                                               
005780     MOVE WA-MEDIAN-VALUE(WA-SUB-1) TO WA-DAYS-BETWEEN                    
005790     MOVE WA-SUB-1 TO WA-SUB-2                                            
005800     PERFORM 3855-SHIFT-MEDIAN-DOWN THRU 3855-EXIT.                       
005810 3851-EXIT.                                                               
005820     EXIT.                                                                
005830*                                                                         
005840 3901-MEDIAN-CYCLE-LOOP.                                                  
005850     IF WS-LN-PRODUCT-NAME(WS-LN-IDX) =                                   
005860         WS-PL-NAME(WS-PL-IDX)                                            
005870         ADD 1 TO WA-MEDIAN-COUNT                                         
005880         SET WA-MED-IDX TO WA-MEDIAN-COUNT                                
005890         MOVE WS-LN-DATE(WS-LN-IDX) TO                                    
005900             WA-MEDIAN-DATE(WA-MED-IDX)                                   
005910         MOVE 0 TO WA-MEDIAN-VALUE(WA-MED-IDX)                            
005920     END-IF                                                               
005930     SET WS-LN-IDX UP BY 1.                                               
005940 3901-EXIT.                                                               
005950     EXIT.                                                                
005960*                                                                         
005970 3911-SORT-DATES-ASCE-STEP.                                               
005980     MOVE WA-MEDIAN-DATE(WA-SUB-1) TO WA-DATE-A                           
005990     MOVE WA-SUB-1 TO WA-SUB-2                                            
006000     PERFORM 3915-SHIFT-DATE-DOWN THRU 3915-EXIT.                         
006010 3911-EXIT.                                                               
006020     EXIT.                                                                
006030*                                                                         
006040 3921-BUILD-GAP-TABLE-STEP.                                               
006050     SET WA-MED-IDX TO WA-SUB-1                                           
006060     MOVE WA-MEDIAN-DATE(WA-MED-IDX) TO WA-DATE-A                         
006070     SET WA-MED-IDX DOWN BY 1                                             
006080     MOVE WA-MEDIAN-DATE(WA-MED-IDX) TO WA-DATE-B                         
006090     PERFORM 1460-DAYS-BETWEEN-A-AND-B THRU 1460-EXIT                     
006100     SET WA-MED-IDX TO WA-SUB-1                                           
006110     SUBTRACT 1 FROM WA-MED-IDX                                           
006120     MOVE WA-DAYS-BETWEEN TO WA-MEDIAN-VALUE(WA-MED-IDX).                 
006130 3921-EXIT.                                                               
006140     EXIT.                                                                
006150*                                                                         
006160 4001-FILTER-ACTIVE-S-LOOP.                                               
006170     MOVE 'Y' TO WS-PL-KEEP-SW(WS-PL-IDX)                                 
006180     SET WS-PL-IDX UP BY 1.                                               
006190 4001-EXIT.                                                               
006200     EXIT.                                                                
006210*                                                                         
006220 5001-STATUS-AND-URGE-LOOP.                                               
006230     PERFORM 5100-STATUS-ONE-PRODUCT THRU 5100-EXIT                       
006240     SET WS-PL-IDX UP BY 1.                                               
006250 5001-EXIT.                                                               
006260     EXIT.                                                                
006270*                                                                         
006280 6001-FILTER-SORT-WRI-LOOP.                                               
006290     IF WS-PL-KEEP(WS-PL-IDX)                                             
006300         PERFORM 6200-WRITE-ONE-PRODUCT THRU 6200-EXIT                    
006310     END-IF                                                               
006320     SET WS-PL-IDX UP BY 1.                                               
006330 6001-EXIT.                                                               
006340     EXIT.                                                                
006350*                                                                         
006360 6101-SORT-PRODUCT-LI-STEP.                                               
006370     MOVE WA-SUB-1 TO WA-SUB-2                                            
006380     PERFORM 6110-SHIFT-PRODUCT-DOWN THRU 6110-EXIT.                      
006390 6101-EXIT.                                                               
006400     EXIT.                                                                
