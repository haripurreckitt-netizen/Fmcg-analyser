000100*==========================================================*              
000110*  CTCPURPL  --  PURCHASING (REPLENISHMENT) PLAN RECORD     *             
000120*  ONE ROW PER PRODUCT - OUTPUT OF CTC0080.                 *             
000130*------------------------------------------------------------             
000140* CHANGE LOG                                                              
000150*  1995-07-04 M.QURESHI  ORIGINAL LAYOUT, REQ CTC-244                     
000160*                        (FIRST PURCHASING PLAN RUN).                     
000170*  1997-09-01 S.NAQVI    ADDED PP-SALES-SEASONAL AND                      
000180*                        PP-STATUS 88-LEVELS, REQ CTC-278.                
000190*==========================================================*              
000200 01  PP-PURCHASE-PLAN-REC.                                                
000210     05  PP-PRODUCT-NAME           PIC X(30).                             
000220     05  PP-COMPANY                PIC X(20).                             
000230     05  PP-STOCK-QUANTITY         PIC 9(07).                             
000240     05  PP-SALES-LAST-30D         PIC 9(07).                             
000250     05  PP-SALES-SEASONAL         PIC 9(07).                             
000260     05  PP-PROJECTED-DEMAND       PIC 9(07).                             
000270     05  PP-DAYS-OF-STOCK-LEFT     PIC 9(03).                             
000280     05  PP-RECOMMENDED-PURCHASE   PIC 9(07).                             
000290     05  PP-STATUS                 PIC X(15).                             
000300         88  PP-STATUS-CRITICAL    VALUE 'CRITICAL'.                      
000310         88  PP-STATUS-RECOMMEND   VALUE 'RECOMMENDED'.                   
000320         88  PP-STATUS-SUFFICIENT  VALUE 'SUFFICIENT'.                    
000330         88  PP-STATUS-OUT         VALUE 'OUT OF STOCK'.                  
000340     05  FILLER                    PIC X(12).                             
