000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    CTC0120.                                                  
000120 AUTHOR.        M. QURESHI.                                               
000130 INSTALLATION.  CRESCENT TRADING COMPANY (PVT) LTD.                       
000140 DATE-WRITTEN.  1992-11-16.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      COMPANY CONFIDENTIAL - NIGHTLY BATCH SUITE.               
000170*==========================================================*              
000180*  CTC0120  --  INVOICE DETAIL.  ONE INVOICE PER RUN        *             
000190*  (RC-INVOICE-NO-SEL) - LISTS EVERY LINE OF THE INVOICE    *             
000200*  WITH A COMPUTED UNIT PRICE, PLUS A TRAILER OF INVOICE    *             
000210*  PROFIT, AMOUNT, QUANTITY AND COST.  CALLED FROM CTCMENU  *             
000220*  WHEN RC-SW-INVOICE-DTL IS 'Y'.                            *            
000230*------------------------------------------------------------             
000240* CHANGE LOG                                                              
000250*  1992-11-16 M.QURESHI  ORIGINAL - COUNTER STAFF NEEDED A                
000260*                        WAY TO REPRINT A SINGLE INVOICE                  
000270*                        WITHOUT PULLING THE WHOLE MONTHLY                
000280*                        RUN, REQ CTC-167.                                
000290*  1994-06-30 M.QURESHI  UNIT PRICE ADDED, TWO DECIMAL                    
000300*                        PLACES, ZERO WHEN QUANTITY IS                    
000310*                        ZERO, REQ CTC-181.                               
000320*  1998-12-02 S.NAQVI    Y2K - INVOICE DATE WIDENED TO                    
000330*                        FULL CCYYMMDD FORM, REQ                          
000340*                        CTC-Y2K-05.                                      
000350*  2001-05-22 F.HUSSAIN  ADDED THE CUSTOMER-CREDIT-SCORE                  
000360*                        TRAILER FIELD - STUBBED AT ZERO                  
000370*                        UNTIL THE SCORING MODEL FROM                     
000380*                        CTC0040 IS WIRED IN, REQ CTC-312.                
000390*==========================================================*              
000400 ENVIRONMENT DIVISION.                                                    
000410 CONFIGURATION SECTION.                                                   
000420 SPECIAL-NAMES.                                                           
000430     C01 IS TOP-OF-FORM                                                   
000440     CLASS CTC-NUMERIC-CLASS IS '0' THRU '9'                              
000450     UPSI-12 ON STATUS IS CTC-INVDTL-VERBOSE                              
000460             OFF STATUS IS CTC-INVDTL-QUIET.                              
000470 INPUT-OUTPUT SECTION.                                                    
000480 FILE-CONTROL.                                                            
000490     SELECT SALES-DETAIL-IN  ASSIGN TO SALDETIN                           
000500         ORGANIZATION IS LINE SEQUENTIAL.                                 
000510     SELECT INVOICE-RPT      ASSIGN TO INVRPT                             
000520         ORGANIZATION IS LINE SEQUENTIAL.                                 
000530 DATA DIVISION.                                                           
000540 FILE SECTION.                                                            
000550 FD  SALES-DETAIL-IN                                                      
000560     LABEL RECORDS ARE STANDARD.                                          
000570     COPY CTCSALDT.                                                       
000580 FD  INVOICE-RPT                                                          
000590     LABEL RECORDS ARE STANDARD.                                          
000600 01  IV-PRINT-LINE                 PIC X(132).                            
000610 WORKING-STORAGE SECTION.                                                 
000620 COPY CTCWKARE.                                                           
000630 01  WS-INVOICE-TOTAL-BLOCK.                                              
000640     05  WS-IT-PROFIT              PIC S9(9).                             
000650     05  WS-IT-AMOUNT              PIC S9(11).                            
000660     05  WS-IT-QUANTITY            PIC S9(9).                             
000670     05  WS-IT-COST                PIC S9(11).                            
000680     05  WS-IT-CREDIT-SCORE        PIC S9(3).                             
000690     05  WS-IT-LINE-COUNT          PIC 9(5) COMP.                         
000700     05  WS-IT-CUSTOMER-CODE       PIC X(08).                             
000710     05  WS-IT-CUSTOMER-NAME       PIC X(30).                             
000720     05  WS-IT-DELIVERY-DATE       PIC 9(8).                              
000730     05  FILLER                    PIC X(08).                             
000740 01  WS-LINE-WORK.                                                        
000750     05  WS-LN-QTY-FOR-PRICE       PIC S9(7).                             
000760     05  WS-LN-AMT-FOR-PRICE       PIC S9(9).                             
000770     05  WS-LN-UNIT-PRICE          PIC S9(7)V99.                          
000780     05  WS-LN-UNIT-PRICE-D                                               
000790         REDEFINES WS-LN-UNIT-PRICE                                       
000800         PIC S9(9).                                                       
000810     05  FILLER                    PIC X(08).                             
000820 01  WS-REPORT-LINE-WORK.                                                 
000830     05  WS-RL-PRICE-DISPLAY       PIC -ZZZ,ZZ9.99.                       
000840     05  WS-RL-AMT-DISPLAY         PIC -ZZZ,ZZZ,ZZ9.                      
000850     05  FILLER                    PIC X(08).                             
000860 LINKAGE SECTION.                                                         
000870 COPY CTCRUNCD.                                                           
000880 PROCEDURE DIVISION USING RC-RUN-CONTROL-REC.                             
000890 0100-MAINLINE.                                                           
000900     MOVE 0 TO WS-IT-CREDIT-SCORE.                                        
000910     OPEN OUTPUT INVOICE-RPT.                                             
000920     PERFORM 2000-INVOICE-TOTALS THRU 2000-EXIT.                          
000930     PERFORM 4000-WRITE-INVOICE-DETAIL THRU 4000-EXIT.                    
000940     CLOSE INVOICE-RPT.                                                   
000950     STOP RUN.                                                            
000960*                                                                         
000970 2000-INVOICE-TOTALS.                                                     
000980     OPEN INPUT SALES-DETAIL-IN.                                          
000990 2010-READ-DETAIL.                                                        
001000     READ SALES-DETAIL-IN                                                 
001010         AT END GO TO 2000-EXIT.                                          
001020     IF SD-INVOICE-NO NOT = RC-INVOICE-NO-SEL                             
001030         GO TO 2010-READ-DETAIL                                           
001040     END-IF.                                                              
001050     IF WS-IT-LINE-COUNT = 0                                              
001060         MOVE SD-PROFIT TO WS-IT-PROFIT                                   
001070         MOVE SD-CUSTOMER-CODE TO WS-IT-CUSTOMER-CODE                     
001080         MOVE SD-CUSTOMER-NAME TO WS-IT-CUSTOMER-NAME                     
001090         MOVE SD-DELIVERY-DATE TO WS-IT-DELIVERY-DATE                     
001100     END-IF.                                                              
001110     ADD SD-AMOUNT TO WS-IT-AMOUNT.                                       
001120     ADD SD-QUANTITY TO WS-IT-QUANTITY.                                   
001130     ADD 1 TO WS-IT-LINE-COUNT.                                           
001140     GO TO 2010-READ-DETAIL.                                              
001150 2000-EXIT.                                                               
001160     CLOSE SALES-DETAIL-IN.                                               
001170     COMPUTE WS-IT-COST = WS-IT-AMOUNT - WS-IT-PROFIT.                    
001180*                                                                         
001190 3000-LINE-UNIT-PRICE.                                                    
001200     IF WS-LN-QTY-FOR-PRICE = 0                                           
001210         MOVE 0 TO WS-LN-UNIT-PRICE                                       
001220     ELSE                                                                 
001230         COMPUTE WS-LN-UNIT-PRICE ROUNDED =                               
001240             WS-LN-AMT-FOR-PRICE / WS-LN-QTY-FOR-PRICE                    
001250     END-IF.                                                              
001260 3000-EXIT.                                                               
001270     EXIT.                                                                
001280*                                                                         
001290 4000-WRITE-INVOICE-DETAIL.                                               
001300     MOVE SPACES TO IV-PRINT-LINE.                                        
001310     STRING 'CTC0120 INVOICE DETAIL ' RC-INVOICE-NO-SEL                   
001320         DELIMITED BY SIZE INTO IV-PRINT-LINE.                            
001330     WRITE IV-PRINT-LINE.                                                 
001340     MOVE SPACES TO IV-PRINT-LINE.                                        
001350     STRING 'CUSTOMER ' WS-IT-CUSTOMER-CODE ' '                           
001360         WS-IT-CUSTOMER-NAME                                              
001370         DELIMITED BY SIZE INTO IV-PRINT-LINE.                            
001380     WRITE IV-PRINT-LINE.                                                 
001390     MOVE SPACES TO IV-PRINT-LINE.                                        
001400     STRING 'DATE ' WS-IT-DELIVERY-DATE                                   
001410         DELIMITED BY SIZE INTO IV-PRINT-LINE.                            
001420     WRITE IV-PRINT-LINE.                                                 
001430     OPEN INPUT SALES-DETAIL-IN.                                          
001440 4010-READ-DETAIL.                                                        
001450     READ SALES-DETAIL-IN                                                 
001460         AT END GO TO 4020-CLOSE-AND-TRAILER.                             
001470     IF SD-INVOICE-NO NOT = RC-INVOICE-NO-SEL                             
001480         GO TO 4010-READ-DETAIL                                           
001490     END-IF.                                                              
001500     MOVE SD-QUANTITY TO WS-LN-QTY-FOR-PRICE.                             
001510     MOVE SD-AMOUNT TO WS-LN-AMT-FOR-PRICE.                               
001520     PERFORM 3000-LINE-UNIT-PRICE THRU 3000-EXIT.                         
001530     MOVE WS-LN-UNIT-PRICE TO WS-RL-PRICE-DISPLAY.                        
001540     MOVE SPACES TO IV-PRINT-LINE.                                        
001550     STRING SD-PRODUCT-NAME                                               
001560         ' QTY ' SD-QUANTITY                                              
001570         ' AMT ' SD-AMOUNT                                                
001580         ' PRICE ' WS-RL-PRICE-DISPLAY                                    
001590         DELIMITED BY SIZE INTO IV-PRINT-LINE.                            
001600     WRITE IV-PRINT-LINE.                                                 
001610     GO TO 4010-READ-DETAIL.                                              
001620 4020-CLOSE-AND-TRAILER.                                                  
001630     CLOSE SALES-DETAIL-IN.                                               
001640     MOVE WS-IT-PROFIT TO WS-RL-AMT-DISPLAY.                              
001650     MOVE SPACES TO IV-PRINT-LINE.                                        
001660     STRING 'PROFIT ' WS-RL-AMT-DISPLAY                                   
001670         DELIMITED BY SIZE INTO IV-PRINT-LINE.                            
001680     WRITE IV-PRINT-LINE.                                                 
001690     MOVE WS-IT-AMOUNT TO WS-RL-AMT-DISPLAY.                              
001700     MOVE SPACES TO IV-PRINT-LINE.                                        
001710     STRING 'TOTAL AMOUNT ' WS-RL-AMT-DISPLAY                             
001720         ' QTY ' WS-IT-QUANTITY                                           
001730         DELIMITED BY SIZE INTO IV-PRINT-LINE.                            
001740     WRITE IV-PRINT-LINE.                                                 
001750     MOVE WS-IT-COST TO WS-RL-AMT-DISPLAY.                                
001760     MOVE SPACES TO IV-PRINT-LINE.                                        
001770     STRING 'TOTAL COST ' WS-RL-AMT-DISPLAY                               
001780         DELIMITED BY SIZE INTO IV-PRINT-LINE.                            
001790     WRITE IV-PRINT-LINE.                                                 
001800     MOVE SPACES TO IV-PRINT-LINE.                                        
001810     STRING 'CUSTOMER CREDIT SCORE ' WS-IT-CREDIT-SCORE                   
001820         DELIMITED BY SIZE INTO IV-PRINT-LINE.                            
001830     WRITE IV-PRINT-LINE.                                                 
001840 4000-EXIT.                                                               
001850     EXIT.                                                                
