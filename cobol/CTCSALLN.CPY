000100*==========================================================*              
000110*  CTCSALLN  --  SALES TRANSACTION LINE (INPUT EXTRACT)     *             
000120*  ONE ROW PER INVOICE/PRODUCT LINE.  KEY IS SL-INVOICE-NO  *             
000130*  PLUS SL-PRODUCT-NAME.  YEARLY EXTRACTS ARE CONCATENATED  *             
000140*  IN THE ORDER GIVEN ON THE CTC0010 RUN-CONTROL CARD.      *             
000150*------------------------------------------------------------             
000160* CHANGE LOG                                                              
000170*  1989-02-14 A.SHEIKH   ORIGINAL LAYOUT.                                 
000180*  1991-05-19 A.SHEIKH   WIDENED SL-CUSTOMER-NAME TO X(30),               
000190*                        REQ CTC-098 (LONG DEALER NAMES).                 
000200*  1998-12-02 S.NAQVI    Y2K - SL-DELIVERY-DATE WIDENED TO                
000210*                        A FULL 9(8) CCYYMMDD FORM, WAS                   
000220*                        6-DIGIT DDMMYY.  REQ CTC-Y2K-01.                 
000230*==========================================================*              
000240 01  SL-SALES-LINE-REC.                                                   
000250     05  SL-INVOICE-NO             PIC 9(9).                              
000260     05  SL-DELIVERY-DATE          PIC 9(8).                              
000270     05  SL-DELIVERY-DATE-R REDEFINES                                     
000280         SL-DELIVERY-DATE.                                                
000290         10  SL-DELIV-CCYY         PIC 9(4).                              
000300         10  SL-DELIV-MM           PIC 9(2).                              
000310         10  SL-DELIV-DD           PIC 9(2).                              
000320     05  SL-CUSTOMER-CODE          PIC X(08).                             
000330     05  SL-CUSTOMER-NAME          PIC X(30).                             
000340     05  SL-ROUTE                  PIC X(20).                             
000350     05  SL-BOOKER-NAME            PIC X(25).                             
000360     05  SL-COMPANY                PIC X(20).                             
000370     05  SL-PRODUCT-NAME           PIC X(30).                             
000380     05  SL-QUANTITY               PIC S9(7).                             
000390     05  SL-AMOUNT                 PIC S9(9).                             
000400     05  FILLER                    PIC X(15).                             
