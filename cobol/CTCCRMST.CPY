000100*==========================================================*              
000110*  CTCCRMST  --  CREDIT BALANCE MASTER RECORD (INPUT)       *             
000120*  ONE ROW PER CUSTOMER.  KEY IS CR-CUSTOMER-CODE.  THIS    *             
000130*  EXTRACT IS THE CREDIT MASTER - CTC0010 KEEPS EVERY       *             
000140*  CUSTOMER ON IT EVEN WHEN THE CUSTOMER HAS NO SALES.      *             
000150*------------------------------------------------------------             
000160* CHANGE LOG                                                              
000170*  1989-02-14 A.SHEIKH   ORIGINAL LAYOUT.                                 
000180*  1993-03-30 M.QURESHI  ADDED CR-LAST-INVOICE-DATE, REQ                  
000190*                        CTC-178 (DAYS-SINCE FALLBACK CHAIN               
000200*                        NEEDED A LEDGER DATE WHEN A CUSTOMER             
000210*                        HAS NO SALES LINES THIS YEAR).                   
000220*  1998-12-02 S.NAQVI    Y2K - CR-LAST-INVOICE-DATE WIDENED               
000230*                        TO 9(8) CCYYMMDD.  REQ CTC-Y2K-01.               
000240*==========================================================*              
000250 01  CR-CREDIT-MASTER-REC.                                                
000260     05  CR-CUSTOMER-CODE          PIC X(08).                             
000270     05  CR-CUSTOMER-NAME          PIC X(30).                             
000280     05  CR-ROUTE                  PIC X(20).                             
000290     05  CR-BALANCE                PIC S9(9).                             
000300     05  CR-LAST-INVOICE-DATE      PIC 9(8).                              
000310     05  CR-LAST-INVOICE-DATE-R REDEFINES                                 
000320         CR-LAST-INVOICE-DATE.                                            
000330         10  CR-LAST-INV-CCYY      PIC 9(4).                              
000340         10  CR-LAST-INV-MM        PIC 9(2).                              
000350         10  CR-LAST-INV-DD        PIC 9(2).                              
000360     05  FILLER                    PIC X(11).                             
