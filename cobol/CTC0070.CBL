000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    CTC0070.                                                  
000120 AUTHOR.        A. SHEIKH.                                                
000130 INSTALLATION.  CRESCENT TRADING COMPANY (PVT) LTD.                       
000140 DATE-WRITTEN.  1990-01-09.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      COMPANY CONFIDENTIAL - NIGHTLY BATCH SUITE.               
000170*==========================================================*              
000180*  CTC0070  --  MONTHLY PROFIT SUMMARY.  GROUPS THE MERGED  *             
000190*  SALES-DETAIL EXTRACT BY CALENDAR MONTH OF DELIVERY DATE  *             
000200*  AND ACCUMULATES PROFIT AND AMOUNT, WITH A GRAND-TOTAL    *             
000210*  TRAILER.  CALLED FROM CTCMENU WHEN RC-SW-PROFIT IS 'Y'.  *             
000220*  NOTE - SD-PROFIT IS A WHOLE-INVOICE FIGURE REPEATED ON   *             
000230*  EVERY LINE OF THE INVOICE (SEE CTCSALDT), SO THE MONTH   *             
000240*  PROFIT TOTAL BELOW IS LINE-COUNT TIMES INVOICE PROFIT.   *             
000250*  THIS HAS ALWAYS BEEN THE CASE FOR THIS REPORT AND THE    *             
000260*  SALES MANAGER RECONCILES AGAINST IT THAT WAY - DO NOT    *             
000270*  "FIX" IT WITHOUT A SIGNED REQUEST.                       *             
000280*------------------------------------------------------------             
000290* CHANGE LOG                                                              
000300*  1990-01-09 A.SHEIKH   ORIGINAL - REPLACED THE OLD VENTA                
000310*                        FILE-INITIALISATION STUB.  FIRST                 
000320*                        REAL PROFIT-BY-MONTH REPORT, REQ                 
000330*                        CTC-101.                                         
000340*  1993-03-30 M.QURESHI  ADDED THE GRAND-TOTAL TRAILER LINE,              
000350*                        REQ CTC-178.                                     
000360*  1998-12-02 S.NAQVI    Y2K - MONTH KEY WIDENED FROM YYMM                
000370*                        TO CCYYMM, REQ CTC-Y2K-02.                       
000380*  2001-05-22 F.HUSSAIN  MONTH TABLE RAISED FROM 60 TO 120                
000390*                        ENTRIES SO A FULL TEN-YEAR EXTRACT               
000400*                        CAN BE SUMMARISED IN ONE RUN, REQ                
000410*                        CTC-312.                                         
000420*==========================================================*              
000430 ENVIRONMENT DIVISION.                                                    
000440 CONFIGURATION SECTION.                                                   
000450 SPECIAL-NAMES.                                                           
000460     C01 IS TOP-OF-FORM                                                   
000470     CLASS CTC-NUMERIC-CLASS IS '0' THRU '9'                              
000480     UPSI-7 ON STATUS IS CTC-PROFIT-VERBOSE                               
000490            OFF STATUS IS CTC-PROFIT-QUIET.                               
000500 INPUT-OUTPUT SECTION.                                                    
000510 FILE-CONTROL.                                                            
000520     SELECT SALES-DETAIL-IN  ASSIGN TO SALDETIN                           
000530         ORGANIZATION IS LINE SEQUENTIAL.                                 
000540     SELECT PROFIT-RPT       ASSIGN TO PROFRPT                            
000550         ORGANIZATION IS LINE SEQUENTIAL.                                 
000560 DATA DIVISION.                                                           
000570 FILE SECTION.                                                            
000580 FD  SALES-DETAIL-IN                                                      
000590     LABEL RECORDS ARE STANDARD.                                          
000600     COPY CTCSALDT.                                                       
000610 FD  PROFIT-RPT                                                           
000620     LABEL RECORDS ARE STANDARD.                                          
000630 01  PR-PRINT-LINE                 PIC X(132).                            
000640 WORKING-STORAGE SECTION.                                                 
000650 COPY CTCWKARE.                                                           
000660 01  WS-MONTH-TABLE.                                                      
000670     05  WS-MO-COUNT               PIC 9(4) COMP.                         
000680     05  WS-MO-ENTRY OCCURS 120 TIMES                                     
000690         INDEXED BY WS-MO-IDX.                                            
000700         10  WS-MO-CCYYMM          PIC 9(06).                             
000710         10  WS-MO-CCYYMM-R REDEFINES                                     
000720             WS-MO-CCYYMM.                                                
000730             15  WS-MO-CCYY        PIC 9(04).                             
000740             15  WS-MO-MM          PIC 9(02).                             
000750         10  WS-MO-PROFIT          PIC S9(11).                            
000760         10  WS-MO-AMOUNT          PIC S9(11).                            
000770     05  WS-MO-SCRATCH-REC.                                               
000780         10  WS-MOS-CCYYMM         PIC 9(06).                             
000790         10  WS-MOS-PROFIT         PIC S9(11).                            
000800         10  WS-MOS-AMOUNT         PIC S9(11).                            
000810     05  FILLER                    PIC X(08).                             
000820 01  WS-GRAND-TOTALS.                                                     
000830     05  WS-GT-LINE-COUNT          PIC 9(7) COMP.                         
000840     05  WS-GT-PROFIT              PIC S9(11).                            
000850     05  WS-GT-AMOUNT              PIC S9(11).                            
000860     05  FILLER                    PIC X(08).                             
000870 01  WS-REPORT-LINE-WORK.                                                 
000880     05  WS-RL-AMT-DISPLAY         PIC -ZZZ,ZZZ,ZZ9.                      
000890     05  FILLER                    PIC X(08).                             
000900 LINKAGE SECTION.                                                         
000910 COPY CTCRUNCD.                                                           
000920 PROCEDURE DIVISION USING RC-RUN-CONTROL-REC.                             
000930 0100-MAINLINE.                                                           
000940     OPEN OUTPUT PROFIT-RPT.                                              
000950     PERFORM 2000-GROUP-BY-MONTH THRU 2000-EXIT.                          
000960     PERFORM 2700-SORT-MONTH-TABLE THRU 2700-EXIT.                        
000970     PERFORM 3000-GRAND-TOTALS THRU 3000-EXIT.                            
000980     PERFORM 4000-WRITE-PROFIT-REPORT THRU 4000-EXIT.                     
000990     CLOSE PROFIT-RPT.                                                    
001000     STOP RUN.                                                            
001010*                                                                         
001020 2000-GROUP-BY-MONTH.                                                     
001030     OPEN INPUT SALES-DETAIL-IN.                                          
001040 2010-READ-DETAIL.                                                        
001050     READ SALES-DETAIL-IN                                                 
001060         AT END GO TO 2000-EXIT.                                          
001070     IF SD-DELIVERY-DATE = ZERO                                           
001080         GO TO 2010-READ-DETAIL                                           
001090     END-IF.                                                              
001100     PERFORM 2100-FIND-OR-ADD-MONTH THRU 2100-EXIT.                       
001110     ADD SD-PROFIT TO WS-MO-PROFIT(WS-MO-IDX).                            
001120     ADD SD-AMOUNT TO WS-MO-AMOUNT(WS-MO-IDX).                            
001130     ADD 1 TO WS-GT-LINE-COUNT.                                           
001140     GO TO 2010-READ-DETAIL.                                              
001150 2000-EXIT.                                                               
001160     CLOSE SALES-DETAIL-IN.                                               
001170*                                                                         
001180 2100-FIND-OR-ADD-MONTH.                                                  
001190     SET WS-MO-IDX TO 1.                                                  
001200     SEARCH WS-MO-ENTRY                                                   
001210         AT END                                                           
001220             ADD 1 TO WS-MO-COUNT                                         
001230             SET WS-MO-IDX TO WS-MO-COUNT                                 
001240             COMPUTE WS-MO-CCYYMM(WS-MO-IDX) =                            
001250                 SD-DELIV-CCYY * 100 + SD-DELIV-MM                        
001260         WHEN WS-MO-CCYYMM(WS-MO-IDX) =                                   
001270             SD-DELIV-CCYY * 100 + SD-DELIV-MM                            
001280             CONTINUE                                                     
001290     END-SEARCH.                                                          
001300 2100-EXIT.                                                               
001310     EXIT.                                                                
001320*                                                                         
001330 2700-SORT-MONTH-TABLE.                                                   
001340*    STABLE INSERTION SORT, ASCENDING ON CALENDAR MONTH -                 
001350*    THE REPORT READS TOP TO BOTTOM OLDEST TO NEWEST.                     
001360     IF WS-MO-COUNT < 2                                                   
001370         GO TO 2700-EXIT                                                  
001380     END-IF.                                                              
001390     PERFORM 2701-SORT-MONTH-TABL-STEP                                    
001400         THRU 2701-EXIT                                                   
001410         VARYING WA-SUB-1 FROM 2 BY 1                                     
001420         UNTIL WA-SUB-1 > WS-MO-COUNT.                                    
001430 2700-EXIT.                                                               
001440     EXIT.                                                                
001450*                                                                         
001460 2710-SHIFT-MONTH-DOWN.                                                   
001470     IF WA-SUB-2 > 1                                                      
001480         AND WS-MO-CCYYMM(WA-SUB-2 - 1) >                                 
001490             WS-MO-CCYYMM(WA-SUB-2)                                       
001500         MOVE WS-MO-ENTRY(WA-SUB-2) TO WS-MO-SCRATCH-REC                  
001510         MOVE WS-MO-ENTRY(WA-SUB-2 - 1)                                   
001520             TO WS-MO-ENTRY(WA-SUB-2)                                     
001530         MOVE WS-MO-SCRATCH-REC TO WS-MO-ENTRY(WA-SUB-2 - 1)              
001540         SUBTRACT 1 FROM WA-SUB-2                                         
001550         GO TO 2710-SHIFT-MONTH-DOWN                                      
001560     END-IF.                                                              
001570 2710-EXIT.                                                               
001580     EXIT.                                                                
001590*                                                                         
001600 3000-GRAND-TOTALS.                                                       
001610     MOVE 0 TO WS-GT-PROFIT.                                              
001620     MOVE 0 TO WS-GT-AMOUNT.                                              
001630     SET WS-MO-IDX TO 1.                                                  
001640     PERFORM 3001-GRAND-TOTALS-LOOP                                       
001650         THRU 3001-EXIT                                                   
001660         WS-MO-COUNT TIMES.                                               
001670 3000-EXIT.                                                               
001680     EXIT.                                                                
001690*                                                                         
001700 4000-WRITE-PROFIT-REPORT.                                                
001710     MOVE SPACES TO PR-PRINT-LINE.                                        
001720     STRING 'CTC0070 MONTHLY PROFIT SUMMARY'                              
001730         DELIMITED BY SIZE INTO PR-PRINT-LINE.                            
001740     WRITE PR-PRINT-LINE.                                                 
001750     SET WS-MO-IDX TO 1.                                                  
001760     PERFORM 4001-WRITE-PROFIT-RE-LOOP                                    
001770         THRU 4001-EXIT                                                   
001780         WS-MO-COUNT TIMES.                                               
001790     MOVE WS-GT-PROFIT TO WS-RL-AMT-DISPLAY.                              
001800     MOVE SPACES TO PR-PRINT-LINE.                                        
001810     STRING 'GRAND-TOTAL PROFIT ' WS-RL-AMT-DISPLAY                       
001820         DELIMITED BY SIZE INTO PR-PRINT-LINE.                            
001830     WRITE PR-PRINT-LINE.                                                 
001840     MOVE WS-GT-AMOUNT TO WS-RL-AMT-DISPLAY.                              
001850     MOVE SPACES TO PR-PRINT-LINE.                                        
001860     STRING 'GRAND-TOTAL AMOUNT ' WS-RL-AMT-DISPLAY                       
001870         DELIMITED BY SIZE INTO PR-PRINT-LINE.                            
001880     WRITE PR-PRINT-LINE.                                                 
001890     MOVE SPACES TO PR-PRINT-LINE.                                        
001900     STRING 'LINES SUMMARISED ' WS-GT-LINE-COUNT                          
001910         DELIMITED BY SIZE INTO PR-PRINT-LINE.                            
001920     WRITE PR-PRINT-LINE.                                                 
001930 4000-EXIT.                                                               
001940     EXIT.                                                                
001950*                                                                         
001960 4100-WRITE-MONTH-LINE.                                                   
001970     MOVE WS-MO-PROFIT(WS-MO-IDX) TO WS-RL-AMT-DISPLAY.                   
001980     MOVE SPACES TO PR-PRINT-LINE.                                        
001990     STRING 'MONTH ' WS-MO-CCYYMM(WS-MO-IDX)                              
002000         ' PROFIT ' WS-RL-AMT-DISPLAY                                     
002010         DELIMITED BY SIZE INTO PR-PRINT-LINE.                            
002020     WRITE PR-PRINT-LINE.                                                 
002030     MOVE WS-MO-AMOUNT(WS-MO-IDX) TO WS-RL-AMT-DISPLAY.                   
002040     MOVE SPACES TO PR-PRINT-LINE.                                        
002050     STRING '        AMOUNT ' WS-RL-AMT-DISPLAY                           
002060         DELIMITED BY SIZE INTO PR-PRINT-LINE.                            
002070     WRITE PR-PRINT-LINE.                                                 
002080 4100-EXIT.                                                               
002090     EXIT.                                                                
002100*                                                                         
002110 2701-SORT-MONTH-TABL-STEP.                                               
002120     MOVE WA-SUB-1 TO WA-SUB-2                                            
002130     PERFORM 2710-SHIFT-MONTH-DOWN THRU 2710-EXIT.                        
002140 2701-EXIT.                                                               
002150     EXIT.                                                                
002160*                                                                         
002170 3001-GRAND-TOTALS-LOOP.                                                  
002180     ADD WS-MO-PROFIT(WS-MO-IDX) TO WS-GT-PROFIT                          
002190     ADD WS-MO-AMOUNT(WS-MO-IDX) TO WS-GT-AMOUNT                          
002200     SET WS-MO-IDX UP BY 1.                                               
002210 3001-EXIT.                                                               
002220     EXIT.                                                                
002230*                                                                         
002240 4001-WRITE-PROFIT-RE-LOOP.                                               
002250     PERFORM 4100-WRITE-MONTH-LINE THRU 4100-EXIT                         
002260     SET WS-MO-IDX UP BY 1.                                               
002270 4001-EXIT.                                                               
002280     EXIT.                                                                
