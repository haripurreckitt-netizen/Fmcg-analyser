000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    CTC0110.                                                  
000120 AUTHOR.        A. SHEIKH.                                                
000130 INSTALLATION.  CRESCENT TRADING COMPANY (PVT) LTD.                       
000140 DATE-WRITTEN.  1992-11-02.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      COMPANY CONFIDENTIAL - NIGHTLY BATCH SUITE.               
000170*==========================================================*              
000180*  CTC0110  --  CUSTOMER STATEMENT.  ONE CUSTOMER PER RUN   *             
000190*  (RC-CUSTOMER-CODE-SEL) - GROUPS THE MERGED SALES-DETAIL  *             
000200*  EXTRACT BY INVOICE AND PRINTS AN INVOICE SUMMARY LINE    *             
000210*  PER INVOICE PLUS THE FULL LINE DETAIL UNDERNEATH.        *             
000220*  BALANCE IS TAKEN ONCE FROM THE MOST RECENT LINE, NEVER   *             
000230*  SUMMED - SEE THE 1993-03-30 NOTE ON SD-BALANCE IN        *             
000240*  CTCSALDT.  CALLED FROM CTCMENU WHEN RC-SW-STATEMENT IS   *             
000250*  'Y'.                                                     *             
000260*------------------------------------------------------------             
000270* CHANGE LOG                                                              
000280*  1992-11-02 A.SHEIKH   ORIGINAL - BRANCH MANAGERS WANTED                
000290*                        A PRINTED STATEMENT THEY COULD                   
000300*                        HAND A CUSTOMER AT THE COUNTER,                  
000310*                        REQ CTC-166.                                     
000320*  1993-04-05 M.QURESHI  BALANCE NOW TAKEN FROM THE LATEST                
000330*                        LINE INSTEAD OF THE FIRST, TO                    
000340*                        MATCH THE NEW SD-BALANCE FIELD,                  
000350*                        REQ CTC-179.                                     
000360*  1998-12-02 S.NAQVI    Y2K - INVOICE DATE FIELDS WIDENED                
000370*                        TO FULL CCYYMMDD FORM, REQ                       
000380*                        CTC-Y2K-05.                                      
000390*  2001-05-22 F.HUSSAIN  PROFIT NOW SUMMED OVER DISTINCT                  
000400*                        INVOICES ONLY, NOT OVER LINES -                  
000410*                        SD-PROFIT REPEATS PER LINE, REQ                  
000420*                        CTC-312.                                         
000430*==========================================================*              
000440 ENVIRONMENT DIVISION.                                                    
000450 CONFIGURATION SECTION.                                                   
000460 SPECIAL-NAMES.                                                           
000470     C01 IS TOP-OF-FORM                                                   
000480     CLASS CTC-NUMERIC-CLASS IS '0' THRU '9'                              
000490     UPSI-11 ON STATUS IS CTC-STMT-VERBOSE                                
000500             OFF STATUS IS CTC-STMT-QUIET.                                
000510 INPUT-OUTPUT SECTION.                                                    
000520 FILE-CONTROL.                                                            
000530     SELECT SALES-DETAIL-IN  ASSIGN TO SALDETIN                           
000540         ORGANIZATION IS LINE SEQUENTIAL.                                 
000550     SELECT STATEMENT-RPT    ASSIGN TO STMTRPT                            
000560         ORGANIZATION IS LINE SEQUENTIAL.                                 
000570 DATA DIVISION.                                                           
000580 FILE SECTION.                                                            
000590 FD  SALES-DETAIL-IN                                                      
000600     LABEL RECORDS ARE STANDARD.                                          
000610     COPY CTCSALDT.                                                       
000620 FD  STATEMENT-RPT                                                        
000630     LABEL RECORDS ARE STANDARD.                                          
000640 01  ST-PRINT-LINE                 PIC X(132).                            
000650 WORKING-STORAGE SECTION.                                                 
000660 COPY CTCWKARE.                                                           
000670 01  WS-CUST-TOTAL-BLOCK.                                                 
000680     05  WS-CT-AMOUNT              PIC S9(11).                            
000690     05  WS-CT-QUANTITY            PIC S9(9).                             
000700     05  WS-CT-BALANCE             PIC S9(9).                             
000710     05  WS-CT-BALANCE-DATE        PIC 9(8).                              
000720     05  WS-CT-PROFIT              PIC S9(11).                            
000730     05  FILLER                    PIC X(08).                             
000740 01  WS-CUST-INVOICE-TABLE.                                               
000750     05  WS-CI-COUNT               PIC 9(6) COMP.                         
000760     05  WS-CI-ENTRY OCCURS 3000 TIMES                                    
000770         INDEXED BY WS-CI-IDX.                                            
000780         10  WS-CI-INVOICE         PIC 9(9).                              
000790         10  WS-CI-FIRST-DATE      PIC 9(8).                              
000800         10  WS-CI-AMOUNT          PIC S9(9).                             
000810         10  WS-CI-QUANTITY        PIC S9(7).                             
000820         10  WS-CI-PROFIT          PIC S9(9).                             
000830         10  WS-CI-BOOKER          PIC X(25).                             
000840         10  WS-CI-COMPANY         PIC X(20).                             
000850     05  WS-CI-SCRATCH-REC.                                               
000860         10  WS-CIS-INVOICE        PIC 9(9).                              
000870         10  WS-CIS-FIRST-DATE     PIC 9(8).                              
000880         10  WS-CIS-AMOUNT         PIC S9(9).                             
000890         10  WS-CIS-QUANTITY       PIC S9(7).                             
000900         10  WS-CIS-PROFIT         PIC S9(9).                             
000910         10  WS-CIS-BOOKER         PIC X(25).                             
000920         10  WS-CIS-COMPANY        PIC X(20).                             
000930     05  FILLER                    PIC X(08).                             
000940 01  WS-LINE-TABLE.                                                       
000950     05  WS-LN-COUNT               PIC 9(6) COMP.                         
000960     05  WS-LN-ENTRY OCCURS 3000 TIMES                                    
000970         INDEXED BY WS-LN-IDX.                                            
000980         10  WS-LN-INVOICE         PIC 9(9).                              
000990         10  WS-LN-DATE            PIC 9(8).                              
001000         10  WS-LN-PRODUCT-NAME    PIC X(30).                             
001010         10  WS-LN-QTY             PIC S9(7).                             
001020         10  WS-LN-AMOUNT          PIC S9(9).                             
001030     05  FILLER                    PIC X(08).                             
001040 01  WS-REPORT-LINE-WORK.                                                 
001050     05  WS-RL-AMT-DISPLAY         PIC -ZZZ,ZZZ,ZZ9.                      
001060     05  FILLER                    PIC X(08).                             
001070 LINKAGE SECTION.                                                         
001080 COPY CTCRUNCD.                                                           
001090 PROCEDURE DIVISION USING RC-RUN-CONTROL-REC.                             
001100 0100-MAINLINE.                                                           
001110     OPEN OUTPUT STATEMENT-RPT.                                           
001120     PERFORM 2000-CUSTOMER-TOTALS THRU 2000-EXIT.                         
001130     PERFORM 2700-SORT-INVOICE-TABLE THRU 2700-EXIT.                      
001140     PERFORM 4000-WRITE-STATEMENT THRU 4000-EXIT.                         
001150     CLOSE STATEMENT-RPT.                                                 
001160     STOP RUN.                                                            
001170*                                                                         
001180 2000-CUSTOMER-TOTALS.                                                    
001190     OPEN INPUT SALES-DETAIL-IN.                                          
001200 2010-READ-DETAIL.                                                        
001210     READ SALES-DETAIL-IN                                                 
001220         AT END GO TO 2000-EXIT.                                          
001230     IF SD-CUSTOMER-CODE NOT = RC-CUSTOMER-CODE-SEL                       
001240         GO TO 2010-READ-DETAIL                                           
001250     END-IF.                                                              
001260     ADD SD-AMOUNT TO WS-CT-AMOUNT.                                       
001270     ADD SD-QUANTITY TO WS-CT-QUANTITY.                                   
001280     IF SD-DELIVERY-DATE >= WS-CT-BALANCE-DATE                            
001290         MOVE SD-DELIVERY-DATE TO WS-CT-BALANCE-DATE                      
001300         MOVE SD-BALANCE TO WS-CT-BALANCE                                 
001310     END-IF.                                                              
001320     ADD 1 TO WS-LN-COUNT.                                                
001330     SET WS-LN-IDX TO WS-LN-COUNT.                                        
001340     MOVE SD-INVOICE-NO TO WS-LN-INVOICE(WS-LN-IDX).                      
001350     MOVE SD-DELIVERY-DATE TO WS-LN-DATE(WS-LN-IDX).                      
001360     MOVE SD-PRODUCT-NAME TO WS-LN-PRODUCT-NAME(WS-LN-IDX).               
001370     MOVE SD-QUANTITY TO WS-LN-QTY(WS-LN-IDX).                            
001380     MOVE SD-AMOUNT TO WS-LN-AMOUNT(WS-LN-IDX).                           
001390     PERFORM 3000-INVOICE-SUMMARY-TABLE THRU 3000-EXIT.                   
001400     GO TO 2010-READ-DETAIL.                                              
001410 2000-EXIT.                                                               
001420     CLOSE SALES-DETAIL-IN.                                               
001430*                                                                         
001440 3000-INVOICE-SUMMARY-TABLE.                                              
001450     SET WS-CI-IDX TO 1.                                                  
001460     SEARCH WS-CI-ENTRY                                                   
001470         AT END                                                           
001480             ADD 1 TO WS-CI-COUNT                                         
001490             SET WS-CI-IDX TO WS-CI-COUNT                                 
001500             MOVE SD-INVOICE-NO TO WS-CI-INVOICE(WS-CI-IDX)               
001510             MOVE SD-DELIVERY-DATE TO                                     
001520                 WS-CI-FIRST-DATE(WS-CI-IDX)                              
001530             MOVE SD-PROFIT TO WS-CI-PROFIT(WS-CI-IDX)                    
001540             MOVE SD-BOOKER-NAME TO WS-CI-BOOKER(WS-CI-IDX)               
001550             MOVE SD-COMPANY TO WS-CI-COMPANY(WS-CI-IDX)                  
001560             ADD SD-PROFIT TO WS-CT-PROFIT                                
001570         WHEN WS-CI-INVOICE(WS-CI-IDX) = SD-INVOICE-NO                    
001580             CONTINUE                                                     
001590     END-SEARCH.                                                          
001600     ADD SD-AMOUNT TO WS-CI-AMOUNT(WS-CI-IDX).                            
001610     ADD SD-QUANTITY TO WS-CI-QUANTITY(WS-CI-IDX).                        
001620 3000-EXIT.                                                               
001630     EXIT.                                                                
001640*                                                                         
001650 2700-SORT-INVOICE-TABLE.                                                 
001660*    STABLE INSERTION SORT DESCENDING ON INVOICE DATE - THE               
001670*    STATEMENT READS NEWEST INVOICE FIRST.                                
001680     IF WS-CI-COUNT < 2                                                   
001690         GO TO 2700-EXIT                                                  
001700     END-IF.                                                              
001710     PERFORM 2701-SORT-INVOICE-TA-STEP                                    
001720         THRU 2701-EXIT                                                   
001730         VARYING WA-SUB-1 FROM 2 BY 1                                     
001740         UNTIL WA-SUB-1 > WS-CI-COUNT.                                    
001750 2700-EXIT.                                                               
001760     EXIT.                                                                
001770*                                                                         
001780 2710-SHIFT-INVOICE-DOWN.                                                 
001790     IF WA-SUB-2 > 1                                                      
001800         AND WS-CI-FIRST-DATE(WA-SUB-2 - 1) <                             
001810             WS-CI-FIRST-DATE(WA-SUB-2)                                   
001820         MOVE WS-CI-ENTRY(WA-SUB-2) TO WS-CI-SCRATCH-REC                  
001830         MOVE WS-CI-ENTRY(WA-SUB-2 - 1)                                   
001840             TO WS-CI-ENTRY(WA-SUB-2)                                     
001850         MOVE WS-CI-SCRATCH-REC TO WS-CI-ENTRY(WA-SUB-2 - 1)              
001860         SUBTRACT 1 FROM WA-SUB-2                                         
001870         GO TO 2710-SHIFT-INVOICE-DOWN                                    
001880     END-IF.                                                              
001890 2710-EXIT.                                                               
001900     EXIT.                                                                
001910*                                                                         
001920 4000-WRITE-STATEMENT.                                                    
001930     MOVE SPACES TO ST-PRINT-LINE.                                        
001940     STRING 'CTC0110 CUSTOMER STATEMENT '                                 
001950         RC-CUSTOMER-CODE-SEL                                             
001960         DELIMITED BY SIZE INTO ST-PRINT-LINE.                            
001970     WRITE ST-PRINT-LINE.                                                 
001980     MOVE WS-CT-AMOUNT TO WS-RL-AMT-DISPLAY.                              
001990     MOVE SPACES TO ST-PRINT-LINE.                                        
002000     STRING 'TOTAL AMOUNT ' WS-RL-AMT-DISPLAY                             
002010         DELIMITED BY SIZE INTO ST-PRINT-LINE.                            
002020     WRITE ST-PRINT-LINE.                                                 
002030     MOVE SPACES TO ST-PRINT-LINE.                                        
002040     STRING 'TOTAL QUANTITY ' WS-CT-QUANTITY                              
002050         ' INVOICES ' WS-CI-COUNT                                         
002060         DELIMITED BY SIZE INTO ST-PRINT-LINE.                            
002070     WRITE ST-PRINT-LINE.                                                 
002080     MOVE WS-CT-BALANCE TO WS-RL-AMT-DISPLAY.                             
002090     MOVE SPACES TO ST-PRINT-LINE.                                        
002100     STRING 'BALANCE ' WS-RL-AMT-DISPLAY                                  
002110         DELIMITED BY SIZE INTO ST-PRINT-LINE.                            
002120     WRITE ST-PRINT-LINE.                                                 
002130     MOVE WS-CT-PROFIT TO WS-RL-AMT-DISPLAY.                              
002140     MOVE SPACES TO ST-PRINT-LINE.                                        
002150     STRING 'PROFIT ' WS-RL-AMT-DISPLAY                                   
002160         DELIMITED BY SIZE INTO ST-PRINT-LINE.                            
002170     WRITE ST-PRINT-LINE.                                                 
002180     SET WS-CI-IDX TO 1.                                                  
002190     PERFORM 4001-WRITE-STATEMENT-LOOP                                    
002200         THRU 4001-EXIT                                                   
002210         WS-CI-COUNT TIMES.                                               
002220 4000-EXIT.                                                               
002230     EXIT.                                                                
002240*                                                                         
002250 4100-WRITE-INVOICE-LINE.                                                 
002260     MOVE WS-CI-AMOUNT(WS-CI-IDX) TO WS-RL-AMT-DISPLAY.                   
002270     MOVE SPACES TO ST-PRINT-LINE.                                        
002280     STRING 'INVOICE ' WS-CI-INVOICE(WS-CI-IDX)                           
002290         ' DATE ' WS-CI-FIRST-DATE(WS-CI-IDX)                             
002300         ' AMT ' WS-RL-AMT-DISPLAY                                        
002310         DELIMITED BY SIZE INTO ST-PRINT-LINE.                            
002320     WRITE ST-PRINT-LINE.                                                 
002330     MOVE SPACES TO ST-PRINT-LINE.                                        
002340     STRING '   QTY ' WS-CI-QUANTITY(WS-CI-IDX)                           
002350         ' BOOKER ' WS-CI-BOOKER(WS-CI-IDX)                               
002360         ' CO ' WS-CI-COMPANY(WS-CI-IDX)                                  
002370         DELIMITED BY SIZE INTO ST-PRINT-LINE.                            
002380     WRITE ST-PRINT-LINE.                                                 
002390 4100-EXIT.                                                               
002400     EXIT.                                                                
002410*                                                                         
002420 4200-WRITE-INVOICE-DETAIL.                                               
002430     SET WS-LN-IDX TO 1.                                                  
002440     PERFORM 4201-WRITE-INVOICE-D-LOOP                                    
002450         THRU 4201-EXIT                                                   
002460         WS-LN-COUNT TIMES.                                               
002470 4200-EXIT.                                                               
002480     EXIT.                                                                
002490*                                                                         
002500 2701-SORT-INVOICE-TA-STEP.                                               
002510     MOVE WA-SUB-1 TO WA-SUB-2                                            
002520     PERFORM 2710-SHIFT-INVOICE-DOWN THRU 2710-EXIT.                      
002530 2701-EXIT.                                                               
002540     EXIT.                                                                
002550*                                                                         
002560 4001-WRITE-STATEMENT-LOOP.                                               
002570     PERFORM 4100-WRITE-INVOICE-LINE THRU 4100-EXIT                       
002580     PERFORM 4200-WRITE-INVOICE-DETAIL THRU 4200-EXIT                     
002590     SET WS-CI-IDX UP BY 1.                                               
002600 4001-EXIT.                                                               
002610     EXIT.                                                                
002620*                                                                         
002630 4201-WRITE-INVOICE-D-LOOP.                                               
002640     IF WS-LN-INVOICE(WS-LN-IDX) =                                        
002650         WS-CI-INVOICE(WS-CI-IDX)                                         
002660         MOVE SPACES TO ST-PRINT-LINE                                     
002670         STRING '      ' WS-LN-PRODUCT-NAME(WS-LN-IDX)                    
002680             ' QTY ' WS-LN-QTY(WS-LN-IDX)                                 
002690             ' AMT ' WS-LN-AMOUNT(WS-LN-IDX)                              
002700             DELIMITED BY SIZE INTO ST-PRINT-LINE                         
002710         WRITE ST-PRINT-LINE                                              
002720     END-IF                                                               
002730     SET WS-LN-IDX UP BY 1.                                               
002740 4201-EXIT.                                                               
002750     EXIT.                                                                
