000100*==========================================================*              
000110*  CTC0040  --  NIGHTLY CUSTOMER RFMCP SCORING                *           
000120*  CRESCENT TRADING COMPANY (PVT) LTD - DISTRIBUTION SYS    *             
000130*  READS THE MERGED SALES-DETAIL FILE, BUILDS ONE ROW PER   *             
000140*  CUSTOMER, SCORES RECENCY/FREQUENCY/MONETARY/CREDIT/       *            
000150*  PROFIT, ASSIGNS A SEGMENT, AND WRITES THE CUSTOMER        *            
000160*  SCORE REPORT ORDERED BY TOTAL SCORE DESCENDING.           *            
000170*------------------------------------------------------------             
000180 IDENTIFICATION DIVISION.                                                 
000190 PROGRAM-ID.  CTC0040.                                                    
000200 AUTHOR.  M. QURESHI.                                                     
000210 INSTALLATION.  CRESCENT TRADING COMPANY PVT LTD - MIS DEPT.              
000220 DATE-WRITTEN.  1994-06-30.                                               
000230 DATE-COMPILED.                                                           
000240 SECURITY.  COMPANY CONFIDENTIAL - MIS DEPT USE ONLY.                     
000250*------------------------------------------------------------             
000260* CHANGE LOG                                                              
000270*  1994-06-30 M.QURESHI  ORIGINAL - BALANCE AND SALES ONLY,               
000280*                        NO SCORING YET, REQ CTC-198.                     
000290*  1996-11-04 S.NAQVI    ADDED THE FULL RFMCP MODEL - R FROM              
000300*                        DAYS-SINCE BANDS, F/M QUINTILE RANK,             
000310*                        C FROM DAYS-SALES-OUTSTANDING, P FROM            
000320*                        MARGIN BANDS, REQ CTC-266.                       
000330*  1997-03-18 S.NAQVI    ADDED SEGMENT ASSIGNMENT (CHAMPIONS              
000340*                        THRU DORMANT) AND THE HIGH-RISK/                 
000350*                        CREDIT-RISK/REVIEW-PRICING OVERRIDE              
000360*                        RULES, REQ CTC-271.                              
000370*  1998-12-02 S.NAQVI    Y2K - ALL PERIOD-WINDOW DATES NOW                
000380*                        FULL 9(8) CCYYMMDD.  REQ CTC-Y2K-02.             
000390*  2001-05-22 F.HUSSAIN  ADDED THE SEVEN-WAY PERIOD SELECTOR              
000400*                        (WAS CURRENT-YEAR ONLY), REQ CTC-312.            
000410*==========================================================*              
000420 ENVIRONMENT DIVISION.                                                    
000430 CONFIGURATION SECTION.                                                   
000440 SPECIAL-NAMES.                                                           
000450     C01 IS TOP-OF-FORM                                                   
000460     CLASS CTC-NUMERIC-CLASS IS '0' THRU '9'                              
000470     UPSI-4 ON STATUS IS CTC-SCORE-VERBOSE                                
000480            OFF STATUS IS CTC-SCORE-QUIET.                                
000490 INPUT-OUTPUT SECTION.                                                    
000500 FILE-CONTROL.                                                            
000510     SELECT SALES-DETAIL-IN ASSIGN TO SALDETIN                            
000520         ORGANIZATION IS SEQUENTIAL.                                      
000530     SELECT SCORE-RPT ASSIGN TO SCORERPT                                  
000540         ORGANIZATION IS SEQUENTIAL.                                      
000550 DATA DIVISION.                                                           
000560 FILE SECTION.                                                            
000570 FD  SALES-DETAIL-IN                                                      
000580     LABEL RECORDS ARE STANDARD.                                          
000590 COPY CTCSALDT.                                                           
000600 FD  SCORE-RPT                                                            
000610     LABEL RECORDS ARE OMITTED.                                           
000620 01  SCORE-RPT-LINE                PIC X(132).                            
000630 WORKING-STORAGE SECTION.                                                 
000640 77  WS-CUST-BASE-COUNT            PIC 9(5) COMP VALUE 0.                 
000650 77  WS-INVOICE-PROFIT-COUNT       PIC 9(5) COMP VALUE 0.                 
000660 77  WS-RANK-COUNT                 PIC 9(5) COMP.                         
000670 77  WS-RANK-DISTINCT-COUNT        PIC 9(5) COMP.                         
000680 COPY CTCWKARE.                                                           
000690 01  WA-PERIOD-FROM                PIC 9(08).                             
000700 01  WA-PERIOD-TO                  PIC 9(08).                             
000710 01  WS-CUST-BASE-TABLE.                                                  
000720     05  WS-CB-ENTRY OCCURS 3000 TIMES                                    
000730         INDEXED BY WS-CB-IDX.                                            
000740         10  WS-CB-CODE            PIC X(08).                             
000750         10  WS-CB-NAME            PIC X(30).                             
000760         10  WS-CB-ROUTE           PIC X(20).                             
000770         10  WS-CB-COMPANY         PIC X(20).                             
000780         10  WS-CB-BALANCE         PIC S9(9).                             
000790         10  WS-CB-SALES           PIC S9(9).                             
000800         10  WS-CB-PROFIT          PIC S9(9).                             
000810         10  WS-CB-ORDERS          PIC 9(5) COMP.                         
000820         10  WS-CB-LAST-ORDER-DATE PIC 9(08).                             
000830         10  WS-CB-DAYS-SINCE      PIC 9(03) COMP.                        
000840         10  WS-CB-MARGIN          PIC S9(3)V9(1).                        
000850         10  WS-CB-SCORE-R         PIC 9(01).                             
000860         10  WS-CB-SCORE-F         PIC 9(01).                             
000870         10  WS-CB-SCORE-M         PIC 9(01).                             
000880         10  WS-CB-SCORE-C         PIC 9(01).                             
000890         10  WS-CB-SCORE-P         PIC 9(01).                             
000900         10  WS-CB-TOTAL-SCORE     PIC 9(03) COMP.                        
000910         10  WS-CB-RFM-SCORE       PIC 9(02) COMP.                        
000920         10  WS-CB-SEGMENT         PIC X(20).                             
000930 01  WS-INVOICE-PROFIT-TABLE.                                             
000940     05  WS-IP-ENTRY OCCURS 20000 TIMES                                   
000950         INDEXED BY WS-IP-IDX.                                            
000960         10  WS-IP-INVOICE         PIC 9(09).                             
000970         10  WS-IP-CUST-CODE       PIC X(08).                             
000980         10  WS-IP-PROFIT          PIC S9(9).                             
000990 01  WS-RANK-TABLE.                                                       
001000     05  WS-RANK-ENTRY OCCURS 3000 TIMES                                  
001010         INDEXED BY WS-RANK-IDX.                                          
001020         10  WS-RANK-VALUE         PIC S9(9).                             
001030         10  WS-RANK-CB-IDX        PIC 9(05) COMP.                        
001040 01  WS-SCORE-WORK.                                                       
001050     05  WS-WEEKLY-SALES           PIC S9(9)V9(2).                        
001060     05  WS-DSO                    PIC S9(7)V9(2).                        
001070     05  WS-RANK-POSITION          PIC 9(05) COMP.                        
001080     05  WS-RANK-QUINTILE          PIC 9(01) COMP.                        
001090     05  FILLER                    PIC X(10).                             
001100 01  WS-REPORT-TOTALS.                                                    
001110     05  WS-RT-CUST-COUNT          PIC 9(5) COMP.                         
001120     05  WS-RT-WITH-SALES          PIC 9(5) COMP.                         
001130     05  WS-RT-TOTAL-PROFIT        PIC S9(11).                            
001140     05  WS-RT-TOTAL-BALANCE       PIC S9(11).                            
001150     05  FILLER                    PIC X(10).                             
001160 LINKAGE SECTION.                                                         
001170 COPY CTCRUNCD.                                                           
001180 PROCEDURE DIVISION USING RC-RUN-CONTROL-REC.                             
001190 0100-MAINLINE.                                                           
001200     ACCEPT WA-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                         
001210     PERFORM 2000-SELECT-PERIOD THRU 2000-EXIT.                           
001220     PERFORM 3000-CURRENT-BALANCE-PER-CUSTOMER THRU 3000-EXIT.            
001230     PERFORM 4000-PERIOD-AGGREGATES THRU 4000-EXIT.                       
001240     PERFORM 4500-PERIOD-PROFIT-PER-CUSTOMER THRU 4500-EXIT.              
001250     PERFORM 6000-COMPUTE-MARGIN THRU 6000-EXIT.                          
001260     PERFORM 7000-SCORE-RFMCP THRU 7900-ASSIGN-SEGMENT-EXIT.              
001270     PERFORM 8000-SORT-AND-ROUND THRU 8000-EXIT.                          
001280     PERFORM 9000-WRITE-SCORE-REPORT THRU 9000-EXIT.                      
001290     STOP RUN.                                                            
001300*                                                                         
001310 2000-SELECT-PERIOD.                                                      
001320     EVALUATE TRUE                                                        
001330         WHEN RC-PERIOD-ALL                                               
001340             MOVE 00000101 TO WA-PERIOD-FROM                              
001350             MOVE 99991231 TO WA-PERIOD-TO                                
001360         WHEN RC-PERIOD-LAST-YEAR                                         
001370             COMPUTE WA-PERIOD-FROM =                                     
001380                 (WA-TODAY-CCYY - 1) * 10000 + 0101                       
001390             COMPUTE WA-PERIOD-TO =                                       
001400                 (WA-TODAY-CCYY - 1) * 10000 + 1231                       
001410         WHEN RC-PERIOD-CUR-MONTH                                         
001420             COMPUTE WA-PERIOD-FROM =                                     
001430                 WA-TODAY-CCYY * 10000 + WA-TODAY-MM * 100 + 01           
001440             COMPUTE WA-PERIOD-TO =                                       
001450                 WA-TODAY-CCYY * 10000 + WA-TODAY-MM * 100 + 31           
001460         WHEN RC-PERIOD-LAST-MONTH                                        
001470             IF WA-TODAY-MM = 1                                           
001480                 COMPUTE WA-PERIOD-FROM =                                 
001490                     (WA-TODAY-CCYY - 1) * 10000 + 1201                   
001500                 COMPUTE WA-PERIOD-TO =                                   
001510                     (WA-TODAY-CCYY - 1) * 10000 + 1231                   
001520             ELSE                                                         
001530                 COMPUTE WA-PERIOD-FROM =                                 
001540                     WA-TODAY-CCYY * 10000 +                              
001550                     (WA-TODAY-MM - 1) * 100 + 01                         
001560                 COMPUTE WA-PERIOD-TO =                                   
001570                     WA-TODAY-CCYY * 10000 +                              
001580                     (WA-TODAY-MM - 1) * 100 + 31                         
001590             END-IF                                                       
001600         WHEN RC-PERIOD-90-DAYS                                           
001610             MOVE WA-TODAY-CCYYMMDD TO WA-DATE-A                          
001620             PERFORM 1400-CONVERT-DATE-TO-JULIAN THRU 1400-EXIT           
001630             COMPUTE WA-JULIAN-A = WA-JULIAN-A - 90                       
001640             PERFORM 1450-CONVERT-JULIAN-TO-DATE THRU 1450-EXIT           
001650             MOVE WA-DATE-A TO WA-PERIOD-FROM                             
001660             MOVE WA-TODAY-CCYYMMDD TO WA-PERIOD-TO                       
001670         WHEN RC-PERIOD-180-DAYS                                          
001680             MOVE WA-TODAY-CCYYMMDD TO WA-DATE-A                          
001690             PERFORM 1400-CONVERT-DATE-TO-JULIAN THRU 1400-EXIT           
001700             COMPUTE WA-JULIAN-A = WA-JULIAN-A - 180                      
001710             PERFORM 1450-CONVERT-JULIAN-TO-DATE THRU 1450-EXIT           
001720             MOVE WA-DATE-A TO WA-PERIOD-FROM                             
001730             MOVE WA-TODAY-CCYYMMDD TO WA-PERIOD-TO                       
001740         WHEN OTHER                                                       
001750             COMPUTE WA-PERIOD-FROM =                                     
001760                 WA-TODAY-CCYY * 10000 + 0101                             
001770             COMPUTE WA-PERIOD-TO =                                       
001780                 WA-TODAY-CCYY * 10000 + 1231                             
001790     END-EVALUATE.                                                        
001800 2000-EXIT.                                                               
001810     EXIT.                                                                
001820*                                                                         
001830*    SHARED JULIAN-DAY CONVERSION PARAGRAPHS - SEE CTCWKARE               
001840*    CHANGE LOG 2003-11-03.  DUPLICATED IN EVERY PROGRAM THAT             
001850*    NEEDS DATE ARITHMETIC, THE SAME WAY MENSAJE-1 WAS                    
001860*    DUPLICATED ACROSS THE OLD OPCION PROGRAMS.                           
001870*                                                                         
001880 1400-CONVERT-DATE-TO-JULIAN.                                             
001890     COMPUTE WA-JDN-CENTURY-ADJ = (14 - WA-DATE-A-MM) / 12.               
001900     COMPUTE WA-JDN-YEAR-ADJ =                                            
001910         WA-DATE-A-CCYY + 4800 - WA-JDN-CENTURY-ADJ.                      
001920     COMPUTE WA-JDN-MONTH-ADJ =                                           
001930         WA-DATE-A-MM + 12 * WA-JDN-CENTURY-ADJ - 3.                      
001940     COMPUTE WA-JULIAN-A =                                                
001950         WA-DATE-A-DD                                                     
001960         + (153 * WA-JDN-MONTH-ADJ + 2) / 5                               
001970         + 365 * WA-JDN-YEAR-ADJ                                          
001980         + WA-JDN-YEAR-ADJ / 4                                            
001990         - WA-JDN-YEAR-ADJ / 100                                          
002000         + WA-JDN-YEAR-ADJ / 400                                          
002010         - 32045.                                                         
002020 1400-EXIT.                                                               
002030     EXIT.                                                                
002040*                                                                         
002050 1420-CONVERT-DATE-B-TO-JULIAN.                                           
002060     COMPUTE WA-JDN-CENTURY-ADJ = (14 - WA-DATE-B-MM) / 12.               
002070     COMPUTE WA-JDN-YEAR-ADJ =                                            
002080         WA-DATE-B-CCYY + 4800 - WA-JDN-CENTURY-ADJ.                      
002090     COMPUTE WA-JDN-MONTH-ADJ =                                           
002100         WA-DATE-B-MM + 12 * WA-JDN-CENTURY-ADJ - 3.                      
002110     COMPUTE WA-JULIAN-B =                                                
002120         WA-DATE-B-DD                                                     
002130         + (153 * WA-JDN-MONTH-ADJ + 2) / 5                               
002140         + 365 * WA-JDN-YEAR-ADJ                                          
002150         + WA-JDN-YEAR-ADJ / 4                                            
002160         - WA-JDN-YEAR-ADJ / 100                                          
002170         + WA-JDN-YEAR-ADJ / 400                                          
002180         - 32045.                                                         
002190 1420-EXIT.                                                               
002200     EXIT.                                                                
002210*                                                                         
002220 1450-CONVERT-JULIAN-TO-DATE.                                             
002230*    NOT USED FOR CALENDAR OUTPUT, ONLY TO WALK THE JULIAN                
002240*    COUNT BACK INTO A CCYYMMDD VALUE FOR THE 90/180 DAY                  
002250*    PERIOD WINDOWS - APPROXIMATED BY BACKING UP ONE                      
002260*    CALENDAR DAY AT A TIME UNTIL THE COUNT IS RIGHT.                     
002270     MOVE WA-TODAY-CCYYMMDD TO WA-DATE-A.                                 
002280 1450-STEP-BACK.                                                          
002290     MOVE WA-DATE-A-DD TO WA-JDN-MONTH-ADJ.                               
002300     IF WA-DATE-A-DD > 1                                                  
002310         SUBTRACT 1 FROM WA-DATE-A-DD                                     
002320     ELSE                                                                 
002330         IF WA-DATE-A-MM > 1                                              
002340             SUBTRACT 1 FROM WA-DATE-A-MM                                 
002350             MOVE 28 TO WA-DATE-A-DD                                      
002360         ELSE                                                             
002370             SUBTRACT 1 FROM WA-DATE-A-CCYY                               
002380             MOVE 12 TO WA-DATE-A-MM                                      
002390             MOVE 31 TO WA-DATE-A-DD                                      
002400         END-IF                                                           
002410     END-IF.                                                              
002420     PERFORM 1400-CONVERT-DATE-TO-JULIAN THRU 1400-EXIT.                  
002430 1450-EXIT.                                                               
002440     EXIT.                                                                
002450*                                                                         
002460 1460-DAYS-BETWEEN-A-AND-B.                                               
002470     PERFORM 1400-CONVERT-DATE-TO-JULIAN THRU 1400-EXIT.                  
002480     PERFORM 1420-CONVERT-DATE-B-TO-JULIAN THRU 1420-EXIT.                
002490     COMPUTE WA-DAYS-BETWEEN = WA-JULIAN-A - WA-JULIAN-B.                 
002500 1460-EXIT.                                                               
002510     EXIT.                                                                
002520*                                                                         
002530 3000-CURRENT-BALANCE-PER-CUSTOMER.                                       
002540     OPEN INPUT SALES-DETAIL-IN.                                          
002550 3010-READ-DETAIL.                                                        
002560     READ SALES-DETAIL-IN                                                 
002570         AT END GO TO 3000-EXIT.                                          
002580     PERFORM 3100-FIND-OR-ADD-CUSTOMER THRU 3100-EXIT.                    
002590     IF SD-BALANCE > WS-CB-BALANCE(WS-CB-IDX)                             
002600         OR WS-CB-BALANCE(WS-CB-IDX) = 0                                  
002610         MOVE SD-BALANCE TO WS-CB-BALANCE(WS-CB-IDX)                      
002620     END-IF.                                                              
002630     IF WS-CB-NAME(WS-CB-IDX) = SPACES                                    
002640         MOVE SD-CUSTOMER-NAME TO WS-CB-NAME(WS-CB-IDX)                   
002650         MOVE SD-ROUTE TO WS-CB-ROUTE(WS-CB-IDX)                          
002660         MOVE SD-COMPANY TO WS-CB-COMPANY(WS-CB-IDX)                      
002670     END-IF.                                                              
002680     IF SD-DELIVERY-DATE >= WA-PERIOD-FROM                                
002690         AND SD-DELIVERY-DATE <= WA-PERIOD-TO                             
002700         PERFORM 4100-ADD-PERIOD-LINE THRU 4100-EXIT                      
002710         PERFORM 4600-TRACK-INVOICE-PROFIT THRU 4600-EXIT                 
002720     END-IF.                                                              
002730     GO TO 3010-READ-DETAIL.                                              
002740 3000-EXIT.                                                               
002750     CLOSE SALES-DETAIL-IN.                                               
002760*                                                                         
002770 3100-FIND-OR-ADD-CUSTOMER.                                               
002780     SET WS-CB-IDX TO 1.                                                  
002790     SEARCH WS-CB-ENTRY                                                   
002800         AT END                                                           
002810             ADD 1 TO WS-CUST-BASE-COUNT                                  
002820             SET WS-CB-IDX TO WS-CUST-BASE-COUNT                          
002830             MOVE SD-CUSTOMER-CODE TO WS-CB-CODE(WS-CB-IDX)               
002840             MOVE 999 TO WS-CB-DAYS-SINCE(WS-CB-IDX)                      
002850         WHEN WS-CB-CODE(WS-CB-IDX) = SD-CUSTOMER-CODE                    
002860             CONTINUE                                                     
002870     END-SEARCH.                                                          
002880 3100-EXIT.                                                               
002890     EXIT.                                                                
002900*                                                                         
002910 4000-PERIOD-AGGREGATES.                                                  
002920*    ROLLED INTO 3000'S READ LOOP (4100/4600) SO THE FILE IS              
002930*    ONLY READ ONCE - THIS PARAGRAPH FINISHES THE DAYS-SINCE              
002940*    AND ORDER-COUNT DERIVATION AFTER THE FILE IS CLOSED.                 
002950     PERFORM 4001-PERIOD-AGGREGAT-STEP                                    
002960         THRU 4001-EXIT                                                   
002970         VARYING WS-CB-IDX FROM 1 BY 1                                    
002980         UNTIL WS-CB-IDX > WS-CUST-BASE-COUNT.                            
002990 4000-EXIT.                                                               
003000     EXIT.                                                                
003010*                                                                         
003020 4100-ADD-PERIOD-LINE.                                                    
003030     ADD SD-AMOUNT TO WS-CB-SALES(WS-CB-IDX).                             
003040     IF SD-DELIVERY-DATE > WS-CB-LAST-ORDER-DATE(WS-CB-IDX)               
003050         MOVE SD-DELIVERY-DATE TO                                         
003060             WS-CB-LAST-ORDER-DATE(WS-CB-IDX)                             
003070     END-IF.                                                              
003080 4100-EXIT.                                                               
003090     EXIT.                                                                
003100*                                                                         
003110 4500-PERIOD-PROFIT-PER-CUSTOMER.                                         
003120*    ONCE THE INVOICE-PROFIT TABLE IS COMPLETE (BUILT ALONG-              
003130*    SIDE THE PERIOD LINES IN 4600) SUM IT INTO SALES AND                 
003140*    ORDER COUNTS PER CUSTOMER - EACH INVOICE COUNTS ONCE.                
003150     PERFORM 4501-PERIOD-PROFIT-P-STEP                                    
003160         THRU 4501-EXIT                                                   
003170         VARYING WS-IP-IDX FROM 1 BY 1                                    
003180         UNTIL WS-IP-IDX > WS-INVOICE-PROFIT-COUNT.                       
003190 4500-EXIT.                                                               
003200     EXIT.                                                                
003210*                                                                         
003220 4600-TRACK-INVOICE-PROFIT.                                               
003230     SET WS-IP-IDX TO 1.                                                  
003240     SEARCH WS-IP-ENTRY                                                   
003250         AT END                                                           
003260             ADD 1 TO WS-INVOICE-PROFIT-COUNT                             
003270             SET WS-IP-IDX TO WS-INVOICE-PROFIT-COUNT                     
003280             MOVE SD-INVOICE-NO TO WS-IP-INVOICE(WS-IP-IDX)               
003290             MOVE SD-CUSTOMER-CODE TO WS-IP-CUST-CODE(WS-IP-IDX)          
003300             MOVE SD-PROFIT TO WS-IP-PROFIT(WS-IP-IDX)                    
003310         WHEN WS-IP-INVOICE(WS-IP-IDX) = SD-INVOICE-NO                    
003320             CONTINUE                                                     
003330     END-SEARCH.                                                          
003340 4600-EXIT.                                                               
003350     EXIT.                                                                
003360*                                                                         
003370 6000-COMPUTE-MARGIN.                                                     
003380     PERFORM 6001-COMPUTE-MARGIN-STEP                                     
003390         THRU 6001-EXIT                                                   
003400         VARYING WS-CB-IDX FROM 1 BY 1                                    
003410         UNTIL WS-CB-IDX > WS-CUST-BASE-COUNT.                            
003420 6000-EXIT.                                                               
003430     EXIT.                                                                
003440*                                                                         
003450 7000-SCORE-RFMCP.                                                        
003460*    RECENCY BAND.                                                        
003470     PERFORM 7001-SCORE-RFMCP-STEP                                        
003480         THRU 7001-EXIT                                                   
003490         VARYING WS-CB-IDX FROM 1 BY 1                                    
003500         UNTIL WS-CB-IDX > WS-CUST-BASE-COUNT.                            
003510 7100-QUINTILE-RANK-ORDERS.                                               
003520     PERFORM 7101-QUINTILE-RANK-O-STEP                                    
003530         THRU 7101-EXIT                                                   
003540         VARYING WS-CB-IDX FROM 1 BY 1                                    
003550         UNTIL WS-CB-IDX > WS-CUST-BASE-COUNT.                            
003560     MOVE WS-CUST-BASE-COUNT TO WS-RANK-COUNT.                            
003570     PERFORM 7300-SORT-RANK-TABLE THRU 7300-EXIT.                         
003580     PERFORM 7400-ASSIGN-QUINTILES THRU 7400-EXIT.                        
003590     PERFORM 7102-QUINTILE-RANK-O-STEP                                    
003600         THRU 7102-EXIT                                                   
003610         VARYING WS-RANK-IDX FROM 1 BY 1                                  
003620         UNTIL WS-RANK-IDX > WS-RANK-COUNT.                               
003630 7200-QUINTILE-RANK-SALES.                                                
003640     PERFORM 7201-QUINTILE-RANK-S-STEP                                    
003650         THRU 7201-EXIT                                                   
003660         VARYING WS-CB-IDX FROM 1 BY 1                                    
003670         UNTIL WS-CB-IDX > WS-CUST-BASE-COUNT.                            
003680     MOVE WS-CUST-BASE-COUNT TO WS-RANK-COUNT.                            
003690     PERFORM 7300-SORT-RANK-TABLE THRU 7300-EXIT.                         
003700     PERFORM 7400-ASSIGN-QUINTILES THRU 7400-EXIT.                        
003710     PERFORM 7202-QUINTILE-RANK-S-STEP                                    
003720         THRU 7202-EXIT                                                   
003730         VARYING WS-RANK-IDX FROM 1 BY 1                                  
003740         UNTIL WS-RANK-IDX > WS-RANK-COUNT.                               
003750     GO TO 7500-CREDIT-AND-PROFIT-SCORE.                                  
003760*                                                                         
003770 7300-SORT-RANK-TABLE.                                                    
003780*    STABLE INSERTION SORT, ASCENDING ON WS-RANK-VALUE - THE              
003790*    TABLE IS AT MOST 3000 ENTRIES, ONE OVERNIGHT PASS.                   
003800     PERFORM 7301-SORT-RANK-TABLE-STEP                                    
003810         THRU 7301-EXIT                                                   
003820         VARYING WS-SUB-1 FROM 2 BY 1                                     
003830         UNTIL WS-SUB-1 > WS-RANK-COUNT.                                  
003840 7300-EXIT.                                                               
003850     EXIT.                                                                
003860*                                                                         
003870 7400-ASSIGN-QUINTILES.                                                   
003880     MOVE 1 TO WS-RANK-DISTINCT-COUNT.                                    
003890     PERFORM 7401-ASSIGN-QUINTILE-STEP                                    
003900         THRU 7401-EXIT                                                   
003910         VARYING WS-RANK-IDX FROM 2 BY 1                                  
003920         UNTIL WS-RANK-IDX > WS-RANK-COUNT.                               
003930     IF WS-RANK-DISTINCT-COUNT < 5                                        
003940         MOVE 3 TO WS-RANK-QUINTILE                                       
003950         GO TO 7400-EXIT                                                  
003960     END-IF.                                                              
003970     PERFORM 7402-ASSIGN-QUINTILE-STEP                                    
003980         THRU 7402-EXIT                                                   
003990         VARYING WS-RANK-IDX FROM 1 BY 1                                  
004000         UNTIL WS-RANK-IDX > WS-RANK-COUNT.                               
004010 7400-EXIT.                                                               
004020     EXIT.                                                                
004030*                                                                         
004040 7500-CREDIT-AND-PROFIT-SCORE.                                            
004050     PERFORM 7501-CREDIT-AND-PROF-STEP                                    
004060         THRU 7501-EXIT                                                   
004070         VARYING WS-CB-IDX FROM 1 BY 1                                    
004080         UNTIL WS-CB-IDX > WS-CUST-BASE-COUNT.                            
004090     GO TO 7800-ASSIGN-SEGMENT.                                           
004100*                                                                         
004110 7800-ASSIGN-SEGMENT.                                                     
004120     PERFORM 7801-ASSIGN-SEGMENT-STEP                                     
004130         THRU 7801-EXIT                                                   
004140         VARYING WS-CB-IDX FROM 1 BY 1                                    
004150         UNTIL WS-CB-IDX > WS-CUST-BASE-COUNT.                            
004160 7900-ASSIGN-SEGMENT-EXIT.                                                
004170     EXIT.                                                                
004180*                                                                         
004190 8000-SORT-AND-ROUND.                                                     
004200*    SAME STABLE INSERTION SORT AS 7300, THIS TIME DESCENDING             
004210*    ON TOTAL SCORE, USING THE RANK TABLE AS SCRATCH SPACE.               
004220     PERFORM 8001-SORT-AND-ROUND-STEP                                     
004230         THRU 8001-EXIT                                                   
004240         VARYING WS-CB-IDX FROM 1 BY 1                                    
004250         UNTIL WS-CB-IDX > WS-CUST-BASE-COUNT.                            
004260     MOVE WS-CUST-BASE-COUNT TO WS-RANK-COUNT.                            
004270     PERFORM 8002-SORT-AND-ROUND-STEP                                     
004280         THRU 8002-EXIT                                                   
004290         VARYING WS-SUB-1 FROM 2 BY 1                                     
004300         UNTIL WS-SUB-1 > WS-RANK-COUNT.                                  
004310 8000-EXIT.                                                               
004320     EXIT.                                                                
004330*                                                                         
004340 9000-WRITE-SCORE-REPORT.                                                 
004350     OPEN OUTPUT SCORE-RPT.                                               
004360     MOVE 0 TO WS-RT-CUST-COUNT WS-RT-WITH-SALES                          
004370               WS-RT-TOTAL-PROFIT WS-RT-TOTAL-BALANCE.                    
004380     PERFORM 9001-WRITE-SCORE-REP-STEP                                    
004390         THRU 9001-EXIT                                                   
004400         VARYING WS-RANK-IDX FROM 1 BY 1                                  
004410         UNTIL WS-RANK-IDX > WS-RANK-COUNT.                               
004420     PERFORM 9800-WRITE-TRAILER THRU 9800-EXIT.                           
004430     CLOSE SCORE-RPT.                                                     
004440 9000-EXIT.                                                               
004450     EXIT.                                                                
004460*                                                                         
004470 9100-WRITE-ONE-SCORE-LINE.                                               
004480     ADD 1 TO WS-RT-CUST-COUNT.                                           
004490     IF WS-CB-SALES(WS-CB-IDX) > 0                                        
004500         ADD 1 TO WS-RT-WITH-SALES                                        
004510     END-IF.                                                              
004520     ADD WS-CB-PROFIT(WS-CB-IDX)  TO WS-RT-TOTAL-PROFIT.                  
004530     ADD WS-CB-BALANCE(WS-CB-IDX) TO WS-RT-TOTAL-BALANCE.                 
004540     MOVE SPACES TO SCORE-RPT-LINE.                                       
004550     STRING WS-CB-CODE(WS-CB-IDX) ' ' WS-CB-NAME(WS-CB-IDX)               
004560         ' ' WS-CB-ROUTE(WS-CB-IDX) ' ' WS-CB-COMPANY(WS-CB-IDX)          
004570         ' S=' WS-CB-SALES(WS-CB-IDX)                                     
004580         ' P=' WS-CB-PROFIT(WS-CB-IDX)                                    
004590         ' MGN=' WS-CB-MARGIN(WS-CB-IDX)                                  
004600         ' ORD=' WS-CB-ORDERS(WS-CB-IDX)                                  
004610         ' DYS=' WS-CB-DAYS-SINCE(WS-CB-IDX)                              
004620         ' BAL=' WS-CB-BALANCE(WS-CB-IDX)                                 
004630         ' R' WS-CB-SCORE-R(WS-CB-IDX)                                    
004640         'F' WS-CB-SCORE-F(WS-CB-IDX)                                     
004650         'M' WS-CB-SCORE-M(WS-CB-IDX)                                     
004660         'C' WS-CB-SCORE-C(WS-CB-IDX)                                     
004670         'P' WS-CB-SCORE-P(WS-CB-IDX)                                     
004680         ' TOT=' WS-CB-TOTAL-SCORE(WS-CB-IDX)                             
004690         ' RFM=' WS-CB-RFM-SCORE(WS-CB-IDX)                               
004700         ' ' WS-CB-SEGMENT(WS-CB-IDX)                                     
004710         DELIMITED BY SIZE INTO SCORE-RPT-LINE.                           
004720     WRITE SCORE-RPT-LINE.                                                
004730 9100-EXIT.                                                               
004740     EXIT.                                                                
004750*                                                                         
004760 9800-WRITE-TRAILER.                                                      
004770     MOVE SPACES TO SCORE-RPT-LINE.                                       
004780     STRING 'CUSTOMERS=' WS-RT-CUST-COUNT                                 
004790         ' WITH-SALES=' WS-RT-WITH-SALES                                  
004800         ' TOTAL-PROFIT=' WS-RT-TOTAL-PROFIT                              
004810         ' TOTAL-BALANCE=' WS-RT-TOTAL-BALANCE                            
004820         DELIMITED BY SIZE INTO SCORE-RPT-LINE.                           
004830     WRITE SCORE-RPT-LINE.                                                
004840 9800-EXIT.                                                               
004850     EXIT.                                                                
004860*                                                                         
004870 4001-PERIOD-AGGREGAT-STEP.                                               
004880     IF WS-CB-LAST-ORDER-DATE(WS-CB-IDX) NOT = ZEROS                      
004890         MOVE WS-CB-LAST-ORDER-DATE(WS-CB-IDX) TO WA-DATE-A               
004900         MOVE WA-TODAY-CCYYMMDD TO WA-DATE-B                              
004910         PERFORM 1460-DAYS-BETWEEN-A-AND-B THRU 1460-EXIT                 
004920         COMPUTE WS-CB-DAYS-SINCE(WS-CB-IDX) =                            
004930             WA-JULIAN-B - WA-JULIAN-A                                    
004940     END-IF.                                                              
004950 4001-EXIT.                                                               
004960     EXIT.                                                                
004970*                                                                         
004980 4501-PERIOD-PROFIT-P-STEP.                                               
004990     SET WS-CB-IDX TO 1                                                   
005000     SEARCH WS-CB-ENTRY                                                   
005010         AT END                                                           
005020             CONTINUE                                                     
005030         WHEN WS-CB-CODE(WS-CB-IDX) =                                     
005040              WS-IP-CUST-CODE(WS-IP-IDX)                                  
005050             ADD WS-IP-PROFIT(WS-IP-IDX) TO                               
005060                 WS-CB-PROFIT(WS-CB-IDX)                                  
005070             ADD 1 TO WS-CB-ORDERS(WS-CB-IDX)                             
005080     END-SEARCH.                                                          
005090 4501-EXIT.                                                               
005100     EXIT.                                                                
005110*                                                                         
005120 6001-COMPUTE-MARGIN-STEP.                                                
005130     IF WS-CB-NAME(WS-CB-IDX) = SPACES                                    
005140         MOVE 'UNKNOWN' TO WS-CB-NAME(WS-CB-IDX)                          
005150     END-IF                                                               
005160     IF WS-CB-ROUTE(WS-CB-IDX) = SPACES                                   
005170         MOVE 'N/A' TO WS-CB-ROUTE(WS-CB-IDX)                             
005180     END-IF                                                               
005190     IF WS-CB-COMPANY(WS-CB-IDX) = SPACES                                 
005200         MOVE 'N/A' TO WS-CB-COMPANY(WS-CB-IDX)                           
005210     END-IF                                                               
005220     IF WS-CB-SALES(WS-CB-IDX) > 0                                        
005230         COMPUTE WS-CB-MARGIN(WS-CB-IDX) ROUNDED =                        
005240             WS-CB-PROFIT(WS-CB-IDX) /                                    
005250             WS-CB-SALES(WS-CB-IDX) * 100                                 
005260     ELSE                                                                 
005270         MOVE 0 TO WS-CB-MARGIN(WS-CB-IDX)                                
005280     END-IF.                                                              
005290 6001-EXIT.                                                               
005300     EXIT.                                                                
005310*                                                                         
005320 7001-SCORE-RFMCP-STEP.                                                   
005330     EVALUATE TRUE                                                        
005340         WHEN WS-CB-DAYS-SINCE(WS-CB-IDX) <= 10                           
005350             MOVE 5 TO WS-CB-SCORE-R(WS-CB-IDX)                           
005360         WHEN WS-CB-DAYS-SINCE(WS-CB-IDX) <= 21                           
005370             MOVE 4 TO WS-CB-SCORE-R(WS-CB-IDX)                           
005380         WHEN WS-CB-DAYS-SINCE(WS-CB-IDX) <= 35                           
005390             MOVE 3 TO WS-CB-SCORE-R(WS-CB-IDX)                           
005400         WHEN WS-CB-DAYS-SINCE(WS-CB-IDX) <= 60                           
005410             MOVE 2 TO WS-CB-SCORE-R(WS-CB-IDX)                           
005420         WHEN OTHER                                                       
005430             MOVE 1 TO WS-CB-SCORE-R(WS-CB-IDX)                           
005440     END-EVALUATE.                                                        
005450 7001-EXIT.                                                               
005460     EXIT.                                                                
005470*                                                                         
005480 7101-QUINTILE-RANK-O-STEP.                                               
005490     MOVE WS-CB-ORDERS(WS-CB-IDX) TO WS-RANK-VALUE(WS-CB-IDX)             
005500     MOVE WS-CB-IDX TO WS-RANK-CB-IDX(WS-CB-IDX).                         
005510 7101-EXIT.                                                               
005520     EXIT.                                                                
005530*                                                                         
005540 7102-QUINTILE-RANK-O-STEP.                                               
005550     SET WS-CB-IDX TO WS-RANK-CB-IDX(WS-RANK-IDX)                         
005560     MOVE WS-RANK-QUINTILE TO WS-CB-SCORE-F(WS-CB-IDX).                   
005570 7102-EXIT.                                                               
005580     EXIT.                                                                
005590*                                                                         
005600 7201-QUINTILE-RANK-S-STEP.                                               
005610     MOVE WS-CB-SALES(WS-CB-IDX) TO WS-RANK-VALUE(WS-CB-IDX)              
005620     MOVE WS-CB-IDX TO WS-RANK-CB-IDX(WS-CB-IDX).                         
005630 7201-EXIT.                                                               
005640     EXIT.                                                                
005650*                                                                         
005660 7202-QUINTILE-RANK-S-STEP.                                               
005670     SET WS-CB-IDX TO WS-RANK-CB-IDX(WS-RANK-IDX)                         
005680     MOVE WS-RANK-QUINTILE TO WS-CB-SCORE-M(WS-CB-IDX).                   
005690 7202-EXIT.                                                               
005700     EXIT.                                                                
005710*                                                                         
005720 7301-SORT-RANK-TABLE-STEP.                                               
005730     MOVE WS-RANK-VALUE(WS-SUB-1)  TO WA-SUM-QTY                          
005740     MOVE WS-RANK-CB-IDX(WS-SUB-1) TO WA-SUB-2                            
005750     MOVE WS-SUB-1 TO WA-SUB-1                                            
005760 7310-SHIFT-DOWN.                                                         
005770     IF WA-SUB-1 > 1                                                      
005780         IF WS-RANK-VALUE(WA-SUB-1 - 1) > WA-SUM-QTY                      
005790             MOVE WS-RANK-VALUE(WA-SUB-1 - 1)                             
005800                 TO WS-RANK-VALUE(WA-SUB-1)                               
005810             MOVE WS-RANK-CB-IDX(WA-SUB-1 - 1)                            
005820                 TO WS-RANK-CB-IDX(WA-SUB-1)                              
005830             SUBTRACT 1 FROM WA-SUB-1                                     
005840             GO TO 7310-SHIFT-DOWN                                        
005850         END-IF                                                           
005860     END-IF                                                               
005870     MOVE WA-SUM-QTY TO WS-RANK-VALUE(WA-SUB-1)                           
005880     MOVE WA-SUB-2   TO WS-RANK-CB-IDX(WA-SUB-1).                         
005890 7301-EXIT.                                                               
005900     EXIT.                                                                
005910*                                                                         
005920 7401-ASSIGN-QUINTILE-STEP.                                               
005930     IF WS-RANK-VALUE(WS-RANK-IDX) NOT =                                  
005940        WS-RANK-VALUE(WS-RANK-IDX - 1)                                    
005950         ADD 1 TO WS-RANK-DISTINCT-COUNT                                  
005960     END-IF.                                                              
005970 7401-EXIT.                                                               
005980     EXIT.                                                                
005990*                                                                         
006000 7402-ASSIGN-QUINTILE-STEP.                                               
006010     MOVE WS-RANK-IDX TO WS-RANK-POSITION                                 
006020     COMPUTE WS-RANK-QUINTILE =                                           
006030         ((WS-RANK-POSITION - 1) * 5 / WS-RANK-COUNT) + 1                 
006040     IF WS-RANK-QUINTILE > 5                                              
006050         MOVE 5 TO WS-RANK-QUINTILE                                       
006060     END-IF.                                                              
006070 7402-EXIT.                                                               
006080     EXIT.                                                                
006090*                                                                         
006100 7501-CREDIT-AND-PROF-STEP.                                               
006110     IF WS-CB-BALANCE(WS-CB-IDX) <= 0                                     
006120         MOVE 5 TO WS-CB-SCORE-C(WS-CB-IDX)                               
006130     ELSE                                                                 
006140         COMPUTE WS-WEEKLY-SALES =                                        
006150             WS-CB-SALES(WS-CB-IDX) / 52                                  
006160         IF WS-WEEKLY-SALES > 0                                           
006170             COMPUTE WS-DSO =                                             
006180                 WS-CB-BALANCE(WS-CB-IDX) /                               
006190                 WS-WEEKLY-SALES * 7                                      
006200         ELSE                                                             
006210             MOVE 0 TO WS-DSO                                             
006220         END-IF                                                           
006230         EVALUATE TRUE                                                    
006240             WHEN WS-DSO <= 14                                            
006250                 MOVE 5 TO WS-CB-SCORE-C(WS-CB-IDX)                       
006260             WHEN WS-DSO <= 21                                            
006270                 MOVE 4 TO WS-CB-SCORE-C(WS-CB-IDX)                       
006280             WHEN WS-DSO <= 35                                            
006290                 MOVE 3 TO WS-CB-SCORE-C(WS-CB-IDX)                       
006300             WHEN WS-DSO <= 60                                            
006310                 MOVE 2 TO WS-CB-SCORE-C(WS-CB-IDX)                       
006320             WHEN OTHER                                                   
006330                 MOVE 1 TO WS-CB-SCORE-C(WS-CB-IDX)                       
006340         END-EVALUATE                                                     
006350     END-IF                                                               
006360     EVALUATE TRUE                                                        
006370         WHEN WS-CB-MARGIN(WS-CB-IDX) >= 10.0                             
006380             MOVE 5 TO WS-CB-SCORE-P(WS-CB-IDX)                           
006390         WHEN WS-CB-MARGIN(WS-CB-IDX) >= 8.0                              
006400             MOVE 4 TO WS-CB-SCORE-P(WS-CB-IDX)                           
006410         WHEN WS-CB-MARGIN(WS-CB-IDX) >= 5.0                              
006420             MOVE 3 TO WS-CB-SCORE-P(WS-CB-IDX)                           
006430         WHEN WS-CB-MARGIN(WS-CB-IDX) >= 3.0                              
006440             MOVE 2 TO WS-CB-SCORE-P(WS-CB-IDX)                           
006450         WHEN OTHER                                                       
006460             MOVE 1 TO WS-CB-SCORE-P(WS-CB-IDX)                           
006470     END-EVALUATE                                                         
006480     COMPUTE WS-CB-TOTAL-SCORE(WS-CB-IDX) =                               
006490         4 * WS-CB-SCORE-R(WS-CB-IDX)                                     
006500         + 3 * WS-CB-SCORE-F(WS-CB-IDX)                                   
006510         + 6 * WS-CB-SCORE-M(WS-CB-IDX)                                   
006520         + 4 * WS-CB-SCORE-C(WS-CB-IDX)                                   
006530         + 3 * WS-CB-SCORE-P(WS-CB-IDX)                                   
006540     COMPUTE WS-CB-RFM-SCORE(WS-CB-IDX) =                                 
006550         WS-CB-SCORE-R(WS-CB-IDX) + WS-CB-SCORE-F(WS-CB-IDX)              
006560         + WS-CB-SCORE-M(WS-CB-IDX).                                      
006570 7501-EXIT.                                                               
006580     EXIT.                                                                
006590*                                                                         
006600 7801-ASSIGN-SEGMENT-STEP.                                                
006610     EVALUATE TRUE                                                        
006620         WHEN WS-CB-SCORE-C(WS-CB-IDX) = 1                                
006630              AND WS-CB-BALANCE(WS-CB-IDX) > 50000                        
006640             MOVE 'HIGH RISK' TO WS-CB-SEGMENT(WS-CB-IDX)                 
006650         WHEN WS-CB-SCORE-C(WS-CB-IDX) <= 2                               
006660              AND WS-CB-BALANCE(WS-CB-IDX) > 20000                        
006670             MOVE 'CREDIT RISK' TO WS-CB-SEGMENT(WS-CB-IDX)               
006680         WHEN WS-CB-SCORE-P(WS-CB-IDX) <= 2                               
006690              AND WS-CB-RFM-SCORE(WS-CB-IDX) >= 10                        
006700             MOVE 'REVIEW PRICING' TO                                     
006710                 WS-CB-SEGMENT(WS-CB-IDX)                                 
006720         WHEN WS-CB-TOTAL-SCORE(WS-CB-IDX) >= 85                          
006730             MOVE 'CHAMPIONS' TO WS-CB-SEGMENT(WS-CB-IDX)                 
006740         WHEN WS-CB-TOTAL-SCORE(WS-CB-IDX) >= 70                          
006750             MOVE 'LOYAL' TO WS-CB-SEGMENT(WS-CB-IDX)                     
006760         WHEN WS-CB-TOTAL-SCORE(WS-CB-IDX) >= 55                          
006770             MOVE 'POTENTIAL' TO WS-CB-SEGMENT(WS-CB-IDX)                 
006780         WHEN WS-CB-TOTAL-SCORE(WS-CB-IDX) >= 40                          
006790             MOVE 'AT RISK' TO WS-CB-SEGMENT(WS-CB-IDX)                   
006800         WHEN OTHER                                                       
006810             MOVE 'DORMANT' TO WS-CB-SEGMENT(WS-CB-IDX)                   
006820     END-EVALUATE.                                                        
006830 7801-EXIT.                                                               
006840     EXIT.                                                                
006850*                                                                         
006860 8001-SORT-AND-ROUND-STEP.                                                
006870     MOVE WS-CB-TOTAL-SCORE(WS-CB-IDX) TO                                 
006880         WS-RANK-VALUE(WS-CB-IDX)                                         
006890     MOVE WS-CB-IDX TO WS-RANK-CB-IDX(WS-CB-IDX).                         
006900 8001-EXIT.                                                               
006910     EXIT.                                                                
006920*                                                                         
006930 8002-SORT-AND-ROUND-STEP.                                                
006940     MOVE WS-RANK-VALUE(WS-SUB-1)  TO WA-SUM-QTY                          
006950     MOVE WS-RANK-CB-IDX(WS-SUB-1) TO WA-SUB-2                            
006960     MOVE WS-SUB-1 TO WA-SUB-1                                            
006970 8010-SHIFT-DOWN.                                                         
006980     IF WA-SUB-1 > 1                                                      
006990         IF WS-RANK-VALUE(WA-SUB-1 - 1) < WA-SUM-QTY                      
007000             MOVE WS-RANK-VALUE(WA-SUB-1 - 1)                             
007010                 TO WS-RANK-VALUE(WA-SUB-1)                               
007020             MOVE WS-RANK-CB-IDX(WA-SUB-1 - 1)                            
007030                 TO WS-RANK-CB-IDX(WA-SUB-1)                              
007040             SUBTRACT 1 FROM WA-SUB-1                                     
007050             GO TO 8010-SHIFT-DOWN                                        
007060         END-IF                                                           
007070     END-IF                                                               
007080     MOVE WA-SUM-QTY TO WS-RANK-VALUE(WA-SUB-1)                           
007090     MOVE WA-SUB-2   TO WS-RANK-CB-IDX(WA-SUB-1).                         
007100 8002-EXIT.                                                               
007110     EXIT.                                                                
007120*                                                                         
007130 9001-WRITE-SCORE-REP-STEP.                                               
007140     SET WS-CB-IDX TO WS-RANK-CB-IDX(WS-RANK-IDX)                         
007150     PERFORM 9100-WRITE-ONE-SCORE-LINE THRU 9100-EXIT.                    
007160 9001-EXIT.                                                               
007170     EXIT.                                                                
