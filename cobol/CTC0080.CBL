000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    CTC0080.                                                  
000120 AUTHOR.        M. QURESHI.                                               
000130 INSTALLATION.  CRESCENT TRADING COMPANY (PVT) LTD.                       
000140 DATE-WRITTEN.  1995-07-04.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      COMPANY CONFIDENTIAL - NIGHTLY BATCH SUITE.               
000170*==========================================================*              
000180*  CTC0080  --  PURCHASING (REPLENISHMENT) PLANNER.  READS  *             
000190*  THE PRODUCT MASTER AND THE MERGED SALES-DETAIL EXTRACT   *             
000200*  AND WORKS OUT, PER ACTIVE/OUT-OF-STOCK PRODUCT, TRAILING *             
000210*  30-DAY SALES, SAME-MONTH-LAST-YEAR SALES, PROJECTED      *             
000220*  DEMAND, DAYS OF STOCK LEFT AND RECOMMENDED PURCHASE.      *            
000230*  WRITES ONE CTCPURPL ROW PER PRODUCT.  CALLED FROM        *             
000240*  CTCMENU WHEN RC-SW-PURCHASE IS 'Y'.                       *            
000250*------------------------------------------------------------             
000260* CHANGE LOG                                                              
000270*  1995-07-04 M.QURESHI  ORIGINAL - REPLACED THE OLD                      
000280*                        OPCION-4 EXPIRED-STOCK SCREEN WITH               
000290*                        A PROPER NIGHTLY PURCHASING PLAN,                
000300*                        REQ CTC-244.                                     
000310*  1997-09-01 S.NAQVI    ADDED PP-SALES-SEASONAL AND THE                  
000320*                        CRITICAL/RECOMMENDED/SUFFICIENT                  
000330*                        STATUS LADDER, REQ CTC-278.                      
000340*  1999-01-08 S.NAQVI    Y2K - ALL DATE WINDOW MATH MOVED                 
000350*                        ONTO THE JULIAN FIELDS IN CTCWKARE,              
000360*                        REQ CTC-Y2K-06.                                  
000370*  2001-05-22 F.HUSSAIN  ADDED THE OPTIONAL COMPANY FILTER                
000380*                        AND THE RECOMMENDED-PURCHASE-DESC/               
000390*                        DAYS-OF-STOCK-ASC SORT ORDER, REQ                
000400*                        CTC-312.                                         
000410*==========================================================*              
000420 ENVIRONMENT DIVISION.                                                    
000430 CONFIGURATION SECTION.                                                   
000440 SPECIAL-NAMES.                                                           
000450     C01 IS TOP-OF-FORM                                                   
000460     CLASS CTC-NUMERIC-CLASS IS '0' THRU '9'                              
000470     UPSI-8 ON STATUS IS CTC-PLAN-VERBOSE                                 
000480            OFF STATUS IS CTC-PLAN-QUIET.                                 
000490 INPUT-OUTPUT SECTION.                                                    
000500 FILE-CONTROL.                                                            
000510     SELECT PRODUCT-MASTER-IN ASSIGN TO PRODIN                            
000520         ORGANIZATION IS LINE SEQUENTIAL.                                 
000530     SELECT SALES-DETAIL-IN  ASSIGN TO SALDETIN                           
000540         ORGANIZATION IS LINE SEQUENTIAL.                                 
000550     SELECT PLAN-OUT          ASSIGN TO PLANOUT                           
000560         ORGANIZATION IS LINE SEQUENTIAL.                                 
000570 DATA DIVISION.                                                           
000580 FILE SECTION.                                                            
000590 FD  PRODUCT-MASTER-IN                                                    
000600     LABEL RECORDS ARE STANDARD.                                          
000610 01  PRODUCT-MASTER-REC.                                                  
000620     05  PM-PRODUCT-NAME           PIC X(30).                             
000630     05  PM-STOCK-QUANTITY         PIC S9(7).                             
000640     05  PM-STATUS                 PIC X(15).                             
000650     05  FILLER                    PIC X(18).                             
000660 FD  SALES-DETAIL-IN                                                      
000670     LABEL RECORDS ARE STANDARD.                                          
000680     COPY CTCSALDT.                                                       
000690 FD  PLAN-OUT                                                             
000700     LABEL RECORDS ARE STANDARD.                                          
000710     COPY CTCPURPL.                                                       
000720 WORKING-STORAGE SECTION.                                                 
000730 COPY CTCWKARE.                                                           
000740 01  WS-LAST-DAY-WORK.                                                    
000750     05  WS-LDM-CCYY               PIC 9(4) COMP.                         
000760     05  WS-LDM-MM                 PIC 9(2) COMP.                         
000770     05  WS-LDM-LAST-DAY           PIC 9(2) COMP.                         
000780     05  WS-LEAP-Q                 PIC 9(6) COMP.                         
000790     05  WS-LEAP-REM-4             PIC 9(4) COMP.                         
000800     05  WS-LEAP-REM-100           PIC 9(4) COMP.                         
000810     05  WS-LEAP-REM-400           PIC 9(4) COMP.                         
000820     05  FILLER                    PIC X(06).                             
000830 01  WS-WINDOW-BLOCK.                                                     
000840     05  WS-WIN30-FROM             PIC 9(8).                              
000850     05  WS-WIN30-TO               PIC 9(8).                              
000860     05  WS-SEASON-FROM            PIC 9(8).                              
000870     05  WS-SEASON-TO              PIC 9(8).                              
000880     05  FILLER                    PIC X(08).                             
000890 01  WS-PRODUCT-TABLE.                                                    
000900     05  WS-PP-COUNT               PIC 9(4) COMP.                         
000910     05  WS-PP-ENTRY OCCURS 6000 TIMES                                    
000920         INDEXED BY WS-PP-IDX.                                            
000930         10  WS-PP-NAME            PIC X(30).                             
000940         10  WS-PP-STOCK           PIC S9(7).                             
000950         10  WS-PP-STATUS          PIC X(15).                             
000960             88  WS-PP-ACTIVE      VALUE 'ACTIVE'.                        
000970             88  WS-PP-DISCONT     VALUE 'DISCONTINUED'.                  
000980             88  WS-PP-OUT         VALUE 'OUT OF STOCK'.                  
000990         10  WS-PP-COMPANY         PIC X(20).                             
001000         10  WS-PP-LATEST-DATE     PIC 9(8).                              
001010         10  WS-PP-SALES-30D       PIC S9(7).                             
001020         10  WS-PP-SALES-SEASON    PIC S9(7).                             
001030         10  WS-PP-PROJ-DEMAND     PIC S9(7).                             
001040         10  WS-PP-DAYS-STOCK      PIC 9(03) COMP.                        
001050         10  WS-PP-RECOMMEND       PIC S9(7).                             
001060     05  WS-PP-SCRATCH-REC.                                               
001070         10  WS-PPS-NAME           PIC X(30).                             
001080         10  WS-PPS-STOCK          PIC S9(7).                             
001090         10  WS-PPS-STATUS         PIC X(15).                             
001100         10  WS-PPS-COMPANY        PIC X(20).                             
001110         10  WS-PPS-LATEST-DATE    PIC 9(8).                              
001120         10  WS-PPS-SALES-30D      PIC S9(7).                             
001130         10  WS-PPS-SALES-SEASON   PIC S9(7).                             
001140         10  WS-PPS-PROJ-DEMAND    PIC S9(7).                             
001150         10  WS-PPS-DAYS-STOCK     PIC 9(03) COMP.                        
001160         10  WS-PPS-RECOMMEND      PIC S9(7).                             
001170     05  FILLER                    PIC X(08).                             
001180 01  WS-STOCK-WORK.                                                       
001190     05  WS-WEEKLY-30D-RATE        PIC S9(9)V9(4).                        
001200     05  FILLER                    PIC X(08).                             
001210 LINKAGE SECTION.                                                         
001220 COPY CTCRUNCD.                                                           
001230 PROCEDURE DIVISION USING RC-RUN-CONTROL-REC.                             
001240 0100-MAINLINE.                                                           
001250     ACCEPT WA-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                         
001260     PERFORM 1600-BUILD-30-DAY-WINDOW THRU 1600-EXIT.                     
001270     PERFORM 1700-BUILD-SEASONAL-WINDOW THRU 1700-EXIT.                   
001280     PERFORM 2000-SELECT-PRODUCTS THRU 2000-EXIT.                         
001290     PERFORM 3000-LATEST-COMPANY-PER-PRODUCT THRU 3000-EXIT.              
001300     PERFORM 4000-SALES-LAST-30-DAYS THRU 4000-EXIT.                      
001310     PERFORM 4500-SALES-SEASONAL THRU 4500-EXIT.                          
001320     PERFORM 5000-COMPUTE-PLAN THRU 5000-EXIT.                            
001330     PERFORM 6000-ASSIGN-STATUS THRU 6000-EXIT.                           
001340     PERFORM 7000-FILTER-SORT-WRITE THRU 7000-EXIT.                       
001350     STOP RUN.                                                            
001360*                                                                         
001370 1500-LAST-DAY-OF-MONTH.                                                  
001380     EVALUATE WS-LDM-MM                                                   
001390         WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8                               
001400         WHEN 10 WHEN 12                                                  
001410             MOVE 31 TO WS-LDM-LAST-DAY                                   
001420         WHEN 4 WHEN 6 WHEN 9 WHEN 11                                     
001430             MOVE 30 TO WS-LDM-LAST-DAY                                   
001440         WHEN 2                                                           
001450             DIVIDE WS-LDM-CCYY BY 4 GIVING WS-LEAP-Q                     
001460                 REMAINDER WS-LEAP-REM-4                                  
001470             DIVIDE WS-LDM-CCYY BY 100 GIVING WS-LEAP-Q                   
001480                 REMAINDER WS-LEAP-REM-100                                
001490             DIVIDE WS-LDM-CCYY BY 400 GIVING WS-LEAP-Q                   
001500                 REMAINDER WS-LEAP-REM-400                                
001510             IF (WS-LEAP-REM-4 = 0 AND                                    
001520                 WS-LEAP-REM-100 NOT = 0)                                 
001530                 OR WS-LEAP-REM-400 = 0                                   
001540                 MOVE 29 TO WS-LDM-LAST-DAY                               
001550             ELSE                                                         
001560                 MOVE 28 TO WS-LDM-LAST-DAY                               
001570             END-IF                                                       
001580     END-EVALUATE.                                                        
001590 1500-EXIT.                                                               
001600     EXIT.                                                                
001610*                                                                         
001620*    SHARED JULIAN-DAY CONVERSION PARAGRAPHS - SEE CTCWKARE               
001630*    CHANGE LOG 2003-11-03.                                               
001640*                                                                         
001650 1400-CONVERT-DATE-TO-JULIAN.                                             
001660     COMPUTE WA-JDN-CENTURY-ADJ = (14 - WA-DATE-A-MM) / 12.               
001670     COMPUTE WA-JDN-YEAR-ADJ =                                            
001680         WA-DATE-A-CCYY + 4800 - WA-JDN-CENTURY-ADJ.                      
001690     COMPUTE WA-JDN-MONTH-ADJ =                                           
001700         WA-DATE-A-MM + 12 * WA-JDN-CENTURY-ADJ - 3.                      
001710     COMPUTE WA-JULIAN-A =                                                
001720         WA-DATE-A-DD                                                     
001730         + (153 * WA-JDN-MONTH-ADJ + 2) / 5                               
001740         + 365 * WA-JDN-YEAR-ADJ                                          
001750         + WA-JDN-YEAR-ADJ / 4                                            
001760         - WA-JDN-YEAR-ADJ / 100                                          
001770         + WA-JDN-YEAR-ADJ / 400                                          
001780         - 32045.                                                         
001790 1400-EXIT.                                                               
001800     EXIT.                                                                
001810*                                                                         
001820 1450-CONVERT-JULIAN-TO-DATE.                                             
001830*    WALKS THE JULIAN COUNT BACK INTO A CCYYMMDD VALUE ONE                
001840*    CALENDAR DAY AT A TIME - SEE CTC0040 FOR THE SAME                    
001850*    APPROXIMATION USED ON THE 90/180-DAY SCORE PERIODS.                  
001860     MOVE WA-TODAY-CCYYMMDD TO WA-DATE-A.                                 
001870 1450-STEP-BACK.                                                          
001880     MOVE WA-DATE-A-DD TO WS-LDM-LAST-DAY.                                
001890     IF WA-DATE-A-DD > 1                                                  
001900         SUBTRACT 1 FROM WA-DATE-A-DD                                     
001910     ELSE                                                                 
001920         IF WA-DATE-A-MM > 1                                              
001930             SUBTRACT 1 FROM WA-DATE-A-MM                                 
001940             MOVE 28 TO WA-DATE-A-DD                                      
001950         ELSE                                                             
001960             SUBTRACT 1 FROM WA-DATE-A-CCYY                               
001970             MOVE 12 TO WA-DATE-A-MM                                      
001980             MOVE 31 TO WA-DATE-A-DD                                      
001990         END-IF                                                           
002000     END-IF.                                                              
002010     PERFORM 1400-CONVERT-DATE-TO-JULIAN THRU 1400-EXIT.                  
002020 1450-EXIT.                                                               
002030     EXIT.                                                                
002040*                                                                         
002050 1600-BUILD-30-DAY-WINDOW.                                                
002060     MOVE WA-TODAY-CCYYMMDD TO WA-DATE-A.                                 
002070     PERFORM 1400-CONVERT-DATE-TO-JULIAN THRU 1400-EXIT.                  
002080     COMPUTE WA-JULIAN-A = WA-JULIAN-A - 30.                              
002090     PERFORM 1450-CONVERT-JULIAN-TO-DATE THRU 1450-EXIT.                  
002100     MOVE WA-DATE-A TO WS-WIN30-FROM.                                     
002110     MOVE WA-TODAY-CCYYMMDD TO WS-WIN30-TO.                               
002120 1600-EXIT.                                                               
002130     EXIT.                                                                
002140*                                                                         
002150 1700-BUILD-SEASONAL-WINDOW.                                              
002160     COMPUTE WS-LDM-CCYY = WA-TODAY-CCYY - 1.                             
002170     MOVE WA-TODAY-MM TO WS-LDM-MM.                                       
002180     PERFORM 1500-LAST-DAY-OF-MONTH THRU 1500-EXIT.                       
002190     COMPUTE WS-SEASON-FROM =                                             
002200         WS-LDM-CCYY * 10000 + WS-LDM-MM * 100 + 01.                      
002210     COMPUTE WS-SEASON-TO =                                               
002220         WS-LDM-CCYY * 10000 + WS-LDM-MM * 100                            
002230         + WS-LDM-LAST-DAY.                                               
002240 1700-EXIT.                                                               
002250     EXIT.                                                                
002260*                                                                         
002270 2000-SELECT-PRODUCTS.                                                    
002280     OPEN INPUT PRODUCT-MASTER-IN.                                        
002290 2010-READ-PRODUCT.                                                       
002300     READ PRODUCT-MASTER-IN                                               
002310         AT END GO TO 2000-EXIT.                                          
002320     IF PM-STATUS = 'DISCONTINUED'                                        
002330         GO TO 2010-READ-PRODUCT                                          
002340     END-IF.                                                              
002350     ADD 1 TO WS-PP-COUNT.                                                
002360     SET WS-PP-IDX TO WS-PP-COUNT.                                        
002370     MOVE PM-PRODUCT-NAME TO WS-PP-NAME(WS-PP-IDX).                       
002380     MOVE PM-STOCK-QUANTITY TO WS-PP-STOCK(WS-PP-IDX).                    
002390     MOVE PM-STATUS TO WS-PP-STATUS(WS-PP-IDX).                           
002400     MOVE 'UNKNOWN' TO WS-PP-COMPANY(WS-PP-IDX).                          
002410     MOVE 0 TO WS-PP-LATEST-DATE(WS-PP-IDX).                              
002420     GO TO 2010-READ-PRODUCT.                                             
002430 2000-EXIT.                                                               
002440     CLOSE PRODUCT-MASTER-IN.                                             
002450*                                                                         
002460 3000-LATEST-COMPANY-PER-PRODUCT.                                         
002470     OPEN INPUT SALES-DETAIL-IN.                                          
002480 3010-READ-DETAIL.                                                        
002490     READ SALES-DETAIL-IN                                                 
002500         AT END GO TO 3000-EXIT.                                          
002510     SET WS-PP-IDX TO 1.                                                  
002520     SEARCH WS-PP-ENTRY                                                   
002530         AT END                                                           
002540             CONTINUE                                                     
002550         WHEN WS-PP-NAME(WS-PP-IDX) = SD-PRODUCT-NAME                     
002560             IF SD-DELIVERY-DATE >=                                       
002570                 WS-PP-LATEST-DATE(WS-PP-IDX)                             
002580                 MOVE SD-DELIVERY-DATE TO                                 
002590                     WS-PP-LATEST-DATE(WS-PP-IDX)                         
002600                 MOVE SD-COMPANY TO                                       
002610                     WS-PP-COMPANY(WS-PP-IDX)                             
002620             END-IF                                                       
002630     END-SEARCH.                                                          
002640     GO TO 3010-READ-DETAIL.                                              
002650 3000-EXIT.                                                               
002660     CLOSE SALES-DETAIL-IN.                                               
002670*                                                                         
002680 4000-SALES-LAST-30-DAYS.                                                 
002690     OPEN INPUT SALES-DETAIL-IN.                                          
002700 4010-READ-DETAIL.                                                        
002710     READ SALES-DETAIL-IN                                                 
002720         AT END GO TO 4000-EXIT.                                          
002730     IF SD-DELIVERY-DATE >= WS-WIN30-FROM                                 
002740         AND SD-DELIVERY-DATE <= WS-WIN30-TO                              
002750         SET WS-PP-IDX TO 1                                               
002760         SEARCH WS-PP-ENTRY                                               
002770             AT END                                                       
002780                 CONTINUE                                                 
002790             WHEN WS-PP-NAME(WS-PP-IDX) = SD-PRODUCT-NAME                 
002800                 ADD SD-QUANTITY TO                                       
002810                     WS-PP-SALES-30D(WS-PP-IDX)                           
002820         END-SEARCH                                                       
002830     END-IF.                                                              
002840     GO TO 4010-READ-DETAIL.                                              
002850 4000-EXIT.                                                               
002860     CLOSE SALES-DETAIL-IN.                                               
002870*                                                                         
002880 4500-SALES-SEASONAL.                                                     
002890     OPEN INPUT SALES-DETAIL-IN.                                          
002900 4510-READ-DETAIL.                                                        
002910     READ SALES-DETAIL-IN                                                 
002920         AT END GO TO 4500-EXIT.                                          
002930     IF SD-DELIVERY-DATE >= WS-SEASON-FROM                                
002940         AND SD-DELIVERY-DATE <= WS-SEASON-TO                             
002950         SET WS-PP-IDX TO 1                                               
002960         SEARCH WS-PP-ENTRY                                               
002970             AT END                                                       
002980                 CONTINUE                                                 
002990             WHEN WS-PP-NAME(WS-PP-IDX) = SD-PRODUCT-NAME                 
003000                 ADD SD-QUANTITY TO                                       
003010                     WS-PP-SALES-SEASON(WS-PP-IDX)                        
003020         END-SEARCH                                                       
003030     END-IF.                                                              
003040     GO TO 4510-READ-DETAIL.                                              
003050 4500-EXIT.                                                               
003060     CLOSE SALES-DETAIL-IN.                                               
003070*                                                                         
003080 5000-COMPUTE-PLAN.                                                       
003090     SET WS-PP-IDX TO 1.                                                  
003100     PERFORM 5001-COMPUTE-PLAN-LOOP                                       
003110         THRU 5001-EXIT                                                   
003120         WS-PP-COUNT TIMES.                                               
003130 5000-EXIT.                                                               
003140     EXIT.                                                                
003150*                                                                         
003160 5100-COMPUTE-PLAN-ONE-PRODUCT.                                           
003170     COMPUTE WS-PP-PROJ-DEMAND(WS-PP-IDX) =                               
003180         (WS-PP-SALES-30D(WS-PP-IDX) +                                    
003190          WS-PP-SALES-SEASON(WS-PP-IDX)) / 2.                             
003200     IF WS-PP-SALES-30D(WS-PP-IDX) > 0                                    
003210         COMPUTE WS-WEEKLY-30D-RATE =                                     
003220             WS-PP-SALES-30D(WS-PP-IDX) / 30                              
003230         COMPUTE WS-PP-DAYS-STOCK(WS-PP-IDX) =                            
003240             WS-PP-STOCK(WS-PP-IDX) / WS-WEEKLY-30D-RATE                  
003250     ELSE                                                                 
003260         MOVE 999 TO WS-PP-DAYS-STOCK(WS-PP-IDX)                          
003270     END-IF.                                                              
003280     COMPUTE WS-PP-RECOMMEND(WS-PP-IDX) =                                 
003290         WS-PP-PROJ-DEMAND(WS-PP-IDX) -                                   
003300         WS-PP-STOCK(WS-PP-IDX).                                          
003310     IF WS-PP-RECOMMEND(WS-PP-IDX) < 0                                    
003320         MOVE 0 TO WS-PP-RECOMMEND(WS-PP-IDX)                             
003330     END-IF.                                                              
003340 5100-EXIT.                                                               
003350     EXIT.                                                                
003360*                                                                         
003370 6000-ASSIGN-STATUS.                                                      
003380     SET WS-PP-IDX TO 1.                                                  
003390     PERFORM 6001-ASSIGN-STATUS-LOOP                                      
003400         THRU 6001-EXIT                                                   
003410         WS-PP-COUNT TIMES.                                               
003420 6000-EXIT.                                                               
003430     EXIT.                                                                
003440*                                                                         
003450 7000-FILTER-SORT-WRITE.                                                  
003460     IF RC-COMPANY-FILTER NOT = SPACES                                    
003470         PERFORM 7100-APPLY-COMPANY-FILTER THRU 7100-EXIT                 
003480     END-IF.                                                              
003490     PERFORM 7300-SORT-PLAN-TABLE THRU 7300-EXIT.                         
003500     OPEN OUTPUT PLAN-OUT.                                                
003510     SET WS-PP-IDX TO 1.                                                  
003520     PERFORM 7001-FILTER-SORT-WRI-LOOP                                    
003530         THRU 7001-EXIT                                                   
003540         WS-PP-COUNT TIMES.                                               
003550     CLOSE PLAN-OUT.                                                      
003560 7000-EXIT.                                                               
003570     EXIT.                                                                
003580*                                                                         
003590 7100-APPLY-COMPANY-FILTER.                                               
003600*    "REMOVES" A NON-MATCHING PRODUCT BY SLIDING THE TABLE                
003610*    UP OVER IT - SAME APPROACH THE CREDIT LOAD USES WHEN                 
003620*    IT COLLAPSES DUPLICATE ROWS.                                         
003630     SET WS-PP-IDX TO 1.                                                  
003640 7110-CHECK-ONE.                                                          
003650     IF WS-PP-IDX > WS-PP-COUNT                                           
003660         GO TO 7100-EXIT                                                  
003670     END-IF.                                                              
003680     IF WS-PP-COMPANY(WS-PP-IDX) NOT = RC-COMPANY-FILTER                  
003690         PERFORM 7120-REMOVE-ENTRY THRU 7120-EXIT                         
003700     ELSE                                                                 
003710         SET WS-PP-IDX UP BY 1                                            
003720     END-IF.                                                              
003730     GO TO 7110-CHECK-ONE.                                                
003740 7100-EXIT.                                                               
003750     EXIT.                                                                
003760*                                                                         
003770 7120-REMOVE-ENTRY.                                                       
003780     MOVE WS-PP-IDX TO WA-SUB-1.                                          
003790 7121-SHIFT-UP.                                                           
003800     IF WA-SUB-1 < WS-PP-COUNT                                            
003810         MOVE WS-PP-ENTRY(WA-SUB-1 + 1)                                   
003820             TO WS-PP-ENTRY(WA-SUB-1)                                     
003830         ADD 1 TO WA-SUB-1                                                
003840         GO TO 7121-SHIFT-UP                                              
003850     END-IF.                                                              
003860     SUBTRACT 1 FROM WS-PP-COUNT.                                         
003870 7120-EXIT.                                                               
003880     EXIT.                                                                
003890*                                                                         
003900 7300-SORT-PLAN-TABLE.                                                    
003910*    STABLE INSERTION SORT - RECOMMENDED-PURCHASE                         
003920*    DESCENDING, DAYS-OF-STOCK-LEFT ASCENDING WITHIN TIES.                
003930     IF WS-PP-COUNT < 2                                                   
003940         GO TO 7300-EXIT                                                  
003950     END-IF.                                                              
003960     PERFORM 7301-SORT-PLAN-TABLE-STEP                                    
003970         THRU 7301-EXIT                                                   
003980         VARYING WA-SUB-1 FROM 2 BY 1                                     
003990         UNTIL WA-SUB-1 > WS-PP-COUNT.                                    
004000 7300-EXIT.                                                               
004010     EXIT.                                                                
004020*                                                                         
004030 7310-SHIFT-PLAN-DOWN.                                                    
004040     IF WA-SUB-2 > 1                                                      
004050         AND (WS-PP-RECOMMEND(WA-SUB-2 - 1) <                             
004060              WS-PP-RECOMMEND(WA-SUB-2)                                   
004070             OR (WS-PP-RECOMMEND(WA-SUB-2 - 1) =                          
004080                 WS-PP-RECOMMEND(WA-SUB-2)                                
004090                AND WS-PP-DAYS-STOCK(WA-SUB-2 - 1) >                      
004100                    WS-PP-DAYS-STOCK(WA-SUB-2)))                          
004110         MOVE WS-PP-ENTRY(WA-SUB-2) TO WS-PP-SCRATCH-REC                  
004120         MOVE WS-PP-ENTRY(WA-SUB-2 - 1)                                   
004130             TO WS-PP-ENTRY(WA-SUB-2)                                     
004140         MOVE WS-PP-SCRATCH-REC TO WS-PP-ENTRY(WA-SUB-2 - 1)              
004150         SUBTRACT 1 FROM WA-SUB-2                                         
004160         GO TO 7310-SHIFT-PLAN-DOWN                                       
004170     END-IF.                                                              
004180 7310-EXIT.                                                               
004190     EXIT.                                                                
004200*                                                                         
004210 5001-COMPUTE-PLAN-LOOP.                                                  
004220     PERFORM 5100-COMPUTE-PLAN-ONE-PRODUCT                                
004230         THRU 5100-EXIT                                                   
004240     SET WS-PP-IDX UP BY 1.                                               
004250 5001-EXIT.                                                               
004260     EXIT.                                                                
004270*                                                                         
004280 6001-ASSIGN-STATUS-LOOP.                                                 
004290     IF WS-PP-ACTIVE(WS-PP-IDX)                                           
004300         IF WS-PP-DAYS-STOCK(WS-PP-IDX) < 15                              
004310             MOVE 'CRITICAL' TO WS-PP-STATUS(WS-PP-IDX)                   
004320         ELSE                                                             
004330             IF WS-PP-DAYS-STOCK(WS-PP-IDX) < 30                          
004340                 MOVE 'RECOMMENDED' TO                                    
004350                     WS-PP-STATUS(WS-PP-IDX)                              
004360             ELSE                                                         
004370                 MOVE 'SUFFICIENT' TO                                     
004380                     WS-PP-STATUS(WS-PP-IDX)                              
004390             END-IF                                                       
004400         END-IF                                                           
004410     END-IF                                                               
004420     SET WS-PP-IDX UP BY 1.                                               
004430 6001-EXIT.                                                               
004440     EXIT.                                                                
004450*                                                                         
004460 7001-FILTER-SORT-WRI-LOOP.                                               
004470     MOVE WS-PP-NAME(WS-PP-IDX) TO PP-PRODUCT-NAME                        
004480     MOVE WS-PP-COMPANY(WS-PP-IDX) TO PP-COMPANY                          
004490     MOVE WS-PP-STOCK(WS-PP-IDX) TO PP-STOCK-QUANTITY                     
004500     MOVE WS-PP-SALES-30D(WS-PP-IDX) TO                                   
004510         PP-SALES-LAST-30D                                                
004520     MOVE WS-PP-SALES-SEASON(WS-PP-IDX) TO                                
004530         PP-SALES-SEASONAL                                                
004540     MOVE WS-PP-PROJ-DEMAND(WS-PP-IDX) TO                                 
004550         PP-PROJECTED-DEMAND                                              
004560     MOVE WS-PP-DAYS-STOCK(WS-PP-IDX) TO                                  
004570         PP-DAYS-OF-STOCK-LEFT                                            
004580     MOVE WS-PP-RECOMMEND(WS-PP-IDX) TO                                   
004590         PP-RECOMMENDED-PURCHASE                                          
004600     MOVE WS-PP-STATUS(WS-PP-IDX) TO PP-STATUS                            
004610     WRITE PP-PURCHASE-PLAN-REC                                           
004620     SET WS-PP-IDX UP BY 1.                                               
004630 7001-EXIT.                                                               
004640     EXIT.                                                                
004650*                                                                         
004660 7301-SORT-PLAN-TABLE-STEP.                                               
004670     MOVE WA-SUB-1 TO WA-SUB-2                                            
004680     PERFORM 7310-SHIFT-PLAN-DOWN THRU 7310-EXIT.                         
004690 7301-EXIT.                                                               
004700     EXIT.                                                                
