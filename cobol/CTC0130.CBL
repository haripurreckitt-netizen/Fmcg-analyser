000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    CTC0130.                                                  
000120 AUTHOR.        F. HUSSAIN.                                               
000130 INSTALLATION.  CRESCENT TRADING COMPANY (PVT) LTD.                       
000140 DATE-WRITTEN.  2001-06-04.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      COMPANY CONFIDENTIAL - NIGHTLY BATCH SUITE.               
000170*==========================================================*              
000180*  CTC0130  --  MANAGEMENT DASHBOARD TOTALS.  READS THE     *             
000190*  MERGED SALES-DETAIL EXTRACT OVER THE OPTIONAL RC-DATE-   *             
000200*  RANGE-FROM/TO WINDOW (WHOLE FILE WHEN BOTH ARE ZERO) AND *             
000210*  BUILDS THE HEADLINE KPI BLOCK, THE OUTSTANDING-BALANCE   *             
000220*  TOP-5, THE TWO-YEAR MONTHLY TREND, THE BOOKER RANKING    *             
000230*  AND THE MONTH/COMPANY DISTRIBUTION FOR THE DIRECTORS'    *             
000240*  MORNING PACK.  CALLED FROM CTCMENU WHEN RC-SW-DASHBOARD  *             
000250*  IS 'Y'.                                                  *             
000260*------------------------------------------------------------             
000270* CHANGE LOG                                                              
000280*  2001-06-04 F.HUSSAIN  ORIGINAL - REPLACES THE MANUAL                   
000290*                        SPREADSHEET THE MANAGING DIRECTOR'S              
000300*                        OFFICE WAS BUILDING BY HAND EVERY                
000310*                        MONDAY, REQ CTC-315.                             
000320*  2002-08-11 F.HUSSAIN  ADDED THE BOOKER RANKING AND THE                 
000330*                        MONTH/COMPANY DISTRIBUTION AT THE                
000340*                        OPERATIONS MANAGER'S REQUEST, REQ                
000350*                        CTC-338.                                         
000360*==========================================================*              
000370 ENVIRONMENT DIVISION.                                                    
000380 CONFIGURATION SECTION.                                                   
000390 SPECIAL-NAMES.                                                           
000400     C01 IS TOP-OF-FORM                                                   
000410     CLASS CTC-NUMERIC-CLASS IS '0' THRU '9'                              
000420     UPSI-13 ON STATUS IS CTC-DASH-VERBOSE                                
000430             OFF STATUS IS CTC-DASH-QUIET.                                
000440 INPUT-OUTPUT SECTION.                                                    
000450 FILE-CONTROL.                                                            
000460     SELECT SALES-DETAIL-IN  ASSIGN TO SALDETIN                           
000470         ORGANIZATION IS LINE SEQUENTIAL.                                 
000480     SELECT DASHBOARD-RPT    ASSIGN TO DASHRPT                            
000490         ORGANIZATION IS LINE SEQUENTIAL.                                 
000500 DATA DIVISION.                                                           
000510 FILE SECTION.                                                            
000520 FD  SALES-DETAIL-IN                                                      
000530     LABEL RECORDS ARE STANDARD.                                          
000540     COPY CTCSALDT.                                                       
000550 FD  DASHBOARD-RPT                                                        
000560     LABEL RECORDS ARE STANDARD.                                          
000570 01  DB-PRINT-LINE                 PIC X(132).                            
000580 WORKING-STORAGE SECTION.                                                 
000590 COPY CTCWKARE.                                                           
000600 01  WS-KPI-BLOCK.                                                        
000610     05  WS-KPI-AMOUNT             PIC S9(11).                            
000620     05  WS-KPI-QUANTITY           PIC S9(9).                             
000630     05  WS-KPI-INVOICE-COUNT      PIC 9(6) COMP.                         
000640     05  WS-KPI-CUST-COUNT         PIC 9(5) COMP.                         
000650     05  FILLER                    PIC X(08).                             
000660 01  WS-DISTINCT-INV-TABLE.                                               
000670     05  WS-DI-COUNT               PIC 9(6) COMP.                         
000680     05  WS-DI-ENTRY OCCURS 6000 TIMES                                    
000690         INDEXED BY WS-DI-IDX                                             
000700         PIC 9(9).                                                        
000710     05  FILLER                    PIC X(08).                             
000720 01  WS-DISTINCT-CUST-TABLE.                                              
000730     05  WS-DC-COUNT               PIC 9(5) COMP.                         
000740     05  WS-DC-ENTRY OCCURS 2000 TIMES                                    
000750         INDEXED BY WS-DC-IDX                                             
000760         PIC X(08).                                                       
000770     05  FILLER                    PIC X(08).                             
000780 01  WS-CUST-BALANCE-TABLE.                                               
000790     05  WS-CB-COUNT               PIC 9(5) COMP.                         
000800     05  WS-CB-ENTRY OCCURS 2000 TIMES                                    
000810         INDEXED BY WS-CB-IDX.                                            
000820         10  WS-CB-CODE            PIC X(08).                             
000830         10  WS-CB-NAME            PIC X(30).                             
000840         10  WS-CB-BALANCE         PIC S9(9).                             
000850     05  WS-CB-SCRATCH-REC.                                               
000860         10  WS-CBS-CODE           PIC X(08).                             
000870         10  WS-CBS-NAME           PIC X(30).                             
000880         10  WS-CBS-BALANCE        PIC S9(9).                             
000890     05  FILLER                    PIC X(08).                             
000900 01  WS-OUTSTANDING-BLOCK.                                                
000910     05  WS-OS-TOTAL               PIC S9(11).                            
000920     05  FILLER                    PIC X(08).                             
000930 01  WS-MONTH-TABLE.                                                      
000940     05  WS-MO-COUNT               PIC 9(4) COMP.                         
000950     05  WS-MO-ENTRY OCCURS 240 TIMES                                     
000960         INDEXED BY WS-MO-IDX.                                            
000970         10  WS-MO-CCYYMM          PIC 9(06).                             
000980         10  WS-MO-CCYYMM-R REDEFINES                                     
000990             WS-MO-CCYYMM.                                                
001000             15  WS-MO-CCYY        PIC 9(04).                             
001010             15  WS-MO-MM          PIC 9(02).                             
001020         10  WS-MO-AMOUNT          PIC S9(11).                            
001030     05  WS-MO-SCRATCH-REC.                                               
001040         10  WS-MOS-CCYYMM         PIC 9(06).                             
001050         10  WS-MOS-AMOUNT         PIC S9(11).                            
001060     05  FILLER                    PIC X(08).                             
001070 01  WS-YEAR-WORK.                                                        
001080     05  WS-YR-LATEST              PIC 9(4).                              
001090     05  WS-YR-PRIOR               PIC 9(4).                              
001100     05  FILLER                    PIC X(08).                             
001110 01  WS-BOOKER-TABLE.                                                     
001120     05  WS-BK-COUNT               PIC 9(4) COMP.                         
001130     05  WS-BK-ENTRY OCCURS 200 TIMES                                     
001140         INDEXED BY WS-BK-IDX.                                            
001150         10  WS-BK-NAME            PIC X(25).                             
001160         10  WS-BK-AMOUNT          PIC S9(11).                            
001170     05  WS-BK-SCRATCH-REC.                                               
001180         10  WS-BKS-NAME           PIC X(25).                             
001190         10  WS-BKS-AMOUNT         PIC S9(11).                            
001200     05  FILLER                    PIC X(08).                             
001210 01  WS-MOCO-TABLE.                                                       
001220     05  WS-MC-COUNT               PIC 9(6) COMP.                         
001230     05  WS-MC-ENTRY OCCURS 6000 TIMES                                    
001240         INDEXED BY WS-MC-IDX.                                            
001250         10  WS-MC-CCYYMM          PIC 9(06).                             
001260         10  WS-MC-COMPANY         PIC X(20).                             
001270         10  WS-MC-AMOUNT          PIC S9(11).                            
001280     05  FILLER                    PIC X(08).                             
001290 01  WS-COMPANY-TOTAL-TABLE.                                              
001300     05  WS-CO-COUNT               PIC 9(4) COMP.                         
001310     05  WS-CO-ENTRY OCCURS 300 TIMES                                     
001320         INDEXED BY WS-CO-IDX.                                            
001330         10  WS-CO-NAME            PIC X(20).                             
001340         10  WS-CO-AMOUNT          PIC S9(11).                            
001350     05  WS-CO-SCRATCH-REC.                                               
001360         10  WS-COS-NAME           PIC X(20).                             
001370         10  WS-COS-AMOUNT         PIC S9(11).                            
001380     05  FILLER                    PIC X(08).                             
001390 01  WS-REPORT-LINE-WORK.                                                 
001400     05  WS-RL-AMT-DISPLAY         PIC -ZZZ,ZZZ,ZZ9.                      
001410     05  FILLER                    PIC X(08).                             
001420 LINKAGE SECTION.                                                         
001430 COPY CTCRUNCD.                                                           
001440 PROCEDURE DIVISION USING RC-RUN-CONTROL-REC.                             
001450 0100-MAINLINE.                                                           
001460     OPEN OUTPUT DASHBOARD-RPT.                                           
001470     PERFORM 2000-DATE-FILTER-KPIS THRU 2000-EXIT.                        
001480     PERFORM 3000-OUTSTANDING-BALANCE-TOP5 THRU 3000-EXIT.                
001490     PERFORM 4000-MONTHLY-TREND-CY-PY THRU 4000-EXIT.                     
001500     PERFORM 5000-BOOKER-RANKING THRU 5000-EXIT.                          
001510     PERFORM 6000-COMPANY-DISTRIBUTION THRU 6000-EXIT.                    
001520     PERFORM 8000-WRITE-DASHBOARD THRU 8000-EXIT.                         
001530     CLOSE DASHBOARD-RPT.                                                 
001540     STOP RUN.                                                            
001550*                                                                         
001560 2000-DATE-FILTER-KPIS.                                                   
001570     OPEN INPUT SALES-DETAIL-IN.                                          
001580 2010-READ-DETAIL.                                                        
001590     READ SALES-DETAIL-IN                                                 
001600         AT END GO TO 2000-EXIT.                                          
001610     IF RC-DATE-RANGE-FROM NOT = ZERO                                     
001620         OR RC-DATE-RANGE-TO NOT = ZERO                                   
001630         IF SD-DELIVERY-DATE < RC-DATE-RANGE-FROM                         
001640             OR SD-DELIVERY-DATE > RC-DATE-RANGE-TO                       
001650             GO TO 2010-READ-DETAIL                                       
001660         END-IF                                                           
001670     END-IF.                                                              
001680     ADD SD-AMOUNT TO WS-KPI-AMOUNT.                                      
001690     ADD SD-QUANTITY TO WS-KPI-QUANTITY.                                  
001700     PERFORM 2100-ADD-DISTINCT-INVOICE THRU 2100-EXIT.                    
001710     PERFORM 2200-ADD-DISTINCT-CUST THRU 2200-EXIT.                       
001720     PERFORM 2300-TRACK-CUST-BALANCE THRU 2300-EXIT.                      
001730     PERFORM 2400-ADD-MONTH-AMOUNT THRU 2400-EXIT.                        
001740     PERFORM 2500-ADD-BOOKER-AMOUNT THRU 2500-EXIT.                       
001750     PERFORM 2600-ADD-MONTH-COMPANY THRU 2600-EXIT.                       
001760     PERFORM 2700-ADD-COMPANY-TOTAL THRU 2700-EXIT.                       
001770     GO TO 2010-READ-DETAIL.                                              
001780 2000-EXIT.                                                               
001790     CLOSE SALES-DETAIL-IN.                                               
001800     MOVE WS-DI-COUNT TO WS-KPI-INVOICE-COUNT.                            
001810     MOVE WS-DC-COUNT TO WS-KPI-CUST-COUNT.                               
001820*                                                                         
001830 2100-ADD-DISTINCT-INVOICE.                                               
001840     SET WS-DI-IDX TO 1.                                                  
001850     SEARCH WS-DI-ENTRY                                                   
001860         AT END                                                           
001870             ADD 1 TO WS-DI-COUNT                                         
001880             SET WS-DI-IDX TO WS-DI-COUNT                                 
001890             MOVE SD-INVOICE-NO TO WS-DI-ENTRY(WS-DI-IDX)                 
001900         WHEN WS-DI-ENTRY(WS-DI-IDX) = SD-INVOICE-NO                      
001910             CONTINUE                                                     
001920     END-SEARCH.                                                          
001930 2100-EXIT.                                                               
001940     EXIT.                                                                
001950*                                                                         
001960 2200-ADD-DISTINCT-CUST.                                                  
001970     SET WS-DC-IDX TO 1.                                                  
001980     SEARCH WS-DC-ENTRY                                                   
001990         AT END                                                           
002000             ADD 1 TO WS-DC-COUNT                                         
002010             SET WS-DC-IDX TO WS-DC-COUNT                                 
002020             MOVE SD-CUSTOMER-CODE TO WS-DC-ENTRY(WS-DC-IDX)              
002030         WHEN WS-DC-ENTRY(WS-DC-IDX) = SD-CUSTOMER-CODE                   
002040             CONTINUE                                                     
002050     END-SEARCH.                                                          
002060 2200-EXIT.                                                               
002070     EXIT.                                                                
002080*                                                                         
002090 2300-TRACK-CUST-BALANCE.                                                 
002100     SET WS-CB-IDX TO 1.                                                  
002110     SEARCH WS-CB-ENTRY                                                   
002120         AT END                                                           
002130             ADD 1 TO WS-CB-COUNT                                         
002140             SET WS-CB-IDX TO WS-CB-COUNT                                 
002150             MOVE SD-CUSTOMER-CODE TO WS-CB-CODE(WS-CB-IDX)               
002160             MOVE SD-CUSTOMER-NAME TO WS-CB-NAME(WS-CB-IDX)               
002170             MOVE SD-BALANCE TO WS-CB-BALANCE(WS-CB-IDX)                  
002180         WHEN WS-CB-CODE(WS-CB-IDX) = SD-CUSTOMER-CODE                    
002190             IF SD-BALANCE > WS-CB-BALANCE(WS-CB-IDX)                     
002200                 MOVE SD-BALANCE TO WS-CB-BALANCE(WS-CB-IDX)              
002210             END-IF                                                       
002220     END-SEARCH.                                                          
002230 2300-EXIT.                                                               
002240     EXIT.                                                                
002250*                                                                         
002260 2400-ADD-MONTH-AMOUNT.                                                   
002270     DIVIDE SD-DELIVERY-DATE BY 10000 GIVING WA-SUB-1.                    
002280     SET WS-MO-IDX TO 1.                                                  
002290     SEARCH WS-MO-ENTRY                                                   
002300         AT END                                                           
002310             ADD 1 TO WS-MO-COUNT                                         
002320             SET WS-MO-IDX TO WS-MO-COUNT                                 
002330             MOVE WA-SUB-1 TO WS-MO-CCYYMM(WS-MO-IDX)                     
002340         WHEN WS-MO-CCYYMM(WS-MO-IDX) = WA-SUB-1                          
002350             CONTINUE                                                     
002360     END-SEARCH.                                                          
002370     ADD SD-AMOUNT TO WS-MO-AMOUNT(WS-MO-IDX).                            
002380 2400-EXIT.                                                               
002390     EXIT.                                                                
002400*                                                                         
002410 2500-ADD-BOOKER-AMOUNT.                                                  
002420     IF SD-BOOKER-NAME = SPACES                                           
002430         GO TO 2500-EXIT                                                  
002440     END-IF.                                                              
002450     SET WS-BK-IDX TO 1.                                                  
002460     SEARCH WS-BK-ENTRY                                                   
002470         AT END                                                           
002480             ADD 1 TO WS-BK-COUNT                                         
002490             SET WS-BK-IDX TO WS-BK-COUNT                                 
002500             MOVE SD-BOOKER-NAME TO WS-BK-NAME(WS-BK-IDX)                 
002510         WHEN WS-BK-NAME(WS-BK-IDX) = SD-BOOKER-NAME                      
002520             CONTINUE                                                     
002530     END-SEARCH.                                                          
002540     ADD SD-AMOUNT TO WS-BK-AMOUNT(WS-BK-IDX).                            
002550 2500-EXIT.                                                               
002560     EXIT.                                                                
002570*                                                                         
002580 2600-ADD-MONTH-COMPANY.                                                  
002590     DIVIDE SD-DELIVERY-DATE BY 10000 GIVING WA-SUB-1.                    
002600     SET WS-MC-IDX TO 1.                                                  
002610     SEARCH WS-MC-ENTRY                                                   
002620         AT END                                                           
002630             ADD 1 TO WS-MC-COUNT                                         
002640             SET WS-MC-IDX TO WS-MC-COUNT                                 
002650             MOVE WA-SUB-1 TO WS-MC-CCYYMM(WS-MC-IDX)                     
002660             MOVE SD-COMPANY TO WS-MC-COMPANY(WS-MC-IDX)                  
002670         WHEN WS-MC-CCYYMM(WS-MC-IDX) = WA-SUB-1                          
002680             AND WS-MC-COMPANY(WS-MC-IDX) = SD-COMPANY                    
002690             CONTINUE                                                     
002700     END-SEARCH.                                                          
002710     ADD SD-AMOUNT TO WS-MC-AMOUNT(WS-MC-IDX).                            
002720 2600-EXIT.                                                               
002730     EXIT.                                                                
002740*                                                                         
002750 2700-ADD-COMPANY-TOTAL.                                                  
002760     SET WS-CO-IDX TO 1.                                                  
002770     SEARCH WS-CO-ENTRY                                                   
002780         AT END                                                           
002790             ADD 1 TO WS-CO-COUNT                                         
002800             SET WS-CO-IDX TO WS-CO-COUNT                                 
002810             MOVE SD-COMPANY TO WS-CO-NAME(WS-CO-IDX)                     
002820         WHEN WS-CO-NAME(WS-CO-IDX) = SD-COMPANY                          
002830             CONTINUE                                                     
002840     END-SEARCH.                                                          
002850     ADD SD-AMOUNT TO WS-CO-AMOUNT(WS-CO-IDX).                            
002860 2700-EXIT.                                                               
002870     EXIT.                                                                
002880*                                                                         
002890 3000-OUTSTANDING-BALANCE-TOP5.                                           
002900     MOVE 0 TO WS-OS-TOTAL.                                               
002910     SET WS-CB-IDX TO 1.                                                  
002920     PERFORM 3001-OUTSTANDING-BAL-LOOP                                    
002930         THRU 3001-EXIT                                                   
002940         WS-CB-COUNT TIMES.                                               
002950     PERFORM 3100-SORT-BALANCE-TABLE THRU 3100-EXIT.                      
002960 3000-EXIT.                                                               
002970     EXIT.                                                                
002980*                                                                         
002990 3100-SORT-BALANCE-TABLE.                                                 
003000     IF WS-CB-COUNT < 2                                                   
003010         GO TO 3100-EXIT                                                  
003020     END-IF.                                                              
003030     PERFORM 3101-SORT-BALANCE-TA-STEP                                    
003040         THRU 3101-EXIT                                                   
003050         VARYING WA-SUB-1 FROM 2 BY 1                                     
003060         UNTIL WA-SUB-1 > WS-CB-COUNT.                                    
003070 3100-EXIT.                                                               
003080     EXIT.                                                                
003090*                                                                         
003100 3110-SHIFT-BALANCE-DOWN.                                                 
003110     IF WA-SUB-2 > 1                                                      
003120         AND WS-CB-BALANCE(WA-SUB-2 - 1) <                                
003130             WS-CB-BALANCE(WA-SUB-2)                                      
003140         MOVE WS-CB-ENTRY(WA-SUB-2) TO WS-CB-SCRATCH-REC                  
003150         MOVE WS-CB-ENTRY(WA-SUB-2 - 1)                                   
003160             TO WS-CB-ENTRY(WA-SUB-2)                                     
003170         MOVE WS-CB-SCRATCH-REC TO WS-CB-ENTRY(WA-SUB-2 - 1)              
003180         SUBTRACT 1 FROM WA-SUB-2                                         
003190         GO TO 3110-SHIFT-BALANCE-DOWN                                    
003200     END-IF.                                                              
003210 3110-EXIT.                                                               
003220     EXIT.                                                                
003230*                                                                         
003240 4000-MONTHLY-TREND-CY-PY.                                                
003250     MOVE 0 TO WS-YR-LATEST.                                              
003260     SET WS-MO-IDX TO 1.                                                  
003270     PERFORM 4001-MONTHLY-TREND-C-LOOP                                    
003280         THRU 4001-EXIT                                                   
003290         WS-MO-COUNT TIMES.                                               
003300     COMPUTE WS-YR-PRIOR = WS-YR-LATEST - 1.                              
003310     PERFORM 4100-SORT-MONTH-TABLE THRU 4100-EXIT.                        
003320 4000-EXIT.                                                               
003330     EXIT.                                                                
003340*                                                                         
003350 4100-SORT-MONTH-TABLE.                                                   
003360     IF WS-MO-COUNT < 2                                                   
003370         GO TO 4100-EXIT                                                  
003380     END-IF.                                                              
003390     PERFORM 4101-SORT-MONTH-TABL-STEP                                    
003400         THRU 4101-EXIT                                                   
003410         VARYING WA-SUB-1 FROM 2 BY 1                                     
003420         UNTIL WA-SUB-1 > WS-MO-COUNT.                                    
003430 4100-EXIT.                                                               
003440     EXIT.                                                                
003450*                                                                         
003460 4110-SHIFT-MONTH-DOWN.                                                   
003470     IF WA-SUB-2 > 1                                                      
003480         AND WS-MO-CCYYMM(WA-SUB-2 - 1) >                                 
003490             WS-MO-CCYYMM(WA-SUB-2)                                       
003500         MOVE WS-MO-ENTRY(WA-SUB-2) TO WS-MO-SCRATCH-REC                  
003510         MOVE WS-MO-ENTRY(WA-SUB-2 - 1)                                   
003520             TO WS-MO-ENTRY(WA-SUB-2)                                     
003530         MOVE WS-MO-SCRATCH-REC TO WS-MO-ENTRY(WA-SUB-2 - 1)              
003540         SUBTRACT 1 FROM WA-SUB-2                                         
003550         GO TO 4110-SHIFT-MONTH-DOWN                                      
003560     END-IF.                                                              
003570 4110-EXIT.                                                               
003580     EXIT.                                                                
003590*                                                                         
003600 5000-BOOKER-RANKING.                                                     
003610     IF WS-BK-COUNT < 2                                                   
003620         GO TO 5000-EXIT                                                  
003630     END-IF.                                                              
003640     PERFORM 5001-BOOKER-RANKING-STEP                                     
003650         THRU 5001-EXIT                                                   
003660         VARYING WA-SUB-1 FROM 2 BY 1                                     
003670         UNTIL WA-SUB-1 > WS-BK-COUNT.                                    
003680 5000-EXIT.                                                               
003690     EXIT.                                                                
003700*                                                                         
003710 5100-SHIFT-BOOKER-DOWN.                                                  
003720     IF WA-SUB-2 > 1                                                      
003730         AND WS-BK-AMOUNT(WA-SUB-2 - 1) <                                 
003740             WS-BK-AMOUNT(WA-SUB-2)                                       
003750         MOVE WS-BK-ENTRY(WA-SUB-2) TO WS-BK-SCRATCH-REC                  
003760         MOVE WS-BK-ENTRY(WA-SUB-2 - 1)                                   
003770             TO WS-BK-ENTRY(WA-SUB-2)                                     
003780         MOVE WS-BK-SCRATCH-REC TO WS-BK-ENTRY(WA-SUB-2 - 1)              
003790         SUBTRACT 1 FROM WA-SUB-2                                         
003800         GO TO 5100-SHIFT-BOOKER-DOWN                                     
003810     END-IF.                                                              
003820 5100-EXIT.                                                               
003830     EXIT.                                                                
003840*                                                                         
003850 6000-COMPANY-DISTRIBUTION.                                               
003860     IF WS-CO-COUNT < 2                                                   
003870         GO TO 6000-EXIT                                                  
003880     END-IF.                                                              
003890     PERFORM 6001-COMPANY-DISTRIB-STEP                                    
003900         THRU 6001-EXIT                                                   
003910         VARYING WA-SUB-1 FROM 2 BY 1                                     
003920         UNTIL WA-SUB-1 > WS-CO-COUNT.                                    
003930 6000-EXIT.                                                               
003940     EXIT.                                                                
003950*                                                                         
003960 6100-SHIFT-COMPANY-DOWN.                                                 
003970     IF WA-SUB-2 > 1                                                      
003980         AND WS-CO-AMOUNT(WA-SUB-2 - 1) <                                 
003990             WS-CO-AMOUNT(WA-SUB-2)                                       
004000         MOVE WS-CO-ENTRY(WA-SUB-2) TO WS-CO-SCRATCH-REC                  
004010         MOVE WS-CO-ENTRY(WA-SUB-2 - 1)                                   
004020             TO WS-CO-ENTRY(WA-SUB-2)                                     
004030         MOVE WS-CO-SCRATCH-REC TO WS-CO-ENTRY(WA-SUB-2 - 1)              
004040         SUBTRACT 1 FROM WA-SUB-2                                         
004050         GO TO 6100-SHIFT-COMPANY-DOWN                                    
004060     END-IF.                                                              
004070 6100-EXIT.                                                               
004080     EXIT.                                                                
004090*                                                                         
004100 8000-WRITE-DASHBOARD.                                                    
004110     MOVE SPACES TO DB-PRINT-LINE.                                        
004120     STRING 'CTC0130 MANAGEMENT DASHBOARD'                                
004130         DELIMITED BY SIZE INTO DB-PRINT-LINE.                            
004140     WRITE DB-PRINT-LINE.                                                 
004150     MOVE WS-KPI-AMOUNT TO WS-RL-AMT-DISPLAY.                             
004160     MOVE SPACES TO DB-PRINT-LINE.                                        
004170     STRING 'AMOUNT ' WS-RL-AMT-DISPLAY                                   
004180         ' QTY ' WS-KPI-QUANTITY                                          
004190         DELIMITED BY SIZE INTO DB-PRINT-LINE.                            
004200     WRITE DB-PRINT-LINE.                                                 
004210     MOVE SPACES TO DB-PRINT-LINE.                                        
004220     STRING 'INVOICES ' WS-KPI-INVOICE-COUNT                              
004230         ' CUSTOMERS ' WS-KPI-CUST-COUNT                                  
004240         DELIMITED BY SIZE INTO DB-PRINT-LINE.                            
004250     WRITE DB-PRINT-LINE.                                                 
004260     MOVE WS-OS-TOTAL TO WS-RL-AMT-DISPLAY.                               
004270     MOVE SPACES TO DB-PRINT-LINE.                                        
004280     STRING 'OUTSTANDING BALANCE TOTAL ' WS-RL-AMT-DISPLAY                
004290         DELIMITED BY SIZE INTO DB-PRINT-LINE.                            
004300     WRITE DB-PRINT-LINE.                                                 
004310     SET WS-CB-IDX TO 1.                                                  
004320     PERFORM 8001-WRITE-DASHBOARD-LOOP                                    
004330         THRU 8001-EXIT                                                   
004340         5 TIMES.                                                         
004350     SET WS-MO-IDX TO 1.                                                  
004360     PERFORM 8002-WRITE-DASHBOARD-LOOP                                    
004370         THRU 8002-EXIT                                                   
004380         WS-MO-COUNT TIMES.                                               
004390     SET WS-BK-IDX TO 1.                                                  
004400     PERFORM 8003-WRITE-DASHBOARD-LOOP                                    
004410         THRU 8003-EXIT                                                   
004420         WS-BK-COUNT TIMES.                                               
004430     SET WS-MC-IDX TO 1.                                                  
004440     PERFORM 8004-WRITE-DASHBOARD-LOOP                                    
004450         THRU 8004-EXIT                                                   
004460         WS-MC-COUNT TIMES.                                               
004470     SET WS-CO-IDX TO 1.                                                  
004480     PERFORM 8005-WRITE-DASHBOARD-LOOP                                    
004490         THRU 8005-EXIT                                                   
004500         WS-CO-COUNT TIMES.                                               
004510 8000-EXIT.                                                               
004520     EXIT.                                                                
004530*                                                                         
004540 3001-OUTSTANDING-BAL-LOOP.                                               
004550     ADD WS-CB-BALANCE(WS-CB-IDX) TO WS-OS-TOTAL                          
004560     SET WS-CB-IDX UP BY 1.                                               
004570 3001-EXIT.                                                               
004580     EXIT.                                                                
004590*                                                                         
004600 3101-SORT-BALANCE-TA-STEP.                                               
004610     MOVE WA-SUB-1 TO WA-SUB-2                                            
004620     PERFORM 3110-SHIFT-BALANCE-DOWN THRU 3110-EXIT.                      
004630 3101-EXIT.                                                               
004640     EXIT.                                                                
004650*                                                                         
004660 4001-MONTHLY-TREND-C-LOOP.                                               
004670     IF WS-MO-CCYY(WS-MO-IDX) > WS-YR-LATEST                              
004680         MOVE WS-MO-CCYY(WS-MO-IDX) TO WS-YR-LATEST                       
004690     END-IF                                                               
004700     SET WS-MO-IDX UP BY 1.                                               
004710 4001-EXIT.                                                               
004720     EXIT.                                                                
004730*                                                                         
004740 4101-SORT-MONTH-TABL-STEP.                                               
004750     MOVE WA-SUB-1 TO WA-SUB-2                                            
004760     PERFORM 4110-SHIFT-MONTH-DOWN THRU 4110-EXIT.                        
004770 4101-EXIT.                                                               
004780     EXIT.                                                                
004790*                                                                         
004800 5001-BOOKER-RANKING-STEP.                                                
004810     MOVE WA-SUB-1 TO WA-SUB-2                                            
004820     PERFORM 5100-SHIFT-BOOKER-DOWN THRU 5100-EXIT.                       
004830 5001-EXIT.                                                               
004840     EXIT.                                                                
004850*                                                                         
004860 6001-COMPANY-DISTRIB-STEP.                                               
004870     MOVE WA-SUB-1 TO WA-SUB-2                                            
004880     PERFORM 6100-SHIFT-COMPANY-DOWN THRU 6100-EXIT.                      
004890 6001-EXIT.                                                               
004900     EXIT.                                                                
004910*                                                                         
004920 8001-WRITE-DASHBOARD-LOOP.                                               
004930     IF WS-CB-IDX <= WS-CB-COUNT                                          
004940         AND WS-CB-BALANCE(WS-CB-IDX) > 0                                 
004950         MOVE WS-CB-BALANCE(WS-CB-IDX) TO                                 
004960             WS-RL-AMT-DISPLAY                                            
004970         MOVE SPACES TO DB-PRINT-LINE                                     
004980         STRING 'TOP-BALANCE ' WS-CB-NAME(WS-CB-IDX)                      
004990             ' ' WS-RL-AMT-DISPLAY                                        
005000             DELIMITED BY SIZE INTO DB-PRINT-LINE                         
005010         WRITE DB-PRINT-LINE                                              
005020     END-IF                                                               
005030     SET WS-CB-IDX UP BY 1.                                               
005040 8001-EXIT.                                                               
005050     EXIT.                                                                
005060*                                                                         
005070 8002-WRITE-DASHBOARD-LOOP.                                               
005080     IF WS-MO-CCYY(WS-MO-IDX) = WS-YR-LATEST                              
005090         OR WS-MO-CCYY(WS-MO-IDX) = WS-YR-PRIOR                           
005100         MOVE WS-MO-AMOUNT(WS-MO-IDX) TO                                  
005110             WS-RL-AMT-DISPLAY                                            
005120         MOVE SPACES TO DB-PRINT-LINE                                     
005130         STRING 'TREND ' WS-MO-CCYYMM(WS-MO-IDX)                          
005140             ' ' WS-RL-AMT-DISPLAY                                        
005150             DELIMITED BY SIZE INTO DB-PRINT-LINE                         
005160         WRITE DB-PRINT-LINE                                              
005170     END-IF                                                               
005180     SET WS-MO-IDX UP BY 1.                                               
005190 8002-EXIT.                                                               
005200     EXIT.                                                                
005210*                                                                         
005220 8003-WRITE-DASHBOARD-LOOP.                                               
005230     MOVE WS-BK-AMOUNT(WS-BK-IDX) TO WS-RL-AMT-DISPLAY                    
005240     MOVE SPACES TO DB-PRINT-LINE                                         
005250     IF WS-BK-IDX <= 8                                                    
005260         STRING 'BOOKER *TOP8* ' WS-BK-NAME(WS-BK-IDX)                    
005270             ' ' WS-RL-AMT-DISPLAY                                        
005280             DELIMITED BY SIZE INTO DB-PRINT-LINE                         
005290     ELSE                                                                 
005300         STRING 'BOOKER ' WS-BK-NAME(WS-BK-IDX)                           
005310             ' ' WS-RL-AMT-DISPLAY                                        
005320             DELIMITED BY SIZE INTO DB-PRINT-LINE                         
005330     END-IF                                                               
005340     WRITE DB-PRINT-LINE                                                  
005350     SET WS-BK-IDX UP BY 1.                                               
005360 8003-EXIT.                                                               
005370     EXIT.                                                                
005380*                                                                         
005390 8004-WRITE-DASHBOARD-LOOP.                                               
005400     MOVE WS-MC-AMOUNT(WS-MC-IDX) TO WS-RL-AMT-DISPLAY                    
005410     MOVE SPACES TO DB-PRINT-LINE                                         
005420     STRING 'MO-CO ' WS-MC-CCYYMM(WS-MC-IDX)                              
005430         ' ' WS-MC-COMPANY(WS-MC-IDX)                                     
005440         ' ' WS-RL-AMT-DISPLAY                                            
005450         DELIMITED BY SIZE INTO DB-PRINT-LINE                             
005460     WRITE DB-PRINT-LINE                                                  
005470     SET WS-MC-IDX UP BY 1.                                               
005480 8004-EXIT.                                                               
005490     EXIT.                                                                
005500*                                                                         
005510 8005-WRITE-DASHBOARD-LOOP.                                               
005520     MOVE WS-CO-AMOUNT(WS-CO-IDX) TO WS-RL-AMT-DISPLAY                    
005530     MOVE SPACES TO DB-PRINT-LINE                                         
005540     STRING 'CO-TOTAL ' WS-CO-NAME(WS-CO-IDX)                             
005550         ' ' WS-RL-AMT-DISPLAY                                            
005560         DELIMITED BY SIZE INTO DB-PRINT-LINE                             
005570     WRITE DB-PRINT-LINE                                                  
005580     SET WS-CO-IDX UP BY 1.                                               
005590 8005-EXIT.                                                               
005600     EXIT.                                                                
