000100*==========================================================*              
000110*  CTCCYCHL  --  CYCLE-HEALTH RECORD (OUTPUT OF CTC0090 AND *             
000120*  CTC0100).  CTC0090 IS ONE CUSTOMER PER RUN AND LEAVES    *             
000130*  CH-CUSTOMER-NAME BLANK; CTC0100 IS COMPANY-WIDE AND      *             
000140*  FILLS BOTH KEY FIELDS.                                   *             
000150*------------------------------------------------------------             
000160* CHANGE LOG                                                              
000170*  1996-02-19 M.QURESHI  ORIGINAL LAYOUT - CTC0090 CUSTOMER               
000180*                        DEEP-DIVE, REQ CTC-259.                          
000190*  1999-05-27 F.HUSSAIN  CTC0100 CYCLE-HEALTH/PARETO RUN                  
000200*                        ADOPTED THIS SAME LAYOUT INSTEAD OF              
000210*                        DEFINING ITS OWN, REQ CTC-296.                   
000220*==========================================================*              
000230 01  CH-CYCLE-HEALTH-REC.                                                 
000240     05  CH-CUSTOMER-NAME          PIC X(30).                             
000250     05  CH-PRODUCT-NAME           PIC X(30).                             
000260     05  CH-LAST-PURCHASE-DATE     PIC 9(08).                             
000270     05  CH-LAST-PURCHASE-QTY      PIC S9(7).                             
000280     05  CH-MEDIAN-QTY             PIC 9(07).                             
000290     05  CH-MEDIAN-CYCLE           PIC 9(03).                             
000300     05  CH-PURCHASE-COUNT         PIC 9(05).                             
000310     05  CH-DAYS-SINCE-LAST        PIC 9(04).                             
000320     05  CH-STATUS                 PIC X(20).                             
000330     05  FILLER                    PIC X(10).                             
