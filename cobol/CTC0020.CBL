000100*==========================================================*              
000110*  CTC0020  --  NIGHTLY PRODUCT-MASTER LOAD                 *             
000120*  CRESCENT TRADING COMPANY (PVT) LTD - DISTRIBUTION SYS    *             
000130*  READS THE RAW INVENTORY EXTRACT, CLEANS AND DEFAULTS THE *             
000140*  STOCK STATUS, DE-DUPLICATES ON PRODUCT NAME KEEPING THE  *             
000150*  LAST ROW SEEN, AND REPLACES THE PRODUCT MASTER.          *             
000160*------------------------------------------------------------             
000170 IDENTIFICATION DIVISION.                                                 
000180 PROGRAM-ID.  CTC0020.                                                    
000190 AUTHOR.  A. SHEIKH.                                                      
000200 INSTALLATION.  CRESCENT TRADING COMPANY PVT LTD - MIS DEPT.              
000210 DATE-WRITTEN.  1990-06-25.                                               
000220 DATE-COMPILED.                                                           
000230 SECURITY.  COMPANY CONFIDENTIAL - MIS DEPT USE ONLY.                     
000240*------------------------------------------------------------             
000250* CHANGE LOG                                                              
000260*  1990-06-25 A.SHEIKH   ORIGINAL - REPLACED THE OLD "TRUNCATE            
000270*                        AND RELOAD" STUB (RUZCREA3) WITH A               
000280*                        REAL CLEAN/VALIDATE/STATUS LOAD.                 
000290*  1992-02-11 M.QURESHI  ADDED IV-STATUS DEFAULTING RULES,                
000300*                        REQ CTC-165.                                     
000310*  1995-07-04 M.QURESHI  ADDED PRODUCT-NAME DEDUP (KEEP LAST)             
000320*                        AFTER TWO EXTRACT RUNS IN THE SAME               
000330*                        NIGHT PRODUCED DOUBLE ROWS, REQ                  
000340*                        CTC-244.                                         
000350*  1998-12-02 S.NAQVI    Y2K REVIEW - NO DATE FIELDS ON THIS              
000360*                        RECORD, NO CHANGE REQUIRED.                      
000370*  2000-08-15 F.HUSSAIN  ADDED THE FIRST-RECORD STRUCTURE                 
000380*                        CHECK - ABORT THE RUN WHEN THE FIRST             
000390*                        RECORD HAS NO PRODUCT NAME, WHICH                
000400*                        USUALLY MEANS THE EXTRACT LAYOUT                 
000410*                        CHANGED UPSTREAM.  REQ CTC-301.                  
000420*==========================================================*              
000430 ENVIRONMENT DIVISION.                                                    
000440 CONFIGURATION SECTION.                                                   
000450 SPECIAL-NAMES.                                                           
000460     C01 IS TOP-OF-FORM                                                   
000470     UPSI-3 ON STATUS IS CTC-INVENTORY-STRICT                             
000480            OFF STATUS IS CTC-INVENTORY-LOOSE.                            
000490 INPUT-OUTPUT SECTION.                                                    
000500 FILE-CONTROL.                                                            
000510     SELECT INVENTORY-EXTRACT ASSIGN TO INVIN                             
000520         ORGANIZATION IS SEQUENTIAL.                                      
000530     SELECT PRODUCT-MASTER-OUT ASSIGN TO PRODOUT                          
000540         ORGANIZATION IS SEQUENTIAL.                                      
000550     SELECT CONTROL-RPT ASSIGN TO CTLRPT                                  
000560         ORGANIZATION IS SEQUENTIAL.                                      
000570 DATA DIVISION.                                                           
000580 FILE SECTION.                                                            
000590 FD  INVENTORY-EXTRACT                                                    
000600     LABEL RECORDS ARE STANDARD.                                          
000610 COPY CTCINVEN.                                                           
000620 FD  PRODUCT-MASTER-OUT                                                   
000630     LABEL RECORDS ARE STANDARD.                                          
000640 01  PRODUCT-MASTER-REC.                                                  
000650     05  PM-PRODUCT-NAME           PIC X(30).                             
000660     05  PM-STOCK-QUANTITY         PIC S9(7).                             
000670     05  PM-STATUS                 PIC X(15).                             
000680     05  PM-STATUS-RANK REDEFINES                                         
000690         PM-STATUS.                                                       
000700         10  PM-STATUS-RANK-CODE   PIC 9(02).                             
000710         10  FILLER                PIC X(13).                             
000720     05  FILLER                    PIC X(18).                             
000730 FD  CONTROL-RPT                                                          
000740     LABEL RECORDS ARE OMITTED.                                           
000750 01  CONTROL-RPT-LINE              PIC X(90).                             
000760 WORKING-STORAGE SECTION.                                                 
000770 COPY CTCWKARE.                                                           
000780 01  WS-FIRST-RECORD-SW            PIC X VALUE 'Y'.                       
000790     88  WS-FIRST-RECORD           VALUE 'Y'.                             
000800 01  WS-PRODUCT-TABLE.                                                    
000810     05  WS-PR-ENTRY OCCURS 6000 TIMES                                    
000820         INDEXED BY WS-PR-IDX.                                            
000830         10  WS-PR-NAME            PIC X(30).                             
000840         10  WS-PR-STOCK           PIC S9(7).                             
000850         10  WS-PR-STATUS          PIC X(15).                             
000860             88  WS-PR-ACTIVE      VALUE 'ACTIVE'.                        
000870             88  WS-PR-DISCONT     VALUE 'DISCONTINUED'.                  
000880             88  WS-PR-OUT         VALUE 'OUT OF STOCK'.                  
000890 01  WS-PRODUCT-COUNT              PIC 9(5) COMP VALUE 0.                 
000900 01  WS-CLEAN-WORK.                                                       
000910     05  WS-CLEAN-STRING           PIC X(30).                             
000920     05  WS-CLEAN-INT-IN           PIC S9(7).                             
000930     05  WS-CLEAN-INT-OUT REDEFINES                                       
000940         WS-CLEAN-INT-IN           PIC S9(7).                             
000950 01  WS-STATUS-COUNTS.                                                    
000960     05  WS-SC-ACTIVE              PIC 9(5) COMP.                         
000970     05  WS-SC-DISCONT             PIC 9(5) COMP.                         
000980     05  WS-SC-OUT                 PIC 9(5) COMP.                         
000990     05  WS-SC-REJECTED            PIC 9(5) COMP.                         
001000     05  FILLER                    PIC X(10).                             
001010 LINKAGE SECTION.                                                         
001020 COPY CTCRUNCD.                                                           
001030 PROCEDURE DIVISION USING RC-RUN-CONTROL-REC.                             
001040 0100-MAINLINE.                                                           
001050     ACCEPT WA-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                         
001060     PERFORM 2000-VALIDATE-HEADER-COLUMNS THRU 2000-EXIT.                 
001070     PERFORM 3000-READ-CLEAN-INVENTORY THRU 3000-EXIT.                    
001080     PERFORM 8000-STATUS-COUNTS THRU 8000-EXIT.                           
001090     PERFORM 5000-WRITE-PRODUCT-MASTER THRU 5000-EXIT.                    
001100     STOP RUN.                                                            
001110*                                                                         
001120 2000-VALIDATE-HEADER-COLUMNS.                                            
001130*    THE EXTRACT CARRIES NO HEADER RECORD - THE STRUCTURE                 
001140*    CHECK LOOKS AT THE FIRST DATA ROW INSTEAD.  IF PRODUCT               
001150*    NAME OR STOCK QUANTITY IS MISSING THERE THE UPSTREAM                 
001160*    LAYOUT HAS CHANGED AND THE RUN MUST NOT CONTINUE.                    
001170     OPEN INPUT INVENTORY-EXTRACT.                                        
001180     READ INVENTORY-EXTRACT                                               
001190         AT END                                                           
001200             DISPLAY 'CTC0020 - INVENTORY EXTRACT IS EMPTY'               
001210             GO TO 2000-EXIT                                              
001220     END-READ.                                                            
001230     IF IV-PRODUCT-NAME = SPACES                                          
001240         DISPLAY 'CTC0020 - ABEND - NO PRODUCT NAME COLUMN '              
001250             'ON FIRST INVENTORY RECORD'                                  
001260         MOVE 16 TO RETURN-CODE                                           
001270         STOP RUN                                                         
001280     END-IF.                                                              
001290     PERFORM 3100-CLEAN-ONE-PRODUCT THRU 3100-EXIT.                       
001300 2000-EXIT.                                                               
001310     EXIT.                                                                
001320*                                                                         
001330 3000-READ-CLEAN-INVENTORY.                                               
001340 3010-READ-NEXT.                                                          
001350     READ INVENTORY-EXTRACT                                               
001360         AT END GO TO 3000-EXIT.                                          
001370     PERFORM 3100-CLEAN-ONE-PRODUCT THRU 3100-EXIT.                       
001380     GO TO 3010-READ-NEXT.                                                
001390 3000-EXIT.                                                               
001400     CLOSE INVENTORY-EXTRACT.                                             
001410*                                                                         
001420 3100-CLEAN-ONE-PRODUCT.                                                  
001430     MOVE IV-PRODUCT-NAME TO WS-CLEAN-STRING.                             
001440     PERFORM 1000-TRIM-STRING-FIELD THRU 1000-EXIT.                       
001450     IF WS-CLEAN-STRING = SPACES                                          
001460         ADD 1 TO WS-SC-REJECTED                                          
001470         GO TO 3100-EXIT                                                  
001480     END-IF.                                                              
001490     IF IV-STOCK-QUANTITY NUMERIC                                         
001500         MOVE IV-STOCK-QUANTITY TO WS-CLEAN-INT-IN                        
001510     ELSE                                                                 
001520         MOVE 0 TO WS-CLEAN-INT-IN                                        
001530     END-IF.                                                              
001540     PERFORM 3500-DEFAULT-STATUS THRU 3500-EXIT.                          
001550     PERFORM 4000-DEDUP-KEEP-LAST THRU 4000-EXIT.                         
001560 3100-EXIT.                                                               
001570     EXIT.                                                                
001580*                                                                         
001590 3500-DEFAULT-STATUS.                                                     
001600     MOVE IV-STATUS TO WS-PR-STATUS(WS-PR-IDX).                           
001610     IF WS-PR-STATUS(WS-PR-IDX) = SPACES                                  
001620         IF WS-CLEAN-INT-IN > 0                                           
001630             MOVE 'ACTIVE' TO WS-PR-STATUS(WS-PR-IDX)                     
001640         ELSE                                                             
001650             MOVE 'OUT OF STOCK' TO WS-PR-STATUS(WS-PR-IDX)               
001660         END-IF                                                           
001670     END-IF.                                                              
001680     IF NOT WS-PR-ACTIVE(WS-PR-IDX)                                       
001690         AND NOT WS-PR-DISCONT(WS-PR-IDX)                                 
001700         AND NOT WS-PR-OUT(WS-PR-IDX)                                     
001710         MOVE 'ACTIVE' TO WS-PR-STATUS(WS-PR-IDX)                         
001720     END-IF.                                                              
001730 3500-EXIT.                                                               
001740     EXIT.                                                                
001750*                                                                         
001760 4000-DEDUP-KEEP-LAST.                                                    
001770     SET WS-PR-IDX TO 1.                                                  
001780     SEARCH WS-PR-ENTRY                                                   
001790         AT END                                                           
001800             ADD 1 TO WS-PRODUCT-COUNT                                    
001810             SET WS-PR-IDX TO WS-PRODUCT-COUNT                            
001820         WHEN WS-PR-NAME(WS-PR-IDX) = WS-CLEAN-STRING                     
001830             CONTINUE                                                     
001840     END-SEARCH.                                                          
001850     MOVE WS-CLEAN-STRING TO WS-PR-NAME(WS-PR-IDX).                       
001860     MOVE WS-CLEAN-INT-IN TO WS-PR-STOCK(WS-PR-IDX).                      
001870 4000-EXIT.                                                               
001880     EXIT.                                                                
001890*                                                                         
001900 5000-WRITE-PRODUCT-MASTER.                                               
001910     OPEN OUTPUT PRODUCT-MASTER-OUT.                                      
001920     PERFORM 5001-WRITE-PRODUCT-M-STEP                                    
001930         THRU 5001-EXIT                                                   
001940         VARYING WS-PR-IDX FROM 1 BY 1                                    
001950         UNTIL WS-PR-IDX > WS-PRODUCT-COUNT.                              
001960     CLOSE PRODUCT-MASTER-OUT.                                            
001970 5000-EXIT.                                                               
001980     EXIT.                                                                
001990*                                                                         
002000 8000-STATUS-COUNTS.                                                      
002010     PERFORM 8001-STATUS-COUNTS-STEP                                      
002020         THRU 8001-EXIT                                                   
002030         VARYING WS-PR-IDX FROM 1 BY 1                                    
002040         UNTIL WS-PR-IDX > WS-PRODUCT-COUNT.                              
002050     OPEN OUTPUT CONTROL-RPT.                                             
002060     MOVE SPACES TO CONTROL-RPT-LINE.                                     
002070     STRING 'CTC0020 PRODUCT LOAD - ACTIVE/DISCONT/OUT/REJ '              
002080         WS-SC-ACTIVE '/' WS-SC-DISCONT '/' WS-SC-OUT '/'                 
002090         WS-SC-REJECTED DELIMITED BY SIZE                                 
002100         INTO CONTROL-RPT-LINE.                                           
002110     WRITE CONTROL-RPT-LINE.                                              
002120     CLOSE CONTROL-RPT.                                                   
002130 8000-EXIT.                                                               
002140     EXIT.                                                                
002150*                                                                         
002160*    U3 FIELD-CLEANING PARAGRAPH SHARED WITH CTC0010 - KEPT               
002170*    HERE VERBATIM SINCE THE SHOP HAS NO CALL'D SUBROUTINE                
002180*    FOR IT (SEE MENSAJE-1 IN THE OLD OPCION PROGRAMS).                   
002190 1000-TRIM-STRING-FIELD.                                                  
002200     IF WS-CLEAN-STRING = SPACES OR LOW-VALUES                            
002210         MOVE SPACES TO WS-CLEAN-STRING                                   
002220     END-IF.                                                              
002230 1000-EXIT.                                                               
002240     EXIT.                                                                
002250*                                                                         
002260 5001-WRITE-PRODUCT-M-STEP.                                               
002270     MOVE WS-PR-NAME(WS-PR-IDX)   TO PM-PRODUCT-NAME                      
002280     MOVE WS-PR-STOCK(WS-PR-IDX)  TO PM-STOCK-QUANTITY                    
002290     MOVE WS-PR-STATUS(WS-PR-IDX) TO PM-STATUS                            
002300     WRITE PRODUCT-MASTER-REC.                                            
002310 5001-EXIT.                                                               
002320     EXIT.                                                                
002330*                                                                         
002340 8001-STATUS-COUNTS-STEP.                                                 
002350     EVALUATE TRUE                                                        
002360         WHEN WS-PR-ACTIVE(WS-PR-IDX)                                     
002370             ADD 1 TO WS-SC-ACTIVE                                        
002380         WHEN WS-PR-DISCONT(WS-PR-IDX)                                    
002390             ADD 1 TO WS-SC-DISCONT                                       
002400         WHEN WS-PR-OUT(WS-PR-IDX)                                        
002410             ADD 1 TO WS-SC-OUT                                           
002420     END-EVALUATE.                                                        
002430 8001-EXIT.                                                               
002440     EXIT.                                                                
