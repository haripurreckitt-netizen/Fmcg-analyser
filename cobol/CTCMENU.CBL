000100*==========================================================*              
000110*  CTCMENU  --  NIGHTLY BATCH RUN-CONTROL DRIVER            *             
000120*  CRESCENT TRADING COMPANY (PVT) LTD - DISTRIBUTION SYS    *             
000130*  READS THE ONE RUN-CONTROL CARD FOR TONIGHT'S RUN AND     *             
000140*  CALLS THE CTC0nnn WORKER PROGRAMS IN BATCH-FLOW ORDER.   *             
000150*  REPLACES THE OLD OPERATOR MENU - THE RUN CARD CARRIES    *             
000160*  THE SAME STEP CHOICES THE OPERATOR USED TO KEY IN.       *             
000170*------------------------------------------------------------             
000180 IDENTIFICATION DIVISION.                                                 
000190 PROGRAM-ID.  CTCMENU.                                                    
000200 AUTHOR.  A. SHEIKH.                                                      
000210 INSTALLATION.  CRESCENT TRADING COMPANY PVT LTD - MIS DEPT.              
000220 DATE-WRITTEN.  1989-02-20.                                               
000230 DATE-COMPILED.                                                           
000240 SECURITY.  COMPANY CONFIDENTIAL - MIS DEPT USE ONLY.                     
000250*------------------------------------------------------------             
000260* CHANGE LOG                                                              
000270*  1989-02-20 A.SHEIKH   ORIGINAL - REPLACED THE OPERATOR                 
000280*                        SCREEN MENU WITH A RUN-CONTROL CARD              
000290*                        AND CALLS TO OPCION1 THRU OPCION5,               
000300*                        REQ CTC-001 (NIGHT SHIFT HAS NO                  
000310*                        OPERATOR TO KEY A MENU CHOICE).                  
000320*  1992-01-20 M.QURESHI  ADDED RC-SW-CREDIT SWITCH WHEN THE               
000330*                        CREDIT LIST BECAME ITS OWN STEP AND              
000340*                        PULLED THE PARAMETER LAYOUT OUT TO               
000350*                        CTCRUNCD SO EVERY WORKER SHARES IT,              
000360*                        REQ CTC-201.                                     
000370*  1994-06-30 M.QURESHI  ADDED DEEP-DIVE AND CYCLE-HEALTH                 
000380*                        SWITCHES, REQ CTC-201.                           
000390*  1996-11-04 S.NAQVI    ADDED SCORING, MONTHLY, PROFIT AND               
000400*                        PURCHASING SWITCHES, REQ CTC-266.                
000410*  1998-12-02 S.NAQVI    Y2K - RC-RUN-DATE WIDENED TO CCYY                
000420*                        FORM IN CTCRUNCD.  ADDED WS-OLD-FMT              
000430*                        REDEFINITION HERE SO LAST YEAR'S                 
000440*                        5-SWITCH RUN CARDS STILL READ,                   
000450*                        REQ CTC-Y2K-04.                                  
000460*  2001-05-22 F.HUSSAIN  ADDED STATEMENT/INVOICE-DETAIL/                  
000470*                        DASHBOARD SWITCHES AND THE                       
000480*                        CUSTOMER/INVOICE SELECTION FIELDS,               
000490*                        REQ CTC-312.                                     
000500*==========================================================*              
000510 ENVIRONMENT DIVISION.                                                    
000520 CONFIGURATION SECTION.                                                   
000530 SPECIAL-NAMES.                                                           
000540     C01 IS TOP-OF-FORM                                                   
000550     UPSI-0 ON STATUS IS CTC-RERUN-TODAY                                  
000560            OFF STATUS IS CTC-FIRST-RUN-TODAY                             
000570     UPSI-1 ON STATUS IS CTC-VERBOSE-LOG                                  
000580            OFF STATUS IS CTC-QUIET-LOG.                                  
000590 INPUT-OUTPUT SECTION.                                                    
000600 FILE-CONTROL.                                                            
000610     SELECT RUN-CTL-CARD ASSIGN TO CTLCARD                                
000620         ORGANIZATION IS SEQUENTIAL.                                      
000630 DATA DIVISION.                                                           
000640 FILE SECTION.                                                            
000650 FD  RUN-CTL-CARD                                                         
000660     LABEL RECORDS ARE STANDARD.                                          
000670 01  RUN-CTL-CARD-REC              PIC X(80).                             
000680 WORKING-STORAGE SECTION.                                                 
000690 COPY CTCWKARE.                                                           
000700 COPY CTCRUNCD.                                                           
000710 01  WS-OLD-RUN-CARD-FMT REDEFINES                                        
000720     RC-RUN-CONTROL-REC.                                                  
000730     05  WS-OLD-RUN-DATE           PIC 9(8).                              
000740     05  WS-OLD-STEP-SWITCHES      PIC X(05).                             
000750     05  FILLER                    PIC X(107).                            
000760 01  WS-CALL-COUNTERS.                                                    
000770     05  WS-STEPS-RUN              PIC 9(3) COMP.                         
000780     05  WS-STEPS-SKIPPED          PIC 9(3) COMP.                         
000790     05  FILLER                    PIC X(06).                             
000800 PROCEDURE DIVISION.                                                      
000810 0100-MAINLINE.                                                           
000820     PERFORM 0200-READ-RUN-CARD THRU 0200-EXIT.                           
000830     PERFORM 0300-CALL-STEPS THRU 0300-EXIT.                              
000840     PERFORM 0900-CLOSE-DOWN THRU 0900-EXIT.                              
000850     STOP RUN.                                                            
000860*                                                                         
000870 0200-READ-RUN-CARD.                                                      
000880     OPEN INPUT RUN-CTL-CARD.                                             
000890     READ RUN-CTL-CARD                                                    
000900         AT END GO TO 0200-NO-CARD.                                       
000910     MOVE RUN-CTL-CARD-REC(1:8)   TO RC-RUN-DATE.                         
000920     MOVE RUN-CTL-CARD-REC(9:12)  TO RC-STEP-SWITCHES.                    
000930     MOVE RUN-CTL-CARD-REC(21:10) TO RC-SCORE-PERIOD.                     
000940     MOVE RUN-CTL-CARD-REC(31:6)  TO RC-MONTH-SELECT.                     
000950     MOVE RUN-CTL-CARD-REC(37:8)  TO RC-CUSTOMER-CODE-SEL.                
000960     MOVE RUN-CTL-CARD-REC(45:9)  TO RC-INVOICE-NO-SEL.                   
000970     MOVE RUN-CTL-CARD-REC(54:20) TO RC-COMPANY-FILTER.                   
000980     GO TO 0200-EXIT.                                                     
000990 0200-NO-CARD.                                                            
001000     DISPLAY 'CTCMENU - NO RUN CARD, ASSUMING FULL RUN'.                  
001010     MOVE ALL 'Y' TO RC-STEP-SWITCHES.                                    
001020     MOVE 'CURRENT-YR' TO RC-SCORE-PERIOD.                                
001030 0200-EXIT.                                                               
001040     CLOSE RUN-CTL-CARD.                                                  
001050*                                                                         
001060 0300-CALL-STEPS.                                                         
001070     IF RC-SW-MERGE = 'Y'                                                 
001080         CALL 'CTC0010' USING RC-RUN-CONTROL-REC                          
001090         ADD 1 TO WS-STEPS-RUN                                            
001100     ELSE                                                                 
001110         ADD 1 TO WS-STEPS-SKIPPED                                        
001120     END-IF.                                                              
001130     IF RC-SW-PRODUCT = 'Y'                                               
001140         CALL 'CTC0020' USING RC-RUN-CONTROL-REC                          
001150         ADD 1 TO WS-STEPS-RUN                                            
001160     END-IF.                                                              
001170     IF RC-SW-SCORE = 'Y'                                                 
001180         CALL 'CTC0040' USING RC-RUN-CONTROL-REC                          
001190         ADD 1 TO WS-STEPS-RUN                                            
001200     END-IF.                                                              
001210     IF RC-SW-CREDIT = 'Y'                                                
001220         CALL 'CTC0050' USING RC-RUN-CONTROL-REC                          
001230         ADD 1 TO WS-STEPS-RUN                                            
001240     END-IF.                                                              
001250     IF RC-SW-MONTHLY = 'Y'                                               
001260         CALL 'CTC0060' USING RC-RUN-CONTROL-REC                          
001270         ADD 1 TO WS-STEPS-RUN                                            
001280     END-IF.                                                              
001290     IF RC-SW-PROFIT = 'Y'                                                
001300         CALL 'CTC0070' USING RC-RUN-CONTROL-REC                          
001310         ADD 1 TO WS-STEPS-RUN                                            
001320     END-IF.                                                              
001330     IF RC-SW-PURCHASE = 'Y'                                              
001340         CALL 'CTC0080' USING RC-RUN-CONTROL-REC                          
001350         ADD 1 TO WS-STEPS-RUN                                            
001360     END-IF.                                                              
001370     IF RC-SW-DEEP-DIVE = 'Y'                                             
001380         CALL 'CTC0090' USING RC-RUN-CONTROL-REC                          
001390         ADD 1 TO WS-STEPS-RUN                                            
001400     END-IF.                                                              
001410     IF RC-SW-CYCLE-HEALTH = 'Y'                                          
001420         CALL 'CTC0100' USING RC-RUN-CONTROL-REC                          
001430         ADD 1 TO WS-STEPS-RUN                                            
001440     END-IF.                                                              
001450     IF RC-SW-STATEMENT = 'Y'                                             
001460         CALL 'CTC0110' USING RC-RUN-CONTROL-REC                          
001470         ADD 1 TO WS-STEPS-RUN                                            
001480     END-IF.                                                              
001490     IF RC-SW-INVOICE-DTL = 'Y'                                           
001500         CALL 'CTC0120' USING RC-RUN-CONTROL-REC                          
001510         ADD 1 TO WS-STEPS-RUN                                            
001520     END-IF.                                                              
001530     IF RC-SW-DASHBOARD = 'Y'                                             
001540         CALL 'CTC0130' USING RC-RUN-CONTROL-REC                          
001550         ADD 1 TO WS-STEPS-RUN                                            
001560     END-IF.                                                              
001570 0300-EXIT.                                                               
001580     EXIT.                                                                
001590*                                                                         
001600 0900-CLOSE-DOWN.                                                         
001610     DISPLAY 'CTCMENU - STEPS RUN     : ' WS-STEPS-RUN.                   
001620     DISPLAY 'CTCMENU - STEPS SKIPPED : ' WS-STEPS-SKIPPED.               
001630 0900-EXIT.                                                               
001640     EXIT.                                                                
